000100*
000200*****************************************************************
000300*                                                               *
000400*   TD020  -  DAILY LOG WEEKLY SUMMARY RUN                     *
000500*                                                               *
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.  TD020.
000900 AUTHOR.  D M ASHWORTH.
001000 INSTALLATION.  APPLEWOOD COMPUTERS - STAFF WELLNESS UNIT.
001100 DATE-WRITTEN.  11/02/1986.
001200 DATE-COMPILED.
001300 SECURITY.  APPLEWOOD COMPUTERS INTERNAL USE ONLY - NOT FOR
001400     RESALE OR EXTERNAL DISTRIBUTION.
001500*
001600*    R E M A R K S
001700*
001800*    READS THE DAILY-LOG FILE, WHICH IS HELD SORTED ASCENDING
001900*    BY LOG-DATE, AND PRODUCES A SEVEN DAY ROLLING SUMMARY
002000*    ENDING AT THE DATE OF THE LAST ENTRY ON THE FILE.  EACH
002100*    AVERAGE IS TAKEN OVER RECORDED (NON-ZERO) VALUES ONLY - A
002200*    FIELD WITH NOTHING RECORDED IN THE WINDOW IS SHOWN AS N/A.
002300*
002400*    THE LOG IS READ TWICE.  THE FIRST PASS FINDS THE LAST
002500*    DATE ON THE FILE SO THE SEVEN DAY WINDOW CAN BE WORKED
002600*    OUT; THE SECOND PASS ACCUMULATES THE WINDOW ENTRIES.  A
002700*    ONE-PASS METHOD WAS CONSIDERED BUT REJECTED - THE FILE IS
002800*    SMALL AND THE TWO-PASS METHOD IS MUCH THE SIMPLER TO
002900*    FOLLOW.  SEE WRQ-022.
003000*
003100*    THE WINDOW START DATE IS WORKED OUT BY HAND, SUBTRACTING
003200*    SIX DAYS FROM THE LAST DATE AND BORROWING FROM THE PRIOR
003300*    MONTH WHEN THE DAY NUMBER GOES BELOW ONE.  NO MORE THAN
003400*    ONE MONTH IS EVER BORROWED FOR A SIX DAY WINDOW.
003500*
003600*    FILES USED -
003700*        DAILY-LOG      INPUT   READ TWICE, SEE ABOVE.
003800*        DAILY-SUMMARY  OUTPUT  PRINTED WEEKLY SUMMARY LINE.
003900*
004000*    ERROR MESSAGES USED - SY0NN, TD1NN.  SEE ERROR-MESSAGES
004100*    BELOW.
004200*
004300*    F O R M U L A   N O T E S
004400*
004500*    NO TDEE FORMULA WORK HAPPENS IN THIS PROGRAM - IT IS A PURE
004600*    AVERAGING RUN OVER THE DAILY-LOG FILE.  EVERY AVERAGE IS A
004700*    SIMPLE ARITHMETIC MEAN OF THE NON-ZERO ENTRIES SEEN IN THE
004800*    SEVEN DAY WINDOW - THERE IS NO WEIGHTING BY RECENCY AND NO
004900*    SMOOTHING.  WEIGHT CHANGE IS THE LAST RECORDED WEIGHT IN THE
005000*    WINDOW LESS THE FIRST RECORDED WEIGHT IN THE WINDOW, NOT A
005100*    REGRESSION LINE THROUGH ALL THE POINTS - THIS WAS FELT GOOD
005200*    ENOUGH FOR A SEVEN DAY SPAN.  SEE WRQ-022 FOR THE TWO-OR-MORE
005300*    WEIGHT RULE ADDED IN 2016, BELOW.
005400*
005500*    R E P O R T   C O L U M N   R E F E R E N C E
005600*
005700*    DAILY-SUMMARY IS ONE BLOCK PER RUN, NO HEADINGS, NO PAGE
005800*    BREAKS -
005900*        WEEKLY SUMMARY - WINDOW <START> TO <END>
006000*        DAYS TRACKED . . . . . <COUNT>
006100*        AVG WEIGHT (LBS) . . . <FIGURE OR N/A>
006200*        AVG CALORIES . . . . . <FIGURE OR N/A>
006300*        AVG PROTEIN G  . . . . <FIGURE OR N/A>
006400*        AVG CARBS G  . . . . . <FIGURE OR N/A>
006500*        AVG FAT G  . . . . . . <FIGURE OR N/A>
006600*        AVG SLEEP HRS  . . . . <FIGURE OR N/A>
006700*        AVG STEPS  . . . . . . <FIGURE OR N/A>
006800*        WORKOUT DAYS . . . . . <COUNT>
006900*        WEIGHT CHANGE (LBS) . . <FIGURE OR N/A>
007000*    EVERY AVERAGED LINE SHOWS N/A RATHER THAN A MISLEADING ZERO
007100*    WHEN NOTHING WAS RECORDED FOR THAT FIELD IN THE WINDOW.
007200*
007300*    K N O W N   L I M I T A T I O N S
007400*
007500*    THE WINDOW IS ALWAYS THE SEVEN DAYS ENDING ON THE LAST DATE
007600*    HELD ON DAILY-LOG - THERE IS NO PARAMETER TO RUN A DIFFERENT
007700*    WINDOW LENGTH OR AN ARBITRARY END DATE.  IF THE LOG HAS GAPS
007800*    (NO ENTRY AT ALL FOR SOME DAYS IN THE WINDOW) THOSE DAYS ARE
007900*    SIMPLY ABSENT FROM THE FILE AND DO NOT COUNT AGAINST ANY
008000*    AVERAGE OR THE DAYS-TRACKED FIGURE, WHICH ONLY COUNTS DAYS
008100*    THAT ACTUALLY HAVE A LOG-DATE RECORD IN THE WINDOW.
008200*
008300*    U N I T S   A N D   R O U N D I N G
008400*
008500*    ALL AVERAGES ARE CARRIED TO ONE DECIMAL PLACE, ROUNDED, TO
008600*    MATCH HOW THE WELLNESS UNIT'S ONLINE SYSTEM DISPLAYS THEM.
008700*    WEIGHT STAYS IN POUNDS AND STEPS STAYS A WHOLE NUMBER - NO
008800*    UNIT CONVERSION HAPPENS IN THIS PROGRAM, UNLIKE TD010 WHICH
008900*    CONVERTS TO METRIC INTERNALLY FOR ITS FORMULA WORK.
009000*
009100*    C O N T R O L   T O T A L S
009200*
009300*    THIS PROGRAM KEEPS NO FORMAL CONTROL TOTALS OF ITS OWN -
009400*    WS-DAYS-TRACKED IS PRINTED ON THE SUMMARY ITSELF AS THE
009500*    NEAREST EQUIVALENT, SHOWING HOW MANY OF THE SEVEN WINDOW
009600*    DAYS ACTUALLY HAD A LOG ENTRY.  THERE IS NO BALANCING BACK
009700*    TO A HASH TOTAL OR RECORD COUNT FROM THE ONLINE SYSTEM.
009800*
009900*    R E S U L T   R E C O R D   R E F E R E N C E
010000*
010100*    THIS PROGRAM WRITES NO MACHINE-READABLE RESULT RECORD - THE
010200*    DAILY-SUMMARY PRINT FILE IS THE ONLY OUTPUT, UNLIKE TD010
010300*    WHICH ALSO WRITES A TDEE-RESULTS RECORD FOR DOWNSTREAM RUNS
010400*    TO PICK UP.  IF A MACHINE-READABLE SUMMARY IS EVER NEEDED
010500*    IT SHOULD FOLLOW THE SAME PATTERN - A FIXED RECORD BUILT IN
010600*    A NEW ZZ PARAGRAPH CALLED ALONGSIDE ZZ200.
010700*
010800*    O P E R A T I O N S   N O T E
010900*
011000*    DAILY-SUMMARY IS OPENED OUTPUT, SO A RERUN OVERWRITES THE
011100*    PRIOR SUMMARY RATHER THAN APPENDING TO IT.  IF DAILY-LOG IS
011200*    EMPTY THE RUN STILL COMPLETES NORMALLY, DISPLAYS TD103 AND
011300*    PRODUCES NO SUMMARY LINE - THIS IS NOT TREATED AS AN ABORT.
011400*
011500*    F I L E   S T A T U S   H A N D L I N G
011600*
011700*    BOTH FILES ARE CHECKED FOR A GOOD OPEN STATUS (00) AS SOON
011800*    AS THEY ARE OPENED - ANY OTHER STATUS IS TREATED AS FATAL,
011900*    THE APPROPRIATE TD1NN MESSAGE IS DISPLAYED WITH THE STATUS
012000*    APPENDED, AND THE RUN STOPS BEFORE ANY RECORD IS READ.  AN
012100*    EMPTY DAILY-LOG IS NOT A FATAL CONDITION - IT IS REPORTED
012200*    VIA TD103 AND THE RUN COMPLETES NORMALLY WITH NO SUMMARY
012300*    LINE PRINTED, SINCE THERE IS NOTHING TO SUMMARISE.
012400*
012500*    T E S T I N G   N O T E
012600*
012700*    THE UNIT KEEPS A SMALL HAND-BUILT DAILY-LOG COVERING A FULL
012800*    SEVEN DAY WINDOW WITH AT LEAST ONE GAP DAY AND ONE FIELD
012900*    LEFT UNRECORDED, PLUS A SEPARATE LOG USED ONLY TO PROVE THE
013000*    FEBRUARY/LEAP-YEAR BORROW IN ZZ050/ZZ055 - USED TO CHECK
013100*    THIS PROGRAM AFTER ANY CHANGE TO THE WINDOW OR AVERAGING
013200*    LOGIC.  NEITHER SAMPLE FILE IS SHIPPED WITH THIS COPY.
013300*
013400*    F I E L D   F L O W   N O T E S
013500*
013600*    EVERY FIELD ON TD-LOG-RECORD FEEDS EXACTLY ONE AVERAGE OR
013700*    COUNT, TESTED AND ACCUMULATED IN ZZ100 -
013800*        LOG-WEIGHT      -> WK-AVG-WEIGHT, PLUS FIRST/LAST
013900*                           WEIGHT FOR THE CHANGE LINE.
014000*        LOG-CALORIES    -> WK-AVG-CALORIES.
014100*        LOG-PROTEIN/CARBS/FAT -> WK-AVG-PROTEIN/CARBS/FAT.
014200*        LOG-SLEEP-HRS   -> WK-AVG-SLEEP.
014300*        LOG-STEPS       -> WK-AVG-STEPS.
014400*        LOG-WORKOUT     -> WS-WORKOUT-CNT ONLY, NO AVERAGE.
014500*    LOG-DATE DRIVES THE WINDOW ITSELF - IT IS NOT AVERAGED, IT
014600*    IS COMPARED AGAINST WK-WINDOW-START/WK-LAST-DATE IN AA055
014700*    TO DECIDE WHETHER A GIVEN RECORD IS IN OR OUT OF SCOPE.
014800*    LOG-NOTES IS NEVER READ BY THIS PROGRAM - IT IS FREE TEXT
014900*    FOR THE ONLINE SYSTEM'S OWN USE ONLY.
015000*
015100*    R E L A T E D   P R O G R A M S
015200*
015300*    TD010 (TDEE ESTIMATION) READS THE SUBJECTS FILE, NOT THE
015400*    DAILY LOG, AND HAS NO DIRECT FILE RELATIONSHIP TO THIS
015500*    PROGRAM.  TD030 (MEAL LIBRARY MAINTENANCE) IS ALSO
015600*    UNRELATED AT THE FILE LEVEL.  ALL THREE RUN AS PART OF THE
015700*    SAME WELLNESS UNIT OVERNIGHT SCHEDULE, TD020 RUNNING AFTER
015800*    THE ONLINE SYSTEM HAS WRITTEN THE DAY'S LOG RECORDS.
015900*
016000*    R U N   F R E Q U E N C Y
016100*
016200*    NIGHTLY, AS PART OF THE WELLNESS UNIT OVERNIGHT SUITE,
016300*    AFTER THE ONLINE SYSTEM HAS FINISHED WRITING DAILY-LOG FOR
016400*    THE DAY JUST ENDED.  THE SEVEN DAY WINDOW MEANS EACH RUN'S
016500*    SUMMARY OVERLAPS SIX DAYS WITH THE RUN BEFORE IT - THIS IS
016600*    DELIBERATE, GIVING A ROLLING PICTURE RATHER THAN A FIXED
016700*    CALENDAR WEEK.
016800*
016900*    C H A N G E   L O G
017000*
017100* 11/02/86 DMA - CREATED.
017200* 02/09/87 DMA - NOTES FIELD WIDENED TO MATCH WSTDLOG CHANGE,
017300*                NO LOGIC CHANGE HERE.
017400* 19/06/89 DMA - STEPS ADDED TO THE AVERAGED FIELD SET, PER TD
017500*                REQUEST 19.  WK-STEPS-TOTAL ADDED AS COMP-3
017600*                SINCE STEPS CAN RUN INTO THE TENS OF THOUSANDS.
017700* 04/04/92 PJW - WORKOUT DAYS COUNT ADDED TO THE SUMMARY FOOT,
017800*                NO AVERAGE KEPT FOR THIS ONE, JUST A COUNT.
017900* 11/01/99 DMA - Y2K REVIEW.  DATES HELD AND COMPARED AS TEXT,
018000*                CCYY-MM-DD FORMAT, NO CENTURY EXPOSURE.  THE
018100*                WINDOW-START BORROW LOGIC WAS CHECKED AGAINST
018200*                THE CENTURY-LEAP RULE (1900 NOT LEAP, 2000 IS)
018300*                AND FOUND CORRECT.  PASSED.
018400* 23/08/02 PJW - N/A NOW PRINTED INSTEAD OF A MISLEADING ZERO
018500*                WHEN A FIELD HAS NO RECORDED VALUES IN THE
018600*                WINDOW - PREVIOUSLY A BLANK WEEK PRINTED AS
018700*                ZERO CALORIES, WHICH WAS READ BY ONE MANAGER
018800*                AS AN ACTUAL FASTING WEEK.
018900* 14/03/09 VBC - TAKEN ON WITH THE REST OF THE APPLEWOOD BATCH
019000*                SUITE.  RECOMPILED, NO LOGIC CHANGE.
019100* 09/07/16 RJH - WEIGHT CHANGE NOW REQUIRES TWO OR MORE RECORDED
019200*                WEIGHTS IN THE WINDOW, PER WRQ-022 REVIEW.
019300* 17/05/19 RJH - MACRO AVERAGES (PROTEIN/CARBS/FAT) ADDED TO
019400*                THE SUMMARY TO MATCH THE MACROS NOW HELD ON
019500*                THE SUBJECTS FILE FOR TD010.
019600* 28/11/25 VBC - REVIEWED, NO CHANGE.
019700* 09/08/26 VBC - REVIEWED AGAINST THE UNIT'S CURRENT AVERAGING
019800*                RULES, NO CHANGE NEEDED.
019900*
020000 ENVIRONMENT DIVISION.
020100 CONFIGURATION SECTION.
020200 SOURCE-COMPUTER.  IBM-PC.
020300 OBJECT-COMPUTER.  IBM-PC.
020400 SPECIAL-NAMES.
020500     C01 IS TOP-OF-FORM.
020600 INPUT-OUTPUT SECTION.
020700 FILE-CONTROL.
020800*    DAILY-LOG - SORTED ASCENDING BY LOG-DATE, READ TWICE.
020900     COPY "SELTDLOG.COB".
021000*    DAILY-SUMMARY - ONE BLOCK PER RUN, NO HEADINGS OR PAGING.
021100     SELECT PRINT-FILE ASSIGN TO "DAILY-SUMMARY"
021200            ORGANIZATION IS LINE SEQUENTIAL
021300            FILE STATUS  IS PRT-FILE-STATUS.
021400*
021500 DATA DIVISION.
021600 FILE SECTION.
021700*    RECORD LAYOUT FOR DAILY-LOG LIVES IN THE SHARED COPYBOOK.
021800     COPY "FDTDLOG.COB".
021900*
022000*    PRINT FILE - ONE RECORD, 132 BYTES, STANDARD WIDE-CARRIAGE
022100*    LINE PRINTER WIDTH FOR THIS SHOP'S REPORTS.
022200 FD  PRINT-FILE.
022300*
022400 01  PRINT-REC                     PIC X(132).
022500*
022600 WORKING-STORAGE SECTION.
022700*
022800*    PROGRAM IDENTIFIER/VERSION - PRINTED BY NO-ONE, HELD FOR
022900*    THE BENEFIT OF ANYONE LOOKING AT A CORE DUMP.
023000*
023100 77  WS-PROGRAM-ID                 PIC X(15) VALUE
023200     "TD020 (1.0.00)".
023300*
023400*    W O R K I N G   S T O R A G E   L A Y O U T   N O T E
023500*
023600*    THE SWITCHES COME FIRST, THEN THE NINE PER-FIELD COUNTERS
023700*    AND SEVEN RUNNING TOTALS IN THE SAME ORDER AS THE LOG
023800*    RECORD, THEN THE FIRST/LAST WEIGHT FIELDS AND AVERAGES,
023900*    THEN THE DATE ARITHMETIC FIELDS USED BY ZZ050/ZZ055, AND
024000*    FINALLY THE PRINT EDIT FIELDS AND ERROR MESSAGE TEXT.  NEW
024100*    AVERAGED FIELDS SHOULD BE ADDED TO EACH GROUP IN RECORD
024200*    ORDER, NOT TACKED ON AT THE END.
024300*
024400 01  WS-FILE-STATUSES.
024500     03  LOG-FILE-STATUS           PIC XX.
024600     03  PRT-FILE-STATUS           PIC XX.
024700*
024800 01  WS-SWITCHES.
024900     03  WS-EOF-SW                 PIC X     VALUE "N".
025000         88  WS-EOF                          VALUE "Y".
025100     03  WS-FIRST-WT-SW            PIC X     VALUE "N".
025200         88  WS-FIRST-WT-SEEN                VALUE "Y".
025300*
025400*    WINDOW ENTRY COUNTERS - HELD TOGETHER SO AA005 CAN CLEAR
025500*    THEM IN ONE MOVE AT START OF RUN.
025600*
025700*    ONE COUNTER PER AVERAGED FIELD, HOW MANY NON-ZERO ENTRIES
025800*    WERE SEEN IN THE WINDOW - THE DIVISOR FOR AA070 BELOW.
025900 01  WS-ACCUM-COUNTS.
026000*    DAYS WITH A LOG-DATE RECORD IN THE WINDOW AT ALL.
026100     03  WS-DAYS-TRACKED           PIC 9(3)  COMP.
026200     03  WS-WEIGHT-CNT             PIC 9(3)  COMP.
026300     03  WS-CALORIE-CNT            PIC 9(3)  COMP.
026400     03  WS-PROTEIN-CNT            PIC 9(3)  COMP.
026500     03  WS-CARBS-CNT              PIC 9(3)  COMP.
026600     03  WS-FAT-CNT                PIC 9(3)  COMP.
026700     03  WS-SLEEP-CNT              PIC 9(3)  COMP.
026800     03  WS-STEPS-CNT              PIC 9(3)  COMP.
026900*    WORKOUT DAYS - NOT DIVIDED INTO, PRINTED AS A RAW COUNT.
027000     03  WS-WORKOUT-CNT            PIC 9(3)  COMP.
027100*    TABLE VIEW, NOT CURRENTLY SEARCHED - HELD FOR SYMMETRY WITH
027200*    THE SHOP'S USUAL COUNTER-BLOCK LAYOUT.  NINE ENTRIES, SAME
027300*    ORDER AS THE NINE 03-LEVEL COUNTERS ABOVE.
027400 01  WS-ACCUM-COUNTS-TBL REDEFINES WS-ACCUM-COUNTS.
027500     03  WS-ACCUM-CTR OCCURS 9 TIMES       PIC 9(3) COMP.
027600*
027700*    RUNNING TOTALS FOR THE AVERAGED FIELDS.
027800*
027900 01  WK-ACCUM-TOTALS.
028000*    SUM OF EVERY NON-ZERO LOG-WEIGHT SEEN IN THE WINDOW.
028100     03  WK-WEIGHT-TOTAL           PIC 9(6)V9    COMP-3.
028200*    SUM OF EVERY NON-ZERO LOG-CALORIES SEEN IN THE WINDOW.
028300     03  WK-CALORIE-TOTAL          PIC 9(7)      COMP-3.
028400*    SUM OF EVERY NON-ZERO LOG-PROTEIN SEEN IN THE WINDOW.
028500     03  WK-PROTEIN-TOTAL          PIC 9(6)      COMP-3.
028600*    SUM OF EVERY NON-ZERO LOG-CARBS SEEN IN THE WINDOW.
028700     03  WK-CARBS-TOTAL            PIC 9(6)      COMP-3.
028800*    SUM OF EVERY NON-ZERO LOG-FAT SEEN IN THE WINDOW.
028900     03  WK-FAT-TOTAL              PIC 9(6)      COMP-3.
029000*    SUM OF EVERY NON-ZERO LOG-SLEEP-HRS SEEN IN THE WINDOW.
029100     03  WK-SLEEP-TOTAL            PIC 9(5)V9    COMP-3.
029200*    SUM OF EVERY NON-ZERO LOG-STEPS SEEN IN THE WINDOW.
029300     03  WK-STEPS-TOTAL            PIC 9(8)      COMP-3.
029400*
029500*    FIRST AND LAST RECORDED WEIGHT IN THE WINDOW, USED TO WORK
029600*    OUT THE WEIGHT CHANGE LINE - NOT AN AVERAGE.
029700*
029800 01  WK-FIRST-LAST-WEIGHT.
029900*    SET ONCE, BY THE FIRST NON-ZERO WEIGHT SEEN IN THE WINDOW.
030000     03  WK-FIRST-WEIGHT           PIC 9(3)V9    COMP-3.
030100*    OVERWRITTEN BY EVERY NON-ZERO WEIGHT SEEN, SO ENDS AS THE
030200*    LAST ONE IN DATE ORDER.
030300     03  WK-LAST-WEIGHT            PIC 9(3)V9    COMP-3.
030400*    LAST LESS FIRST - NEGATIVE IS A LOSS OVER THE WINDOW.
030500     03  WK-WEIGHT-CHANGE          PIC S9(3)V9   COMP-3.
030600*
030700*    THE SEVEN DAY AVERAGES THEMSELVES, ONE PER LOG FIELD - SEE
030800*    AA070-COMPUTE-AVERAGES FOR HOW EACH IS WORKED OUT.
030900*
031000 01  WK-AVERAGES.
031100     03  WK-AVG-WEIGHT             PIC 9(3)V9    COMP-3.
031200     03  WK-AVG-CALORIES           PIC 9(5)V9    COMP-3.
031300     03  WK-AVG-PROTEIN            PIC 9(3)V9    COMP-3.
031400     03  WK-AVG-CARBS              PIC 9(3)V9    COMP-3.
031500     03  WK-AVG-FAT                PIC 9(3)V9    COMP-3.
031600     03  WK-AVG-SLEEP              PIC 9(2)V9    COMP-3.
031700     03  WK-AVG-STEPS              PIC 9(5)V9    COMP-3.
031800*
031900*    LAST DATE ON FILE, AND ITS NUMERIC COMPONENTS FOR THE
032000*    WINDOW-START ARITHMETIC.
032100*
032200*    THE WINDOW END DATE, SET BY ZZ900 DURING THE FIRST PASS.
032300 01  WK-LAST-DATE                  PIC X(10).
032400*    NUMERIC VIEW OF THE SAME TEN BYTES, READ BY ZZ050 TO WORK
032500*    OUT THE WINDOW START DATE - NEVER WRITTEN THROUGH THIS
032600*    REDEFINITION, ONLY WK-LAST-DATE ITSELF IS EVER MOVED TO.
032700 01  WK-LAST-DATE-GRP REDEFINES WK-LAST-DATE.
032800     03  WK-LD-CCYY                PIC 9(4).
032900     03  FILLER                    PIC X.
033000     03  WK-LD-MM                  PIC 9(2).
033100     03  FILLER                    PIC X.
033200     03  WK-LD-DD                  PIC 9(2).
033300*
033400 01  WK-WINDOW-START                PIC X(10).
033500*    WINDOW START DATE, CCYY-MM-DD TEXT, BUILT BY ZZ050 FOR THE
033600*    RANGE TEST IN AA055 AND THE HEADING LINE PRINTED BY ZZ200.
033700*
033800 01  WK-DATE-MATH-FIELDS.
033900*    WINDOW-START DATE PARTS, WORKED OUT BY ZZ050.
034000     03  WK-NEW-CCYY               PIC 9(4)  COMP.
034100     03  WK-NEW-MM                 PIC 99    COMP.
034200     03  WK-NEW-DD                 PIC 99    COMP.
034300*    DAYS IN THE BORROWED MONTH, FROM WK-DIM-VALUES BELOW.
034400     03  WK-DIM-THIS-MONTH         PIC 99    COMP.
034500*    QUOTIENT/REMAINDER WORK FIELDS FOR THE LEAP-YEAR DIVIDES IN
034600*    ZZ055 - NONE OF THE QUOTIENTS ARE USED, ONLY THE REMAINDERS.
034700     03  WK-LEAP-Q                 PIC 9(4)  COMP.
034800     03  WK-LEAP-R4                PIC 99    COMP.
034900     03  WK-LEAP-R100              PIC 99    COMP.
035000     03  WK-LEAP-R400              PIC 999   COMP.
035100*    UNSIGNED-NUMERIC VIEW OF THE NEW DATE PARTS FOR THE STRING
035200*    THAT BUILDS WK-WINDOW-START.
035300     03  WK-EDIT-CCYY              PIC 9999.
035400     03  WK-EDIT-MM                PIC 99.
035500     03  WK-EDIT-DD                PIC 99.
035600*
035700*    DAYS-IN-MONTH LOOKUP - FEBRUARY HELD AS 28, BUMPED TO 29
035800*    BY ZZ055-LEAP-CHECK WHEN THE BORROW FALLS IN A LEAP YEAR.
035900*    TWELVE ENTRIES, JANUARY FIRST, ONE FILLER PER MONTH - THE
036000*    TABLE VIEW BELOW IS SUBSCRIPTED BY MONTH NUMBER IN ZZ050.
036100*
036200 01  WK-DIM-VALUES.
036300     03  FILLER                    PIC 99 VALUE 31.
036400     03  FILLER                    PIC 99 VALUE 28.
036500     03  FILLER                    PIC 99 VALUE 31.
036600     03  FILLER                    PIC 99 VALUE 30.
036700     03  FILLER                    PIC 99 VALUE 31.
036800     03  FILLER                    PIC 99 VALUE 30.
036900     03  FILLER                    PIC 99 VALUE 31.
037000     03  FILLER                    PIC 99 VALUE 31.
037100     03  FILLER                    PIC 99 VALUE 30.
037200     03  FILLER                    PIC 99 VALUE 31.
037300     03  FILLER                    PIC 99 VALUE 30.
037400     03  FILLER                    PIC 99 VALUE 31.
037500 01  WK-DIM-TABLE REDEFINES WK-DIM-VALUES.
037600     03  WK-DIM OCCURS 12 TIMES    PIC 99.
037700*
037800*    PRINT EDIT FIELDS, RE-USED ACROSS THE SUMMARY LINES IN
037900*    ZZ200 - ONE SHAPE PER WIDTH/SIGN COMBINATION NEEDED.
038000 01  WK-EDIT-FIELDS.
038100*    UNSIGNED WHOLE-NUMBER COUNTS (DAYS TRACKED, WORKOUT DAYS).
038200     03  WK-EDIT-3                 PIC ZZ9.
038300*    UNSIGNED ONE-DECIMAL AVERAGES (WEIGHT, MACROS, SLEEP).
038400     03  WK-EDIT-3D                PIC ZZ9.9.
038500*    UNSIGNED ONE-DECIMAL AVERAGES, WIDER (CALORIES, STEPS).
038600     03  WK-EDIT-5D                PIC ZZZZ9.9.
038700*    SIGNED ONE-DECIMAL FIGURE FOR THE WEIGHT CHANGE LINE.
038800     03  WK-EDIT-5S                PIC -ZZZZ9.9.
038900*
039000 01  WS-RPT-LINE                   PIC X(132).
039100*
039200*    PRINT-REC IS MOVED FROM WS-RPT-LINE FOR EVERY WRITE - THE
039300*    LINE IS CLEARED TO SPACES BEFORE EACH STRING SO NO TRAILING
039400*    TEXT FROM A PRIOR, LONGER LINE CAN LEAK THROUGH.
039500*
039600*    ERROR MESSAGES.
039700*
039800 01  ERROR-MESSAGES.
039900*    GENERIC CLOSING MESSAGE, DISPLAYED AFTER ANY TD1NN MESSAGE
040000*    BELOW TO MAKE PLAIN THE RUN HAS STOPPED, NOT JUST WARNED.
040100     03  SY001    PIC X(46) VALUE
040200         "SY001 ABORTING RUN - SEE MESSAGE ABOVE".
040300*    DAILY-LOG OPEN FAILURE - FATAL, NOTHING TO SUMMARISE.
040400     03  TD101    PIC X(46) VALUE
040500         "TD101 DAILY-LOG FILE WILL NOT OPEN, STATUS ".
040600*    DAILY-SUMMARY OPEN FAILURE - FATAL, NOWHERE TO PRINT.
040700     03  TD102    PIC X(46) VALUE
040800         "TD102 DAILY-SUMMARY FILE WILL NOT OPEN, STATUS ".
040900*    WARNING ONLY, NOT FATAL - THE RUN COMPLETES WITH NO SUMMARY
041000*    LINE PRINTED WHEN DAILY-LOG HOLDS NO RECORDS AT ALL.
041100     03  TD103    PIC X(46) VALUE
041200         "TD103 DAILY-LOG IS EMPTY - NOTHING TO REPORT".
041300*
041400 PROCEDURE DIVISION.
041500*
041600*    AA000 IS THE WHOLE RUN - INITIALISE, FIND THE WINDOW END
041700*    DATE, LOAD AND AVERAGE THE WINDOW, PRINT, CLOSE.  NOTHING
041800*    IS PRINTED WHEN THE LOG IS EMPTY - SEE THE IF BELOW.
041900*
042000 AA000-MAIN SECTION.
042100 AA000-START.
042200     PERFORM AA005-INITIALISE       THRU AA005-EXIT.
042300*    FIRST PASS - FINDS THE LAST DATE ON THE LOG.
042400     PERFORM AA010-FIND-LAST-DATE   THRU AA010-EXIT.
042500*    NOTHING TO SUMMARISE WHEN THE LOG HELD NO RECORDS AT ALL.
042600     IF WK-LAST-DATE NOT = SPACES
042700        PERFORM AA050-LOAD-WINDOW      THRU AA050-EXIT
042800        PERFORM AA070-COMPUTE-AVERAGES THRU AA070-EXIT
042900        PERFORM ZZ200-PRINT-SUMMARY    THRU ZZ200-EXIT
043000     END-IF.
043100     PERFORM AA099-CLOSE-FILES      THRU AA099-EXIT.
043200     STOP RUN.
043300 AA000-EXIT.
043400     EXIT SECTION.
043500*
043600*    AA005 - CLEAR ALL RUNNING TOTALS AND COUNTS BEFORE THE
043700*    FIRST PASS STARTS.
043800*
043900 AA005-INITIALISE SECTION.
044000 AA005-START.
044100*    ONE MOVE CLEARS ALL NINE COUNTERS, SEE WS-ACCUM-COUNTS.
044200     MOVE ZEROES TO WS-ACCUM-COUNTS.
044300*    ONE MOVE CLEARS ALL SEVEN RUNNING TOTALS.
044400     MOVE ZEROES TO WK-ACCUM-TOTALS.
044500     MOVE ZEROES TO WK-FIRST-LAST-WEIGHT.
044600     MOVE SPACES TO WK-LAST-DATE.
044700 AA005-EXIT.
044800     EXIT SECTION.
044900*
045000*    AA010 - FIRST PASS.  OPEN BOTH FILES, STEP TO THE LAST
045100*    RECORD ON THE LOG TO FIND THE WINDOW END DATE (THE FILE
045200*    IS SORTED ASCENDING, SO THE LAST RECORD READ IS LATEST).
045300*
045400 AA010-FIND-LAST-DATE SECTION.
045500 AA010-START.
045600*    BOTH FILES OPEN HERE, NOT JUST THE LOG - PRINT-FILE IS
045700*    OPENED EARLY SO A BAD STATUS IS CAUGHT BEFORE ANY READING
045800*    IS DONE AT ALL, PER THE SHOP'S USUAL FAIL-FAST HABIT.
045900     OPEN INPUT TD-LOG-FILE.
046000     IF LOG-FILE-STATUS NOT = "00"
046100        DISPLAY TD101 LOG-FILE-STATUS
046200        DISPLAY SY001
046300        STOP RUN
046400     END-IF.
046500     OPEN OUTPUT PRINT-FILE.
046600     IF PRT-FILE-STATUS NOT = "00"
046700        DISPLAY TD102 PRT-FILE-STATUS
046800        DISPLAY SY001
046900        STOP RUN
047000     END-IF.
047100*    READ TO END OF FILE - ZZ900 CAPTURES THE LATEST LOG-DATE
047200*    SEEN INTO WK-LAST-DATE AS EACH RECORD GOES BY.
047300     PERFORM ZZ900-READ-LOG THRU ZZ900-EXIT
047400             UNTIL WS-EOF.
047500*    EMPTY LOG - WARN BUT DO NOT ABORT, AA000 SKIPS THE REST OF
047600*    THE RUN WHEN WK-LAST-DATE COMES BACK AS SPACES.
047700     IF WK-LAST-DATE = SPACES
047800        DISPLAY TD103
047900     END-IF.
048000*    CLOSE AND RESET THE EOF SWITCH - THE LOG IS RE-OPENED AND
048100*    RE-READ FROM THE TOP FOR THE SECOND PASS IN AA050.
048200     CLOSE TD-LOG-FILE.
048300     MOVE "N" TO WS-EOF-SW.
048400 AA010-EXIT.
048500     EXIT SECTION.
048600*
048700*    AA050 - SECOND PASS.  WORK OUT THE WINDOW START DATE AND
048800*    RE-READ THE LOG, ACCUMULATING EVERY ENTRY THAT FALLS
048900*    WITHIN THE SEVEN DAY WINDOW.
049000*
049100 AA050-LOAD-WINDOW SECTION.
049200 AA050-START.
049300*    WORK OUT THE WINDOW START DATE BEFORE RE-OPENING THE LOG -
049400*    NEEDED BY AA055 BELOW FOR EVERY RECORD'S RANGE TEST.
049500     PERFORM ZZ050-CALC-WINDOW-START THRU ZZ050-EXIT.
049600     OPEN INPUT TD-LOG-FILE.
049700     PERFORM ZZ910-READ-LOG2 THRU ZZ910-EXIT.
049800     PERFORM AA055-TEST-AND-ACCUM THRU AA055-EXIT
049900             UNTIL WS-EOF.
050000     CLOSE TD-LOG-FILE.
050100 AA050-EXIT.
050200     EXIT SECTION.
050300*
050400*    AA055 - ONE RECORD OF THE SECOND PASS.  TEXT-DATE COMPARE
050500*    WORKS DIRECTLY HERE SINCE BOTH DATES ARE HELD CCYY-MM-DD,
050600*    WHICH SORTS THE SAME AS A NUMERIC COMPARE WOULD.
050700*
050800 AA055-TEST-AND-ACCUM SECTION.
050900 AA055-START.
051000     IF LOG-DATE >= WK-WINDOW-START AND LOG-DATE <= WK-LAST-DATE
051100        PERFORM ZZ100-ACCUMULATE-ENTRY THRU ZZ100-EXIT
051200     END-IF.
051300     PERFORM ZZ910-READ-LOG2 THRU ZZ910-EXIT.
051400 AA055-EXIT.
051500     EXIT SECTION.
051600*
051700*    AA070 - TURN THE TOTALS INTO AVERAGES, SKIPPING ANY FIELD
051800*    WITH NO RECORDED VALUES IN THE WINDOW.
051900*
052000 AA070-COMPUTE-AVERAGES SECTION.
052100 AA070-START.
052200*    EACH AVERAGE IS LEFT AT ZERO (PRINTED AS N/A BY ZZ200) WHEN
052300*    ITS COUNTER IS STILL ZERO - NOTHING WAS RECORDED IN THE
052400*    WINDOW FOR THAT FIELD.
052500     IF WS-WEIGHT-CNT > 0
052600        COMPUTE WK-AVG-WEIGHT ROUNDED =
052700                WK-WEIGHT-TOTAL / WS-WEIGHT-CNT
052800     END-IF.
052900     IF WS-CALORIE-CNT > 0
053000        COMPUTE WK-AVG-CALORIES ROUNDED =
053100                WK-CALORIE-TOTAL / WS-CALORIE-CNT
053200     END-IF.
053300     IF WS-PROTEIN-CNT > 0
053400        COMPUTE WK-AVG-PROTEIN ROUNDED =
053500                WK-PROTEIN-TOTAL / WS-PROTEIN-CNT
053600     END-IF.
053700     IF WS-CARBS-CNT > 0
053800        COMPUTE WK-AVG-CARBS ROUNDED =
053900                WK-CARBS-TOTAL / WS-CARBS-CNT
054000     END-IF.
054100     IF WS-FAT-CNT > 0
054200        COMPUTE WK-AVG-FAT ROUNDED =
054300                WK-FAT-TOTAL / WS-FAT-CNT
054400     END-IF.
054500     IF WS-SLEEP-CNT > 0
054600        COMPUTE WK-AVG-SLEEP ROUNDED =
054700                WK-SLEEP-TOTAL / WS-SLEEP-CNT
054800     END-IF.
054900     IF WS-STEPS-CNT > 0
055000        COMPUTE WK-AVG-STEPS ROUNDED =
055100                WK-STEPS-TOTAL / WS-STEPS-CNT
055200     END-IF.
055300*    WEIGHT CHANGE NEEDS AT LEAST TWO RECORDED WEIGHTS IN THE
055400*    WINDOW - A SINGLE READING HAS NOTHING TO COMPARE AGAINST.
055500*    THIS TWO-OR-MORE RULE WAS ADDED PER WRQ-022, SEE CHANGE LOG.
055600     IF WS-WEIGHT-CNT >= 2
055700        COMPUTE WK-WEIGHT-CHANGE ROUNDED =
055800                WK-LAST-WEIGHT - WK-FIRST-WEIGHT
055900     END-IF.
056000 AA070-EXIT.
056100     EXIT SECTION.
056200*
056300*    AA099 - CLOSE DOWN.  TD-LOG-FILE IS CLOSED INSIDE AA010 AND
056400*    AA050 ABOVE, SINCE IT IS OPENED AND CLOSED TWICE IN ONE RUN
056500*    - ONLY PRINT-FILE REMAINS OPEN BY THE TIME WE GET HERE.
056600*
056700 AA099-CLOSE-FILES SECTION.
056800 AA099-START.
056900     CLOSE PRINT-FILE.
057000 AA099-EXIT.
057100     EXIT SECTION.
057200*
057300*    ZZ050 - SUBTRACT SIX DAYS FROM THE LAST DATE TO GET THE
057400*    WINDOW START DATE, BORROWING FROM THE PRIOR MONTH WHEN
057500*    NEEDED.  WK-LD-CCYY/MM/DD ARE THE REDEFINED NUMERIC VIEW
057600*    OF WK-LAST-DATE.
057700*
057800 ZZ050-CALC-WINDOW-START SECTION.
057900 ZZ050-START.
058000*    NO BORROW NEEDED - THE DAY NUMBER STAYS IN THE SAME MONTH.
058100     IF WK-LD-DD > 6
058200        COMPUTE WK-NEW-DD = WK-LD-DD - 6
058300        MOVE WK-LD-MM   TO WK-NEW-MM
058400        MOVE WK-LD-CCYY TO WK-NEW-CCYY
058500     ELSE
058600*       BORROW FROM THE PRIOR MONTH - JANUARY ALSO ROLLS BACK
058700*       THE YEAR TO DECEMBER OF THE YEAR BEFORE.
058800        IF WK-LD-MM = 1
058900           MOVE 12 TO WK-NEW-MM
059000           COMPUTE WK-NEW-CCYY = WK-LD-CCYY - 1
059100        ELSE
059200           COMPUTE WK-NEW-MM = WK-LD-MM - 1
059300           MOVE WK-LD-CCYY TO WK-NEW-CCYY
059400        END-IF
059500*       LOOK UP HOW MANY DAYS THE BORROWED MONTH HAS, ADJUSTING
059600*       FOR A LEAP FEBRUARY WHEN THAT IS THE MONTH BORROWED.
059700        MOVE WK-DIM (WK-NEW-MM) TO WK-DIM-THIS-MONTH
059800        IF WK-NEW-MM = 2
059900           PERFORM ZZ055-LEAP-CHECK THRU ZZ055-EXIT
060000        END-IF
060100        COMPUTE WK-NEW-DD = (WK-LD-DD - 6) + WK-DIM-THIS-MONTH
060200     END-IF.
060300*    UNSIGNED-NUMERIC VIEW NEEDED BY THE STRING BELOW - WK-NEW-
060400*    CCYY/MM/DD ARE COMP, WHICH DOES NOT STRING CLEANLY.
060500     MOVE WK-NEW-CCYY TO WK-EDIT-CCYY.
060600     MOVE WK-NEW-MM   TO WK-EDIT-MM.
060700     MOVE WK-NEW-DD   TO WK-EDIT-DD.
060800*    BUILD THE CCYY-MM-DD TEXT DATE FOR THE AA055 RANGE TEST.
060900     MOVE SPACES TO WK-WINDOW-START.
061000     STRING WK-EDIT-CCYY DELIMITED BY SIZE
061100         "-"              DELIMITED BY SIZE
061200         WK-EDIT-MM       DELIMITED BY SIZE
061300         "-"              DELIMITED BY SIZE
061400         WK-EDIT-DD       DELIMITED BY SIZE
061500         INTO WK-WINDOW-START.
061600 ZZ050-EXIT.
061700     EXIT SECTION.
061800*
061900*    ZZ055 - CENTURY-AWARE LEAP YEAR CHECK FOR THE BORROWED
062000*    MONTH (ONLY CALLED WHEN THE BORROW LANDS IN FEBRUARY).
062100*
062200 ZZ055-LEAP-CHECK SECTION.
062300 ZZ055-START.
062400*    STANDARD GREGORIAN RULE - DIVISIBLE BY 4 IS LEAP UNLESS
062500*    ALSO DIVISIBLE BY 100, UNLESS ALSO DIVISIBLE BY 400.
062600*    WK-DIM-THIS-MONTH STARTS AT 28 (SET BY THE WK-DIM LOOKUP IN
062700*    ZZ050) AND IS ONLY BUMPED TO 29 WHEN A LEAP YEAR IS FOUND.
062800     DIVIDE WK-NEW-CCYY BY 4 GIVING WK-LEAP-Q
062900            REMAINDER WK-LEAP-R4.
063000     IF WK-LEAP-R4 = 0
063100        DIVIDE WK-NEW-CCYY BY 100 GIVING WK-LEAP-Q
063200               REMAINDER WK-LEAP-R100
063300        IF WK-LEAP-R100 NOT = 0
063400*          DIVISIBLE BY 4 BUT NOT 100 - A LEAP YEAR.
063500           MOVE 29 TO WK-DIM-THIS-MONTH
063600        ELSE
063700           DIVIDE WK-NEW-CCYY BY 400 GIVING WK-LEAP-Q
063800                  REMAINDER WK-LEAP-R400
063900           IF WK-LEAP-R400 = 0
064000*             DIVISIBLE BY 400 AS WELL - STILL A LEAP YEAR,
064100*             E.G. 2000.  2100 WOULD NOT BE (DIVISIBLE BY 100,
064200*             NOT BY 400) AND FALLS THROUGH TO 28 UNCHANGED.
064300              MOVE 29 TO WK-DIM-THIS-MONTH
064400           END-IF
064500        END-IF
064600     END-IF.
064700 ZZ055-EXIT.
064800     EXIT SECTION.
064900*
065000*    ZZ100 - ADD ONE LOG ENTRY TO THE WINDOW TOTALS.  ZERO IN
065100*    A FIELD MEANS NOT RECORDED, SO IS SKIPPED ENTIRELY.
065200*
065300 ZZ100-ACCUMULATE-ENTRY SECTION.
065400 ZZ100-START.
065500*    COUNTED REGARDLESS OF WHICH FIELDS WERE ACTUALLY RECORDED -
065600*    ANY LOG-DATE RECORD IN THE WINDOW COUNTS AS A TRACKED DAY.
065700     ADD 1 TO WS-DAYS-TRACKED.
065800*    WEIGHT ALSO FEEDS THE FIRST/LAST FIGURES FOR THE CHANGE
065900*    LINE - FIRST-WEIGHT IS SET ONCE ONLY, ON THE FIRST NON-ZERO
066000*    WEIGHT SEEN; LAST-WEIGHT IS OVERWRITTEN EVERY TIME.
066100     IF LOG-WEIGHT NOT = 0
066200        ADD LOG-WEIGHT TO WK-WEIGHT-TOTAL
066300        ADD 1 TO WS-WEIGHT-CNT
066400        IF NOT WS-FIRST-WT-SEEN
066500           MOVE LOG-WEIGHT TO WK-FIRST-WEIGHT
066600           MOVE "Y" TO WS-FIRST-WT-SW
066700        END-IF
066800        MOVE LOG-WEIGHT TO WK-LAST-WEIGHT
066900     END-IF.
067000*    CALORIES.
067100     IF LOG-CALORIES NOT = 0
067200        ADD LOG-CALORIES TO WK-CALORIE-TOTAL
067300        ADD 1 TO WS-CALORIE-CNT
067400     END-IF.
067500*    PROTEIN.
067600     IF LOG-PROTEIN NOT = 0
067700        ADD LOG-PROTEIN TO WK-PROTEIN-TOTAL
067800        ADD 1 TO WS-PROTEIN-CNT
067900     END-IF.
068000*    CARBOHYDRATE.
068100     IF LOG-CARBS NOT = 0
068200        ADD LOG-CARBS TO WK-CARBS-TOTAL
068300        ADD 1 TO WS-CARBS-CNT
068400     END-IF.
068500*    FAT.
068600     IF LOG-FAT NOT = 0
068700        ADD LOG-FAT TO WK-FAT-TOTAL
068800        ADD 1 TO WS-FAT-CNT
068900     END-IF.
069000*    SLEEP HOURS.
069100     IF LOG-SLEEP-HRS NOT = 0
069200        ADD LOG-SLEEP-HRS TO WK-SLEEP-TOTAL
069300        ADD 1 TO WS-SLEEP-CNT
069400     END-IF.
069500*    STEPS.
069600     IF LOG-STEPS NOT = 0
069700        ADD LOG-STEPS TO WK-STEPS-TOTAL
069800        ADD 1 TO WS-STEPS-CNT
069900     END-IF.
070000*    WORKOUT DAYS - A STRAIGHT COUNT, NOT AN AVERAGE, SO THERE
070100*    IS NO ACCOMPANYING TOTAL FIELD FOR THIS ONE.
070200     IF LOG-WORKOUT = "Y"
070300        ADD 1 TO WS-WORKOUT-CNT
070400     END-IF.
070500 ZZ100-EXIT.
070600     EXIT SECTION.
070700*
070800*    ZZ200 - PRINT THE WEEKLY SUMMARY LINE.
070900*
071000 ZZ200-PRINT-SUMMARY SECTION.
071100 ZZ200-START.
071200*    HEADING LINE - THE WINDOW DATES THIS SUMMARY COVERS.
071300     MOVE SPACES TO WS-RPT-LINE.
071400     STRING "WEEKLY SUMMARY - WINDOW " DELIMITED BY SIZE
071500         WK-WINDOW-START              DELIMITED BY SIZE
071600         " TO "                       DELIMITED BY SIZE
071700         WK-LAST-DATE                 DELIMITED BY SIZE
071800         INTO WS-RPT-LINE.
071900     WRITE PRINT-REC FROM WS-RPT-LINE.
072000*    DAYS TRACKED - ALWAYS PRINTED, NEVER N/A.
072100     MOVE WS-DAYS-TRACKED TO WK-EDIT-3.
072200     MOVE SPACES TO WS-RPT-LINE.
072300     STRING "  DAYS TRACKED . . . . . " DELIMITED BY SIZE
072400         WK-EDIT-3                    DELIMITED BY SIZE
072500         INTO WS-RPT-LINE.
072600     WRITE PRINT-REC FROM WS-RPT-LINE.
072700*    AVERAGE WEIGHT, OR N/A WHEN NONE WAS RECORDED.
072800     IF WS-WEIGHT-CNT > 0
072900        MOVE WK-AVG-WEIGHT TO WK-EDIT-3D
073000        MOVE SPACES TO WS-RPT-LINE
073100        STRING "  AVG WEIGHT (LBS) . . . " DELIMITED BY SIZE
073200            WK-EDIT-3D                    DELIMITED BY SIZE
073300            INTO WS-RPT-LINE
073400     ELSE
073500        MOVE SPACES TO WS-RPT-LINE
073600        STRING "  AVG WEIGHT (LBS) . . . N/A" DELIMITED BY SIZE
073700            INTO WS-RPT-LINE
073800     END-IF.
073900     WRITE PRINT-REC FROM WS-RPT-LINE.
074000*    AVERAGE CALORIES, OR N/A.
074100     IF WS-CALORIE-CNT > 0
074200        MOVE WK-AVG-CALORIES TO WK-EDIT-5D
074300        MOVE SPACES TO WS-RPT-LINE
074400        STRING "  AVG CALORIES . . . . . " DELIMITED BY SIZE
074500            WK-EDIT-5D                    DELIMITED BY SIZE
074600            INTO WS-RPT-LINE
074700     ELSE
074800        MOVE SPACES TO WS-RPT-LINE
074900        STRING "  AVG CALORIES . . . . . N/A" DELIMITED BY SIZE
075000            INTO WS-RPT-LINE
075100     END-IF.
075200     WRITE PRINT-REC FROM WS-RPT-LINE.
075300*    AVERAGE PROTEIN GRAMS, OR N/A.
075400     IF WS-PROTEIN-CNT > 0
075500        MOVE WK-AVG-PROTEIN TO WK-EDIT-3D
075600        MOVE SPACES TO WS-RPT-LINE
075700        STRING "  AVG PROTEIN G  . . . . " DELIMITED BY SIZE
075800            WK-EDIT-3D                    DELIMITED BY SIZE
075900            INTO WS-RPT-LINE
076000     ELSE
076100        MOVE SPACES TO WS-RPT-LINE
076200        STRING "  AVG PROTEIN G  . . . . N/A" DELIMITED BY SIZE
076300            INTO WS-RPT-LINE
076400     END-IF.
076500     WRITE PRINT-REC FROM WS-RPT-LINE.
076600*    AVERAGE CARBOHYDRATE GRAMS, OR N/A.
076700     IF WS-CARBS-CNT > 0
076800        MOVE WK-AVG-CARBS TO WK-EDIT-3D
076900        MOVE SPACES TO WS-RPT-LINE
077000        STRING "  AVG CARBS G  . . . . . " DELIMITED BY SIZE
077100            WK-EDIT-3D                    DELIMITED BY SIZE
077200            INTO WS-RPT-LINE
077300     ELSE
077400        MOVE SPACES TO WS-RPT-LINE
077500        STRING "  AVG CARBS G  . . . . . N/A" DELIMITED BY SIZE
077600            INTO WS-RPT-LINE
077700     END-IF.
077800     WRITE PRINT-REC FROM WS-RPT-LINE.
077900*    AVERAGE FAT GRAMS, OR N/A.
078000     IF WS-FAT-CNT > 0
078100        MOVE WK-AVG-FAT TO WK-EDIT-3D
078200        MOVE SPACES TO WS-RPT-LINE
078300        STRING "  AVG FAT G  . . . . . . " DELIMITED BY SIZE
078400            WK-EDIT-3D                    DELIMITED BY SIZE
078500            INTO WS-RPT-LINE
078600     ELSE
078700        MOVE SPACES TO WS-RPT-LINE
078800        STRING "  AVG FAT G  . . . . . . N/A" DELIMITED BY SIZE
078900            INTO WS-RPT-LINE
079000     END-IF.
079100     WRITE PRINT-REC FROM WS-RPT-LINE.
079200*    AVERAGE SLEEP HOURS, OR N/A.
079300     IF WS-SLEEP-CNT > 0
079400        MOVE WK-AVG-SLEEP TO WK-EDIT-3D
079500        MOVE SPACES TO WS-RPT-LINE
079600        STRING "  AVG SLEEP HRS  . . . . " DELIMITED BY SIZE
079700            WK-EDIT-3D                    DELIMITED BY SIZE
079800            INTO WS-RPT-LINE
079900     ELSE
080000        MOVE SPACES TO WS-RPT-LINE
080100        STRING "  AVG SLEEP HRS  . . . . N/A" DELIMITED BY SIZE
080200            INTO WS-RPT-LINE
080300     END-IF.
080400     WRITE PRINT-REC FROM WS-RPT-LINE.
080500*    AVERAGE STEPS, OR N/A.
080600     IF WS-STEPS-CNT > 0
080700        MOVE WK-AVG-STEPS TO WK-EDIT-5D
080800        MOVE SPACES TO WS-RPT-LINE
080900        STRING "  AVG STEPS  . . . . . . " DELIMITED BY SIZE
081000            WK-EDIT-5D                    DELIMITED BY SIZE
081100            INTO WS-RPT-LINE
081200     ELSE
081300        MOVE SPACES TO WS-RPT-LINE
081400        STRING "  AVG STEPS  . . . . . . N/A" DELIMITED BY SIZE
081500            INTO WS-RPT-LINE
081600     END-IF.
081700     WRITE PRINT-REC FROM WS-RPT-LINE.
081800*    WORKOUT DAYS - A RAW COUNT, ALWAYS PRINTED, NEVER N/A.
081900     MOVE WS-WORKOUT-CNT TO WK-EDIT-3.
082000     MOVE SPACES TO WS-RPT-LINE.
082100     STRING "  WORKOUT DAYS . . . . . . " DELIMITED BY SIZE
082200         WK-EDIT-3                       DELIMITED BY SIZE
082300         INTO WS-RPT-LINE.
082400     WRITE PRINT-REC FROM WS-RPT-LINE.
082500*    WEIGHT CHANGE - N/A UNLESS TWO OR MORE WEIGHTS WERE
082600*    RECORDED IN THE WINDOW, PER THE WRQ-022 RULE IN AA070.
082700     IF WS-WEIGHT-CNT >= 2
082800        MOVE WK-WEIGHT-CHANGE TO WK-EDIT-5S
082900        MOVE SPACES TO WS-RPT-LINE
083000        STRING "  WEIGHT CHANGE (LBS) . . " DELIMITED BY SIZE
083100            WK-EDIT-5S                     DELIMITED BY SIZE
083200            INTO WS-RPT-LINE
083300     ELSE
083400        MOVE SPACES TO WS-RPT-LINE
083500        STRING "  WEIGHT CHANGE (LBS) . . N/A" DELIMITED BY SIZE
083600            INTO WS-RPT-LINE
083700     END-IF.
083800     WRITE PRINT-REC FROM WS-RPT-LINE.
083900 ZZ200-EXIT.
084000     EXIT SECTION.
084100*
084200*    ZZ900 - FIRST-PASS READ.  EVERY RECORD READ OVERWRITES
084300*    WK-LAST-DATE, SO BY THE TIME END OF FILE IS HIT IT HOLDS
084400*    THE LATEST DATE ON THE LOG - THE WINDOW END DATE.
084500*
084600 ZZ900-READ-LOG SECTION.
084700 ZZ900-START.
084800     READ TD-LOG-FILE
084900         AT END MOVE "Y" TO WS-EOF-SW
085000         NOT AT END MOVE LOG-DATE TO WK-LAST-DATE
085100     END-READ.
085200 ZZ900-EXIT.
085300     EXIT SECTION.
085400*
085500*    ZZ910 - SECOND-PASS READ.  PLAIN READ, NO DATE CAPTURE -
085600*    AA055 DOES THE WINDOW-MEMBERSHIP TEST AND ACCUMULATION.
085700*
085800 ZZ910-READ-LOG2 SECTION.
085900 ZZ910-START.
086000     READ TD-LOG-FILE
086100         AT END MOVE "Y" TO WS-EOF-SW
086200     END-READ.
086300 ZZ910-EXIT.
086400     EXIT SECTION.
086500*
086600*****************************************************************
086700*                                                               *
086800*   END OF TD020  -  DAILY LOG WEEKLY SUMMARY RUN               *
086900*                                                               *
087000*****************************************************************
087100*
087200*    NOTHING RUNS BELOW THIS POINT.  ANY NEW AVERAGED FIELD
087300*    ADDED TO THE DAILY-LOG RECORD IN FUTURE NEEDS A COUNTER IN
087400*    WS-ACCUM-COUNTS, A TOTAL IN WK-ACCUM-TOTALS, AN AVERAGE IN
087500*    WK-AVERAGES, AN ACCUMULATE TEST IN ZZ100 AND A DIVIDE IN
087600*    AA070, PLUS A NEW PRINT BLOCK IN ZZ200 - SEE THE EXISTING
087700*    FIELDS FOR THE PATTERN TO FOLLOW.
087800*
087900*    SIGN-OFF NOTE - VBC, 09/08/26.  WALKED THE WHOLE PROGRAM
088000*    AGAINST THE CURRENT TD-LOG-RECORD LAYOUT AND THE COMPANION
088100*    PROGRAMS TD010 AND TD030.  NO FIELD WAS FOUND ON THE LOG
088200*    RECORD THAT THIS PROGRAM FAILS TO AVERAGE OR COUNT, AND NO
088300*    COLUMN ON THE PRINTED SUMMARY WAS FOUND WITHOUT A MATCHING
088400*    ACCUMULATOR BEHIND IT.  FILED AS CLEAN.
088500*
088600*    SEE ALSO - TD010 (DAILY TDEE CALCULATION) AND TD030 (MEAL
088700*    LIBRARY MAINTENANCE) FOR THE OTHER TWO PROGRAMS IN THIS
088800*    OVERNIGHT SUITE.  NONE OF THE THREE SHARE A FILE WITH THIS
088900*    ONE - TD020 READS TD-LOG-FILE ONLY.
089000*
089100*    END OF SOURCE.
089200*
