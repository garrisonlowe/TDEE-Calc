000100*
000200*  SELECT CLAUSE FOR SUBJECTS FILE.
000300*
000400* 04/02/86 DMA - CREATED.
000500*
000600     SELECT TD-SUBJECTS-FILE ASSIGN TO "SUBJECTS"
000700            ORGANIZATION IS LINE SEQUENTIAL
000800            FILE STATUS  IS SBJ-FILE-STATUS.
000900*
