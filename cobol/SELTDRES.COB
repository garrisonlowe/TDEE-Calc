000100*
000200*  SELECT CLAUSE FOR TDEE-RESULTS FILE.
000300*
000400* 25/02/86 DMA - CREATED.
000500*
000600     SELECT TD-RESULTS-FILE ASSIGN TO "TDEE-RESULTS"
000700            ORGANIZATION IS LINE SEQUENTIAL
000800            FILE STATUS  IS RES-FILE-STATUS.
000900*
