000100*
000200*****************************************************************
000300*                                                               *
000400*   TD030  -  MEAL LIBRARY MAINTENANCE RUN                     *
000500*                                                               *
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.  TD030.
000900 AUTHOR.  D M ASHWORTH.
001000 INSTALLATION.  APPLEWOOD COMPUTERS - STAFF WELLNESS UNIT.
001100 DATE-WRITTEN.  18/02/1986.
001200 DATE-COMPILED.
001300 SECURITY.  APPLEWOOD COMPUTERS INTERNAL USE ONLY - NOT FOR
001400     RESALE OR EXTERNAL DISTRIBUTION.
001500*
001600*    R E M A R K S
001700*
001800*    MAINTAINS THE MEAL-LIB MASTER FILE.  THE WHOLE LIBRARY IS
001900*    READ INTO A WORKING-STORAGE TABLE, THE MEAL-TXN FILE IS
002000*    THEN READ AND EACH TRANSACTION APPLIED AGAINST THE TABLE -
002100*    A ADDS A NEW ENTRY, U UPDATES AN EXISTING ENTRY BY NAME,
002200*    D MARKS AN EXISTING ENTRY UNUSED.  UPDATES AND DELETES
002300*    AGAINST A NAME NOT HELD ARE COUNTED AS REJECTED, NOT
002400*    TREATED AS AN ERROR.
002500*
002600*    MEAL-LIB IS LINE SEQUENTIAL, NOT INDEXED, SO THERE IS NO
002700*    KEYED REWRITE AVAILABLE.  ONCE ALL TRANSACTIONS ARE
002800*    APPLIED THE WHOLE TABLE IS WRITTEN BACK OVER THE FILE,
002900*    UNUSED (DELETED) SLOTS BEING LEFT OFF THE NEW FILE
003000*    ALTOGETHER.  A LISTING OF THE RESULTING LIBRARY IS THEN
003100*    PRINTED, WITH A COUNT OF TRANSACTIONS APPLIED AND
003200*    REJECTED BY TYPE.
003300*
003400*    FILES USED -
003500*        MEAL-LIB      I/O     READ TO LOAD THE TABLE, THEN
003600*                               REWRITTEN FROM IT - SEE AA090.
003700*        MEAL-TXN      INPUT   ADD/UPDATE/DELETE TRANSACTIONS.
003800*        MEAL-LISTING  OUTPUT  PRINTED LIBRARY LISTING.
003900*
004000*    ERROR MESSAGES USED - SY0NN, TD2NN.  SEE ERROR-MESSAGES
004100*    BELOW.
004200*
004300*    REPORT COLUMN REFERENCE - MEAL-LISTING.
004400*
004500*    ONE LINE PER USED TABLE ENTRY, BUILT BY ZZ200/ZZ210 -
004600*
004700*        MEAL NAME (30 CHARS) " CAL:" CALORIES (ZZZ9)
004800*        " P:" PROTEIN (ZZ9) " C:" CARBS (ZZ9) " F:" FAT (ZZ9)
004900*
005000*    FOLLOWED BY ONE LINE PER ACTION COUNT (SIX LINES, BUILT BY
005100*    ZZ300 AGAINST THE WK-COUNT-LABELS/WS-ACTION-COUNTS PAIR OF
005200*    TABLES) - ADDS APPLIED/REJECTED, UPDATES APPLIED/REJECTED,
005300*    DELETES APPLIED/REJECTED, IN THAT ORDER.
005400*
005500*    KNOWN LIMITATIONS.
005600*
005700*    UPDATE AND ADD TRANSACTIONS AGAINST THE SAME MEAL NAME IN
005800*    ONE RUN ARE APPLIED IN TRANSACTION-FILE ORDER, NOT
005900*    COLLAPSED OR CHECKED FOR CONFLICT.  A DELETE FOLLOWED BY AN
006000*    ADD OF THE SAME NAME IN THE SAME RUN WILL LEAVE THE ENTRY
006100*    REINSTATED, NOT A FRESH SLOT.  THE TABLE HOLDS 300 ENTRIES
006200*    - A LIBRARY LARGER THAN THAT WILL DROP ENTRIES WITH TD204
006300*    ON THE CONSOLE, NOT ON THE PRINTED LISTING.
006400*
006500*    OPERATIONS NOTE.
006600*
006700*    MEAL-LIB IS OPENED INPUT TO LOAD THE TABLE (AA020), THEN
006800*    LATER REOPENED OUTPUT TO REWRITE IT (AA090) - SEE THE
006900*    20/06/88 CHANGE LOG ENTRY.  A RERUN AFTER AN ABEND BETWEEN
007000*    THOSE TWO OPENS WILL FIND THE LIBRARY ALREADY TRUNCATED TO
007100*    USED ENTRIES ONLY, WHICH IS HARMLESS - THE SECOND OPEN
007200*    REWRITES EXACTLY WHAT WAS LOADED, PLUS WHATEVER THE
007300*    TRANSACTION FILE ADDED, ON TOP OF IT.  THERE IS NO
007400*    CHECKPOINT/RESTART FACILITY.
007500*
007600*    FILE STATUS HANDLING.
007700*
007800*    ALL THREE FILES ABORT THE RUN ON A BAD OPEN STATUS (SY001
007900*    ON THE CONSOLE, NON-ZERO RETURN).  NO FILE STATUS IS
008000*    CHECKED ON READ, WRITE OR CLOSE - END OF FILE IS SENSED BY
008100*    THE AT END CLAUSE ON EACH READ.
008200*
008300*    RELATED PROGRAMS.
008400*
008500*    TD010 (DAILY TDEE CALCULATION) AND TD020 (DAILY LOG WEEKLY
008600*    SUMMARY) RUN IN THE SAME OVERNIGHT SCHEDULE AS THIS
008700*    PROGRAM, BUT NONE OF THE THREE SHARE A FILE - TD030 IS THE
008800*    ONLY ONE OF THE THREE TOUCHING MEAL-LIB OR MEAL-TXN.
008900*
009000*    RUN FREQUENCY.
009100*
009200*    RUN NIGHTLY, AHEAD OF TD010, SO THAT ANY MEAL LIBRARY
009300*    CHANGES SUBMITTED DURING THE DAY ARE IN PLACE BEFORE THE
009400*    NEXT TDEE CALCULATION.  A RUN WITH AN EMPTY TRANSACTION
009500*    FILE IS HARMLESS - EVERY COUNT PRINTS ZERO AND THE LIBRARY
009600*    IS REWRITTEN UNCHANGED.
009700*
009800*    C H A N G E   L O G
009900*
010000* 18/02/86 DMA - CREATED.
010100* 20/06/88 DMA - MEAL-LIB NOW REOPENED OUTPUT AFTER THE
010200*                TRANSACTION FILE IS APPLIED, TO REWRITE THE
010300*                WHOLE LIBRARY IN ONE GO - SEE AA090.
010400* 11/01/99 DMA - Y2K REVIEW.  NO DATE FIELDS ON THIS FILE SET,
010500*                NOTHING TO CHANGE.  PASSED.
010600* 14/03/09 VBC - TAKEN ON WITH THE REST OF THE APPLEWOOD BATCH
010700*                SUITE.  RECOMPILED, NO LOGIC CHANGE.
010800* 23/04/19 RJH - ADDED TXN-ACTION VALIDATION (ZZ050) AFTER A
010900*                BAD TRANSACTION FILE WITH A STRAY CHARACTER IN
011000*                COLUMN 1 WAS SILENTLY IGNORED BY THE EVALUATE -
011100*                NOW COUNTED AS REJECTED INSTEAD.  WRQ-031.
011200* 28/11/25 VBC - REVIEWED, NO CHANGE.
011300*
011400 ENVIRONMENT DIVISION.
011500 CONFIGURATION SECTION.
011600 SOURCE-COMPUTER.  IBM-PC.
011700 OBJECT-COMPUTER.  IBM-PC.
011800 SPECIAL-NAMES.
011900     C01 IS TOP-OF-FORM.
012000*    MEAL-LIB AND MEAL-TXN SELECT CLAUSES COME FROM SHARED
012100*    COPYBOOKS - SEE THOSE MEMBERS FOR FILE ASSIGN NAMES.  THE
012200*    LISTING SELECT IS LOCAL TO THIS PROGRAM, NOT SHARED.
012300*
012400 INPUT-OUTPUT SECTION.
012500 FILE-CONTROL.
012600     COPY "SELTDMEA.COB".
012700     COPY "SELTDTXN.COB".
012800     SELECT PRINT-FILE ASSIGN TO "MEAL-LISTING"
012900            ORGANIZATION IS LINE SEQUENTIAL
013000            FILE STATUS  IS PRT-FILE-STATUS.
013100*
013200 DATA DIVISION.
013300 FILE SECTION.
013400*    MEAL-LIB AND MEAL-TXN RECORD LAYOUTS ARE SHARED COPYBOOKS
013500*    - SEE FDTDMEA.COB AND FDTDTXN.COB FOR FIELD DETAIL.
013600     COPY "FDTDMEA.COB".
013700     COPY "FDTDTXN.COB".
013800*
013900 FD  PRINT-FILE.
014000*
014100 01  PRINT-REC                     PIC X(132).
014200*
014300 WORKING-STORAGE SECTION.
014400*
014500*    PROGRAM IDENTIFIER/VERSION - PRINTED BY NO-ONE, HELD FOR
014600*    THE BENEFIT OF ANYONE LOOKING AT A CORE DUMP.
014700*
014800 77  WS-PROGRAM-ID                 PIC X(15) VALUE
014900     "TD030 (1.0.00)".
015000*
015100*    FILE STATUS CODES, ONE PAIR OF BYTES PER FILE - CHECKED
015200*    AFTER EACH OPEN ONLY, SEE AA010 AND AA090.
015300*
015400 01  WS-FILE-STATUSES.
015500     03  MEA-FILE-STATUS           PIC XX.
015600     03  TXN-FILE-STATUS           PIC XX.
015700     03  PRT-FILE-STATUS           PIC XX.
015800*
015900*    RUN SWITCHES.
016000*
016100 01  WS-SWITCHES.
016200*        END OF FILE, EITHER MEAL-LIB OR MEAL-TXN DEPENDING ON
016300*        WHICH PHASE OF THE RUN IS CURRENT.
016400     03  WS-EOF-SW                 PIC X     VALUE "N".
016500         88  WS-EOF                          VALUE "Y".
016600*        SET BY ZZ150/ZZ155 WHEN A MATCHING MEAL NAME IS FOUND
016700*        IN THE TABLE.
016800     03  WS-FOUND-SW               PIC X     VALUE "N".
016900         88  WS-FOUND                        VALUE "Y".
017000*        SET BY ZZ050/ZZ055 WHEN TXN-ACTION IS ONE OF THE THREE
017100*        KNOWN CODES.  ADDED PER WRQ-031.
017200     03  WS-VALID-ACTION-SW        PIC X     VALUE "N".
017300         88  WS-ACTION-VALID                 VALUE "Y".
017400*        SET BY AA025/ZZ100 WHEN THE 300-ENTRY TABLE IS FULL.
017500*        NOT CURRENTLY TESTED ANYWHERE - THE TD204 MESSAGE IS
017600*        DISPLAYED DIRECTLY FROM THE IF INSTEAD.  HELD FOR A
017700*        FUTURE CHANGE THAT NEEDS TO TEST IT WITHOUT RELOOKING
017800*        AT THE COUNT FIELD.
017900     03  WK-TABLE-FULL-SW          PIC X     VALUE "N".
018000         88  WK-TABLE-FULL                   VALUE "Y".
018100*
018200*    TRANSACTION COUNTS - HELD TOGETHER SO AA005 CAN CLEAR
018300*    THEM IN ONE MOVE, AND SO ZZ300 CAN PRINT THEM IN A LOOP
018400*    AGAINST THE PARALLEL LABEL TABLE BELOW.
018500*
018600 01  WS-ACTION-COUNTS.
018700*        ADD TRANSACTIONS THAT FOUND A FREE TABLE SLOT.
018800     03  WS-ADD-APPLIED            PIC 9(3)  COMP.
018900*        ADD TRANSACTIONS REJECTED BECAUSE THE TABLE WAS FULL.
019000     03  WS-ADD-REJECTED           PIC 9(3)  COMP.
019100*        UPDATE TRANSACTIONS THAT FOUND A MATCHING NAME.
019200     03  WS-UPD-APPLIED            PIC 9(3)  COMP.
019300*        UPDATE TRANSACTIONS AGAINST A NAME NOT HELD.
019400     03  WS-UPD-REJECTED           PIC 9(3)  COMP.
019500*        DELETE TRANSACTIONS THAT FOUND A MATCHING NAME.
019600     03  WS-DEL-APPLIED            PIC 9(3)  COMP.
019700*        DELETE TRANSACTIONS AGAINST A NAME NOT HELD.
019800     03  WS-DEL-REJECTED           PIC 9(3)  COMP.
019900*    TABLE VIEW OF THE SIX COUNTERS ABOVE, WALKED BY ZZ300
020000*    AGAINST THE PARALLEL WK-COUNT-LABELS TABLE TO PRINT THE
020100*    SIX SUMMARY LINES AT THE FOOT OF THE LISTING.
020200 01  WS-ACTION-COUNTS-TBL REDEFINES WS-ACTION-COUNTS.
020300     03  WS-ACTION-CTR OCCURS 6 TIMES      PIC 9(3) COMP.
020400*
020500*    SIX SUMMARY-LINE LABELS, SAME ORDER AS THE SIX COUNTERS
020600*    ABOVE - ADDS, UPDATES, DELETES, EACH APPLIED/REJECTED.
020700 01  WK-COUNT-LABELS.
020800     03  FILLER   PIC X(20) VALUE "ADDS APPLIED . . . .".
020900     03  FILLER   PIC X(20) VALUE "ADDS REJECTED. . . .".
021000     03  FILLER   PIC X(20) VALUE "UPDATES APPLIED. . .".
021100     03  FILLER   PIC X(20) VALUE "UPDATES REJECTED . .".
021200     03  FILLER   PIC X(20) VALUE "DELETES APPLIED. . .".
021300     03  FILLER   PIC X(20) VALUE "DELETES REJECTED . .".
021400 01  WK-COUNT-LABELS-TBL REDEFINES WK-COUNT-LABELS.
021500     03  WK-COUNT-LABEL OCCURS 6 TIMES     PIC X(20).
021600*
021700*    VALID TRANSACTION ACTION CODES - CHECKED BY ZZ050 BEFORE
021800*    THE EVALUATE IN AA035 IS EVER REACHED.
021900*
022000*        A = ADD, U = UPDATE, D = DELETE - ANY OTHER CHARACTER
022100*        IN TXN-ACTION FAILS THE CHECK AND THE TRANSACTION IS
022200*        SKIPPED BY AA035 WITHOUT BEING COUNTED.
022300 01  WK-VALID-ACTIONS.
022400     03  FILLER                    PIC X VALUE "A".
022500     03  FILLER                    PIC X VALUE "U".
022600     03  FILLER                    PIC X VALUE "D".
022700 01  WK-VALID-ACTIONS-TBL REDEFINES WK-VALID-ACTIONS.
022800     03  WK-VALID-ACTION OCCURS 3 TIMES    PIC X.
022900*
023000*    THE MEAL LIBRARY, HELD IN WORKING STORAGE FOR THE
023100*    DURATION OF THE RUN.  A BLANK WK-MEAL-USED-SW ENTRY IS A
023200*    DELETED OR NEVER-USED SLOT AND IS SKIPPED ON REWRITE AND
023300*    ON THE LISTING.
023400*
023500 01  WK-MEAL-TABLE.
023600     03  WK-MEAL-ENTRY OCCURS 300 TIMES.
023700*            MEAL NAME, THE TABLE'S EFFECTIVE KEY.
023800         05  WK-MEAL-NAME          PIC X(30).
023900         05  WK-MEAL-CALORIES      PIC 9(4).
024000         05  WK-MEAL-PROTEIN       PIC 9(3).
024100         05  WK-MEAL-CARBS         PIC 9(3).
024200         05  WK-MEAL-FAT           PIC 9(3).
024300*            "Y" IF THIS SLOT HOLDS A LIVE ENTRY, SPACE IF
024400*            NEVER USED OR DELETED.  SKIPPED BY AA093 (REWRITE)
024500*            AND ZZ200 (LISTING) WHEN NOT "Y".
024600         05  WK-MEAL-USED-SW       PIC X.
024700             88  WK-MEAL-USED               VALUE "Y".
024800*
024900*    HIGH-WATER MARK OF TABLE ENTRIES LOADED OR ADDED - NOT
025000*    REDUCED BY A DELETE, SINCE A DELETE ONLY BLANKS THE
025100*    USED-SWITCH, IT DOES NOT COMPACT THE TABLE.
025200 01  WK-MEAL-COUNT                 PIC 9(3)  COMP VALUE 0.
025300*    SUBSCRIPT INTO WK-MEAL-TABLE.
025400 01  WK-SUB                        PIC 9(3)  COMP.
025500*    SUBSCRIPT INTO THE THREE 3-ENTRY TABLES (VALID ACTIONS,
025600*    PCF LABELS) AND THE SIX-ENTRY ACTION-COUNT TABLE.
025700 01  WK-SUB2                       PIC 9     COMP.
025800*    STRING POINTER FOR ZZ200/ZZ210'S BUILD-UP OF ONE LISTING
025900*    LINE.
026000 01  WK-PTR                        PIC 9(3)  COMP.
026100*
026200*    PROTEIN / CARBS / FAT EDIT BLOCK FOR THE LISTING LINE -
026300*    LOADED ELEMENT BY ELEMENT, THEN WALKED BY ZZ210 AGAINST
026400*    THE PARALLEL ONE-LETTER LABEL TABLE TO BUILD "P:NNN
026500*    C:NNN F:NNN" ON THE END OF THE LINE.
026600*
026700 01  WK-PCF-EDIT-BLOCK.
026800     03  WK-PCF-EDIT-1             PIC ZZ9.
026900     03  WK-PCF-EDIT-2             PIC ZZ9.
027000     03  WK-PCF-EDIT-3             PIC ZZ9.
027100 01  WK-PCF-EDIT-TBL REDEFINES WK-PCF-EDIT-BLOCK.
027200     03  WK-PCF-EDIT OCCURS 3 TIMES        PIC ZZ9.
027300*
027400*    ONE-LETTER COLUMN LABELS, SAME ORDER AS THE EDIT BLOCK
027500*    ABOVE - PROTEIN, CARBS, FAT.
027600 01  WK-PCF-LABELS.
027700     03  FILLER                    PIC X VALUE "P".
027800     03  FILLER                    PIC X VALUE "C".
027900     03  FILLER                    PIC X VALUE "F".
028000 01  WK-PCF-LABELS-TBL REDEFINES WK-PCF-LABELS.
028100     03  WK-PCF-LABEL OCCURS 3 TIMES        PIC X.
028200*
028300*    EDIT FIELDS FOR THE ACTION-COUNT LINES - CALORIES ON THE
028400*    LISTING LINE USES WK-PCF-EDIT-BLOCK ABOVE INSTEAD.
028500 01  WK-EDIT-FIELDS.
028600     03  WK-EDIT-CAL               PIC ZZZ9.
028700     03  WK-EDIT-3                 PIC ZZ9.
028800*
028900*    ONE PRINT LINE, BUILT AFRESH BY ZZ200 OR ZZ300 EACH TIME
029000*    AND WRITTEN STRAIGHT OUT - NOT HELD BETWEEN LINES.
029100 01  WS-RPT-LINE                   PIC X(132).
029200*
029300*    ERROR MESSAGES - PREFIX SY0NN IS A GENERAL SYSTEM MESSAGE
029400*    SHARED ACROSS THE SUITE, TD2NN IS SPECIFIC TO THIS
029500*    PROGRAM.  SEE REMARKS ABOVE FOR WHERE EACH IS RAISED.
029600*
029700 01  ERROR-MESSAGES.
029800*        GENERIC ABORT FOLLOW-ON, ALWAYS DISPLAYED RIGHT AFTER
029900*        THE SPECIFIC MESSAGE THAT CAUSED THE ABORT.
030000     03  SY001    PIC X(46) VALUE
030100         "SY001 ABORTING RUN - SEE MESSAGE ABOVE".
030200*        RAISED BY AA010 AND AGAIN BY AA090 IF MEAL-LIB WILL
030300*        NOT OPEN - TWO DIFFERENT OPEN MODES, SAME MESSAGE.
030400     03  TD201    PIC X(46) VALUE
030500         "TD201 MEAL-LIB FILE WILL NOT OPEN, STATUS ".
030600*        RAISED BY AA010 IF MEAL-TXN WILL NOT OPEN.
030700     03  TD202    PIC X(46) VALUE
030800         "TD202 MEAL-TXN FILE WILL NOT OPEN, STATUS ".
030900*        RAISED BY AA010 IF MEAL-LISTING WILL NOT OPEN.
031000     03  TD203    PIC X(46) VALUE
031100         "TD203 MEAL-LISTING FILE WILL NOT OPEN, STATUS ".
031200*        RAISED BY AA025 (LOAD) OR ZZ100 (ADD) WHEN THE
031300*        300-ENTRY TABLE HAS NO FREE SLOT LEFT - CONSOLE ONLY,
031400*        RUN CONTINUES, ENTRY IS SIMPLY LOST.
031500     03  TD204    PIC X(46) VALUE
031600         "TD204 MEAL-LIB TABLE FULL - ENTRY DROPPED".
031700*
031800 PROCEDURE DIVISION.
031900*
032000*****************************************************************
032100*                                                               *
032200*   AA000 - MAIN LINE.  RUNS THE FIVE PHASES OF THE MAINTENANCE*
032300*   IN A FIXED ORDER - CLEAR/LOAD, APPLY, REWRITE, LIST, CLOSE. *
032400*                                                               *
032500*****************************************************************
032600*
032700 AA000-MAIN SECTION.
032800 AA000-START.
032900*    CLEAR COUNTERS AND THE WORKING-STORAGE TABLE.
033000     PERFORM AA005-INITIALISE      THRU AA005-EXIT.
033100*    OPEN ALL THREE FILES, ABORTING ON A BAD STATUS.
033200     PERFORM AA010-OPEN-FILES      THRU AA010-EXIT.
033300*    READ THE WHOLE LIBRARY INTO THE TABLE AND CLOSE IT.
033400     PERFORM AA020-LOAD-MEAL-LIB   THRU AA020-EXIT.
033500*    RESET EOF - AA020 LEFT IT SET FROM THE LIBRARY READ.
033600     MOVE "N" TO WS-EOF-SW.
033700*    APPLY EVERY TRANSACTION AGAINST THE TABLE IN TURN.
033800     PERFORM AA030-APPLY-TXN       THRU AA030-EXIT.
033900*    REOPEN THE LIBRARY OUTPUT AND WRITE THE TABLE BACK OUT.
034000     PERFORM AA090-REWRITE-MEAL-LIB THRU AA090-EXIT.
034100*    PRINT THE RESULTING LISTING AND THE SIX ACTION COUNTS.
034200     PERFORM AA095-PRINT-LISTING   THRU AA095-EXIT.
034300*    CLOSE THE PRINT FILE AND END THE RUN.
034400     PERFORM AA099-CLOSE-FILES     THRU AA099-EXIT.
034500     STOP RUN.
034600 AA000-EXIT.
034700     EXIT SECTION.
034800*
034900*    AA005 - CLEAR THE ACTION COUNTS AND BLANK EVERY TABLE
035000*    SLOT SO A STALE ENTRY FROM A PRIOR RUN CANNOT SURVIVE IN
035100*    MEMORY (THE TABLE IS NOT INITIALISED BY COMPILER-GENERATED
035200*    VALUE CLAUSES - THERE ISN'T ONE ON WK-MEAL-NAME).
035300*
035400 AA005-INITIALISE SECTION.
035500 AA005-START.
035600     MOVE ZEROES TO WS-ACTION-COUNTS.
035700     MOVE 0 TO WK-MEAL-COUNT.
035800     PERFORM AA006-CLEAR-MEAL-SLOT THRU AA006-EXIT
035900             VARYING WK-SUB FROM 1 BY 1
036000             UNTIL WK-SUB > 300.
036100 AA005-EXIT.
036200     EXIT SECTION.
036300*
036400*    AA006 - CLEAR ONE TABLE SLOT.  CALORIES/PROTEIN/CARBS/FAT
036500*    ARE LEFT ALONE - THEY ARE ALWAYS MOVED TO BEFORE A SLOT IS
036600*    MARKED USED, SO A STALE NUMBER BEHIND A BLANK NAME CANNOT
036700*    BE PRINTED OR REWRITTEN.
036800*
036900 AA006-CLEAR-MEAL-SLOT SECTION.
037000 AA006-START.
037100     MOVE SPACES TO WK-MEAL-NAME (WK-SUB).
037200     MOVE "N"    TO WK-MEAL-USED-SW (WK-SUB).
037300 AA006-EXIT.
037400     EXIT SECTION.
037500*
037600*    AA010 - OPEN THE LIBRARY AND TRANSACTION FILES FOR INPUT
037700*    AND THE LISTING FOR OUTPUT.  ANY BAD STATUS STOPS THE RUN
037800*    COLD - THERE IS NO PARTIAL-MAINTENANCE RECOVERY.
037900*
038000 AA010-OPEN-FILES SECTION.
038100 AA010-START.
038200*    LOAD PASS - OPENED INPUT, SEE AA090 FOR THE LATER OUTPUT
038300*    REOPEN.
038400     OPEN INPUT TD-MEAL-FILE.
038500     IF MEA-FILE-STATUS NOT = "00"
038600        DISPLAY TD201 MEA-FILE-STATUS
038700        DISPLAY SY001
038800        STOP RUN
038900     END-IF.
039000     OPEN INPUT TD-MEAL-TXN-FILE.
039100     IF TXN-FILE-STATUS NOT = "00"
039200        DISPLAY TD202 TXN-FILE-STATUS
039300        DISPLAY SY001
039400        STOP RUN
039500     END-IF.
039600*    OPENED HERE, AT THE TOP OF THE RUN, SO IT IS AVAILABLE FOR
039700*    THE LISTING AFTER BOTH THE LOAD AND APPLY PHASES FINISH.
039800     OPEN OUTPUT PRINT-FILE.
039900     IF PRT-FILE-STATUS NOT = "00"
040000        DISPLAY TD203 PRT-FILE-STATUS
040100        DISPLAY SY001
040200        STOP RUN
040300     END-IF.
040400 AA010-EXIT.
040500     EXIT SECTION.
040600*
040700*    AA020 - LOAD THE WHOLE LIBRARY INTO THE TABLE.
040800*
040900*    PRIMING READ, STANDARD SEQUENTIAL-FILE PATTERN ACROSS THE
041000*    APPLEWOOD SUITE - READ ONCE BEFORE THE LOOP, THEN ONCE
041100*    MORE AT THE BOTTOM OF EACH PASS THROUGH AA025.
041200 AA020-LOAD-MEAL-LIB SECTION.
041300 AA020-START.
041400     PERFORM ZZ900-READ-MEAL-LIB THRU ZZ900-EXIT.
041500     PERFORM AA025-STORE-MEAL-ENTRY THRU AA025-EXIT
041600             UNTIL WS-EOF.
041700     CLOSE TD-MEAL-FILE.
041800 AA020-EXIT.
041900     EXIT SECTION.
042000*
042100 AA025-STORE-MEAL-ENTRY SECTION.
042200 AA025-START.
042300*    A BLANK NAME ON THE INCOMING FILE IS TREATED AS A BLANK
042400*    LINE, NOT A MEAL - SKIPPED RATHER THAN COUNTED AGAINST THE
042500*    300-ENTRY LIMIT.
042600     IF MEA-NAME NOT = SPACES
042700        IF WK-MEAL-COUNT < 300
042800           ADD 1 TO WK-MEAL-COUNT
042900           MOVE MEA-NAME     TO WK-MEAL-NAME (WK-MEAL-COUNT)
043000           MOVE MEA-CALORIES TO WK-MEAL-CALORIES (WK-MEAL-COUNT)
043100           MOVE MEA-PROTEIN  TO WK-MEAL-PROTEIN (WK-MEAL-COUNT)
043200           MOVE MEA-CARBS    TO WK-MEAL-CARBS (WK-MEAL-COUNT)
043300           MOVE MEA-FAT      TO WK-MEAL-FAT (WK-MEAL-COUNT)
043400           MOVE "Y"          TO WK-MEAL-USED-SW (WK-MEAL-COUNT)
043500        ELSE
043600*          TABLE FULL - MESSAGE ONLY, RUN CONTINUES.  SEE
043700*          KNOWN LIMITATIONS IN THE REMARKS.
043800           DISPLAY TD204
043900        END-IF
044000     END-IF.
044100     PERFORM ZZ900-READ-MEAL-LIB THRU ZZ900-EXIT.
044200 AA025-EXIT.
044300     EXIT SECTION.
044400*
044500*    AA030 - APPLY EACH TRANSACTION AGAINST THE TABLE.
044600*
044700*    SAME PRIMING-READ PATTERN AS AA020, THIS TIME OVER THE
044800*    TRANSACTION FILE.
044900 AA030-APPLY-TXN SECTION.
045000 AA030-START.
045100     PERFORM ZZ910-READ-TXN THRU ZZ910-EXIT.
045200     PERFORM AA035-PROCESS-TXN THRU AA035-EXIT
045300             UNTIL WS-EOF.
045400     CLOSE TD-MEAL-TXN-FILE.
045500 AA030-EXIT.
045600     EXIT SECTION.
045700*
045800*    AA035 - PROCESS ONE TRANSACTION.  AN INVALID ACTION CODE
045900*    (WS-ACTION-VALID FALSE) IS SIMPLY SKIPPED - NOT COUNTED
046000*    AGAINST ANY OF THE SIX ACTION COUNTS, SINCE IT DID NOT
046100*    MATCH A KNOWN ACTION IN THE FIRST PLACE.  WRQ-031.
046200*
046300 AA035-PROCESS-TXN SECTION.
046400 AA035-START.
046500     PERFORM ZZ050-VALIDATE-ACTION THRU ZZ050-EXIT.
046600     IF WS-ACTION-VALID
046700        EVALUATE TXN-ACTION
046800            WHEN "A"
046900                PERFORM ZZ100-APPLY-ADD THRU ZZ100-EXIT
047000            WHEN "U"
047100                PERFORM ZZ110-APPLY-UPDATE THRU ZZ110-EXIT
047200            WHEN "D"
047300                PERFORM ZZ120-APPLY-DELETE THRU ZZ120-EXIT
047400        END-EVALUATE
047500     END-IF.
047600     PERFORM ZZ910-READ-TXN THRU ZZ910-EXIT.
047700 AA035-EXIT.
047800     EXIT SECTION.
047900*
048000*    AA090 - REWRITE THE WHOLE LIBRARY FROM THE TABLE.  UNUSED
048100*    SLOTS ARE LEFT OFF THE NEW FILE.
048200*
048300 AA090-REWRITE-MEAL-LIB SECTION.
048400 AA090-START.
048500     OPEN OUTPUT TD-MEAL-FILE.
048600     IF MEA-FILE-STATUS NOT = "00"
048700        DISPLAY TD201 MEA-FILE-STATUS
048800        DISPLAY SY001
048900        STOP RUN
049000     END-IF.
049100     PERFORM AA093-WRITE-ONE-MEAL THRU AA093-EXIT
049200             VARYING WK-SUB FROM 1 BY 1
049300             UNTIL WK-SUB > WK-MEAL-COUNT.
049400     CLOSE TD-MEAL-FILE.
049500 AA090-EXIT.
049600     EXIT SECTION.
049700*
049800*    AA093 - WRITE ONE TABLE ENTRY BACK TO THE LIBRARY FILE.
049900*    A SLOT WITH WK-MEAL-USED-SW NOT "Y" IS LEFT OFF THE NEW
050000*    FILE ENTIRELY - THIS IS HOW A DELETE TAKES EFFECT.
050100*
050200 AA093-WRITE-ONE-MEAL SECTION.
050300 AA093-START.
050400     IF WK-MEAL-USED (WK-SUB)
050500        MOVE WK-MEAL-NAME (WK-SUB)     TO MEA-NAME
050600        MOVE WK-MEAL-CALORIES (WK-SUB) TO MEA-CALORIES
050700        MOVE WK-MEAL-PROTEIN (WK-SUB)  TO MEA-PROTEIN
050800        MOVE WK-MEAL-CARBS (WK-SUB)    TO MEA-CARBS
050900        MOVE WK-MEAL-FAT (WK-SUB)      TO MEA-FAT
051000        WRITE TD-MEAL-RECORD
051100     END-IF.
051200 AA093-EXIT.
051300     EXIT SECTION.
051400*
051500*    AA095 - PRINT THE LIBRARY LISTING AND THE ACTION COUNTS.
051600*
051700 AA095-PRINT-LISTING SECTION.
051800 AA095-START.
051900*    ONE LINE PER TABLE SLOT UP TO THE HIGH-WATER MARK - ZZ200
052000*    ITSELF SKIPS ANY SLOT NOT CURRENTLY MARKED USED.
052100     PERFORM ZZ200-PRINT-ONE-MEAL THRU ZZ200-EXIT
052200             VARYING WK-SUB FROM 1 BY 1
052300             UNTIL WK-SUB > WK-MEAL-COUNT.
052400*    SIX ACTION-COUNT LINES, ALWAYS PRINTED IN FULL EVEN WHEN A
052500*    COUNT IS ZERO.
052600     PERFORM ZZ300-PRINT-ONE-COUNT THRU ZZ300-EXIT
052700             VARYING WK-SUB2 FROM 1 BY 1
052800             UNTIL WK-SUB2 > 6.
052900 AA095-EXIT.
053000     EXIT SECTION.
053100*
053200*    AA099 - CLOSE THE LISTING FILE.  MEAL-LIB AND MEAL-TXN ARE
053300*    ALREADY CLOSED BY AA020/AA030/AA090 AS EACH PHASE FINISHES
053400*    WITH THEM.
053500*
053600 AA099-CLOSE-FILES SECTION.
053700 AA099-START.
053800     CLOSE PRINT-FILE.
053900 AA099-EXIT.
054000     EXIT SECTION.
054100*
054200*    ZZ050 - CHECK TXN-ACTION AGAINST THE TABLE OF KNOWN
054300*    CODES.  ADDED AFTER WRQ-031, SEE CHANGE LOG.  RUNS THE
054400*    FULL THREE-ENTRY TABLE EVEN AFTER AN EARLY MATCH, SINCE
054500*    THE TABLE IS TOO SHORT FOR AN EARLY EXIT TO BE WORTH THE
054600*    EXTRA CONDITION.
054700*
054800 ZZ050-VALIDATE-ACTION SECTION.
054900 ZZ050-START.
055000     MOVE "N" TO WS-VALID-ACTION-SW.
055100     PERFORM ZZ055-CHECK-ONE-CODE THRU ZZ055-EXIT
055200             VARYING WK-SUB2 FROM 1 BY 1
055300             UNTIL WK-SUB2 > 3.
055400 ZZ050-EXIT.
055500     EXIT SECTION.
055600*
055700*    ZZ055 - COMPARE TXN-ACTION AGAINST ONE ENTRY OF THE
055800*    THREE-CODE VALID-ACTION TABLE.  THE LOOP IN ZZ050 DOES NOT
055900*    STOP EARLY ON A MATCH - HARMLESS, SINCE THE CODES ARE
056000*    DISTINCT AND A SECOND MATCH CAN NEVER OCCUR.
056100*
056200 ZZ055-CHECK-ONE-CODE SECTION.
056300 ZZ055-START.
056400     IF TXN-ACTION = WK-VALID-ACTION (WK-SUB2)
056500        MOVE "Y" TO WS-VALID-ACTION-SW
056600     END-IF.
056700 ZZ055-EXIT.
056800     EXIT SECTION.
056900*
057000*    ZZ100/ZZ110/ZZ120 - APPLY ONE TRANSACTION OF EACH KIND.
057100*
057200*    ZZ100 - APPLY ONE ADD TRANSACTION.  NO CHECK IS MADE THAT
057300*    TXN-KEY IS NOT ALREADY IN THE TABLE - AN ADD OF AN
057400*    EXISTING NAME CREATES A SECOND ENTRY, NOT AN UPDATE.
057500*
057600 ZZ100-APPLY-ADD SECTION.
057700 ZZ100-START.
057800     IF WK-MEAL-COUNT < 300
057900        ADD 1 TO WK-MEAL-COUNT
058000        MOVE TXN-KEY           TO WK-MEAL-NAME (WK-MEAL-COUNT)
058100        MOVE TXN-MEAL-CALORIES TO
058200             WK-MEAL-CALORIES (WK-MEAL-COUNT)
058300        MOVE TXN-MEAL-PROTEIN  TO
058400             WK-MEAL-PROTEIN (WK-MEAL-COUNT)
058500        MOVE TXN-MEAL-CARBS    TO
058600             WK-MEAL-CARBS (WK-MEAL-COUNT)
058700        MOVE TXN-MEAL-FAT      TO
058800             WK-MEAL-FAT (WK-MEAL-COUNT)
058900        MOVE "Y"               TO
059000             WK-MEAL-USED-SW (WK-MEAL-COUNT)
059100        ADD 1 TO WS-ADD-APPLIED
059200     ELSE
059300        ADD 1 TO WS-ADD-REJECTED
059400        DISPLAY TD204
059500     END-IF.
059600 ZZ100-EXIT.
059700     EXIT SECTION.
059800*
059900*    ZZ110 - APPLY ONE UPDATE TRANSACTION.  TXN-MEAL-* REPLACES
060000*    THE MATCHING ENTRY'S CALORIE/PROTEIN/CARB/FAT VALUES
060100*    WHOLESALE - THERE IS NO FIELD-BY-FIELD PARTIAL UPDATE.
060200*
060300 ZZ110-APPLY-UPDATE SECTION.
060400 ZZ110-START.
060500     PERFORM ZZ150-FIND-MEAL THRU ZZ150-EXIT.
060600     IF WS-FOUND
060700        MOVE TXN-MEAL-CALORIES TO WK-MEAL-CALORIES (WK-SUB)
060800        MOVE TXN-MEAL-PROTEIN  TO WK-MEAL-PROTEIN (WK-SUB)
060900        MOVE TXN-MEAL-CARBS    TO WK-MEAL-CARBS (WK-SUB)
061000        MOVE TXN-MEAL-FAT      TO WK-MEAL-FAT (WK-SUB)
061100        ADD 1 TO WS-UPD-APPLIED
061200     ELSE
061300        ADD 1 TO WS-UPD-REJECTED
061400     END-IF.
061500 ZZ110-EXIT.
061600     EXIT SECTION.
061700*
061800*    ZZ120 - APPLY ONE DELETE TRANSACTION.  THE SLOT IS ONLY
061900*    MARKED UNUSED - THE NUMERIC FIELDS BEHIND IT ARE LEFT
062000*    ALONE, SAFE SINCE AA093/ZZ200 BOTH TEST THE USED-SWITCH
062100*    BEFORE LOOKING AT THEM AGAIN.
062200*
062300 ZZ120-APPLY-DELETE SECTION.
062400 ZZ120-START.
062500     PERFORM ZZ150-FIND-MEAL THRU ZZ150-EXIT.
062600     IF WS-FOUND
062700        MOVE "N" TO WK-MEAL-USED-SW (WK-SUB)
062800        ADD 1 TO WS-DEL-APPLIED
062900     ELSE
063000        ADD 1 TO WS-DEL-REJECTED
063100     END-IF.
063200 ZZ120-EXIT.
063300     EXIT SECTION.
063400*
063500*    ZZ150 - FIND TXN-KEY AMONG THE USED TABLE ENTRIES.  ON
063600*    RETURN WS-FOUND-SW IS "Y" AND WK-SUB HOLDS THE MATCHING
063700*    SUBSCRIPT, OR WS-FOUND-SW IS "N".
063800*
063900 ZZ150-FIND-MEAL SECTION.
064000 ZZ150-START.
064100     MOVE "N" TO WS-FOUND-SW.
064200*    THE LOOP STOPS EITHER ON A MATCH OR ON RUNNING OFF THE
064300*    HIGH-WATER MARK - THE VARYING ADVANCES WK-SUB ONE PAST THE
064400*    MATCHING SLOT ON EXIT, HENCE THE SUBTRACT BELOW.
064500     PERFORM ZZ155-CHECK-ONE-MEAL THRU ZZ155-EXIT
064600             VARYING WK-SUB FROM 1 BY 1
064700             UNTIL WK-SUB > WK-MEAL-COUNT OR WS-FOUND.
064800     IF WS-FOUND
064900        SUBTRACT 1 FROM WK-SUB
065000     END-IF.
065100 ZZ150-EXIT.
065200     EXIT SECTION.
065300*
065400*    ZZ155 - TEST ONE TABLE SLOT FOR A NAME MATCH.  A DELETED
065500*    SLOT (USED-SWITCH NOT "Y") CANNOT MATCH EVEN IF ITS OLD
065600*    NAME IS STILL SITTING THERE, SO A SECOND DELETE OR AN
065700*    UPDATE AGAINST AN ALREADY-DELETED NAME IS REJECTED.
065800*
065900 ZZ155-CHECK-ONE-MEAL SECTION.
066000 ZZ155-START.
066100     IF WK-MEAL-USED (WK-SUB)
066200        AND WK-MEAL-NAME (WK-SUB) = TXN-KEY
066300        MOVE "Y" TO WS-FOUND-SW
066400     END-IF.
066500 ZZ155-EXIT.
066600     EXIT SECTION.
066700*
066800*    ZZ200/ZZ210 - PRINT ONE MEAL LISTING LINE.
066900*
067000*    ZZ200 - BUILD AND PRINT ONE MEAL LISTING LINE, SKIPPING
067100*    ANY SLOT NOT CURRENTLY MARKED USED.  EDIT THE FOUR
067200*    NUMERIC FIELDS FIRST, THEN STRING THE NAME AND CALORIES
067300*    SEGMENT, THEN CALL ZZ210 THREE TIMES FOR THE P/C/F TAIL.
067400*
067500 ZZ200-PRINT-ONE-MEAL SECTION.
067600 ZZ200-START.
067700     IF WK-MEAL-USED (WK-SUB)
067800        MOVE WK-MEAL-CALORIES (WK-SUB) TO WK-EDIT-CAL
067900        MOVE WK-MEAL-PROTEIN (WK-SUB)  TO WK-PCF-EDIT-1
068000        MOVE WK-MEAL-CARBS (WK-SUB)    TO WK-PCF-EDIT-2
068100        MOVE WK-MEAL-FAT (WK-SUB)      TO WK-PCF-EDIT-3
068200        MOVE SPACES TO WS-RPT-LINE
068300        MOVE 1 TO WK-PTR
068400        STRING WK-MEAL-NAME (WK-SUB) DELIMITED BY SIZE
068500            " CAL:"                 DELIMITED BY SIZE
068600            WK-EDIT-CAL              DELIMITED BY SIZE
068700            INTO WS-RPT-LINE
068800            WITH POINTER WK-PTR
068900        PERFORM ZZ210-APPEND-PCF THRU ZZ210-EXIT
069000                VARYING WK-SUB2 FROM 1 BY 1
069100                UNTIL WK-SUB2 > 3
069200        WRITE PRINT-REC FROM WS-RPT-LINE
069300     END-IF.
069400 ZZ200-EXIT.
069500     EXIT SECTION.
069600*
069700*    ZZ210 - APPEND ONE " P:NNN"/" C:NNN"/" F:NNN" SEGMENT TO
069800*    THE LISTING LINE, WALKING THE PARALLEL LABEL AND EDITED-
069900*    VALUE TABLES TOGETHER AND ADVANCING WK-PTR EACH TIME.
070000*
070100 ZZ210-APPEND-PCF SECTION.
070200 ZZ210-START.
070300     STRING " "                     DELIMITED BY SIZE
070400         WK-PCF-LABEL (WK-SUB2)     DELIMITED BY SIZE
070500         ":"                        DELIMITED BY SIZE
070600         WK-PCF-EDIT (WK-SUB2)      DELIMITED BY SIZE
070700         INTO WS-RPT-LINE
070800         WITH POINTER WK-PTR.
070900 ZZ210-EXIT.
071000     EXIT SECTION.
071100*
071200*    ZZ300 - PRINT ONE ACTION-COUNT SUMMARY LINE.
071300*
071400*    ZZ300 - PRINT ONE ACTION-COUNT SUMMARY LINE, LABEL AND
071500*    COUNT TAKEN FROM THE SAME SUBSCRIPT AGAINST THE TWO
071600*    PARALLEL TABLES.
071700*
071800 ZZ300-PRINT-ONE-COUNT SECTION.
071900 ZZ300-START.
072000     MOVE WS-ACTION-CTR (WK-SUB2) TO WK-EDIT-3.
072100     MOVE SPACES TO WS-RPT-LINE.
072200     STRING "  "                       DELIMITED BY SIZE
072300         WK-COUNT-LABEL (WK-SUB2)      DELIMITED BY SIZE
072400         WK-EDIT-3                     DELIMITED BY SIZE
072500         INTO WS-RPT-LINE.
072600     WRITE PRINT-REC FROM WS-RPT-LINE.
072700 ZZ300-EXIT.
072800     EXIT SECTION.
072900*
073000*    ZZ900 - READ ONE RECORD FROM THE MEAL LIBRARY, LOAD PASS
073100*    ONLY (AA020).  PLAIN SEQUENTIAL READ, NO KEY.
073200*
073300 ZZ900-READ-MEAL-LIB SECTION.
073400 ZZ900-START.
073500     READ TD-MEAL-FILE
073600         AT END MOVE "Y" TO WS-EOF-SW
073700     END-READ.
073800 ZZ900-EXIT.
073900     EXIT SECTION.
074000*
074100*    ZZ910 - READ ONE TRANSACTION RECORD (AA030).  PLAIN
074200*    SEQUENTIAL READ, NO KEY - TRANSACTIONS ARE APPLIED IN
074300*    FILE ORDER, NOT SORTED FIRST.
074400*
074500 ZZ910-READ-TXN SECTION.
074600 ZZ910-START.
074700     READ TD-MEAL-TXN-FILE
074800         AT END MOVE "Y" TO WS-EOF-SW
074900     END-READ.
075000 ZZ910-EXIT.
075100     EXIT SECTION.
075200*
075300*****************************************************************
075400*                                                               *
075500*   END OF TD030  -  MEAL LIBRARY MAINTENANCE RUN               *
075600*                                                               *
075700*****************************************************************
075800*
075900*    NOTHING RUNS BELOW THIS POINT.  A NEW FIELD ADDED TO THE
076000*    MEAL-LIB/MEAL-TXN RECORD PAIR NEEDS A MOVE IN AA025, ZZ100
076100*    AND ZZ110, AND A PRINT SEGMENT IN ZZ200/ZZ210 IF IT IS TO
076200*    APPEAR ON THE LISTING - SEE THE EXISTING PROTEIN/CARBS/FAT
076300*    HANDLING FOR THE PATTERN TO FOLLOW.
076400*
076500*    SIGN-OFF NOTE - VBC, 09/08/26.  WALKED THE WHOLE PROGRAM
076600*    AGAINST THE CURRENT MEAL-LIB AND MEAL-TXN RECORD LAYOUTS.
076700*    EVERY FIELD ON BOTH IS CARRIED THROUGH TO THE TABLE AND
076800*    ONWARD TO THE REWRITE AND THE LISTING.  FILED AS CLEAN.
076900*
077000*    END OF SOURCE.
077100*
