000100*
000200*  SELECT CLAUSE FOR DAILY-LOG FILE.
000300*
000400* 11/02/86 DMA - CREATED.
000500*
000600     SELECT TD-LOG-FILE ASSIGN TO "DAILY-LOG"
000700            ORGANIZATION IS LINE SEQUENTIAL
000800            FILE STATUS  IS LOG-FILE-STATUS.
000900*
