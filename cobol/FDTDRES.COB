000100*
000200*  FD FOR TDEE-RESULTS FILE.
000300*
000400* 25/02/86 DMA - CREATED.
000500*
000600 FD  TD-RESULTS-FILE.
000700     COPY "WSTDRES.COB".
000800*
