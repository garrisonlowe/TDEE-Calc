000100*
000200*  SELECT CLAUSE FOR MEAL-LIB FILE.
000300*
000400* 18/02/86 DMA - CREATED.
000500* 20/06/88 DMA - FILE NOW OPENED OUTPUT TO REWRITE AFTER TXN
000600*                APPLIED - SEE AA090 IN TD030.  STILL LINE
000700*                SEQUENTIAL.
000800*
000900     SELECT TD-MEAL-FILE ASSIGN TO "MEAL-LIB"
001000            ORGANIZATION IS LINE SEQUENTIAL
001100            FILE STATUS  IS MEA-FILE-STATUS.
001200*
