000100*
000200*    RECORD DEFINITION FOR TDEE-RESULTS FILE
000300*
000400*    ONE RECORD WRITTEN PER SUBJECT RATED BY TD010
000500*
000600*  FILE SIZE 65 BYTES.
000700*
000800* THESE FIELD DEFINITIONS MAY NEED CHANGING
000900*
001000* 25/02/86 DMA - CREATED.
001100* 14/10/87 DMA - RES-ADAPT-FLAG ADDED PER TD REQUEST 19.
001200*
001300 01  TD-RESULT-RECORD.
001400     03  RES-SUBJ-ID           PIC X(8).
001500*  TOTAL DAILY ENERGY EXPENDITURE, CAL/DAY.
001600     03  RES-TDEE              PIC 9(5)V99.
001700*  SLEEP-ADJUSTED BASAL METABOLIC RATE.
001800     03  RES-BMR               PIC 9(5)V99.
001900*  M = MIFFLIN-ST JEOR, K = KATCH-MCARDLE.
002000     03  RES-BMR-METHOD        PIC X(1).
002100     03  RES-TEF               PIC 9(4)V99.
002200     03  RES-NEAT-STEPS        PIC 9(4)V99.
002300     03  RES-NEAT-OTHER        PIC 9(4)V99.
002400     03  RES-EAT               PIC 9(4)V99.
002500     03  RES-EPOC              PIC 9(4)V99.
002600*  ACTUAL TDEE IF VALIDATED, ELSE THE FORMULA ESTIMATE.
002700     03  RES-FINAL-TDEE        PIC 9(5)V99.
002800*  Y IF METABOLIC ADAPTATION DETECTED.
002900     03  RES-ADAPT-FLAG        PIC X(1).
003000     03  FILLER                PIC X(4).
003100*
