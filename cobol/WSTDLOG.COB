000100*
000200*    RECORD DEFINITION FOR DAILY-LOG FILE
000300*
000400*    SORTED ASCENDING BY LOG-DATE - SEQUENTIAL, NO KEYED ACCESS
000500*
000600*  FILE SIZE 70 BYTES.
000700*
000800* THESE FIELD DEFINITIONS MAY NEED CHANGING
000900*
001000* 11/02/86 DMA - CREATED.
001100* 02/09/87 DMA - LOG-NOTES WIDENED 20 TO 30, FILE RESIZED.
001200* 11/01/99 DMA - Y2K REVIEW.  DATE HELD AS TEXT, CCYY-MM-DD, NO
001300*                BINARY JULIAN CONVERSION USED HERE, NO EXPOSURE.
001400*
001500 01  TD-LOG-RECORD.
001600*  ISO DATE CCYY-MM-DD, SORTABLE AS TEXT.
001700     03  LOG-DATE              PIC X(10).
001800*  MORNING WEIGHT, LBS.  ZERO = NOT RECORDED.
001900     03  LOG-WEIGHT            PIC 9(3)V9.
002000*  CALORIES EATEN.  ZERO = NOT RECORDED.
002100     03  LOG-CALORIES          PIC 9(4).
002200     03  LOG-PROTEIN           PIC 9(3).
002300     03  LOG-CARBS             PIC 9(3).
002400     03  LOG-FAT               PIC 9(3).
002500*  SLEEP HOURS.  ZERO = NOT RECORDED.
002600     03  LOG-SLEEP-HRS         PIC 9(2)V9.
002700*  STEPS.  ZERO = NOT RECORDED.
002800     03  LOG-STEPS             PIC 9(5).
002900*  Y IF A WORKOUT WAS DONE THAT DAY.
003000     03  LOG-WORKOUT           PIC X(1).
003100     03  LOG-NOTES             PIC X(30).
003200     03  FILLER                PIC X(4).
003300*
