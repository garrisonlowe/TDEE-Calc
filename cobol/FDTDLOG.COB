000100*
000200*  FD FOR DAILY-LOG FILE.
000300*
000400* 11/02/86 DMA - CREATED.
000500*
000600 FD  TD-LOG-FILE.
000700     COPY "WSTDLOG.COB".
000800*
