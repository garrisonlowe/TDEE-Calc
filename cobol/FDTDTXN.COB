000100*
000200*  FD FOR MEAL-TXN FILE.
000300*
000400* 18/02/86 DMA - CREATED.
000500*
000600 FD  TD-MEAL-TXN-FILE.
000700     COPY "WSTDTXN.COB".
000800*
