000100*
000200*    RECORD DEFINITION FOR MEAL-LIB FILE
000300*
000400*    USES MEA-NAME AS KEY - BLANK NAME = UNUSED / DELETED SLOT
000500*
000600*  FILE SIZE 50 BYTES.
000700*
000800* THESE FIELD DEFINITIONS MAY NEED CHANGING
000900*
001000* 18/02/86 DMA - CREATED.
001100* 20/06/88 DMA - SEVEN BYTES FILLER ADDED, ROOM FOR A FUTURE
001200*                MEAL CATEGORY CODE IF ONE IS EVER WANTED.
001300*
001400 01  TD-MEAL-RECORD.
001500*  MEAL NAME.  BLANK = UNUSED / DELETED SLOT.
001600     03  MEA-NAME              PIC X(30).
001700     03  MEA-CALORIES          PIC 9(4).
001800     03  MEA-PROTEIN           PIC 9(3).
001900     03  MEA-CARBS             PIC 9(3).
002000     03  MEA-FAT               PIC 9(3).
002100     03  FILLER                PIC X(7).
002200*
