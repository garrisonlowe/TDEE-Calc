000100*
000200*****************************************************************
000300*                                                               *
000400*   TD010  -  TDEE ESTIMATION AND REPORTING RUN                *
000500*                                                               *
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.  TD010.
000900 AUTHOR.  D M ASHWORTH.
001000 INSTALLATION.  APPLEWOOD COMPUTERS - STAFF WELLNESS UNIT.
001100 DATE-WRITTEN.  04/02/1986.
001200 DATE-COMPILED.
001300 SECURITY.  APPLEWOOD COMPUTERS INTERNAL USE ONLY - NOT FOR
001400     RESALE OR EXTERNAL DISTRIBUTION.
001500*
001600*    R E M A R K S
001700*
001800*    READS THE SUBJECTS FILE, ONE RECORD PER PERSON TO BE
001900*    RATED, AND FOR EACH SUBJECT WORKS OUT AN ESTIMATED TOTAL
002000*    DAILY ENERGY EXPENDITURE (TDEE) FROM BODY STATISTICS,
002100*    DIET, ACTIVITY, SLEEP AND WORKOUT HABITS.  WHERE A WEIGHT
002200*    TREND IS HELD FOR THE SUBJECT THE ESTIMATE IS CHECKED
002300*    AGAINST THE ACTUAL WEIGHT CHANGE AND A RECOMMENDATION IS
002400*    PRINTED.  A DETAIL BLOCK IS PRINTED PER SUBJECT ON THE
002500*    TDEE-REPORT AND A MACHINE READABLE RECORD IS WRITTEN TO
002600*    TDEE-RESULTS FOR PICK-UP BY OTHER RUNS.
002700*
002800*    FILES USED -
002900*        SUBJECTS      INPUT   ONE SUBJECT RECORD PER LINE.
003000*        TDEE-RESULTS  OUTPUT  ONE RESULT RECORD PER SUBJECT.
003100*        TDEE-REPORT   OUTPUT  PRINTED DETAIL AND RUN TOTALS.
003200*
003300*    RELATED PROGRAMS -
003400*        TD020   DAILY-LOG SUMMARY RUN, NO RELATIONSHIP TO
003500*                THIS PROGRAM'S FILES.
003600*        TD030   MEAL-LIBRARY MAINTENANCE RUN, NO RELATIONSHIP
003700*                TO THIS PROGRAM'S FILES.
003800*        THIS PROGRAM STANDS ALONE IN THE SUITE - ITS ONLY LINK
003900*        TO THE OTHER TWO IS THAT ALL THREE ARE RUN AS PART OF
004000*        THE SAME OVERNIGHT WELLNESS UNIT BATCH SCHEDULE.
004100*
004200*    RUN FREQUENCY - NIGHTLY, AS PART OF THE WELLNESS UNIT
004300*    OVERNIGHT SUITE.  SUBJECTS FILE IS REBUILT EACH DAY FROM
004400*    THE UNIT'S ONLINE INTAKE SYSTEM BEFORE THIS RUN STARTS.
004500*
004600*    R E P O R T   C O L U M N   R E F E R E N C E
004700*
004800*    TDEE-REPORT IS A STRAIGHT DETAIL REPORT, NO HEADINGS, NO
004900*    PAGE BREAKS, ONE BLOCK PER SUBJECT FOLLOWED BY A RUN
005000*    TOTALS BLOCK.  EACH SUBJECT BLOCK RUNS -
005100*        SUBJECT <ID> <NAME>
005200*        ESTIMATED TDEE: <FIGURE> CALORIES/DAY
005300*        (MIFFLIN-ST JEOR FIGURE WAS <FIGURE>)      - KATCH ONLY
005400*        BMR <FIGURE> CAL (<PCT>%)
005500*        TEF <FIGURE> CAL (<PCT>%)
005600*            PROTEIN/CARB/FAT TEF SUB-LINES         - MACROS ONLY
005700*        NEAT <FIGURE> CAL (<PCT>%)
005800*            NEAT-STEPS/NEAT-OTHER SUB-LINES
005900*        EAT <FIGURE> CAL (<PCT>%)
006000*        EPOC <FIGURE> CAL (<PCT>%)
006100*        VALIDATION AGAINST RECORDED WEIGHT CHANGE  - TREND ONLY
006200*        CALORIE TARGETS (FIVE LINES)
006300*
006400*    R E S U L T   R E C O R D   R E F E R E N C E
006500*
006600*    TDEE-RESULTS CARRIES ONE RECORD PER SUBJECT FOR DOWNSTREAM
006700*    RUNS TO PICK UP - RES-SUBJ-ID, RES-TDEE, RES-BMR AND ITS
006800*    METHOD FLAG, RES-TEF, RES-NEAT-STEPS, RES-NEAT-OTHER,
006900*    RES-EAT, RES-EPOC, RES-FINAL-TDEE AND RES-ADAPT-FLAG.
007000*    NEAT-STEPS AND NEAT-OTHER STILL TRAVEL AS TWO SEPARATE
007100*    FIELDS ON THE RESULT RECORD EVEN THOUGH THE PRINTED REPORT
007200*    NOW SHOWS ONE COMBINED NEAT LINE - DOWNSTREAM WORK NEVER
007300*    ASKED FOR THE SPLIT TO DISAPPEAR, ONLY THE REPORT LINE.
007400*
007500*    ERROR MESSAGES USED - SY0NN, TD0NN.  SEE ERROR-MESSAGES
007600*    BELOW.
007700*
007800*    F O R M U L A   N O T E S
007900*
008000*    BMR IS WORKED OUT TWO WAYS - MIFFLIN-ST JEOR ALWAYS, AND
008100*    KATCH-MCARDLE AS WELL WHEN A BODY-FAT PERCENTAGE IS HELD.
008200*    THE SLEEP MULTIPLIER IS APPLIED TO WHICHEVER BASE FIGURE IS
008300*    CHOSEN, NEVER TO BOTH.  TEF RUNS PER-MACRO WHEN MACROS ARE
008400*    HELD, OTHERWISE A FLAT 10% OF INTAKE IS USED INSTEAD.  NEAT
008500*    IS SPLIT INTO A STEPS COMPONENT AND A JOB/SEDENTARY
008600*    COMPONENT, EACH WITH ITS OWN SLEEP-NEAT MULTIPLIER, BUT THE
008700*    TWO ARE PRINTED AS ONE COMBINED LINE ON THE REPORT SINCE
008800*    WRQ-044.  EAT AND EPOC ARE WORKED OUT PER SESSION THEN
008900*    SPREAD OVER THE WEEK TO GIVE A DAILY AVERAGE FIGURE.  NONE
009000*    OF THE ABOVE IS A MEDICAL CALCULATION - IT IS AN ESTIMATING
009100*    TOOL FOR THE STAFF WELLNESS UNIT ONLY.
009200*
009300*    F I E L D   F L O W   N O T E S
009400*
009500*    THIS SECTION RECORDS WHICH SUBJECT FIELD FEEDS WHICH PART
009600*    OF THE CALCULATION, FOR ANYONE TRACING A FIGURE BACK TO
009700*    ITS SOURCE WITHOUT READING THE WHOLE PROCEDURE DIVISION.
009800*
009900*        SBJ-WEIGHT-LBS, SBJ-HEIGHT-FT/IN    -> ZZ100, THEN BMR
010000*                                                AND NEAT-STEPS.
010100*        SBJ-AGE, SBJ-SEX                    -> ZZ120 BMR ONLY.
010200*        SBJ-BODY-FAT-PCT                    -> ZZ120, CHOOSES
010300*                                                MIFFLIN OR KATCH.
010400*        SBJ-SLEEP-HOURS, SBJ-SLEEP-QUALITY  -> ZZ110, FEEDS BMR
010500*                                                AND NEAT MULTS.
010600*        SBJ-DAILY-PROTEIN/CARBS/FAT-G,
010700*        SBJ-DAILY-CALORIES                  -> ZZ130 TEF.
010800*        SBJ-DAILY-STEPS, SBJ-STEP-PACE      -> ZZ140 NEAT-STEPS.
010900*        SBJ-WORKOUTS-PER-WK, SBJ-WORKOUT-
011000*        TYPE, SBJ-WORKOUT-INTENS,
011100*        SBJ-WORKOUT-DUR-MIN                 -> ZZ150 EAT/EPOC.
011200*        SBJ-JOB-TYPE, SBJ-SEDENTARY-HRS     -> ZZ160 NEAT-OTHER.
011300*        SBJ-HAS-TREND, SBJ-WT-CHANGE-LBS,
011400*        SBJ-DAYS-TRACKED                    -> ZZ180 VALIDATION.
011500*
011600*    EVERY ONE OF THE SIX COMPONENTS (BMR, TEF, NEAT-STEPS,
011700*    NEAT-OTHER, EAT, EPOC) FLOWS INTO ZZ170, WHICH SUMS THEM TO
011800*    WK-TDEE-ESTIMATE AND LOADS THE FIVE-ENTRY PRINT TABLE USED
011900*    BY BOTH ZZ200 (REPORT) AND ZZ210 (TDEE-RESULTS RECORD).
012000*
012100*    K N O W N   L I M I T A T I O N S
012200*
012300*    ONLY ONE FORMULA FAMILY IS SUPPORTED PER SUBJECT - EITHER
012400*    MIFFLIN-ST JEOR OR KATCH-MCARDLE, CHOSEN AUTOMATICALLY BY
012500*    WHETHER A BODY-FAT PERCENTAGE IS HELD.  THERE IS NO OPTION
012600*    ON THE SUBJECT RECORD TO FORCE ONE OR THE OTHER.  SLEEP AND
012700*    JOB-TYPE MULTIPLIERS ARE FIXED TABLE VALUES AGREED WITH THE
012800*    WELLNESS UNIT WHEN THE PROGRAM WAS WRITTEN - THEY ARE NOT
012900*    PARAMETERISED AND HAVE NOT BEEN REVISITED SINCE THE 2017
013000*    REVIEW NOTED BELOW.  THE ADAPTATION CHECK IN ZZ180 NEEDS AT
013100*    LEAST 7 DAYS OF TRACKED WEIGHT DATA - SHORTER WINDOWS FALL
013200*    BACK TO THE FORMULA ESTIMATE WITH NO WARNING BEYOND THE
013300*    "INSUFFICIENT DATA" TEXT ON THE REPORT LINE ITSELF.
013400*
013500*    T E S T I N G   N O T E
013600*
013700*    THE UNIT KEEPS A SMALL SET OF HAND-WORKED SUBJECT RECORDS
013800*    COVERING EACH BMR METHOD, BOTH WITH AND WITHOUT MACROS, AND
013900*    A TREND RECORD SHORT OF THE 7-DAY MINIMUM - USED TO PROVE
014000*    OUT THIS PROGRAM AFTER ANY CHANGE TO THE FORMULA PARAGRAPHS.
014100*    THE SAMPLE FILE IS NOT SHIPPED WITH THIS COPY.
014200*
014300*    O P E R A T I O N S   N O T E
014400*
014500*    IF THIS RUN ABENDS PART WAY THROUGH THE SUBJECTS FILE, THE
014600*    RERUN IS SIMPLE - TDEE-RESULTS AND TDEE-REPORT ARE BOTH
014700*    OPENED OUTPUT SO A RERUN FROM THE TOP OVERWRITES WHATEVER
014800*    PARTIAL OUTPUT WAS PRODUCED.  THERE IS NO CHECKPOINT/RESTART
014900*    LOGIC IN THIS PROGRAM - THE SUBJECTS FILE IS SMALL ENOUGH
015000*    THAT A FULL RERUN HAS NEVER BEEN A PROBLEM IN PRACTICE.
015100*    OPERATORS SHOULD CONFIRM THE PRIOR TDEE-RESULTS FILE HAS
015200*    BEEN PICKED UP BY ANY DOWNSTREAM JOB BEFORE RERUNNING, SINCE
015300*    IT WILL BE OVERWRITTEN, NOT APPENDED TO.
015400*
015500*    F I L E   S T A T U S   H A N D L I N G
015600*
015700*    ALL THREE FILES USED HERE ARE OPENED ONCE AND CHECKED FOR A
015800*    GOOD FILE STATUS (00 OR 97) IMMEDIATELY AFTER THE OPEN - ANY
015900*    OTHER STATUS IS TREATED AS FATAL, THE APPROPRIATE TD0NN
016000*    MESSAGE IS DISPLAYED WITH THE STATUS APPENDED, AND THE RUN
016100*    STOPS BEFORE ANY SUBJECT IS PROCESSED.  THIS MATCHES THE
016200*    SHOP'S USUAL RULE THAT A BATCH RUN SHOULD NEVER PRODUCE A
016300*    PARTIAL RESULTS FILE OR REPORT WHEN A FILE WILL NOT OPEN -
016400*    BETTER AN OBVIOUS ABORT THAN A SILENT GAP DISCOVERED LATER.
016500*
016600*    C H A N G E   L O G
016700*
016800* 04/02/86 DMA - CREATED.  FIRST CUT OF THE BMR/TDEE MATHS, NO
016900*                VALIDATION AGAINST ACTUAL WEIGHT CHANGE YET.
017000* 11/04/86 DMA - STEP-PACE AND JOB-TYPE TABLES WIDENED FROM
017100*                TWO BANDS EACH TO FOUR, PER STAFF FEEDBACK.
017200* 19/08/87 DMA - KATCH-MCARDLE FORMULA ADDED WHEN BODY-FAT PCT
017300*                HELD.  PRINTS MIFFLIN FIGURE TOO FOR COMPARE.
017400* 14/10/87 DMA - WEIGHT-TREND VALIDATION AND ADAPTATION CHECK
017500*                ADDED PER TD REQUEST 19.
017600* 02/03/88 DMA - CALORIE TARGET LINES ADDED TO DETAIL REPORT.
017700* 20/06/88 DMA - SLEEP-HOURS/QUALITY ADJUSTMENT TABLE ADDED.
017800* 09/01/91 DMA - RUN TOTALS BLOCK MOVED TO THE FOOT OF THE
017900*                REPORT, WAS PREVIOUSLY PRINTED ON A SEPARATE
018000*                JOB.  SAVES AN OPERATOR STEP.
018100* 23/11/94 PJW - TIGHTENED THE ADAPTATION THRESHOLD FROM 20%
018200*                TO 15% FOLLOWING A REVIEW OF A FULL YEAR'S
018300*                SUBJECT DATA BY THE WELLNESS UNIT.
018400* 11/01/99 DMA - Y2K REVIEW.  NO CENTURY-SENSITIVE DATE FIELDS
018500*                ARE HELD OR PRINTED BY THIS PROGRAM.  PASSED.
018600* 23/07/01 DMA - EPOC CALCULATION ADDED (TD REQUEST 31), WAS
018700*                PREVIOUSLY FOLDED INTO THE EAT FIGURE IN ERROR.
018800* 30/04/04 PJW - CORRECTED THE STRIDE LENGTH FRACTION OF HEIGHT
018900*                USED IN ZZ140, WAS OUT BY A SMALL MARGIN SINCE
019000*                THE ORIGINAL 1986 CODING.
019100* 14/03/09 VBC - TAKEN ON WITH THE REST OF THE APPLEWOOD BATCH
019200*                SUITE.  RECOMPILED UNDER THE CURRENT COMPILER,
019300*                NO LOGIC CHANGE.
019400* 02/09/11 VBC - RUN TOTALS NOW COUNT ADAPTATIONS DETECTED AS
019500*                WELL AS SUBJECTS VALIDATED, PER WRQ-007.
019600* 17/05/14 RJH - CORRECTED ADDITIONAL NEAT TO USE THE
019700*                UNADJUSTED STEPS FIGURE, NOT THE SLEEP-ADJUSTED
019800*                ONE, AS PER THE ORIGINAL SPECIFICATION.  WRQ-018.
019900* 06/08/17 RJH - WIDENED SBJ-DAILY-STEPS AND RELATED WORK
020000*                FIELDS AFTER A SUBJECT WITH A FITNESS-TRACKER
020100*                READING OVER THE OLD FIELD WIDTH TRUNCATED.
020200* 19/02/20 RJH - REVIEWED AGAINST THE LATEST WELLNESS UNIT
020300*                METHODOLOGY PAPER.  NO FORMULA CHANGE REQUIRED.
020400* 28/11/25 VBC - REVIEWED, NO CHANGE.
020500* 09/08/26 RJH - NEAT-FROM-STEPS AND NEAT-OTHER NOW PRINTED AS
020600*                ONE COMBINED NEAT LINE WITH SUB-LINES, MATCHING
020700*                THE TEF TREATMENT, PER WRQ-044.
020800*
020900 ENVIRONMENT DIVISION.
021000 CONFIGURATION SECTION.
021100 SOURCE-COMPUTER.  IBM-PC.
021200 OBJECT-COMPUTER.  IBM-PC.
021300 SPECIAL-NAMES.
021400     C01 IS TOP-OF-FORM.
021500 INPUT-OUTPUT SECTION.
021600 FILE-CONTROL.
021700*    SUBJECTS AND TDEE-RESULTS SELECT CLAUSES LIVE IN THEIR OWN
021800*    COPYBOOKS, SHARED WITH WHATEVER ELSE READS OR WRITES THOSE
021900*    FILES - THE PRINT FILE IS LOCAL TO THIS PROGRAM ONLY.
022000     COPY "SELTDSBJ.COB".
022100     COPY "SELTDRES.COB".
022200     SELECT PRINT-FILE ASSIGN TO "TDEE-REPORT"
022300            ORGANIZATION IS LINE SEQUENTIAL
022400            FILE STATUS  IS PRT-FILE-STATUS.
022500*
022600 DATA DIVISION.
022700 FILE SECTION.
022800*    RECORD LAYOUTS FOR BOTH FILES ALSO LIVE IN SHARED COPYBOOKS.
022900     COPY "FDTDSBJ.COB".
023000     COPY "FDTDRES.COB".
023100*
023200*    PRINT FILE - ONE RECORD, 132 BYTES, STANDARD WIDE-CARRIAGE
023300*    LINE PRINTER WIDTH FOR THIS SHOP'S REPORTS.
023400 FD  PRINT-FILE.
023500*
023600 01  PRINT-REC                     PIC X(132).
023700*
023800 WORKING-STORAGE SECTION.
023900*
024000*    PROGRAM IDENTIFIER/VERSION - PRINTED BY NO-ONE, HELD FOR
024100*    THE BENEFIT OF ANYONE LOOKING AT A CORE DUMP.
024200*
024300 77  WS-PROGRAM-ID                 PIC X(15) VALUE
024400     "TD010 (1.0.00)".
024500*
024600*    W O R K I N G   S T O R A G E   L A Y O U T   N O T E
024700*
024800*    THE SWITCHES AND RUN TOTALS COME FIRST, THEN THE METRIC
024900*    CONVERSION AND SLEEP-ADJUSTMENT WORK FIELDS, THEN THE FIVE
025000*    CALCULATION GROUPS IN THE SAME ORDER THEY ARE WORKED OUT
025100*    (BMR, TEF, NEAT-STEPS, EAT/EPOC, NEAT-OTHER), THEN THE
025200*    ASSEMBLY/PERCENTAGE TABLE, THE VALIDATION FIELDS, THE
025300*    CALORIE TARGET FIELDS AND FINALLY THE PRINT EDIT FIELDS AND
025400*    ERROR MESSAGE TEXT.  NEW WORK FIELDS SHOULD BE ADDED NEXT TO
025500*    THE GROUP THEY BELONG TO, NOT TACKED ON AT THE END.
025600*
025700*    U N I T S   A N D   R O U N D I N G
025800*
025900*    ALL CALORIE FIGURES CARRIED AND PRINTED BY THIS PROGRAM ARE
026000*    WHOLE CALORIES - THE ROUNDED CLAUSE IS USED ON EVERY COMPUTE
026100*    THAT PRODUCES A CALORIE FIGURE SO NOTHING IS LEFT TRUNCATED.
026200*    PERCENTAGES ARE CARRIED TO ONE DECIMAL PLACE FOR PRINT ONLY;
026300*    THE COMPONENT PERCENTAGES ARE NOT GUARANTEED TO SUM TO
026400*    EXACTLY 100.0 ON THE REPORT BECAUSE EACH IS ROUNDED
026500*    INDEPENDENTLY - THIS HAS NEVER BEEN RAISED AS A PROBLEM BY
026600*    THE WELLNESS UNIT AND IS LEFT AS IS.  WEIGHT IS CONVERTED TO
026700*    KILOGRAMS AND HEIGHT TO CENTIMETRES FOR THE FORMULA WORK
026800*    ONLY - BOTH ARE HELD AND PRINTED ELSEWHERE IN IMPERIAL UNITS
026900*    TO MATCH HOW THE WELLNESS UNIT'S ONLINE SYSTEM CAPTURES THEM.
027000*
027100*    C O N T R O L   T O T A L S
027200*
027300*    WS-RUN-TOTALS HOLDS THREE COUNTS FOR THE AA090 FOOTER BLOCK
027400*    - SUBJECTS READ, SUBJECTS VALIDATED (HAD A WEIGHT TREND) AND
027500*    SUBJECTS FLAGGED AS ADAPTED.  THESE ARE THE ONLY CONTROL
027600*    TOTALS THIS PROGRAM KEEPS - THERE IS NO HASH TOTAL OR
027700*    CHECKSUM ON THE SUBJECTS FILE SINCE IT IS WHOLLY REBUILT
027800*    EACH NIGHT AND HAS NO BALANCING REQUIREMENT AGAINST ANOTHER
027900*    SYSTEM OF RECORD.
028000*
028100 01  WS-FILE-STATUSES.
028200*    STANDARD TWO-BYTE FILE STATUS CODES, ONE PER FILE.
028300     03  SBJ-FILE-STATUS           PIC XX.
028400     03  RES-FILE-STATUS           PIC XX.
028500     03  PRT-FILE-STATUS           PIC XX.
028600*
028700 01  WS-SWITCHES.
028800*    SET ON AT END OF THE SUBJECTS FILE, STOPS THE MAIN LOOP.
028900     03  WS-EOF-SW                 PIC X     VALUE "N".
029000         88  WS-EOF                          VALUE "Y".
029100*    SET ON WHEN ZZ180 ACTUALLY WORKED OUT AN ACTUAL TDEE.
029200     03  WS-VALIDATED-SW           PIC X     VALUE "N".
029300         88  WS-VALIDATED                    VALUE "Y".
029400*    SET ON WHEN ZZ180 FLAGS METABOLIC ADAPTATION.
029500     03  WS-ADAPTED-SW             PIC X     VALUE "N".
029600         88  WS-ADAPTED                      VALUE "Y".
029700*
029800*    RUN TOTALS - HELD TOGETHER SO ZZ005 CAN CLEAR THEM IN ONE
029900*    MOVE AT START OF RUN.  THE REDEFINES BELOW IS NOT USED TO
030000*    STEP THROUGH THEM BY SUBSCRIPT - IT IS HELD PURELY SO THE
030100*    WHOLE GROUP CAN BE ZEROED IN ONE MOVE STATEMENT.
030200*
030300 01  WS-RUN-TOTALS.
030400*    SUBJECTS SEEN ON THIS RUN, REGARDLESS OF OUTCOME.
030500     03  WS-SUBJECTS-READ          PIC 9(5)  COMP.
030600*    SUBJECTS WITH A WEIGHT TREND, SO AN ACTUAL TDEE WAS WORKED.
030700     03  WS-SUBJECTS-VALIDATED     PIC 9(5)  COMP.
030800*    OF THOSE VALIDATED, HOW MANY SHOWED SIGNS OF ADAPTATION.
030900     03  WS-SUBJECTS-ADAPTED       PIC 9(5)  COMP.
031000 01  WS-RUN-TOTALS-TBL REDEFINES WS-RUN-TOTALS.
031100     03  WS-RUN-TOTALS-CTR OCCURS 3 TIMES     PIC 9(5) COMP.
031200*
031300*    TABLE CONVENTION USED THROUGHOUT THIS PROGRAM - EACH OF
031400*    THE THREE FIVE-ENTRY TABLES BELOW (AMOUNTS, PERCENTAGES,
031500*    NAMES) IS DECLARED FIRST AS AN ORDINARY GROUP OF NAMED
031600*    03-LEVEL ITEMS, SO EACH FIELD CAN BE MOVED TO BY NAME
031700*    ELSEWHERE IN THE PROGRAM, THEN REDEFINED AS AN OCCURS TABLE
031800*    SO THE SAME STORAGE CAN BE WALKED BY WK-SUB.  ALL THREE
031900*    TABLES SHARE THE ONE SUBSCRIPT AND MUST STAY THE SAME
032000*    LENGTH - CURRENTLY FIVE, BMR/TEF/NEAT/EAT/EPOC.
032100*
032200*    SUBSCRIPT FOR THE COMPONENT/PERCENTAGE/NAME TABLES BELOW.
032300 01  WK-SUB                        PIC 99    COMP.
032400*
032500*    UNIT CONVERSION WORK AREA - SUBJECT RECORD IS HELD IN
032600*    IMPERIAL UNITS, THE FORMULAS ALL WORK IN METRIC.
032700*
032800 01  WK-CONV-FIELDS.
032900*    BODY WEIGHT, CONVERTED FROM SBJ-WEIGHT-LBS.
033000     03  WK-WEIGHT-KG              PIC 9(3)V99   COMP-3.
033100*    HEIGHT, CONVERTED FROM SBJ-HEIGHT-FT/SBJ-HEIGHT-IN.
033200     03  WK-HEIGHT-CM              PIC 9(3)V99   COMP-3.
033300*    LEAN BODY MASS, ONLY SET WHEN BODY-FAT PCT IS HELD.
033400     03  WK-LEAN-KG                PIC 9(3)V99   COMP-3.
033500*
033600*    BMR WORK AREA - SEE ZZ120.
033700*
033800 01  WK-BMR-FIELDS.
033900*    MIFFLIN-ST JEOR FIGURE, ALWAYS WORKED OUT FOR COMPARE.
034000     03  WK-BMR-MIFFLIN            PIC S9(5)V99  COMP-3.
034100*    KATCH-MCARDLE FIGURE, ONLY WORKED OUT WHEN BODY-FAT KNOWN.
034200     03  WK-BMR-KATCH              PIC S9(5)V99  COMP-3.
034300*    WHICHEVER OF THE ABOVE TWO WAS CHOSEN AS THE BASE.
034400     03  WK-BASE-BMR               PIC S9(5)V99  COMP-3.
034500*    BASE BMR AFTER THE SLEEP MULTIPLIER IS APPLIED.
034600     03  WK-ADJ-BMR                PIC S9(5)V99  COMP-3.
034700*    WHICH FORMULA WAS USED - FOR THE COMPARE LINE ON THE REPORT.
034800     03  WK-BMR-METHOD             PIC X.
034900         88  WK-BMR-IS-MIFFLIN               VALUE "M".
035000         88  WK-BMR-IS-KATCH                 VALUE "K".
035100*
035200*    SLEEP ADJUSTMENT WORK AREA - SEE ZZ110.
035300*
035400 01  WK-SLEEP-FIELDS.
035500*    QUALITY FACTOR FROM SBJ-SLEEP-QUALITY, P/F/G/E.
035600     03  WK-SLEEP-QUAL-FACTOR      PIC 9V99      COMP-3.
035700*    COMBINED HOURS-BAND AND QUALITY MULTIPLIER APPLIED TO BMR.
035800     03  WK-SLEEP-BMR-MULT         PIC 9V9999    COMP-3.
035900*    COMBINED HOURS-BAND AND QUALITY MULTIPLIER APPLIED TO NEAT.
036000     03  WK-SLEEP-NEAT-MULT        PIC 9V9999    COMP-3.
036100*
036200*    THERMIC EFFECT OF FOOD WORK AREA - SEE ZZ130.
036300*
036400 01  WK-TEF-FIELDS.
036500*    RAW CALORIE VALUE OF EACH MACRO, BEFORE THE TEF RATE.
036600     03  WK-PROTEIN-CAL            PIC 9(4)V99   COMP-3.
036700     03  WK-CARBS-CAL              PIC 9(4)V99   COMP-3.
036800     03  WK-FAT-CAL                PIC 9(4)V99   COMP-3.
036900*    TEF CONTRIBUTION OF EACH MACRO - PRINTED AS SUB-LINES BY
037000*    ZZ206 WHEN MACROS ARE HELD FOR THE SUBJECT.
037100     03  WK-PROTEIN-TEF            PIC 9(4)V99   COMP-3.
037200     03  WK-CARBS-TEF              PIC 9(4)V99   COMP-3.
037300     03  WK-FAT-TEF                PIC 9(4)V99   COMP-3.
037400*    THE THREE MACRO TEF FIGURES SUMMED, OR THE FLAT 10% RATE.
037500     03  WK-TOTAL-TEF              PIC 9(4)V99   COMP-3.
037600*    USED ONLY TO TEST WHETHER ANY MACROS WERE HELD AT ALL.
037700     03  WK-MACRO-SUM-G            PIC 9(4)      COMP.
037800*
037900*    NEAT FROM STEPS WORK AREA - SEE ZZ140.
038000*
038100 01  WK-NEAT-STEPS-FIELDS.
038200*    ASSUMED STRIDE LENGTH, A FIXED FRACTION OF HEIGHT.
038300     03  WK-STRIDE-M               PIC 9V999     COMP-3.
038400*    DISTANCE COVERED BY THE SUBJECT'S DAILY STEP COUNT.
038500     03  WK-DISTANCE-KM            PIC 9(3)V999  COMP-3.
038600*    WALKING SPEED AND MET VALUE, BOTH KEYED OFF STEP PACE.
038700     03  WK-PACE-SPEED             PIC 9V9       COMP-3.
038800     03  WK-PACE-MET               PIC 9V9       COMP-3.
038900*    TIME SPENT COVERING THE DISTANCE, AT THE PACE SPEED.
039000     03  WK-STEPS-TIME-HRS         PIC 9(3)V999  COMP-3.
039100*    CALORIES BURNED BY THE STEPS, BEFORE THE SLEEP MULTIPLIER.
039200     03  WK-NEAT-STEPS-BASE        PIC 9(4)V99   COMP-3.
039300*    STEPS FIGURE WRITTEN TO TDEE-RESULTS AND PRINTED ON THE
039400*    REPORT - AFTER THE SLEEP MULTIPLIER IS APPLIED.
039500     03  WK-NEAT-STEPS-ADJ         PIC 9(4)V99   COMP-3.
039600*
039700*    EAT / EPOC WORK AREA - SEE ZZ150.
039800*
039900 01  WK-EAT-EPOC-FIELDS.
040000*    MET RATE AND EPOC RATE, KEYED OFF WORKOUT TYPE/INTENSITY.
040100     03  WK-EAT-MET                PIC 9(2)V9    COMP-3.
040200     03  WK-EPOC-RATE              PIC 9(2)V9    COMP-3.
040300*    PER-SESSION FIGURES BEFORE SPREADING OVER THE WEEK.
040400     03  WK-EAT-PER-SESS           PIC 9(4)V99   COMP-3.
040500     03  WK-EPOC-PER-SESS          PIC 9(4)V99   COMP-3.
040600*    DAILY AVERAGE, PER-SESSION FIGURE TIMES WORKOUTS OVER 7.
040700     03  WK-DAILY-EAT              PIC 9(4)V99   COMP-3.
040800     03  WK-DAILY-EPOC             PIC 9(4)V99   COMP-3.
040900*
041000*    JOB / SEDENTARY NEAT WORK AREA - SEE ZZ160.
041100*
041200 01  WK-NEAT-OTHER-FIELDS.
041300*    JOB MULTIPLIER STRAIGHT OFF SBJ-JOB-TYPE, BEFORE TRIMMING.
041400     03  WK-JOB-MULT-BASE          PIC 9V99      COMP-3.
041500*    JOB MULTIPLIER AFTER THE SEDENTARY-HOURS TRIM, IF ANY.
041600     03  WK-JOB-MULT               PIC 9V99      COMP-3.
041700*    REMAINDER OF THE JOB ALLOWANCE AFTER STEPS ARE NETTED OFF.
041800     03  WK-NEAT-OTHER-BASE        PIC S9(4)V99  COMP-3.
041900*    OTHER-MOVEMENT FIGURE WRITTEN TO TDEE-RESULTS AND PRINTED
042000*    ON THE REPORT - AFTER THE SLEEP MULTIPLIER IS APPLIED.
042100     03  WK-NEAT-OTHER-ADJ         PIC 9(4)V99   COMP-3.
042200*
042300*    COMPONENT BLOCK FOR THE DETAIL REPORT - FIVE LINES, BMR,
042400*    TEF, A COMBINED NEAT (STEPS PLUS OTHER MOVEMENT), EAT AND
042500*    EPOC.  HELD AS A GROUP SO ZZ170/ZZ200 CAN STEP THROUGH IT
042600*    AS A TABLE (SEE WK-COMPONENTS-TBL BELOW).  NEAT-STEPS AND
042700*    NEAT-OTHER EACH KEEP THEIR OWN WORK FIELD ABOVE FOR THE
042800*    TDEE-RESULTS RECORD - ONLY THE PRINTED BREAKDOWN COMBINES
042900*    THEM.  PER WRQ-044.
043000*
043100*    THE FIVE COMPONENT AMOUNTS, FILLED BY ZZ170 AND PRINTED BY
043200*    ZZ200 ONE ENTRY AT A TIME THROUGH THE REDEFINES BELOW.
043300 01  WK-COMPONENTS.
043400     03  WK-COMP-BMR               PIC S9(5)V99  COMP-3.
043500     03  WK-COMP-TEF               PIC S9(5)V99  COMP-3.
043600     03  WK-COMP-NEAT              PIC S9(5)V99  COMP-3.
043700     03  WK-COMP-EAT               PIC S9(5)V99  COMP-3.
043800     03  WK-COMP-EPOC              PIC S9(5)V99  COMP-3.
043900*    SUBSCRIPTED VIEW OF THE SAME FIVE AMOUNTS, WALKED BY WK-SUB.
044000 01  WK-COMPONENTS-TBL REDEFINES WK-COMPONENTS.
044100     03  WK-COMP-AMT OCCURS 5 TIMES PIC S9(5)V99 COMP-3.
044200*
044300*    EACH COMPONENT'S SHARE OF THE TOTAL, WORKED OUT BY ZZ175.
044400 01  WK-PCT-BLOCK.
044500     03  WK-PCT-BMR                PIC S9(3)V9   COMP-3.
044600     03  WK-PCT-TEF                PIC S9(3)V9   COMP-3.
044700     03  WK-PCT-NEAT               PIC S9(3)V9   COMP-3.
044800     03  WK-PCT-EAT                PIC S9(3)V9   COMP-3.
044900     03  WK-PCT-EPOC               PIC S9(3)V9   COMP-3.
045000*    SUBSCRIPTED VIEW OF THE SAME FIVE PERCENTAGES.
045100 01  WK-PCT-TBL REDEFINES WK-PCT-BLOCK.
045200     03  WK-PCT-AMT OCCURS 5 TIMES PIC S9(3)V9   COMP-3.
045300*
045400*    PRINT NAMES FOR THE FIVE COMPONENT LINES, SAME ORDER AS
045500*    WK-COMPONENTS ABOVE - BMR, TEF, NEAT, EAT, EPOC.
045600 01  WK-COMP-NAMES.
045700     03  FILLER                    PIC X(15) VALUE "BMR".
045800     03  FILLER                    PIC X(15) VALUE "TEF".
045900     03  FILLER                    PIC X(15) VALUE "NEAT".
046000     03  FILLER                    PIC X(15) VALUE "EAT".
046100     03  FILLER                    PIC X(15) VALUE "EPOC".
046200*    SUBSCRIPTED VIEW OF THE SAME FIVE NAMES.
046300 01  WK-COMP-NAMES-TBL REDEFINES WK-COMP-NAMES.
046400     03  WK-COMP-NAME OCCURS 5 TIMES PIC X(15).
046500*
046600*    HEADLINE TDEE FIGURES - THE RAW FORMULA ESTIMATE AND THE
046700*    FINAL FIGURE ACTUALLY USED (ESTIMATE OR VALIDATED ACTUAL).
046800 01  WK-TDEE-FIELDS.
046900     03  WK-TDEE-ESTIMATE          PIC S9(5)V99  COMP-3.
047000     03  WK-FINAL-TDEE             PIC S9(5)V99  COMP-3.
047100*
047200*    WEIGHT-TREND VALIDATION WORK AREA.
047300*
047400 01  WK-TREND-FIELDS.
047500*    WEIGHT CHANGE, CONVERTED FROM SBJ-WT-CHANGE-LBS.
047600     03  WK-WTCHANGE-KG            PIC S9(3)V999 COMP-3.
047700*    DAILY CALORIE SURPLUS/DEFICIT IMPLIED BY THE WEIGHT CHANGE.
047800     03  WK-DAILY-SURPLUS          PIC S9(5)V99  COMP-3.
047900*    TDEE BACKED OUT FROM CALORIES EATEN LESS THE SURPLUS.
048000     03  WK-ACTUAL-TDEE            PIC S9(5)V99  COMP-3.
048100*    ACTUAL TDEE LESS THE FORMULA ESTIMATE, SIGNED.
048200     03  WK-DIFFERENCE             PIC S9(5)V99  COMP-3.
048300*    THE DIFFERENCE ABOVE AS A SIGNED PERCENTAGE OF THE ESTIMATE.
048400     03  WK-PCT-DIFF               PIC S9(3)V9   COMP-3.
048500*    UNSIGNED PCT-DIFF, USED TO PICK THE RECOMMENDATION BAND.
048600     03  WK-ABS-PCT-DIFF           PIC 9(3)V9    COMP-3.
048700*    ADAPTATION WARNING TEXT, BLANK WHEN NONE DETECTED.
048800     03  WK-ADAPT-TYPE             PIC X(44).
048900*    RECOMMENDATION LINE PRINTED UNDER THE VALIDATION BLOCK.
049000     03  WK-RECOMMEND-TXT          PIC X(60).
049100*
049200*    CALORIE TARGET WORK AREA - FIVE FIXED OFFSETS FROM THE
049300*    FINAL TDEE FIGURE, SEE ZZ190.
049400*
049500 01  WK-TARGET-FIELDS.
049600*    FASTEST SAFE LOSS RATE - 750 CAL/DAY BELOW FINAL TDEE.
049700     03  WK-TARGET-AGGR            PIC S9(5)V99  COMP-3.
049800*    STEADY, SUSTAINABLE LOSS - 500 CAL/DAY BELOW FINAL TDEE.
049900     03  WK-TARGET-MOD             PIC S9(5)V99  COMP-3.
050000*    HOLD CURRENT WEIGHT - SAME AS THE FINAL TDEE FIGURE.
050100     03  WK-TARGET-MAINT           PIC S9(5)V99  COMP-3.
050200*    SLOW, LEAN GAIN - 200 CAL/DAY ABOVE FINAL TDEE.
050300     03  WK-TARGET-LEAN            PIC S9(5)V99  COMP-3.
050400*    FASTER GAIN FOR SIZE/STRENGTH - 350 CAL/DAY ABOVE FINAL TDEE.
050500     03  WK-TARGET-BULK            PIC S9(5)V99  COMP-3.
050600*
050700*    PRINT EDIT FIELDS - SHARED BY ALL THE PRINT PARAGRAPHS,
050800*    ONE MOVE/STRING AT A TIME, SO THEY CAN BE THIS FEW.  NONE
050900*    OF THESE ARE EVER USED FOR ARITHMETIC - THEY ARE OUTPUT
051000*    FIELDS ONLY, HOLDING THE EDITED PICTURE OF WHATEVER
051100*    COMP-3 WORK FIELD IS CURRENTLY BEING PRINTED.
051200*
051300 01  WK-EDIT-FIELDS.
051400*    UNSIGNED WHOLE-CALORIE FIGURES.
051500     03  WK-EDIT-5                 PIC ZZZZ9.
051600*    SIGNED WHOLE-CALORIE FIGURES, FOR THE VALIDATION BLOCK.
051700     03  WK-EDIT-5S                PIC -ZZZZ9.
051800*    UNSIGNED ONE-DECIMAL PERCENTAGES.
051900     03  WK-EDIT-PCT               PIC ZZ9.9.
052000*    SIGNED ONE-DECIMAL PERCENTAGES.
052100     03  WK-EDIT-PCT-S             PIC -ZZ9.9.
052200*
052300 01  WS-RPT-LINE                   PIC X(132).
052400*
052500*    ERROR MESSAGES.
052600*
052700 01  ERROR-MESSAGES.
052800*    GENERIC CLOSING MESSAGE, DISPLAYED AFTER ANY TD0NN MESSAGE
052900*    BELOW TO MAKE PLAIN THE RUN HAS STOPPED, NOT JUST WARNED.
053000     03  SY001    PIC X(46) VALUE
053100         "SY001 ABORTING RUN - SEE MESSAGE ABOVE".
053200*    SUBJECTS FILE OPEN FAILURE - FATAL, NOTHING TO PROCESS.
053300     03  TD001    PIC X(46) VALUE
053400         "TD001 SUBJECTS FILE WILL NOT OPEN, STATUS ".
053500*    TDEE-RESULTS OPEN FAILURE - FATAL, NOWHERE TO WRITE RESULTS.
053600     03  TD002    PIC X(46) VALUE
053700         "TD002 TDEE-RESULTS FILE WILL NOT OPEN, STATUS ".
053800*    TDEE-REPORT OPEN FAILURE - FATAL, NOWHERE TO PRINT.
053900     03  TD003    PIC X(46) VALUE
054000         "TD003 TDEE-REPORT FILE WILL NOT OPEN, STATUS ".
054100*
054200 PROCEDURE DIVISION.
054300*
054400*    AA000 IS THE WHOLE RUN - INITIALISE, OPEN, ONE PASS OF
054500*    THE SUBJECTS FILE, RUN TOTALS, CLOSE.
054600*
054700 AA000-MAIN SECTION.
054800 AA000-START.
054900*    STANDARD THREE-STAGE BATCH SHAPE - INITIALISE, PROCESS,
055000*    WIND DOWN.  NOTHING BELOW THIS SECTION RUNS ON ITS OWN.
055100     PERFORM AA005-INITIALISE       THRU AA005-EXIT.
055200     PERFORM AA010-OPEN-FILES       THRU AA010-EXIT.
055300*    ONE FULL PASS OF THE SUBJECTS FILE, PRIMED BY AA010.
055400     PERFORM AA050-PROCESS-SUBJECT  THRU AA050-EXIT
055500             UNTIL WS-EOF.
055600     PERFORM AA090-PRINT-RUN-TOTALS THRU AA090-EXIT.
055700     PERFORM AA099-CLOSE-FILES      THRU AA099-EXIT.
055800     STOP RUN.
055900 AA000-EXIT.
056000     EXIT SECTION.
056100*
056200*    AA005 - CLEAR THE RUN TOTALS BEFORE THE FIRST SUBJECT IS
056300*    READ.
056400*
056500 AA005-INITIALISE SECTION.
056600 AA005-START.
056700*    ONE MOVE CLEARS ALL THREE COUNTERS, SEE WS-RUN-TOTALS.
056800     MOVE ZEROES TO WS-RUN-TOTALS.
056900 AA005-EXIT.
057000     EXIT SECTION.
057100*
057200*    AA010 - OPEN THE THREE FILES AND PRIME THE READ.  ANY
057300*    FILE REFUSING TO OPEN IS FATAL - THIS SHOP'S RUNS DO NOT
057400*    CARRY ON HALF-OPEN.
057500*
057600 AA010-OPEN-FILES SECTION.
057700 AA010-START.
057800*    SUBJECTS FILE - INPUT, ONE RECORD PER PERSON TO BE RATED.
057900     OPEN INPUT  TD-SUBJECTS-FILE.
058000     IF SBJ-FILE-STATUS NOT = "00"
058100        DISPLAY TD001 SBJ-FILE-STATUS
058200        DISPLAY SY001
058300        STOP RUN
058400     END-IF.
058500*    TDEE-RESULTS - OUTPUT, PICKED UP BY OTHER RUNS DOWNSTREAM.
058600     OPEN OUTPUT TD-RESULTS-FILE.
058700     IF RES-FILE-STATUS NOT = "00"
058800        DISPLAY TD002 RES-FILE-STATUS
058900        DISPLAY SY001
059000        STOP RUN
059100     END-IF.
059200*    TDEE-REPORT - OUTPUT, THE PRINTED DETAIL AND RUN TOTALS.
059300     OPEN OUTPUT PRINT-FILE.
059400     IF PRT-FILE-STATUS NOT = "00"
059500        DISPLAY TD003 PRT-FILE-STATUS
059600        DISPLAY SY001
059700        STOP RUN
059800     END-IF.
059900*    PRIME THE LOOP WITH THE FIRST SUBJECT RECORD.
060000     PERFORM ZZ900-READ-SUBJECT THRU ZZ900-EXIT.
060100 AA010-EXIT.
060200     EXIT SECTION.
060300*
060400*    AA050 - ONE SUBJECT THROUGH THE WHOLE CALCULATION CHAIN,
060500*    IN THE ORDER THE FIGURES DEPEND ON EACH OTHER - UNITS
060600*    FIRST, THEN SLEEP ADJUSTMENT (NEEDED BY BOTH BMR AND NEAT),
060700*    THEN EACH COMPONENT, THEN THE TOTAL, THEN VALIDATION
060800*    AGAINST THE WEIGHT TREND IF ONE IS HELD, THEN TARGETS.
060900*
061000 AA050-PROCESS-SUBJECT SECTION.
061100 AA050-START.
061200*    COUNT THE SUBJECT AND CLEAR THE TWO PER-SUBJECT SWITCHES -
061300*    ANY VALUE LEFT OVER FROM THE PREVIOUS SUBJECT WOULD BE
061400*    WRONG FOR THIS ONE.
061500     ADD 1 TO WS-SUBJECTS-READ.
061600     MOVE "N" TO WS-VALIDATED-SW.
061700     MOVE "N" TO WS-ADAPTED-SW.
061800*    UNITS FIRST - EVERY FORMULA BELOW WORKS IN METRIC.
061900     PERFORM ZZ100-CONVERT-UNITS     THRU ZZ100-EXIT.
062000*    SLEEP MULTIPLIERS NEXT - NEEDED BY BOTH BMR AND NEAT.
062100     PERFORM ZZ110-SLEEP-ADJUSTMENT  THRU ZZ110-EXIT.
062200     PERFORM ZZ120-CALC-BMR          THRU ZZ120-EXIT.
062300     PERFORM ZZ130-CALC-TEF          THRU ZZ130-EXIT.
062400     PERFORM ZZ140-CALC-NEAT-STEPS   THRU ZZ140-EXIT.
062500     PERFORM ZZ150-CALC-EAT-EPOC     THRU ZZ150-EXIT.
062600     PERFORM ZZ160-CALC-NEAT-OTHER   THRU ZZ160-EXIT.
062700*    ALL SIX COMPONENTS NOW HELD - ADD THEM UP.
062800     PERFORM ZZ170-ASSEMBLE-TDEE     THRU ZZ170-EXIT.
062900*    NO TREND HELD - NOTHING TO VALIDATE, ESTIMATE STANDS AS
063000*    THE FINAL FIGURE AND THE ADAPTATION/RECOMMENDATION TEXT
063100*    IS LEFT BLANK ON THE DETAIL LINE.
063200     IF SBJ-HAS-TREND = "Y"
063300        PERFORM ZZ180-VALIDATE-TREND THRU ZZ180-EXIT
063400     ELSE
063500        MOVE WK-TDEE-ESTIMATE TO WK-FINAL-TDEE
063600        MOVE SPACES TO WK-ADAPT-TYPE
063700        MOVE SPACES TO WK-RECOMMEND-TXT
063800     END-IF.
063900     PERFORM ZZ190-CALC-TARGETS      THRU ZZ190-EXIT.
064000*    MACHINE-READABLE RECORD IS WRITTEN BEFORE THE PRINT LINES
064100*    SO AN ABEND PART-WAY THROUGH PRINTING STILL LEAVES A
064200*    COMPLETE RESULT FOR DOWNSTREAM RUNS TO PICK UP.
064300     PERFORM ZZ210-WRITE-RESULT      THRU ZZ210-EXIT.
064400     PERFORM ZZ200-PRINT-DETAIL      THRU ZZ200-EXIT.
064500     PERFORM ZZ900-READ-SUBJECT      THRU ZZ900-EXIT.
064600 AA050-EXIT.
064700     EXIT SECTION.
064800*
064900*    AA090 - PRINT THE RUN TOTALS BLOCK AT THE FOOT OF THE
065000*    REPORT.  A BLANK LINE SEPARATES IT FROM THE LAST SUBJECT'S
065100*    DETAIL.
065200*
065300*    AA090 - RUN TOTALS BLOCK, WRITTEN ONCE AT THE FOOT OF THE
065400*    REPORT AFTER THE LAST SUBJECT HAS BEEN PRINTED.  MOVED HERE
065500*    FROM THE REPORT HEADING IN THE 09/01/91 CHANGE BELOW SO
065600*    OPERATORS COULD SEE THE FINAL COUNTS WITHOUT SCROLLING BACK
065700*    TO THE TOP OF A LONG RUN.
065800*
065900 AA090-PRINT-RUN-TOTALS SECTION.
066000 AA090-START.
066100*    BLANK LINE, THEN HEADING.
066200     MOVE SPACES TO WS-RPT-LINE.
066300     WRITE PRINT-REC FROM WS-RPT-LINE.
066400     MOVE SPACES TO WS-RPT-LINE.
066500     STRING "RUN TOTALS" DELIMITED BY SIZE
066600         INTO WS-RPT-LINE.
066700     WRITE PRINT-REC FROM WS-RPT-LINE.
066800*    SUBJECTS READ - EVERY RECORD SEEN ON THIS RUN.
066900     MOVE WS-SUBJECTS-READ TO WK-EDIT-5.
067000     MOVE SPACES TO WS-RPT-LINE.
067100     STRING "  SUBJECTS READ . . . . . . . " DELIMITED BY SIZE
067200         WK-EDIT-5                 DELIMITED BY SIZE
067300         INTO WS-RPT-LINE.
067400     WRITE PRINT-REC FROM WS-RPT-LINE.
067500*    SUBJECTS VALIDATED - HAD A WEIGHT TREND TO CHECK AGAINST.
067600     MOVE WS-SUBJECTS-VALIDATED TO WK-EDIT-5.
067700     MOVE SPACES TO WS-RPT-LINE.
067800     STRING "  SUBJECTS VALIDATED  . . . . " DELIMITED BY SIZE
067900         WK-EDIT-5                 DELIMITED BY SIZE
068000         INTO WS-RPT-LINE.
068100     WRITE PRINT-REC FROM WS-RPT-LINE.
068200*    ADAPTATIONS DETECTED - OF THOSE VALIDATED ABOVE.
068300     MOVE WS-SUBJECTS-ADAPTED TO WK-EDIT-5.
068400     MOVE SPACES TO WS-RPT-LINE.
068500     STRING "  ADAPTATIONS DETECTED  . . . " DELIMITED BY SIZE
068600         WK-EDIT-5                 DELIMITED BY SIZE
068700         INTO WS-RPT-LINE.
068800     WRITE PRINT-REC FROM WS-RPT-LINE.
068900 AA090-EXIT.
069000     EXIT SECTION.
069100*
069200*    AA099 - CLOSE DOWN.  ORDER DOES NOT MATTER, FOLLOWS THE
069300*    OPEN SEQUENCE OUT OF HABIT.
069400*
069500 AA099-CLOSE-FILES SECTION.
069600 AA099-START.
069700*    SUBJECTS FILE - NOTHING FURTHER READ FROM IT THIS RUN.
069800     CLOSE TD-SUBJECTS-FILE.
069900*    TDEE-RESULTS - ONE RECORD WRITTEN PER SUBJECT PROCESSED.
070000     CLOSE TD-RESULTS-FILE.
070100*    TDEE-REPORT - DETAIL LINES PLUS THE RUN TOTALS BLOCK.
070200     CLOSE PRINT-FILE.
070300 AA099-EXIT.
070400     EXIT SECTION.
070500*
070600*    ZZ100 - CONVERT IMPERIAL INPUT TO METRIC FOR THE MATHS.
070700*    1 LB = 0.453592 KG, 1 INCH = 2.54 CM - HEIGHT IS HELD AS
070800*    FEET PLUS INCHES SO IT IS TURNED TO INCHES FIRST.
070900*
071000 ZZ100-CONVERT-UNITS SECTION.
071100 ZZ100-START.
071200*    POUNDS TO KILOGRAMS.
071300     COMPUTE WK-WEIGHT-KG ROUNDED =
071400             SBJ-WEIGHT-LBS * 0.453592.
071500*    FEET/INCHES TO CENTIMETRES, VIA TOTAL INCHES.
071600     COMPUTE WK-HEIGHT-CM ROUNDED =
071700             ((SBJ-HEIGHT-FT * 12) + SBJ-HEIGHT-IN) * 2.54.
071800 ZZ100-EXIT.
071900     EXIT SECTION.
072000*
072100*    ZZ110 - SLEEP HOURS / QUALITY METABOLIC ADJUSTMENT.  NOTE
072200*    THE TOP BAND (9 HOURS OR MORE) DOES NOT APPLY THE QUALITY
072300*    FACTOR - SEE WRQ FILE, THIS WAS DELIBERATE.  THE QUALITY
072400*    FACTOR ITSELF COMES FROM THE FIRST EVALUATE, THE HOURS
072500*    BAND FROM THE SECOND - BOTH MULTIPLIERS ARE NEEDED BELOW,
072600*    ONE FOR BMR AND ONE FOR NEAT.
072700*
072800 ZZ110-SLEEP-ADJUSTMENT SECTION.
072900 ZZ110-START.
073000*    QUALITY FACTOR FIRST - POOR/FAIR/GOOD/EXCELLENT.
073100     EVALUATE SBJ-SLEEP-QUALITY
073200         WHEN "P"  MOVE 0.97 TO WK-SLEEP-QUAL-FACTOR
073300         WHEN "F"  MOVE 0.99 TO WK-SLEEP-QUAL-FACTOR
073400         WHEN "G"  MOVE 1.00 TO WK-SLEEP-QUAL-FACTOR
073500         WHEN "E"  MOVE 1.00 TO WK-SLEEP-QUAL-FACTOR
073600         WHEN OTHER MOVE 1.00 TO WK-SLEEP-QUAL-FACTOR
073700     END-EVALUATE.
073800*    HOURS BAND - 9+, 7-8, 6, 5, UNDER 5.  ONLY THE TOP BAND
073900*    IGNORES THE QUALITY FACTOR.
074000     EVALUATE TRUE
074100*        9 HOURS OR MORE - FIXED MULTIPLIERS, QUALITY FACTOR
074200*        DELIBERATELY NOT APPLIED AT THIS TOP BAND.
074300         WHEN SBJ-SLEEP-HOURS >= 9
074400              MOVE 0.98 TO WK-SLEEP-BMR-MULT
074500              MOVE 0.95 TO WK-SLEEP-NEAT-MULT
074600*        7-8 HOURS - THE BASELINE BAND, NO ADJUSTMENT BEYOND
074700*        THE QUALITY FACTOR ITSELF.
074800         WHEN SBJ-SLEEP-HOURS >= 7
074900              COMPUTE WK-SLEEP-BMR-MULT ROUNDED =
075000                      1.00 * WK-SLEEP-QUAL-FACTOR
075100              COMPUTE WK-SLEEP-NEAT-MULT ROUNDED =
075200                      1.00 * WK-SLEEP-QUAL-FACTOR
075300*        6 HOURS - SMALL REDUCTION TO BOTH BMR AND NEAT.
075400         WHEN SBJ-SLEEP-HOURS >= 6
075500              COMPUTE WK-SLEEP-BMR-MULT ROUNDED =
075600                      0.97 * WK-SLEEP-QUAL-FACTOR
075700              COMPUTE WK-SLEEP-NEAT-MULT ROUNDED =
075800                      0.93 * WK-SLEEP-QUAL-FACTOR
075900*        5 HOURS - LARGER REDUCTION, NEAT SUFFERS MORE THAN BMR.
076000         WHEN SBJ-SLEEP-HOURS >= 5
076100              COMPUTE WK-SLEEP-BMR-MULT ROUNDED =
076200                      0.95 * WK-SLEEP-QUAL-FACTOR
076300              COMPUTE WK-SLEEP-NEAT-MULT ROUNDED =
076400                      0.88 * WK-SLEEP-QUAL-FACTOR
076500*        UNDER 5 HOURS - WORST BAND, NEAT HIT HARDEST.
076600         WHEN OTHER
076700              COMPUTE WK-SLEEP-BMR-MULT ROUNDED =
076800                      0.92 * WK-SLEEP-QUAL-FACTOR
076900              COMPUTE WK-SLEEP-NEAT-MULT ROUNDED =
077000                      0.80 * WK-SLEEP-QUAL-FACTOR
077100     END-EVALUATE.
077200 ZZ110-EXIT.
077300     EXIT SECTION.
077400*
077500*    ZZ120 - BMR.  MIFFLIN-ST JEOR ALWAYS WORKED OUT SO IT CAN
077600*    BE SHOWN ON THE REPORT EVEN WHEN KATCH-MCARDLE IS USED AS
077700*    THE BASE.  KATCH-MCARDLE NEEDS LEAN BODY MASS, SO IT ONLY
077800*    RUNS WHEN A BODY-FAT PERCENTAGE IS HELD FOR THE SUBJECT -
077900*    OTHERWISE MIFFLIN IS THE BASE FIGURE CARRIED FORWARD.
078000*    THE SLEEP BMR MULTIPLIER FROM ZZ110 IS APPLIED LAST.
078100*
078200 ZZ120-CALC-BMR SECTION.
078300 ZZ120-START.
078400*    MIFFLIN-ST JEOR BASE FIGURE, SEX-NEUTRAL PART FIRST.
078500     COMPUTE WK-BMR-MIFFLIN ROUNDED =
078600             (10 * WK-WEIGHT-KG) + (6.25 * WK-HEIGHT-CM)
078700             - (5 * SBJ-AGE).
078800*    SEX ADJUSTMENT - PLUS 5 FOR MALE, MINUS 161 FOR FEMALE.
078900     IF SBJ-SEX = "M"
079000        ADD 5 TO WK-BMR-MIFFLIN
079100     ELSE
079200        SUBTRACT 161 FROM WK-BMR-MIFFLIN
079300     END-IF.
079400*    KATCH-MCARDLE ONLY WHEN BODY-FAT PCT IS HELD - NEEDS LEAN
079500*    BODY MASS, WORKED OUT FROM TOTAL WEIGHT LESS FAT MASS.
079600     IF SBJ-BODY-FAT-PCT > 0
079700        COMPUTE WK-LEAN-KG ROUNDED =
079800                WK-WEIGHT-KG * (1 - (SBJ-BODY-FAT-PCT / 100))
079900        COMPUTE WK-BMR-KATCH ROUNDED =
080000                370 + (21.6 * WK-LEAN-KG)
080100        MOVE WK-BMR-KATCH TO WK-BASE-BMR
080200        MOVE "K" TO WK-BMR-METHOD
080300     ELSE
080400        MOVE WK-BMR-MIFFLIN TO WK-BASE-BMR
080500        MOVE "M" TO WK-BMR-METHOD
080600     END-IF.
080700*    SLEEP MULTIPLIER FROM ZZ110 APPLIED LAST.
080800     COMPUTE WK-ADJ-BMR ROUNDED =
080900             WK-BASE-BMR * WK-SLEEP-BMR-MULT.
081000 ZZ120-EXIT.
081100     EXIT SECTION.
081200*
081300*    ZZ130 - THERMIC EFFECT OF FOOD.  WHERE MACROS ARE HELD,
081400*    TEF IS WORKED OUT PER MACRO AT ITS OWN RATE (PROTEIN 25%,
081500*    CARBS 7.5%, FAT 1.5%) AND SUMMED.  WHERE NO MACROS ARE
081600*    HELD, A FLAT 10% OF TOTAL CALORIES IS USED INSTEAD AND
081700*    THE PER-MACRO SUB-FIGURES ARE LEFT AT ZERO SO ZZ206 KNOWS
081800*    TO LEAVE THE SUB-LINES OFF THE REPORT.
081900*
082000 ZZ130-CALC-TEF SECTION.
082100 ZZ130-START.
082200*    ANY MACROS HELD AT ALL, USED AS THE GUARD BELOW.
082300     COMPUTE WK-MACRO-SUM-G =
082400             SBJ-DAILY-PROTEIN-G + SBJ-DAILY-CARBS-G
082500             + SBJ-DAILY-FAT-G.
082600     IF SBJ-DAILY-CALORIES > 0 AND WK-MACRO-SUM-G > 0
082700*       GRAMS TO CALORIES - PROTEIN/CARBS 4 CAL/G, FAT 9 CAL/G.
082800        COMPUTE WK-PROTEIN-CAL = SBJ-DAILY-PROTEIN-G * 4
082900        COMPUTE WK-CARBS-CAL   = SBJ-DAILY-CARBS-G   * 4
083000        COMPUTE WK-FAT-CAL     = SBJ-DAILY-FAT-G     * 9
083100*       TEF RATE PER MACRO - PROTEIN 25%, CARBS 7.5%, FAT 1.5%.
083200*       PROTEIN HAS BY FAR THE HIGHEST THERMIC COST OF THE THREE.
083300        COMPUTE WK-PROTEIN-TEF ROUNDED = WK-PROTEIN-CAL * 0.25
083400        COMPUTE WK-CARBS-TEF   ROUNDED = WK-CARBS-CAL * 0.075
083500        COMPUTE WK-FAT-TEF     ROUNDED = WK-FAT-CAL * 0.015
083600*       THE THREE MACRO TEF FIGURES SUMMED TO ONE TOTAL TEF.
083700        COMPUTE WK-TOTAL-TEF   ROUNDED =
083800                WK-PROTEIN-TEF + WK-CARBS-TEF + WK-FAT-TEF
083900     ELSE
084000*       NO MACROS HELD - FLAT 10% OF TOTAL CALORIES, AND THE
084100*       PER-MACRO FIGURES STAY ZERO SO ZZ206 SKIPS THE SUB-LINES.
084200        COMPUTE WK-TOTAL-TEF ROUNDED = SBJ-DAILY-CALORIES * 0.10
084300        MOVE 0 TO WK-PROTEIN-TEF
084400        MOVE 0 TO WK-CARBS-TEF
084500        MOVE 0 TO WK-FAT-TEF
084600     END-IF.
084700 ZZ130-EXIT.
084800     EXIT SECTION.
084900*
085000*    ZZ140 - NEAT FROM DAILY STEPS.  STRIDE LENGTH IS TAKEN
085100*    AS A FIXED FRACTION OF HEIGHT, WHICH GIVES THE DISTANCE
085200*    WALKED; PACE THEN GIVES BOTH A SPEED (TO WORK OUT TIME
085300*    SPENT WALKING) AND A MET VALUE (TO WORK OUT CALORIES
085400*    BURNED OVER THAT TIME).  THE SLEEP NEAT MULTIPLIER IS
085500*    APPLIED LAST, SAME AS FOR BMR.
085600*
085700 ZZ140-CALC-NEAT-STEPS SECTION.
085800 ZZ140-START.
085900*    STRIDE LENGTH - A FIXED FRACTION OF HEIGHT - GIVES THE
086000*    DISTANCE COVERED BY THE SUBJECT'S DAILY STEP COUNT.
086100     COMPUTE WK-STRIDE-M ROUNDED =
086200             (WK-HEIGHT-CM * 0.414) / 100.
086300     COMPUTE WK-DISTANCE-KM ROUNDED =
086400             (SBJ-DAILY-STEPS * WK-STRIDE-M) / 1000.
086500*    PACE CODE GIVES BOTH A WALKING SPEED (KM/H, FOR TIME) AND
086600*    A MET VALUE (FOR CALORIES) - SLOW, AVERAGE, BRISK, VERY
086700*    BRISK.
086800     EVALUATE SBJ-STEP-PACE
086900*        SLOW STROLL.
087000         WHEN "S" MOVE 3.2 TO WK-PACE-SPEED
087100                  MOVE 2.8 TO WK-PACE-MET
087200*        AVERAGE WALKING PACE - ALSO THE DEFAULT BELOW.
087300         WHEN "A" MOVE 4.8 TO WK-PACE-SPEED
087400                  MOVE 3.8 TO WK-PACE-MET
087500*        BRISK WALK.
087600         WHEN "B" MOVE 6.3 TO WK-PACE-SPEED
087700                  MOVE 4.8 TO WK-PACE-MET
087800*        VERY BRISK, BORDERING ON A JOG.
087900         WHEN "V" MOVE 7.2 TO WK-PACE-SPEED
088000                  MOVE 5.5 TO WK-PACE-MET
088100*        UNRECOGNISED PACE CODE - FALL BACK TO AVERAGE.
088200         WHEN OTHER
088300                  MOVE 4.8 TO WK-PACE-SPEED
088400                  MOVE 3.8 TO WK-PACE-MET
088500     END-EVALUATE.
088600*    TIME SPENT WALKING, THEN CALORIES AT THE PACE MET VALUE.
088700     COMPUTE WK-STEPS-TIME-HRS ROUNDED =
088800             WK-DISTANCE-KM / WK-PACE-SPEED.
088900     COMPUTE WK-NEAT-STEPS-BASE ROUNDED =
089000             WK-PACE-MET * WK-WEIGHT-KG * WK-STEPS-TIME-HRS.
089100*    SLEEP NEAT MULTIPLIER FROM ZZ110 APPLIED LAST.
089200     COMPUTE WK-NEAT-STEPS-ADJ ROUNDED =
089300             WK-NEAT-STEPS-BASE * WK-SLEEP-NEAT-MULT.
089400 ZZ140-EXIT.
089500     EXIT SECTION.
089600*
089700*    ZZ150 - EXERCISE CALORIES (EAT) AND POST-EXERCISE BURN
089800*    (EPOC), AVERAGED OVER THE WEEK.  WRQ-031 ADDED EPOC - IT
089900*    USED TO BE FOLDED INTO THE EAT FIGURE, WHICH WAS WRONG.
090000*    THE EVALUATE PICKS A MET RATE AND AN EPOC RATE BY
090100*    WORKOUT TYPE CROSSED WITH INTENSITY; EACH PER-SESSION
090200*    FIGURE IS THEN SPREAD ACROSS THE WEEK BY WORKOUTS-PER-WK
090300*    OVER 7 TO GET A DAILY AVERAGE.
090400*
090500 ZZ150-CALC-EAT-EPOC SECTION.
090600 ZZ150-START.
090700*    NO WORKOUTS - NOTHING TO ADD FOR EAT OR EPOC.
090800     IF SBJ-WORKOUTS-PER-WK = 0
090900        MOVE 0 TO WK-DAILY-EAT
091000        MOVE 0 TO WK-DAILY-EPOC
091100     ELSE
091200*       MET RATE (FOR EAT) AND EPOC RATE, BY WORKOUT TYPE
091300*       CROSSED WITH INTENSITY - HEAVY LIFT, HIIT, CIRCUIT,
091400*       STEADY CARDIO, EACH AT HIGH OR MODERATE INTENSITY.
091500        EVALUATE TRUE
091600*           HEAVY LIFT, HIGH INTENSITY - HIGHEST EPOC RATE OF
091700*           THE WHOLE TABLE, RELATIVELY MODEST EAT MET.
091800            WHEN SBJ-WORKOUT-TYPE = "H"
091900                 AND SBJ-WORKOUT-INTENS = "H"
092000                 MOVE  6.0 TO WK-EAT-MET  MOVE 6.0 TO WK-EPOC-RATE
092100*           HEAVY LIFT, MODERATE INTENSITY.
092200            WHEN SBJ-WORKOUT-TYPE = "H"
092300                 AND SBJ-WORKOUT-INTENS = "M"
092400                 MOVE  5.0 TO WK-EAT-MET  MOVE 4.0 TO WK-EPOC-RATE
092500*           HIIT, HIGH INTENSITY - HIGHEST EAT MET OF THE TABLE.
092600            WHEN SBJ-WORKOUT-TYPE = "I"
092700                 AND SBJ-WORKOUT-INTENS = "H"
092800                 MOVE 12.0 TO WK-EAT-MET  MOVE 5.5 TO WK-EPOC-RATE
092900*           HIIT, MODERATE INTENSITY.
093000            WHEN SBJ-WORKOUT-TYPE = "I"
093100                 AND SBJ-WORKOUT-INTENS = "M"
093200                 MOVE 10.0 TO WK-EAT-MET  MOVE 4.0 TO WK-EPOC-RATE
093300*           CIRCUIT TRAINING, HIGH INTENSITY.
093400            WHEN SBJ-WORKOUT-TYPE = "C"
093500                 AND SBJ-WORKOUT-INTENS = "H"
093600                 MOVE  8.0 TO WK-EAT-MET  MOVE 4.5 TO WK-EPOC-RATE
093700*           CIRCUIT TRAINING, MODERATE INTENSITY.
093800            WHEN SBJ-WORKOUT-TYPE = "C"
093900                 AND SBJ-WORKOUT-INTENS = "M"
094000                 MOVE  6.0 TO WK-EAT-MET  MOVE 3.0 TO WK-EPOC-RATE
094100*           STEADY CARDIO, HIGH INTENSITY.
094200            WHEN SBJ-WORKOUT-TYPE = "S"
094300                 AND SBJ-WORKOUT-INTENS = "H"
094400                 MOVE  8.0 TO WK-EAT-MET  MOVE 2.0 TO WK-EPOC-RATE
094500*           STEADY CARDIO, MODERATE INTENSITY - LOWEST EPOC RATE
094600*           OF THE WORKOUT TYPES, STEADY CARDIO BARELY ELEVATES
094700*           POST-SESSION METABOLISM.
094800            WHEN SBJ-WORKOUT-TYPE = "S"
094900                 AND SBJ-WORKOUT-INTENS = "M"
095000                 MOVE  5.0 TO WK-EAT-MET  MOVE 1.0 TO WK-EPOC-RATE
095100*           UNRECOGNISED TYPE/INTENSITY COMBINATION - MODEST EAT
095200*           MET, NO EPOC CREDITED AT ALL.
095300            WHEN OTHER
095400                 MOVE  5.0 TO WK-EAT-MET  MOVE 0   TO WK-EPOC-RATE
095500        END-EVALUATE
095600*       PER-SESSION CALORIES AT THE CHOSEN MET/EPOC RATES, OVER
095700*       THE SESSION'S DURATION.  EPOC IS SPREAD OVER 14 HOURS
095800*       OF ELEVATED METABOLISM FOLLOWING THE SESSION.
095900        COMPUTE WK-EAT-PER-SESS ROUNDED =
096000                WK-EAT-MET * WK-WEIGHT-KG
096100                * (SBJ-WORKOUT-DUR-MIN / 60)
096200        COMPUTE WK-EPOC-PER-SESS ROUNDED =
096300                WK-EPOC-RATE * (SBJ-WORKOUT-DUR-MIN / 60) * 14
096400*       SPREAD PER-SESSION FIGURES OVER THE WEEK TO GET A DAILY
096500*       AVERAGE - WORKOUTS-PER-WK SESSIONS OVER 7 DAYS.
096600        COMPUTE WK-DAILY-EAT ROUNDED =
096700                (WK-EAT-PER-SESS * SBJ-WORKOUTS-PER-WK) / 7
096800        COMPUTE WK-DAILY-EPOC ROUNDED =
096900                (WK-EPOC-PER-SESS * SBJ-WORKOUTS-PER-WK) / 7
097000     END-IF.
097100 ZZ150-EXIT.
097200     EXIT SECTION.
097300*
097400*    ZZ160 - JOB / SEDENTARY NEAT.  THE UNADJUSTED STEPS FIGURE
097500*    IS SUBTRACTED HERE, NOT THE SLEEP-ADJUSTED ONE - SEE
097600*    WRQ-018 CHANGE NOTE ABOVE.  THE JOB MULTIPLIER IS TRIMMED
097700*    WHEN SEDENTARY HOURS RUN HIGH, ON THE THEORY THAT A LONG
097800*    SEDENTARY DAY EATS INTO THE JOB'S OWN ACTIVITY ALLOWANCE.
097900*    THE RESULT CANNOT GO NEGATIVE - A HEAVY STEP COUNT CAN
098000*    ALREADY ACCOUNT FOR ALL OF THE JOB MULTIPLIER'S NEAT.
098100*
098200 ZZ160-CALC-NEAT-OTHER SECTION.
098300 ZZ160-START.
098400*    JOB MULTIPLIER - DESK, LIGHT, MODERATE, VERY ACTIVE.
098500     EVALUATE SBJ-JOB-TYPE
098600*        DESK JOB - LOWEST MULTIPLIER, ALSO THE DEFAULT BELOW.
098700         WHEN "D" MOVE 1.2 TO WK-JOB-MULT-BASE
098800*        LIGHT ACTIVITY JOB.
098900         WHEN "L" MOVE 1.3 TO WK-JOB-MULT-BASE
099000*        MODERATE ACTIVITY JOB.
099100         WHEN "M" MOVE 1.4 TO WK-JOB-MULT-BASE
099200*        VERY ACTIVE JOB - HIGHEST MULTIPLIER.
099300         WHEN "V" MOVE 1.5 TO WK-JOB-MULT-BASE
099400*        UNRECOGNISED JOB CODE - TREAT AS DESK.
099500         WHEN OTHER MOVE 1.2 TO WK-JOB-MULT-BASE
099600     END-EVALUATE.
099700     MOVE WK-JOB-MULT-BASE TO WK-JOB-MULT.
099800*    TRIM THE MULTIPLIER WHEN SEDENTARY HOURS RUN HIGH - A LONG
099900*    SEDENTARY DAY EATS INTO THE JOB'S OWN ACTIVITY ALLOWANCE.
100000     IF SBJ-SEDENTARY-HRS > 10
100100        COMPUTE WK-JOB-MULT ROUNDED = WK-JOB-MULT-BASE * 0.95
100200     ELSE
100300        IF SBJ-SEDENTARY-HRS > 8
100400           COMPUTE WK-JOB-MULT ROUNDED = WK-JOB-MULT-BASE * 0.97
100500        END-IF
100600     END-IF.
100700*    NET OFF THE UNADJUSTED STEPS FIGURE (NOT THE SLEEP-
100800*    ADJUSTED ONE, SEE WRQ-018) SO STEPS AND JOB-NEAT ARE NOT
100900*    DOUBLE COUNTED.  CANNOT GO NEGATIVE.
101000     COMPUTE WK-NEAT-OTHER-BASE ROUNDED =
101100             (WK-BASE-BMR * (WK-JOB-MULT - 1))
101200             - WK-NEAT-STEPS-BASE.
101300     IF WK-NEAT-OTHER-BASE < 0
101400        MOVE 0 TO WK-NEAT-OTHER-BASE
101500     END-IF.
101600*    SLEEP NEAT MULTIPLIER APPLIED LAST, SAME AS ZZ140.
101700     COMPUTE WK-NEAT-OTHER-ADJ ROUNDED =
101800             WK-NEAT-OTHER-BASE * WK-SLEEP-NEAT-MULT.
101900 ZZ160-EXIT.
102000     EXIT SECTION.
102100*
102200*    ZZ170 - PUT THE COMPONENTS TOGETHER INTO THE TDEE ESTIMATE
102300*    AND WORK OUT EACH COMPONENT'S SHARE OF THE TOTAL.  NEAT-
102400*    STEPS AND NEAT-OTHER ARE SUMMED INTO ONE WK-COMP-NEAT
102500*    ENTRY HERE - THE REPORT SHOWS ONE NEAT LINE WITH ONE
102600*    PERCENTAGE, PER WRQ-044, THOUGH EACH HALF IS STILL HELD
102700*    SEPARATELY FOR THE TDEE-RESULTS RECORD (SEE ZZ210).
102800*
102900*    ZZ170 - ADDS THE FIVE COMPONENTS TO GET THE FINAL TDEE
103000*    ESTIMATE, THEN LOADS THE FIVE-ENTRY COMPONENT TABLE SO THE
103100*    PERCENT-OF-TOTAL CAN BE WORKED OUT FOR EACH ONE IN TURN.
103200*    NEAT-STEPS AND NEAT-OTHER ARE SUMMED INTO ONE WK-COMP-NEAT
103300*    TABLE ENTRY HERE - THEY STILL PRINT AS A SINGLE LINE WITH
103400*    ONE PERCENTAGE, THE STEPS/OTHER SPLIT ONLY SHOWS AS THE
103500*    UNPERCENTED SUB-LINES PRINTED BY ZZ207.
103600*
103700 ZZ170-ASSEMBLE-TDEE SECTION.
103800 ZZ170-START.
103900*    SUM ALL FIVE RAW COMPONENT AMOUNTS TO THE OVERALL ESTIMATE.
104000     COMPUTE WK-TDEE-ESTIMATE ROUNDED =
104100             WK-ADJ-BMR + WK-TOTAL-TEF + WK-NEAT-STEPS-ADJ
104200             + WK-NEAT-OTHER-ADJ + WK-DAILY-EAT + WK-DAILY-EPOC.
104300*    LOAD THE COMPONENT TABLE, ONE ENTRY PER PRINTED LINE.
104400     MOVE WK-ADJ-BMR        TO WK-COMP-BMR.
104500     MOVE WK-TOTAL-TEF      TO WK-COMP-TEF.
104600*    NEAT-STEPS PLUS NEAT-OTHER GO INTO ONE TABLE SLOT.
104700     COMPUTE WK-COMP-NEAT = WK-NEAT-STEPS-ADJ + WK-NEAT-OTHER-ADJ.
104800     MOVE WK-DAILY-EAT      TO WK-COMP-EAT.
104900     MOVE WK-DAILY-EPOC     TO WK-COMP-EPOC.
105000*    WORK OUT EACH ENTRY'S SHARE OF THE TOTAL IN TURN.
105100     PERFORM ZZ175-CALC-COMP-PCT THRU ZZ175-EXIT
105200             VARYING WK-SUB FROM 1 BY 1 UNTIL WK-SUB > 5.
105300 ZZ170-EXIT.
105400     EXIT SECTION.
105500*
105600*    ZZ175 - ONE COMPONENT'S SHARE OF THE TOTAL, CALLED ONCE
105700*    PER TABLE ENTRY BY THE PERFORM VARYING ABOVE.  GUARDED
105800*    AGAINST A ZERO TOTAL, WHICH ONLY HAPPENS ON DUD INPUT.
105900*
106000 ZZ175-CALC-COMP-PCT SECTION.
106100 ZZ175-START.
106200*    NORMAL CASE - THIS ENTRY'S AMOUNT OVER THE WHOLE ESTIMATE,
106300*    TIMES 100, ROUNDED TO THE NEAREST WHOLE PERCENT FOR PRINT.
106400     IF WK-TDEE-ESTIMATE NOT = 0
106500        COMPUTE WK-PCT-AMT (WK-SUB) ROUNDED =
106600                (WK-COMP-AMT (WK-SUB) / WK-TDEE-ESTIMATE) * 100
106700     ELSE
106800*       DUD INPUT ONLY - ZERO TOTAL WOULD DIVIDE BY ZERO.
106900        MOVE 0 TO WK-PCT-AMT (WK-SUB)
107000     END-IF.
107100 ZZ175-EXIT.
107200     EXIT SECTION.
107300*
107400*    ZZ180 - CHECK THE ESTIMATE AGAINST THE ACTUAL WEIGHT
107500*    CHANGE RECORDED FOR THE SUBJECT, DETECT ADAPTATION AND
107600*    BUILD THE RECOMMENDATION TEXT.  LESS THAN 7 DAYS TRACKED
107700*    IS TREATED AS NOT ENOUGH DATA TO TRUST THE CALCULATION -
107800*    THE FORMULA ESTIMATE IS LEFT STANDING INSTEAD.
107900*
108000 ZZ180-VALIDATE-TREND SECTION.
108100 ZZ180-START.
108200*    FEWER THAN 7 DAYS TRACKED - TOO SHORT A WINDOW TO TRUST,
108300*    THE FORMULA ESTIMATE IS LEFT STANDING AS THE FINAL FIGURE.
108400     IF SBJ-DAYS-TRACKED < 7
108500        MOVE SPACES TO WK-ADAPT-TYPE
108600        MOVE "INSUFFICIENT DATA - NEED AT LEAST 7 DAYS TRACKED"
108700             TO WK-RECOMMEND-TXT
108800        MOVE WK-TDEE-ESTIMATE TO WK-FINAL-TDEE
108900     ELSE
109000*       7700 KCAL PER KG OF BODYWEIGHT IS THE STANDARD ENERGY
109100*       DENSITY USED TO TURN A WEIGHT CHANGE INTO A CALORIE
109200*       SURPLUS OR DEFICIT.  ACTUAL TDEE = CALORIES EATEN LESS
109300*       THE DAILY SURPLUS (A LOSS GIVES A NEGATIVE SURPLUS, SO
109400*       SUBTRACTING IT INCREASES THE ACTUAL FIGURE).
109500        COMPUTE WK-WTCHANGE-KG ROUNDED =
109600                SBJ-WT-CHANGE-LBS * 0.453592
109700        COMPUTE WK-DAILY-SURPLUS ROUNDED =
109800                (WK-WTCHANGE-KG * 7700) / SBJ-DAYS-TRACKED
109900        COMPUTE WK-ACTUAL-TDEE ROUNDED =
110000                SBJ-DAILY-CALORIES - WK-DAILY-SURPLUS
110100        COMPUTE WK-DIFFERENCE ROUNDED =
110200                WK-ACTUAL-TDEE - WK-TDEE-ESTIMATE
110300        IF WK-TDEE-ESTIMATE NOT = 0
110400           COMPUTE WK-PCT-DIFF ROUNDED =
110500                   (WK-DIFFERENCE / WK-TDEE-ESTIMATE) * 100
110600        ELSE
110700           MOVE 0 TO WK-PCT-DIFF
110800        END-IF
110900        IF WK-PCT-DIFF < 0
111000           COMPUTE WK-ABS-PCT-DIFF = WK-PCT-DIFF * -1
111100        ELSE
111200           MOVE WK-PCT-DIFF TO WK-ABS-PCT-DIFF
111300        END-IF
111400*       ADAPTATION IS FLAGGED WHEN THE GAP IS WIDE (OVER 15%)
111500*       AND EITHER RUNS THE WRONG WAY FOR A WEIGHT LOSS (ACTUAL
111600*       BELOW ESTIMATE WHILE WEIGHT IS FALLING - METABOLIC
111700*       SLOWDOWN) OR THE ACTUAL FIGURE IS UNEXPECTEDLY HIGH.
111800        MOVE SPACES TO WK-ADAPT-TYPE
111900        IF WK-ABS-PCT-DIFF > 15
112000           IF WK-DIFFERENCE < 0 AND SBJ-WT-CHANGE-LBS < 0
112100              MOVE "Y" TO WS-ADAPTED-SW
112200              MOVE "ADAPTIVE THERMOGENESIS (METABOLIC SLOWDOWN)"
112300                   TO WK-ADAPT-TYPE
112400           ELSE
112500              IF WK-DIFFERENCE > 0
112600                 MOVE "Y" TO WS-ADAPTED-SW
112700                 MOVE "HIGHER THAN EXPECTED EXPENDITURE"
112800                      TO WK-ADAPT-TYPE
112900              END-IF
113000           END-IF
113100        END-IF
113200*       RECOMMENDATION TEXT BANDED ON HOW FAR OUT THE FORMULA
113300*       WAS - UNDER 5% IS CALLED ACCURATE, OVER 15% WITH AN
113400*       ADAPTATION FLAG SET GETS THE STRONGEST WARNING.
113500        EVALUATE TRUE
113600            WHEN WK-ABS-PCT-DIFF < 5
113700                 MOVE "FORMULA ESTIMATE HIGHLY ACCURATE"
113800                      TO WK-RECOMMEND-TXT
113900            WHEN WK-ABS-PCT-DIFF < 10
114000                 MOVE "REASONABLY ACCURATE, MONITOR"
114100                      TO WK-RECOMMEND-TXT
114200            WHEN WK-ABS-PCT-DIFF < 15
114300                 MOVE "MODERATE DIFFERENCE, USE ACTUAL TDEE"
114400                      TO WK-RECOMMEND-TXT
114500            WHEN WS-ADAPTED
114600                 MOVE SPACES TO WK-RECOMMEND-TXT
114700                 STRING "SIGNIFICANT ADAPTATION, USE ACTUAL"
114800                     DELIMITED BY SIZE
114900                     " TDEE, CONSIDER DIET BREAK"
115000                     DELIMITED BY SIZE
115100                     INTO WK-RECOMMEND-TXT
115200            WHEN OTHER
115300                 MOVE SPACES TO WK-RECOMMEND-TXT
115400                 STRING "LARGE DISCREPANCY, USE ACTUAL TDEE, "
115500                     DELIMITED BY SIZE
115600                     "VERIFY DATA" DELIMITED BY SIZE
115700                     INTO WK-RECOMMEND-TXT
115800        END-EVALUATE
115900        MOVE WK-ACTUAL-TDEE TO WK-FINAL-TDEE
116000        MOVE "Y" TO WS-VALIDATED-SW
116100        ADD 1 TO WS-SUBJECTS-VALIDATED
116200        IF WS-ADAPTED
116300           ADD 1 TO WS-SUBJECTS-ADAPTED
116400        END-IF
116500     END-IF.
116600 ZZ180-EXIT.
116700     EXIT SECTION.
116800*
116900*    ZZ190 - CALORIE TARGETS FROM THE FINAL TDEE.  FIVE FIXED
117000*    OFFSETS FROM MAINTENANCE, AGGRESSIVE LOSS TO STANDARD
117100*    BULK - SEE TD REQUEST 19 PAPERWORK FOR WHERE THE OFFSET
117200*    FIGURES CAME FROM.
117300*
117400 ZZ190-CALC-TARGETS SECTION.
117500 ZZ190-START.
117600*    AGGRESSIVE FAT LOSS - 750 CAL/DAY DEFICIT, FASTEST RATE
117700*    THIS SHOP'S TABLES CALL SAFE FOR MOST SUBJECTS.
117800     COMPUTE WK-TARGET-AGGR  ROUNDED = WK-FINAL-TDEE - 750.
117900*    MODERATE FAT LOSS - 500 CAL/DAY DEFICIT, ROUGHLY 1LB/WEEK.
118000     COMPUTE WK-TARGET-MOD   ROUNDED = WK-FINAL-TDEE - 500.
118100*    MAINTENANCE - THE FINAL TDEE FIGURE ITSELF, UNCHANGED.
118200     MOVE WK-FINAL-TDEE TO WK-TARGET-MAINT.
118300*    LEAN BULK - SMALL SURPLUS AIMED AT MINIMISING FAT GAIN.
118400     COMPUTE WK-TARGET-LEAN  ROUNDED = WK-FINAL-TDEE + 200.
118500*    STANDARD BULK - LARGER SURPLUS FOR FASTER SIZE/STRENGTH.
118600     COMPUTE WK-TARGET-BULK  ROUNDED = WK-FINAL-TDEE + 350.
118700 ZZ190-EXIT.
118800     EXIT SECTION.
118900*
119000*    ZZ200 - PRINT THE DETAIL BLOCK FOR THIS SUBJECT - HEADER
119100*    LINE, ESTIMATED TDEE, THE MIFFLIN COMPARE FIGURE WHEN
119200*    KATCH-MCARDLE WAS USED, THE FIVE COMPONENT LINES, THE
119300*    VALIDATION BLOCK IF ONE WAS WORKED OUT, AND THE CALORIE
119400*    TARGETS.
119500*
119600*    REPORT LAYOUT NOTE - EVERY LINE BELOW IS BUILT IN
119700*    WS-RPT-LINE AND WRITTEN ONE AT A TIME, RATHER THAN VIA A
119800*    REPORT WRITER DECLARATION.  THIS IS THE SAME STYLE USED BY
119900*    THE OLDER BATCH SUITE PROGRAMS THIS ONE WAS MODELLED ON -
120000*    NO HEADINGS OR PAGE BREAKS, JUST A RUNNING DETAIL REPORT.
120100*
120200 ZZ200-PRINT-DETAIL SECTION.
120300 ZZ200-START.
120400*    HEADING LINE - SUBJECT ID AND NAME.
120500     MOVE SPACES TO WS-RPT-LINE.
120600     STRING "SUBJECT " DELIMITED BY SIZE
120700         SBJ-ID         DELIMITED BY SIZE
120800         "  "           DELIMITED BY SIZE
120900         SBJ-NAME       DELIMITED BY SIZE
121000         INTO WS-RPT-LINE.
121100     WRITE PRINT-REC FROM WS-RPT-LINE.
121200*    ESTIMATED TDEE LINE - THE HEADLINE FIGURE FOR THE SUBJECT.
121300     MOVE WK-TDEE-ESTIMATE TO WK-EDIT-5.
121400     MOVE SPACES TO WS-RPT-LINE.
121500     STRING "  ESTIMATED TDEE: " DELIMITED BY SIZE
121600         WK-EDIT-5              DELIMITED BY SIZE
121700         " CALORIES/DAY"        DELIMITED BY SIZE
121800         INTO WS-RPT-LINE.
121900     WRITE PRINT-REC FROM WS-RPT-LINE.
122000*    SHOW THE MIFFLIN FIGURE ALONGSIDE WHEN KATCH-MCARDLE WAS
122100*    USED AS THE BASE, SO THE TWO CAN BE COMPARED BY EYE - PER
122200*    19/08/87 CHANGE NOTE ABOVE.
122300     IF WK-BMR-IS-KATCH
122400        MOVE WK-BMR-MIFFLIN TO WK-EDIT-5
122500        MOVE SPACES TO WS-RPT-LINE
122600        STRING "    (MIFFLIN-ST JEOR FIGURE WAS "
122700            DELIMITED BY SIZE
122800            WK-EDIT-5 DELIMITED BY SIZE
122900            ")" DELIMITED BY SIZE
123000            INTO WS-RPT-LINE
123100        WRITE PRINT-REC FROM WS-RPT-LINE
123200     END-IF.
123300*    FIVE COMPONENT LINES - BMR, TEF, NEAT, EAT, EPOC - DRIVEN
123400*    OFF THE TABLE BUILT BY ZZ170.
123500     PERFORM ZZ205-PRINT-COMPONENT THRU ZZ205-EXIT
123600             VARYING WK-SUB FROM 1 BY 1 UNTIL WK-SUB > 5.
123700*    VALIDATION BLOCK ONLY WHEN A WEIGHT TREND WAS CHECKED.
123800     IF WS-VALIDATED
123900        PERFORM ZZ220-PRINT-VALIDATION THRU ZZ220-EXIT
124000     END-IF.
124100*    TARGETS ALWAYS PRINTED, TREND OR NO TREND.
124200     PERFORM ZZ230-PRINT-TARGETS THRU ZZ230-EXIT.
124300 ZZ200-EXIT.
124400     EXIT SECTION.
124500*
124600*    ZZ205 - ONE COMPONENT LINE, CALLED ONCE PER TABLE ENTRY.
124700*    TEF (ENTRY 2) GETS PROTEIN/CARB/FAT SUB-LINES WHEN MACROS
124800*    WERE HELD; NEAT (ENTRY 3) GETS A STEPS/OTHER BREAKDOWN -
124900*    NEITHER SUB-LINE CARRIES ITS OWN PERCENTAGE, ONLY THE
125000*    PARENT LINE DOES.
125100*
125200 ZZ205-PRINT-COMPONENT SECTION.
125300 ZZ205-START.
125400*    NAME/AMOUNT/PERCENTAGE ALL COME OUT OF THE TABLE AT THE
125500*    CURRENT WK-SUB, SET BY THE PERFORM VARYING IN ZZ200.
125600     MOVE WK-COMP-AMT (WK-SUB) TO WK-EDIT-5.
125700     MOVE WK-PCT-AMT  (WK-SUB) TO WK-EDIT-PCT.
125800     MOVE SPACES TO WS-RPT-LINE.
125900*    NAME, THEN CALORIE FIGURE, THEN PERCENTAGE IN BRACKETS -
126000*    SAME LAYOUT FOR ALL FIVE COMPONENTS.
126100     STRING "    " DELIMITED BY SIZE
126200         WK-COMP-NAME (WK-SUB)   DELIMITED BY SIZE
126300         WK-EDIT-5               DELIMITED BY SIZE
126400         " CAL ("                DELIMITED BY SIZE
126500         WK-EDIT-PCT             DELIMITED BY SIZE
126600         "%)"                    DELIMITED BY SIZE
126700         INTO WS-RPT-LINE.
126800     WRITE PRINT-REC FROM WS-RPT-LINE.
126900*    ENTRY 2 (TEF) AND ENTRY 3 (NEAT) EACH CARRY A SUB-LINE
127000*    BREAKDOWN BELOW THEIR PARENT LINE - SEE ZZ206/ZZ207.
127100     EVALUATE WK-SUB
127200         WHEN 2
127300              PERFORM ZZ206-PRINT-TEF-SUBLINES THRU ZZ206-EXIT
127400         WHEN 3
127500              PERFORM ZZ207-PRINT-NEAT-SUBLINES THRU ZZ207-EXIT
127600     END-EVALUATE.
127700 ZZ205-EXIT.
127800     EXIT SECTION.
127900*
128000*    ZZ206 - THE PROTEIN/CARB/FAT TEF SUB-LINES.  LEFT OFF
128100*    ENTIRELY WHEN THE FLAT-RATE 10% TEF WAS USED IN ZZ130,
128200*    SINCE THERE ARE NO PER-MACRO FIGURES TO SHOW.
128300*
128400 ZZ206-PRINT-TEF-SUBLINES SECTION.
128500 ZZ206-START.
128600*    SAME GUARD AS ZZ130 - ONLY PRINT THE THREE SUB-LINES WHEN
128700*    MACROS WERE ACTUALLY HELD FOR THE SUBJECT.
128800     IF SBJ-DAILY-CALORIES > 0 AND WK-MACRO-SUM-G > 0
128900*       PROTEIN'S SHARE OF TEF, NO PERCENTAGE ON THE SUB-LINE.
129000        MOVE WK-PROTEIN-TEF TO WK-EDIT-5
129100        MOVE SPACES TO WS-RPT-LINE
129200        STRING "      PROTEIN TEF " DELIMITED BY SIZE
129300            WK-EDIT-5               DELIMITED BY SIZE
129400            " CAL"                  DELIMITED BY SIZE
129500            INTO WS-RPT-LINE
129600        WRITE PRINT-REC FROM WS-RPT-LINE
129700*       CARBOHYDRATE'S SHARE OF TEF.
129800        MOVE WK-CARBS-TEF TO WK-EDIT-5
129900        MOVE SPACES TO WS-RPT-LINE
130000        STRING "      CARB TEF    " DELIMITED BY SIZE
130100            WK-EDIT-5               DELIMITED BY SIZE
130200            " CAL"                  DELIMITED BY SIZE
130300            INTO WS-RPT-LINE
130400        WRITE PRINT-REC FROM WS-RPT-LINE
130500*       FAT'S SHARE OF TEF - SMALLEST OF THE THREE RATES.
130600        MOVE WK-FAT-TEF TO WK-EDIT-5
130700        MOVE SPACES TO WS-RPT-LINE
130800        STRING "      FAT TEF     " DELIMITED BY SIZE
130900            WK-EDIT-5               DELIMITED BY SIZE
131000            " CAL"                  DELIMITED BY SIZE
131100            INTO WS-RPT-LINE
131200        WRITE PRINT-REC FROM WS-RPT-LINE
131300     END-IF.
131400 ZZ206-EXIT.
131500     EXIT SECTION.
131600*
131700*    ZZ207 - THE NEAT STEPS/OTHER-MOVEMENT SUB-LINES.  NEITHER
131800*    CARRIES ITS OWN PERCENTAGE - THE COMBINED NEAT LINE PRINTED
131900*    BY ZZ205 ALREADY CARRIES THE ONE PERCENTAGE FOR BOTH.
132000*    ADDED 09/08/26, WRQ-044 - SEE CHANGE LOG.
132100*
132200 ZZ207-PRINT-NEAT-SUBLINES SECTION.
132300 ZZ207-START.
132400*    STEPS HALF OF NEAT, FROM ZZ140, NO PERCENTAGE ON THE LINE.
132500     MOVE WK-NEAT-STEPS-ADJ TO WK-EDIT-5.
132600     MOVE SPACES TO WS-RPT-LINE.
132700     STRING "      NEAT-STEPS  " DELIMITED BY SIZE
132800         WK-EDIT-5               DELIMITED BY SIZE
132900         " CAL"                  DELIMITED BY SIZE
133000         INTO WS-RPT-LINE.
133100     WRITE PRINT-REC FROM WS-RPT-LINE.
133200*    JOB/SEDENTARY HALF OF NEAT, FROM ZZ160.
133300     MOVE WK-NEAT-OTHER-ADJ TO WK-EDIT-5.
133400     MOVE SPACES TO WS-RPT-LINE.
133500     STRING "      NEAT-OTHER  " DELIMITED BY SIZE
133600         WK-EDIT-5               DELIMITED BY SIZE
133700         " CAL"                  DELIMITED BY SIZE
133800         INTO WS-RPT-LINE.
133900     WRITE PRINT-REC FROM WS-RPT-LINE.
134000 ZZ207-EXIT.
134100     EXIT SECTION.
134200*
134300*    ZZ220 - THE VALIDATION BLOCK, ONLY PRINTED WHEN A WEIGHT
134400*    TREND WAS HELD AND ZZ180 ACTUALLY WORKED OUT AN ACTUAL
134500*    TDEE (NOT WHEN IT FELL BACK ON INSUFFICIENT DATA).
134600*
134700 ZZ220-PRINT-VALIDATION SECTION.
134800 ZZ220-START.
134900*    HEADING LINE FOR THE WHOLE VALIDATION BLOCK.
135000     MOVE SPACES TO WS-RPT-LINE.
135100     STRING "  VALIDATION AGAINST RECORDED WEIGHT CHANGE"
135200         DELIMITED BY SIZE INTO WS-RPT-LINE.
135300     WRITE PRINT-REC FROM WS-RPT-LINE.
135400*    ESTIMATE VS ACTUAL, SIDE BY SIDE.
135500     MOVE WK-TDEE-ESTIMATE TO WK-EDIT-5.
135600     MOVE SPACES TO WS-RPT-LINE.
135700     STRING "    FORMULA ESTIMATE . . . " DELIMITED BY SIZE
135800         WK-EDIT-5                       DELIMITED BY SIZE
135900         INTO WS-RPT-LINE.
136000     WRITE PRINT-REC FROM WS-RPT-LINE.
136100     MOVE WK-ACTUAL-TDEE TO WK-EDIT-5.
136200     MOVE SPACES TO WS-RPT-LINE.
136300     STRING "    ACTUAL TDEE  . . . . . . " DELIMITED BY SIZE
136400         WK-EDIT-5                         DELIMITED BY SIZE
136500         INTO WS-RPT-LINE.
136600     WRITE PRINT-REC FROM WS-RPT-LINE.
136700*    SIGNED DIFFERENCE AND PERCENTAGE, FROM ZZ180.
136800     MOVE WK-DIFFERENCE TO WK-EDIT-5S.
136900     MOVE WK-PCT-DIFF TO WK-EDIT-PCT-S.
137000     MOVE SPACES TO WS-RPT-LINE.
137100     STRING "    DIFFERENCE . . . . . . . " DELIMITED BY SIZE
137200         WK-EDIT-5S                        DELIMITED BY SIZE
137300         " ("                              DELIMITED BY SIZE
137400         WK-EDIT-PCT-S                     DELIMITED BY SIZE
137500         "%)"                              DELIMITED BY SIZE
137600         INTO WS-RPT-LINE.
137700     WRITE PRINT-REC FROM WS-RPT-LINE.
137800*    WARNING LINE ONLY WHEN ZZ180 SET THE ADAPTED SWITCH.
137900     IF WS-ADAPTED
138000        MOVE SPACES TO WS-RPT-LINE
138100        STRING "    WARNING - " DELIMITED BY SIZE
138200            WK-ADAPT-TYPE        DELIMITED BY SIZE
138300            INTO WS-RPT-LINE
138400        WRITE PRINT-REC FROM WS-RPT-LINE
138500     END-IF.
138600*    RECOMMENDATION TEXT, ALWAYS PRINTED WHEN VALIDATED.
138700     MOVE SPACES TO WS-RPT-LINE.
138800     STRING "    RECOMMENDATION - " DELIMITED BY SIZE
138900         WK-RECOMMEND-TXT           DELIMITED BY SIZE
139000         INTO WS-RPT-LINE.
139100     WRITE PRINT-REC FROM WS-RPT-LINE.
139200 ZZ220-EXIT.
139300     EXIT SECTION.
139400*
139500*    ZZ230 - THE FIVE CALORIE TARGET LINES FROM ZZ190, LOWEST
139600*    CALORIES (AGGRESSIVE LOSS) DOWN TO HIGHEST (STANDARD BULK).
139700*
139800 ZZ230-PRINT-TARGETS SECTION.
139900 ZZ230-START.
140000*    HEADING LINE FOR THE FIVE TARGETS BELOW.
140100     MOVE SPACES TO WS-RPT-LINE.
140200     STRING "  CALORIE TARGETS" DELIMITED BY SIZE
140300         INTO WS-RPT-LINE.
140400     WRITE PRINT-REC FROM WS-RPT-LINE.
140500*    TDEE MINUS 750 - FASTEST SAFE RATE OF LOSS.
140600     MOVE WK-TARGET-AGGR TO WK-EDIT-5.
140700     MOVE SPACES TO WS-RPT-LINE.
140800     STRING "    AGGRESSIVE FAT LOSS (-750) . " DELIMITED BY SIZE
140900         WK-EDIT-5                             DELIMITED BY SIZE
141000         INTO WS-RPT-LINE.
141100     WRITE PRINT-REC FROM WS-RPT-LINE.
141200*    TDEE MINUS 500 - STEADY, SUSTAINABLE LOSS.
141300     MOVE WK-TARGET-MOD TO WK-EDIT-5.
141400     MOVE SPACES TO WS-RPT-LINE.
141500     STRING "    MODERATE FAT LOSS (-500) . . " DELIMITED BY SIZE
141600         WK-EDIT-5                             DELIMITED BY SIZE
141700         INTO WS-RPT-LINE.
141800     WRITE PRINT-REC FROM WS-RPT-LINE.
141900*    TDEE UNCHANGED - HOLD CURRENT WEIGHT.
142000     MOVE WK-TARGET-MAINT TO WK-EDIT-5.
142100     MOVE SPACES TO WS-RPT-LINE.
142200     STRING "    MAINTENANCE  . . . . . . . . " DELIMITED BY SIZE
142300         WK-EDIT-5                             DELIMITED BY SIZE
142400         INTO WS-RPT-LINE.
142500     WRITE PRINT-REC FROM WS-RPT-LINE.
142600*    TDEE PLUS 200 - SLOW GAIN, MINIMISE FAT GAIN.
142700     MOVE WK-TARGET-LEAN TO WK-EDIT-5.
142800     MOVE SPACES TO WS-RPT-LINE.
142900     STRING "    LEAN BULK (+200) . . . . . . " DELIMITED BY SIZE
143000         WK-EDIT-5                             DELIMITED BY SIZE
143100         INTO WS-RPT-LINE.
143200     WRITE PRINT-REC FROM WS-RPT-LINE.
143300*    TDEE PLUS 350 - FASTER GAIN FOR STRAIGHT SIZE/STRENGTH.
143400     MOVE WK-TARGET-BULK TO WK-EDIT-5.
143500     MOVE SPACES TO WS-RPT-LINE.
143600     STRING "    STANDARD BULK (+350) . . . . " DELIMITED BY SIZE
143700         WK-EDIT-5                             DELIMITED BY SIZE
143800         INTO WS-RPT-LINE.
143900     WRITE PRINT-REC FROM WS-RPT-LINE.
144000 ZZ230-EXIT.
144100     EXIT SECTION.
144200*
144300*    ZZ210 - WRITE THE MACHINE READABLE RESULT RECORD.  SIGNED
144400*    WORK FIELDS ARE MOVED TO UNSIGNED OUTPUT FIELDS - THE
144500*    FINAL FIGURES ARE NEVER NEGATIVE IN PRACTICE.  NEAT-STEPS
144600*    AND NEAT-OTHER ARE WRITTEN SEPARATELY HERE FROM THEIR OWN
144700*    ZZ140/ZZ160 WORK FIELDS EVEN THOUGH THE PRINTED REPORT
144800*    NOW SHOWS THEM COMBINED - DOWNSTREAM RUNS PICKING UP
144900*    TDEE-RESULTS STILL EXPECT THE TWO FIGURES SEPARATELY.
145000*
145100 ZZ210-WRITE-RESULT SECTION.
145200 ZZ210-START.
145300*    KEY AND HEADLINE FIGURE.
145400     MOVE SBJ-ID            TO RES-SUBJ-ID.
145500     MOVE WK-TDEE-ESTIMATE  TO RES-TDEE.
145600*    BMR AND WHICH FORMULA PRODUCED IT.
145700     MOVE WK-ADJ-BMR        TO RES-BMR.
145800     MOVE WK-BMR-METHOD     TO RES-BMR-METHOD.
145900*    REMAINING FOUR COMPONENTS, EACH FROM ITS OWN WORK FIELD.
146000     MOVE WK-TOTAL-TEF      TO RES-TEF.
146100     MOVE WK-NEAT-STEPS-ADJ TO RES-NEAT-STEPS.
146200     MOVE WK-NEAT-OTHER-ADJ TO RES-NEAT-OTHER.
146300     MOVE WK-DAILY-EAT      TO RES-EAT.
146400     MOVE WK-DAILY-EPOC     TO RES-EPOC.
146500*    FINAL TDEE - EITHER THE ESTIMATE OR THE VALIDATED ACTUAL.
146600     MOVE WK-FINAL-TDEE     TO RES-FINAL-TDEE.
146700     IF WS-ADAPTED
146800        MOVE "Y" TO RES-ADAPT-FLAG
146900     ELSE
147000        MOVE "N" TO RES-ADAPT-FLAG
147100     END-IF.
147200*    ADAPT FLAG - THE ONLY BOOLEAN PASSED TO DOWNSTREAM RUNS.
147300     WRITE TD-RESULT-RECORD.
147400 ZZ210-EXIT.
147500     EXIT SECTION.
147600*
147700*    ZZ900 - PRIME/RE-READ THE SUBJECTS FILE.  SAME PARAGRAPH
147800*    SERVES BOTH THE PRIMING READ IN AA010 AND THE RE-READ AT
147900*    THE BOTTOM OF AA050.
148000*
148100 ZZ900-READ-SUBJECT SECTION.
148200 ZZ900-START.
148300*    AT END SETS THE SWITCH THAT STOPS THE MAIN LOOP IN AA000.
148400     READ TD-SUBJECTS-FILE
148500         AT END MOVE "Y" TO WS-EOF-SW
148600     END-READ.
148700 ZZ900-EXIT.
148800     EXIT SECTION.
148900*
149000*****************************************************************
149100*                                                               *
149200*   END OF TD010  -  TDEE ESTIMATION AND REPORTING RUN         *
149300*                                                               *
149400*****************************************************************
