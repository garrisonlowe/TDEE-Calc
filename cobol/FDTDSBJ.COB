000100*
000200*  FD FOR SUBJECTS FILE.
000300*
000400* 04/02/86 DMA - CREATED.
000500*
000600 FD  TD-SUBJECTS-FILE.
000700     COPY "WSTDSBJ.COB".
000800*
