000100*
000200*    RECORD DEFINITION FOR SUBJECT FILE
000300*
000400*    USES SUBJ-ID AS KEY (SEQUENTIAL, NO ACTUAL KEYED ACCESS)
000500*
000600*  FILE SIZE 94 BYTES.
000700*
000800* THESE FIELD DEFINITIONS MAY NEED CHANGING
000900*
001000* 04/02/86 DMA - CREATED.
001100* 19/08/87 DMA - WORKOUT AND SLEEP GROUPS ADDED PER TD REQUEST 12.
001200* 11/01/99 DMA - Y2K REVIEW.  NO CENTURY-SENSITIVE DATES HELD.
001300* 14/03/09 VBC - TAKEN ON WITH THE APPLEWOOD BATCH SUITE, NO
001400*                CHANGE.
001500* 28/11/25 VBC - TRIMMED TRAILING FILLER, RE-COUNTED TO 94.
001600*
001700 01  TD-SUBJECT-RECORD.
001800     03  SBJ-ID                PIC X(8).
001900*  DISPLAY NAME.
002000     03  SBJ-NAME              PIC X(20).
002100*  SEX M OR F.
002200     03  SBJ-SEX               PIC X(1).
002300*  HEIGHT, FEET PART (3-8) AND INCHES PART (0-11.9).
002400     03  SBJ-HEIGHT-FT         PIC 9(1).
002500     03  SBJ-HEIGHT-IN         PIC 9(2)V9.
002600*  BODY WEIGHT IN POUNDS (50-500).
002700     03  SBJ-WEIGHT-LBS        PIC 9(3)V9.
002800*  AGE IN YEARS (15-100).
002900     03  SBJ-AGE               PIC 9(3).
003000*  BODY-FAT PCT, 0 = UNKNOWN.
003100     03  SBJ-BODY-FAT-PCT      PIC 9(2)V9.
003200*  AVERAGE DAILY STEPS (0-50000).
003300     03  SBJ-DAILY-STEPS       PIC 9(5).
003400*  STEP PACE S=SLOW A=AVERAGE B=BRISK V=VERY BRISK.
003500     03  SBJ-STEP-PACE         PIC X(1).
003600*  JOB TYPE D=DESK L=LIGHT M=MODERATE V=VERY ACTIVE.
003700     03  SBJ-JOB-TYPE          PIC X(1).
003800*  SEDENTARY HOURS PER DAY (0-18).
003900     03  SBJ-SEDENTARY-HRS     PIC 9(2)V9.
004000*  WORKOUTS PER WEEK (0-14).
004100     03  SBJ-WORKOUTS-PER-WK   PIC 9(2).
004200*  WORKOUT TYPE H=HEAVY LIFT I=HIIT C=CIRCUIT S=STEADY CARDIO.
004300     03  SBJ-WORKOUT-TYPE      PIC X(1).
004400*  AVERAGE WORKOUT DURATION, MINUTES.
004500     03  SBJ-WORKOUT-DUR-MIN   PIC 9(3).
004600*  WORKOUT INTENSITY H=HIGH M=MODERATE.
004700     03  SBJ-WORKOUT-INTENS    PIC X(1).
004800     03  SBJ-DAILY-PROTEIN-G   PIC 9(3).
004900     03  SBJ-DAILY-CARBS-G     PIC 9(3).
005000     03  SBJ-DAILY-FAT-G       PIC 9(3).
005100     03  SBJ-DAILY-CALORIES    PIC 9(4).
005200*  AVERAGE SLEEP HOURS PER NIGHT (3-12).
005300     03  SBJ-SLEEP-HOURS       PIC 9(2)V9.
005400*  SLEEP QUALITY P=POOR F=FAIR G=GOOD E=EXCELLENT.
005500     03  SBJ-SLEEP-QUALITY     PIC X(1).
005600*  Y IF WEIGHT-TREND DATA PRESENT BELOW.
005700     03  SBJ-HAS-TREND         PIC X(1).
005800*  WEIGHT CHANGE OVER TRACKED PERIOD, LBS - NEGATIVE IS A LOSS.
005900     03  SBJ-WT-CHANGE-LBS     PIC S9(2)V9.
006000*  NUMBER OF DAYS IN THE TRACKED PERIOD.
006100     03  SBJ-DAYS-TRACKED      PIC 9(3).
006200     03  FILLER                PIC X(10).
006300*
