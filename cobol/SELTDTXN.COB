000100*
000200*  SELECT CLAUSE FOR MEAL-TXN FILE.
000300*
000400* 18/02/86 DMA - CREATED.
000500*
000600     SELECT TD-MEAL-TXN-FILE ASSIGN TO "MEAL-TXN"
000700            ORGANIZATION IS LINE SEQUENTIAL
000800            FILE STATUS  IS TXN-FILE-STATUS.
000900*
