000100*
000200*    RECORD DEFINITION FOR MEAL-TXN FILE
000300*
000400*    TRANSACTIONS AGAINST THE MEAL-LIB MASTER
000500*
000600*  FILE SIZE 50 BYTES.
000700*
000800* THESE FIELD DEFINITIONS MAY NEED CHANGING
000900*
001000* 18/02/86 DMA - CREATED.
001100* 20/06/88 DMA - CLARIFIED TXN-MEAL ONLY CARRIES DATA ON A OR U.
001200*                SIX BYTES FILLER ADDED TO MATCH WSTDMEA.
001300*
001400 01  TD-MEAL-TXN-RECORD.
001500*  A = ADD, U = UPDATE, D = DELETE.
001600     03  TXN-ACTION            PIC X(1).
001700*  MEAL NAME THE TRANSACTION APPLIES TO.
001800     03  TXN-KEY               PIC X(30).
001900*  NEW / UPDATED MEAL VALUES - USED ON A AND U ONLY.
002000     03  TXN-MEAL.
002100         05  TXN-MEAL-CALORIES PIC 9(4).
002200         05  TXN-MEAL-PROTEIN  PIC 9(3).
002300         05  TXN-MEAL-CARBS    PIC 9(3).
002400         05  TXN-MEAL-FAT      PIC 9(3).
002500     03  FILLER                PIC X(6).
002600*
