*
*  SELECT CLAUSE FOR MEAL-TXN FILE.
*
* 18/02/86 DMA - CREATED.
*
     SELECT TD-MEAL-TXN-FILE ASSIGN TO "MEAL-TXN"
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS  IS TXN-FILE-STATUS.
*
