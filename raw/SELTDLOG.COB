*
*  SELECT CLAUSE FOR DAILY-LOG FILE.
*
* 11/02/86 DMA - CREATED.
*
     SELECT TD-LOG-FILE ASSIGN TO "DAILY-LOG"
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS  IS LOG-FILE-STATUS.
*
