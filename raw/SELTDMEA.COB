*
*  SELECT CLAUSE FOR MEAL-LIB FILE.
*
* 18/02/86 DMA - CREATED.
* 20/06/88 DMA - FILE NOW OPENED OUTPUT TO REWRITE AFTER TXN
*                APPLIED - SEE AA090 IN TD030.  STILL LINE
*                SEQUENTIAL.
*
     SELECT TD-MEAL-FILE ASSIGN TO "MEAL-LIB"
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS  IS MEA-FILE-STATUS.
*
