*
*****************************************************************
*                                                               *
*   TD020  -  DAILY LOG WEEKLY SUMMARY RUN                     *
*                                                               *
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID.  TD020.
 AUTHOR.  D M ASHWORTH.
 INSTALLATION.  APPLEWOOD COMPUTERS - STAFF WELLNESS UNIT.
 DATE-WRITTEN.  11/02/1986.
 DATE-COMPILED.
 SECURITY.  APPLEWOOD COMPUTERS INTERNAL USE ONLY - NOT FOR
     RESALE OR EXTERNAL DISTRIBUTION.
*
*    R E M A R K S
*
*    READS THE DAILY-LOG FILE, WHICH IS HELD SORTED ASCENDING
*    BY LOG-DATE, AND PRODUCES A SEVEN DAY ROLLING SUMMARY
*    ENDING AT THE DATE OF THE LAST ENTRY ON THE FILE.  EACH
*    AVERAGE IS TAKEN OVER RECORDED (NON-ZERO) VALUES ONLY - A
*    FIELD WITH NOTHING RECORDED IN THE WINDOW IS SHOWN AS N/A.
*
*    THE LOG IS READ TWICE.  THE FIRST PASS FINDS THE LAST
*    DATE ON THE FILE SO THE SEVEN DAY WINDOW CAN BE WORKED
*    OUT; THE SECOND PASS ACCUMULATES THE WINDOW ENTRIES.  A
*    ONE-PASS METHOD WAS CONSIDERED BUT REJECTED - THE FILE IS
*    SMALL AND THE TWO-PASS METHOD IS MUCH THE SIMPLER TO
*    FOLLOW.  SEE WRQ-022.
*
*    THE WINDOW START DATE IS WORKED OUT BY HAND, SUBTRACTING
*    SIX DAYS FROM THE LAST DATE AND BORROWING FROM THE PRIOR
*    MONTH WHEN THE DAY NUMBER GOES BELOW ONE.  NO MORE THAN
*    ONE MONTH IS EVER BORROWED FOR A SIX DAY WINDOW.
*
*    FILES USED -
*        DAILY-LOG      INPUT   READ TWICE, SEE ABOVE.
*        DAILY-SUMMARY  OUTPUT  PRINTED WEEKLY SUMMARY LINE.
*
*    ERROR MESSAGES USED - SY0NN, TD1NN.  SEE ERROR-MESSAGES
*    BELOW.
*
*    F O R M U L A   N O T E S
*
*    NO TDEE FORMULA WORK HAPPENS IN THIS PROGRAM - IT IS A PURE
*    AVERAGING RUN OVER THE DAILY-LOG FILE.  EVERY AVERAGE IS A
*    SIMPLE ARITHMETIC MEAN OF THE NON-ZERO ENTRIES SEEN IN THE
*    SEVEN DAY WINDOW - THERE IS NO WEIGHTING BY RECENCY AND NO
*    SMOOTHING.  WEIGHT CHANGE IS THE LAST RECORDED WEIGHT IN THE
*    WINDOW LESS THE FIRST RECORDED WEIGHT IN THE WINDOW, NOT A
*    REGRESSION LINE THROUGH ALL THE POINTS - THIS WAS FELT GOOD
*    ENOUGH FOR A SEVEN DAY SPAN.  SEE WRQ-022 FOR THE TWO-OR-MORE
*    WEIGHT RULE ADDED IN 2016, BELOW.
*
*    R E P O R T   C O L U M N   R E F E R E N C E
*
*    DAILY-SUMMARY IS ONE BLOCK PER RUN, NO HEADINGS, NO PAGE
*    BREAKS -
*        WEEKLY SUMMARY - WINDOW <START> TO <END>
*        DAYS TRACKED . . . . . <COUNT>
*        AVG WEIGHT (LBS) . . . <FIGURE OR N/A>
*        AVG CALORIES . . . . . <FIGURE OR N/A>
*        AVG PROTEIN G  . . . . <FIGURE OR N/A>
*        AVG CARBS G  . . . . . <FIGURE OR N/A>
*        AVG FAT G  . . . . . . <FIGURE OR N/A>
*        AVG SLEEP HRS  . . . . <FIGURE OR N/A>
*        AVG STEPS  . . . . . . <FIGURE OR N/A>
*        WORKOUT DAYS . . . . . <COUNT>
*        WEIGHT CHANGE (LBS) . . <FIGURE OR N/A>
*    EVERY AVERAGED LINE SHOWS N/A RATHER THAN A MISLEADING ZERO
*    WHEN NOTHING WAS RECORDED FOR THAT FIELD IN THE WINDOW.
*
*    K N O W N   L I M I T A T I O N S
*
*    THE WINDOW IS ALWAYS THE SEVEN DAYS ENDING ON THE LAST DATE
*    HELD ON DAILY-LOG - THERE IS NO PARAMETER TO RUN A DIFFERENT
*    WINDOW LENGTH OR AN ARBITRARY END DATE.  IF THE LOG HAS GAPS
*    (NO ENTRY AT ALL FOR SOME DAYS IN THE WINDOW) THOSE DAYS ARE
*    SIMPLY ABSENT FROM THE FILE AND DO NOT COUNT AGAINST ANY
*    AVERAGE OR THE DAYS-TRACKED FIGURE, WHICH ONLY COUNTS DAYS
*    THAT ACTUALLY HAVE A LOG-DATE RECORD IN THE WINDOW.
*
*    U N I T S   A N D   R O U N D I N G
*
*    ALL AVERAGES ARE CARRIED TO ONE DECIMAL PLACE, ROUNDED, TO
*    MATCH HOW THE WELLNESS UNIT'S ONLINE SYSTEM DISPLAYS THEM.
*    WEIGHT STAYS IN POUNDS AND STEPS STAYS A WHOLE NUMBER - NO
*    UNIT CONVERSION HAPPENS IN THIS PROGRAM, UNLIKE TD010 WHICH
*    CONVERTS TO METRIC INTERNALLY FOR ITS FORMULA WORK.
*
*    C O N T R O L   T O T A L S
*
*    THIS PROGRAM KEEPS NO FORMAL CONTROL TOTALS OF ITS OWN -
*    WS-DAYS-TRACKED IS PRINTED ON THE SUMMARY ITSELF AS THE
*    NEAREST EQUIVALENT, SHOWING HOW MANY OF THE SEVEN WINDOW
*    DAYS ACTUALLY HAD A LOG ENTRY.  THERE IS NO BALANCING BACK
*    TO A HASH TOTAL OR RECORD COUNT FROM THE ONLINE SYSTEM.
*
*    R E S U L T   R E C O R D   R E F E R E N C E
*
*    THIS PROGRAM WRITES NO MACHINE-READABLE RESULT RECORD - THE
*    DAILY-SUMMARY PRINT FILE IS THE ONLY OUTPUT, UNLIKE TD010
*    WHICH ALSO WRITES A TDEE-RESULTS RECORD FOR DOWNSTREAM RUNS
*    TO PICK UP.  IF A MACHINE-READABLE SUMMARY IS EVER NEEDED
*    IT SHOULD FOLLOW THE SAME PATTERN - A FIXED RECORD BUILT IN
*    A NEW ZZ PARAGRAPH CALLED ALONGSIDE ZZ200.
*
*    O P E R A T I O N S   N O T E
*
*    DAILY-SUMMARY IS OPENED OUTPUT, SO A RERUN OVERWRITES THE
*    PRIOR SUMMARY RATHER THAN APPENDING TO IT.  IF DAILY-LOG IS
*    EMPTY THE RUN STILL COMPLETES NORMALLY, DISPLAYS TD103 AND
*    PRODUCES NO SUMMARY LINE - THIS IS NOT TREATED AS AN ABORT.
*
*    F I L E   S T A T U S   H A N D L I N G
*
*    BOTH FILES ARE CHECKED FOR A GOOD OPEN STATUS (00) AS SOON
*    AS THEY ARE OPENED - ANY OTHER STATUS IS TREATED AS FATAL,
*    THE APPROPRIATE TD1NN MESSAGE IS DISPLAYED WITH THE STATUS
*    APPENDED, AND THE RUN STOPS BEFORE ANY RECORD IS READ.  AN
*    EMPTY DAILY-LOG IS NOT A FATAL CONDITION - IT IS REPORTED
*    VIA TD103 AND THE RUN COMPLETES NORMALLY WITH NO SUMMARY
*    LINE PRINTED, SINCE THERE IS NOTHING TO SUMMARISE.
*
*    T E S T I N G   N O T E
*
*    THE UNIT KEEPS A SMALL HAND-BUILT DAILY-LOG COVERING A FULL
*    SEVEN DAY WINDOW WITH AT LEAST ONE GAP DAY AND ONE FIELD
*    LEFT UNRECORDED, PLUS A SEPARATE LOG USED ONLY TO PROVE THE
*    FEBRUARY/LEAP-YEAR BORROW IN ZZ050/ZZ055 - USED TO CHECK
*    THIS PROGRAM AFTER ANY CHANGE TO THE WINDOW OR AVERAGING
*    LOGIC.  NEITHER SAMPLE FILE IS SHIPPED WITH THIS COPY.
*
*    F I E L D   F L O W   N O T E S
*
*    EVERY FIELD ON TD-LOG-RECORD FEEDS EXACTLY ONE AVERAGE OR
*    COUNT, TESTED AND ACCUMULATED IN ZZ100 -
*        LOG-WEIGHT      -> WK-AVG-WEIGHT, PLUS FIRST/LAST
*                           WEIGHT FOR THE CHANGE LINE.
*        LOG-CALORIES    -> WK-AVG-CALORIES.
*        LOG-PROTEIN/CARBS/FAT -> WK-AVG-PROTEIN/CARBS/FAT.
*        LOG-SLEEP-HRS   -> WK-AVG-SLEEP.
*        LOG-STEPS       -> WK-AVG-STEPS.
*        LOG-WORKOUT     -> WS-WORKOUT-CNT ONLY, NO AVERAGE.
*    LOG-DATE DRIVES THE WINDOW ITSELF - IT IS NOT AVERAGED, IT
*    IS COMPARED AGAINST WK-WINDOW-START/WK-LAST-DATE IN AA055
*    TO DECIDE WHETHER A GIVEN RECORD IS IN OR OUT OF SCOPE.
*    LOG-NOTES IS NEVER READ BY THIS PROGRAM - IT IS FREE TEXT
*    FOR THE ONLINE SYSTEM'S OWN USE ONLY.
*
*    R E L A T E D   P R O G R A M S
*
*    TD010 (TDEE ESTIMATION) READS THE SUBJECTS FILE, NOT THE
*    DAILY LOG, AND HAS NO DIRECT FILE RELATIONSHIP TO THIS
*    PROGRAM.  TD030 (MEAL LIBRARY MAINTENANCE) IS ALSO
*    UNRELATED AT THE FILE LEVEL.  ALL THREE RUN AS PART OF THE
*    SAME WELLNESS UNIT OVERNIGHT SCHEDULE, TD020 RUNNING AFTER
*    THE ONLINE SYSTEM HAS WRITTEN THE DAY'S LOG RECORDS.
*
*    R U N   F R E Q U E N C Y
*
*    NIGHTLY, AS PART OF THE WELLNESS UNIT OVERNIGHT SUITE,
*    AFTER THE ONLINE SYSTEM HAS FINISHED WRITING DAILY-LOG FOR
*    THE DAY JUST ENDED.  THE SEVEN DAY WINDOW MEANS EACH RUN'S
*    SUMMARY OVERLAPS SIX DAYS WITH THE RUN BEFORE IT - THIS IS
*    DELIBERATE, GIVING A ROLLING PICTURE RATHER THAN A FIXED
*    CALENDAR WEEK.
*
*    C H A N G E   L O G
*
* 11/02/86 DMA - CREATED.
* 02/09/87 DMA - NOTES FIELD WIDENED TO MATCH WSTDLOG CHANGE,
*                NO LOGIC CHANGE HERE.
* 19/06/89 DMA - STEPS ADDED TO THE AVERAGED FIELD SET, PER TD
*                REQUEST 19.  WK-STEPS-TOTAL ADDED AS COMP-3
*                SINCE STEPS CAN RUN INTO THE TENS OF THOUSANDS.
* 04/04/92 PJW - WORKOUT DAYS COUNT ADDED TO THE SUMMARY FOOT,
*                NO AVERAGE KEPT FOR THIS ONE, JUST A COUNT.
* 11/01/99 DMA - Y2K REVIEW.  DATES HELD AND COMPARED AS TEXT,
*                CCYY-MM-DD FORMAT, NO CENTURY EXPOSURE.  THE
*                WINDOW-START BORROW LOGIC WAS CHECKED AGAINST
*                THE CENTURY-LEAP RULE (1900 NOT LEAP, 2000 IS)
*                AND FOUND CORRECT.  PASSED.
* 23/08/02 PJW - N/A NOW PRINTED INSTEAD OF A MISLEADING ZERO
*                WHEN A FIELD HAS NO RECORDED VALUES IN THE
*                WINDOW - PREVIOUSLY A BLANK WEEK PRINTED AS
*                ZERO CALORIES, WHICH WAS READ BY ONE MANAGER
*                AS AN ACTUAL FASTING WEEK.
* 14/03/09 VBC - TAKEN ON WITH THE REST OF THE APPLEWOOD BATCH
*                SUITE.  RECOMPILED, NO LOGIC CHANGE.
* 09/07/16 RJH - WEIGHT CHANGE NOW REQUIRES TWO OR MORE RECORDED
*                WEIGHTS IN THE WINDOW, PER WRQ-022 REVIEW.
* 17/05/19 RJH - MACRO AVERAGES (PROTEIN/CARBS/FAT) ADDED TO
*                THE SUMMARY TO MATCH THE MACROS NOW HELD ON
*                THE SUBJECTS FILE FOR TD010.
* 28/11/25 VBC - REVIEWED, NO CHANGE.
* 09/08/26 VBC - REVIEWED AGAINST THE UNIT'S CURRENT AVERAGING
*                RULES, NO CHANGE NEEDED.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.  IBM-PC.
 OBJECT-COMPUTER.  IBM-PC.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
*    DAILY-LOG - SORTED ASCENDING BY LOG-DATE, READ TWICE.
     COPY "SELTDLOG.COB".
*    DAILY-SUMMARY - ONE BLOCK PER RUN, NO HEADINGS OR PAGING.
     SELECT PRINT-FILE ASSIGN TO "DAILY-SUMMARY"
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS  IS PRT-FILE-STATUS.
*
 DATA DIVISION.
 FILE SECTION.
*    RECORD LAYOUT FOR DAILY-LOG LIVES IN THE SHARED COPYBOOK.
     COPY "FDTDLOG.COB".
*
*    PRINT FILE - ONE RECORD, 132 BYTES, STANDARD WIDE-CARRIAGE
*    LINE PRINTER WIDTH FOR THIS SHOP'S REPORTS.
 FD  PRINT-FILE.
*
 01  PRINT-REC                     PIC X(132).
*
 WORKING-STORAGE SECTION.
*
*    PROGRAM IDENTIFIER/VERSION - PRINTED BY NO-ONE, HELD FOR
*    THE BENEFIT OF ANYONE LOOKING AT A CORE DUMP.
*
 77  WS-PROGRAM-ID                 PIC X(15) VALUE
     "TD020 (1.0.00)".
*
*    W O R K I N G   S T O R A G E   L A Y O U T   N O T E
*
*    THE SWITCHES COME FIRST, THEN THE NINE PER-FIELD COUNTERS
*    AND SEVEN RUNNING TOTALS IN THE SAME ORDER AS THE LOG
*    RECORD, THEN THE FIRST/LAST WEIGHT FIELDS AND AVERAGES,
*    THEN THE DATE ARITHMETIC FIELDS USED BY ZZ050/ZZ055, AND
*    FINALLY THE PRINT EDIT FIELDS AND ERROR MESSAGE TEXT.  NEW
*    AVERAGED FIELDS SHOULD BE ADDED TO EACH GROUP IN RECORD
*    ORDER, NOT TACKED ON AT THE END.
*
 01  WS-FILE-STATUSES.
     03  LOG-FILE-STATUS           PIC XX.
     03  PRT-FILE-STATUS           PIC XX.
*
 01  WS-SWITCHES.
     03  WS-EOF-SW                 PIC X     VALUE "N".
         88  WS-EOF                          VALUE "Y".
     03  WS-FIRST-WT-SW            PIC X     VALUE "N".
         88  WS-FIRST-WT-SEEN                VALUE "Y".
*
*    WINDOW ENTRY COUNTERS - HELD TOGETHER SO AA005 CAN CLEAR
*    THEM IN ONE MOVE AT START OF RUN.
*
*    ONE COUNTER PER AVERAGED FIELD, HOW MANY NON-ZERO ENTRIES
*    WERE SEEN IN THE WINDOW - THE DIVISOR FOR AA070 BELOW.
 01  WS-ACCUM-COUNTS.
*    DAYS WITH A LOG-DATE RECORD IN THE WINDOW AT ALL.
     03  WS-DAYS-TRACKED           PIC 9(3)  COMP.
     03  WS-WEIGHT-CNT             PIC 9(3)  COMP.
     03  WS-CALORIE-CNT            PIC 9(3)  COMP.
     03  WS-PROTEIN-CNT            PIC 9(3)  COMP.
     03  WS-CARBS-CNT              PIC 9(3)  COMP.
     03  WS-FAT-CNT                PIC 9(3)  COMP.
     03  WS-SLEEP-CNT              PIC 9(3)  COMP.
     03  WS-STEPS-CNT              PIC 9(3)  COMP.
*    WORKOUT DAYS - NOT DIVIDED INTO, PRINTED AS A RAW COUNT.
     03  WS-WORKOUT-CNT            PIC 9(3)  COMP.
*    TABLE VIEW, NOT CURRENTLY SEARCHED - HELD FOR SYMMETRY WITH
*    THE SHOP'S USUAL COUNTER-BLOCK LAYOUT.  NINE ENTRIES, SAME
*    ORDER AS THE NINE 03-LEVEL COUNTERS ABOVE.
 01  WS-ACCUM-COUNTS-TBL REDEFINES WS-ACCUM-COUNTS.
     03  WS-ACCUM-CTR OCCURS 9 TIMES       PIC 9(3) COMP.
*
*    RUNNING TOTALS FOR THE AVERAGED FIELDS.
*
 01  WK-ACCUM-TOTALS.
*    SUM OF EVERY NON-ZERO LOG-WEIGHT SEEN IN THE WINDOW.
     03  WK-WEIGHT-TOTAL           PIC 9(6)V9    COMP-3.
*    SUM OF EVERY NON-ZERO LOG-CALORIES SEEN IN THE WINDOW.
     03  WK-CALORIE-TOTAL          PIC 9(7)      COMP-3.
*    SUM OF EVERY NON-ZERO LOG-PROTEIN SEEN IN THE WINDOW.
     03  WK-PROTEIN-TOTAL          PIC 9(6)      COMP-3.
*    SUM OF EVERY NON-ZERO LOG-CARBS SEEN IN THE WINDOW.
     03  WK-CARBS-TOTAL            PIC 9(6)      COMP-3.
*    SUM OF EVERY NON-ZERO LOG-FAT SEEN IN THE WINDOW.
     03  WK-FAT-TOTAL              PIC 9(6)      COMP-3.
*    SUM OF EVERY NON-ZERO LOG-SLEEP-HRS SEEN IN THE WINDOW.
     03  WK-SLEEP-TOTAL            PIC 9(5)V9    COMP-3.
*    SUM OF EVERY NON-ZERO LOG-STEPS SEEN IN THE WINDOW.
     03  WK-STEPS-TOTAL            PIC 9(8)      COMP-3.
*
*    FIRST AND LAST RECORDED WEIGHT IN THE WINDOW, USED TO WORK
*    OUT THE WEIGHT CHANGE LINE - NOT AN AVERAGE.
*
 01  WK-FIRST-LAST-WEIGHT.
*    SET ONCE, BY THE FIRST NON-ZERO WEIGHT SEEN IN THE WINDOW.
     03  WK-FIRST-WEIGHT           PIC 9(3)V9    COMP-3.
*    OVERWRITTEN BY EVERY NON-ZERO WEIGHT SEEN, SO ENDS AS THE
*    LAST ONE IN DATE ORDER.
     03  WK-LAST-WEIGHT            PIC 9(3)V9    COMP-3.
*    LAST LESS FIRST - NEGATIVE IS A LOSS OVER THE WINDOW.
     03  WK-WEIGHT-CHANGE          PIC S9(3)V9   COMP-3.
*
*    THE SEVEN DAY AVERAGES THEMSELVES, ONE PER LOG FIELD - SEE
*    AA070-COMPUTE-AVERAGES FOR HOW EACH IS WORKED OUT.
*
 01  WK-AVERAGES.
     03  WK-AVG-WEIGHT             PIC 9(3)V9    COMP-3.
     03  WK-AVG-CALORIES           PIC 9(5)V9    COMP-3.
     03  WK-AVG-PROTEIN            PIC 9(3)V9    COMP-3.
     03  WK-AVG-CARBS              PIC 9(3)V9    COMP-3.
     03  WK-AVG-FAT                PIC 9(3)V9    COMP-3.
     03  WK-AVG-SLEEP              PIC 9(2)V9    COMP-3.
     03  WK-AVG-STEPS              PIC 9(5)V9    COMP-3.
*
*    LAST DATE ON FILE, AND ITS NUMERIC COMPONENTS FOR THE
*    WINDOW-START ARITHMETIC.
*
*    THE WINDOW END DATE, SET BY ZZ900 DURING THE FIRST PASS.
 01  WK-LAST-DATE                  PIC X(10).
*    NUMERIC VIEW OF THE SAME TEN BYTES, READ BY ZZ050 TO WORK
*    OUT THE WINDOW START DATE - NEVER WRITTEN THROUGH THIS
*    REDEFINITION, ONLY WK-LAST-DATE ITSELF IS EVER MOVED TO.
 01  WK-LAST-DATE-GRP REDEFINES WK-LAST-DATE.
     03  WK-LD-CCYY                PIC 9(4).
     03  FILLER                    PIC X.
     03  WK-LD-MM                  PIC 9(2).
     03  FILLER                    PIC X.
     03  WK-LD-DD                  PIC 9(2).
*
 01  WK-WINDOW-START                PIC X(10).
*    WINDOW START DATE, CCYY-MM-DD TEXT, BUILT BY ZZ050 FOR THE
*    RANGE TEST IN AA055 AND THE HEADING LINE PRINTED BY ZZ200.
*
 01  WK-DATE-MATH-FIELDS.
*    WINDOW-START DATE PARTS, WORKED OUT BY ZZ050.
     03  WK-NEW-CCYY               PIC 9(4)  COMP.
     03  WK-NEW-MM                 PIC 99    COMP.
     03  WK-NEW-DD                 PIC 99    COMP.
*    DAYS IN THE BORROWED MONTH, FROM WK-DIM-VALUES BELOW.
     03  WK-DIM-THIS-MONTH         PIC 99    COMP.
*    QUOTIENT/REMAINDER WORK FIELDS FOR THE LEAP-YEAR DIVIDES IN
*    ZZ055 - NONE OF THE QUOTIENTS ARE USED, ONLY THE REMAINDERS.
     03  WK-LEAP-Q                 PIC 9(4)  COMP.
     03  WK-LEAP-R4                PIC 99    COMP.
     03  WK-LEAP-R100              PIC 99    COMP.
     03  WK-LEAP-R400              PIC 999   COMP.
*    UNSIGNED-NUMERIC VIEW OF THE NEW DATE PARTS FOR THE STRING
*    THAT BUILDS WK-WINDOW-START.
     03  WK-EDIT-CCYY              PIC 9999.
     03  WK-EDIT-MM                PIC 99.
     03  WK-EDIT-DD                PIC 99.
*
*    DAYS-IN-MONTH LOOKUP - FEBRUARY HELD AS 28, BUMPED TO 29
*    BY ZZ055-LEAP-CHECK WHEN THE BORROW FALLS IN A LEAP YEAR.
*    TWELVE ENTRIES, JANUARY FIRST, ONE FILLER PER MONTH - THE
*    TABLE VIEW BELOW IS SUBSCRIPTED BY MONTH NUMBER IN ZZ050.
*
 01  WK-DIM-VALUES.
     03  FILLER                    PIC 99 VALUE 31.
     03  FILLER                    PIC 99 VALUE 28.
     03  FILLER                    PIC 99 VALUE 31.
     03  FILLER                    PIC 99 VALUE 30.
     03  FILLER                    PIC 99 VALUE 31.
     03  FILLER                    PIC 99 VALUE 30.
     03  FILLER                    PIC 99 VALUE 31.
     03  FILLER                    PIC 99 VALUE 31.
     03  FILLER                    PIC 99 VALUE 30.
     03  FILLER                    PIC 99 VALUE 31.
     03  FILLER                    PIC 99 VALUE 30.
     03  FILLER                    PIC 99 VALUE 31.
 01  WK-DIM-TABLE REDEFINES WK-DIM-VALUES.
     03  WK-DIM OCCURS 12 TIMES    PIC 99.
*
*    PRINT EDIT FIELDS, RE-USED ACROSS THE SUMMARY LINES IN
*    ZZ200 - ONE SHAPE PER WIDTH/SIGN COMBINATION NEEDED.
 01  WK-EDIT-FIELDS.
*    UNSIGNED WHOLE-NUMBER COUNTS (DAYS TRACKED, WORKOUT DAYS).
     03  WK-EDIT-3                 PIC ZZ9.
*    UNSIGNED ONE-DECIMAL AVERAGES (WEIGHT, MACROS, SLEEP).
     03  WK-EDIT-3D                PIC ZZ9.9.
*    UNSIGNED ONE-DECIMAL AVERAGES, WIDER (CALORIES, STEPS).
     03  WK-EDIT-5D                PIC ZZZZ9.9.
*    SIGNED ONE-DECIMAL FIGURE FOR THE WEIGHT CHANGE LINE.
     03  WK-EDIT-5S                PIC -ZZZZ9.9.
*
 01  WS-RPT-LINE                   PIC X(132).
*
*    PRINT-REC IS MOVED FROM WS-RPT-LINE FOR EVERY WRITE - THE
*    LINE IS CLEARED TO SPACES BEFORE EACH STRING SO NO TRAILING
*    TEXT FROM A PRIOR, LONGER LINE CAN LEAK THROUGH.
*
*    ERROR MESSAGES.
*
 01  ERROR-MESSAGES.
*    GENERIC CLOSING MESSAGE, DISPLAYED AFTER ANY TD1NN MESSAGE
*    BELOW TO MAKE PLAIN THE RUN HAS STOPPED, NOT JUST WARNED.
     03  SY001    PIC X(46) VALUE
         "SY001 ABORTING RUN - SEE MESSAGE ABOVE".
*    DAILY-LOG OPEN FAILURE - FATAL, NOTHING TO SUMMARISE.
     03  TD101    PIC X(46) VALUE
         "TD101 DAILY-LOG FILE WILL NOT OPEN, STATUS ".
*    DAILY-SUMMARY OPEN FAILURE - FATAL, NOWHERE TO PRINT.
     03  TD102    PIC X(46) VALUE
         "TD102 DAILY-SUMMARY FILE WILL NOT OPEN, STATUS ".
*    WARNING ONLY, NOT FATAL - THE RUN COMPLETES WITH NO SUMMARY
*    LINE PRINTED WHEN DAILY-LOG HOLDS NO RECORDS AT ALL.
     03  TD103    PIC X(46) VALUE
         "TD103 DAILY-LOG IS EMPTY - NOTHING TO REPORT".
*
 PROCEDURE DIVISION.
*
*    AA000 IS THE WHOLE RUN - INITIALISE, FIND THE WINDOW END
*    DATE, LOAD AND AVERAGE THE WINDOW, PRINT, CLOSE.  NOTHING
*    IS PRINTED WHEN THE LOG IS EMPTY - SEE THE IF BELOW.
*
 AA000-MAIN SECTION.
 AA000-START.
     PERFORM AA005-INITIALISE       THRU AA005-EXIT.
*    FIRST PASS - FINDS THE LAST DATE ON THE LOG.
     PERFORM AA010-FIND-LAST-DATE   THRU AA010-EXIT.
*    NOTHING TO SUMMARISE WHEN THE LOG HELD NO RECORDS AT ALL.
     IF WK-LAST-DATE NOT = SPACES
        PERFORM AA050-LOAD-WINDOW      THRU AA050-EXIT
        PERFORM AA070-COMPUTE-AVERAGES THRU AA070-EXIT
        PERFORM ZZ200-PRINT-SUMMARY    THRU ZZ200-EXIT
     END-IF.
     PERFORM AA099-CLOSE-FILES      THRU AA099-EXIT.
     STOP RUN.
 AA000-EXIT.
     EXIT SECTION.
*
*    AA005 - CLEAR ALL RUNNING TOTALS AND COUNTS BEFORE THE
*    FIRST PASS STARTS.
*
 AA005-INITIALISE SECTION.
 AA005-START.
*    ONE MOVE CLEARS ALL NINE COUNTERS, SEE WS-ACCUM-COUNTS.
     MOVE ZEROES TO WS-ACCUM-COUNTS.
*    ONE MOVE CLEARS ALL SEVEN RUNNING TOTALS.
     MOVE ZEROES TO WK-ACCUM-TOTALS.
     MOVE ZEROES TO WK-FIRST-LAST-WEIGHT.
     MOVE SPACES TO WK-LAST-DATE.
 AA005-EXIT.
     EXIT SECTION.
*
*    AA010 - FIRST PASS.  OPEN BOTH FILES, STEP TO THE LAST
*    RECORD ON THE LOG TO FIND THE WINDOW END DATE (THE FILE
*    IS SORTED ASCENDING, SO THE LAST RECORD READ IS LATEST).
*
 AA010-FIND-LAST-DATE SECTION.
 AA010-START.
*    BOTH FILES OPEN HERE, NOT JUST THE LOG - PRINT-FILE IS
*    OPENED EARLY SO A BAD STATUS IS CAUGHT BEFORE ANY READING
*    IS DONE AT ALL, PER THE SHOP'S USUAL FAIL-FAST HABIT.
     OPEN INPUT TD-LOG-FILE.
     IF LOG-FILE-STATUS NOT = "00"
        DISPLAY TD101 LOG-FILE-STATUS
        DISPLAY SY001
        STOP RUN
     END-IF.
     OPEN OUTPUT PRINT-FILE.
     IF PRT-FILE-STATUS NOT = "00"
        DISPLAY TD102 PRT-FILE-STATUS
        DISPLAY SY001
        STOP RUN
     END-IF.
*    READ TO END OF FILE - ZZ900 CAPTURES THE LATEST LOG-DATE
*    SEEN INTO WK-LAST-DATE AS EACH RECORD GOES BY.
     PERFORM ZZ900-READ-LOG THRU ZZ900-EXIT
             UNTIL WS-EOF.
*    EMPTY LOG - WARN BUT DO NOT ABORT, AA000 SKIPS THE REST OF
*    THE RUN WHEN WK-LAST-DATE COMES BACK AS SPACES.
     IF WK-LAST-DATE = SPACES
        DISPLAY TD103
     END-IF.
*    CLOSE AND RESET THE EOF SWITCH - THE LOG IS RE-OPENED AND
*    RE-READ FROM THE TOP FOR THE SECOND PASS IN AA050.
     CLOSE TD-LOG-FILE.
     MOVE "N" TO WS-EOF-SW.
 AA010-EXIT.
     EXIT SECTION.
*
*    AA050 - SECOND PASS.  WORK OUT THE WINDOW START DATE AND
*    RE-READ THE LOG, ACCUMULATING EVERY ENTRY THAT FALLS
*    WITHIN THE SEVEN DAY WINDOW.
*
 AA050-LOAD-WINDOW SECTION.
 AA050-START.
*    WORK OUT THE WINDOW START DATE BEFORE RE-OPENING THE LOG -
*    NEEDED BY AA055 BELOW FOR EVERY RECORD'S RANGE TEST.
     PERFORM ZZ050-CALC-WINDOW-START THRU ZZ050-EXIT.
     OPEN INPUT TD-LOG-FILE.
     PERFORM ZZ910-READ-LOG2 THRU ZZ910-EXIT.
     PERFORM AA055-TEST-AND-ACCUM THRU AA055-EXIT
             UNTIL WS-EOF.
     CLOSE TD-LOG-FILE.
 AA050-EXIT.
     EXIT SECTION.
*
*    AA055 - ONE RECORD OF THE SECOND PASS.  TEXT-DATE COMPARE
*    WORKS DIRECTLY HERE SINCE BOTH DATES ARE HELD CCYY-MM-DD,
*    WHICH SORTS THE SAME AS A NUMERIC COMPARE WOULD.
*
 AA055-TEST-AND-ACCUM SECTION.
 AA055-START.
     IF LOG-DATE >= WK-WINDOW-START AND LOG-DATE <= WK-LAST-DATE
        PERFORM ZZ100-ACCUMULATE-ENTRY THRU ZZ100-EXIT
     END-IF.
     PERFORM ZZ910-READ-LOG2 THRU ZZ910-EXIT.
 AA055-EXIT.
     EXIT SECTION.
*
*    AA070 - TURN THE TOTALS INTO AVERAGES, SKIPPING ANY FIELD
*    WITH NO RECORDED VALUES IN THE WINDOW.
*
 AA070-COMPUTE-AVERAGES SECTION.
 AA070-START.
*    EACH AVERAGE IS LEFT AT ZERO (PRINTED AS N/A BY ZZ200) WHEN
*    ITS COUNTER IS STILL ZERO - NOTHING WAS RECORDED IN THE
*    WINDOW FOR THAT FIELD.
     IF WS-WEIGHT-CNT > 0
        COMPUTE WK-AVG-WEIGHT ROUNDED =
                WK-WEIGHT-TOTAL / WS-WEIGHT-CNT
     END-IF.
     IF WS-CALORIE-CNT > 0
        COMPUTE WK-AVG-CALORIES ROUNDED =
                WK-CALORIE-TOTAL / WS-CALORIE-CNT
     END-IF.
     IF WS-PROTEIN-CNT > 0
        COMPUTE WK-AVG-PROTEIN ROUNDED =
                WK-PROTEIN-TOTAL / WS-PROTEIN-CNT
     END-IF.
     IF WS-CARBS-CNT > 0
        COMPUTE WK-AVG-CARBS ROUNDED =
                WK-CARBS-TOTAL / WS-CARBS-CNT
     END-IF.
     IF WS-FAT-CNT > 0
        COMPUTE WK-AVG-FAT ROUNDED =
                WK-FAT-TOTAL / WS-FAT-CNT
     END-IF.
     IF WS-SLEEP-CNT > 0
        COMPUTE WK-AVG-SLEEP ROUNDED =
                WK-SLEEP-TOTAL / WS-SLEEP-CNT
     END-IF.
     IF WS-STEPS-CNT > 0
        COMPUTE WK-AVG-STEPS ROUNDED =
                WK-STEPS-TOTAL / WS-STEPS-CNT
     END-IF.
*    WEIGHT CHANGE NEEDS AT LEAST TWO RECORDED WEIGHTS IN THE
*    WINDOW - A SINGLE READING HAS NOTHING TO COMPARE AGAINST.
*    THIS TWO-OR-MORE RULE WAS ADDED PER WRQ-022, SEE CHANGE LOG.
     IF WS-WEIGHT-CNT >= 2
        COMPUTE WK-WEIGHT-CHANGE ROUNDED =
                WK-LAST-WEIGHT - WK-FIRST-WEIGHT
     END-IF.
 AA070-EXIT.
     EXIT SECTION.
*
*    AA099 - CLOSE DOWN.  TD-LOG-FILE IS CLOSED INSIDE AA010 AND
*    AA050 ABOVE, SINCE IT IS OPENED AND CLOSED TWICE IN ONE RUN
*    - ONLY PRINT-FILE REMAINS OPEN BY THE TIME WE GET HERE.
*
 AA099-CLOSE-FILES SECTION.
 AA099-START.
     CLOSE PRINT-FILE.
 AA099-EXIT.
     EXIT SECTION.
*
*    ZZ050 - SUBTRACT SIX DAYS FROM THE LAST DATE TO GET THE
*    WINDOW START DATE, BORROWING FROM THE PRIOR MONTH WHEN
*    NEEDED.  WK-LD-CCYY/MM/DD ARE THE REDEFINED NUMERIC VIEW
*    OF WK-LAST-DATE.
*
 ZZ050-CALC-WINDOW-START SECTION.
 ZZ050-START.
*    NO BORROW NEEDED - THE DAY NUMBER STAYS IN THE SAME MONTH.
     IF WK-LD-DD > 6
        COMPUTE WK-NEW-DD = WK-LD-DD - 6
        MOVE WK-LD-MM   TO WK-NEW-MM
        MOVE WK-LD-CCYY TO WK-NEW-CCYY
     ELSE
*       BORROW FROM THE PRIOR MONTH - JANUARY ALSO ROLLS BACK
*       THE YEAR TO DECEMBER OF THE YEAR BEFORE.
        IF WK-LD-MM = 1
           MOVE 12 TO WK-NEW-MM
           COMPUTE WK-NEW-CCYY = WK-LD-CCYY - 1
        ELSE
           COMPUTE WK-NEW-MM = WK-LD-MM - 1
           MOVE WK-LD-CCYY TO WK-NEW-CCYY
        END-IF
*       LOOK UP HOW MANY DAYS THE BORROWED MONTH HAS, ADJUSTING
*       FOR A LEAP FEBRUARY WHEN THAT IS THE MONTH BORROWED.
        MOVE WK-DIM (WK-NEW-MM) TO WK-DIM-THIS-MONTH
        IF WK-NEW-MM = 2
           PERFORM ZZ055-LEAP-CHECK THRU ZZ055-EXIT
        END-IF
        COMPUTE WK-NEW-DD = (WK-LD-DD - 6) + WK-DIM-THIS-MONTH
     END-IF.
*    UNSIGNED-NUMERIC VIEW NEEDED BY THE STRING BELOW - WK-NEW-
*    CCYY/MM/DD ARE COMP, WHICH DOES NOT STRING CLEANLY.
     MOVE WK-NEW-CCYY TO WK-EDIT-CCYY.
     MOVE WK-NEW-MM   TO WK-EDIT-MM.
     MOVE WK-NEW-DD   TO WK-EDIT-DD.
*    BUILD THE CCYY-MM-DD TEXT DATE FOR THE AA055 RANGE TEST.
     MOVE SPACES TO WK-WINDOW-START.
     STRING WK-EDIT-CCYY DELIMITED BY SIZE
         "-"              DELIMITED BY SIZE
         WK-EDIT-MM       DELIMITED BY SIZE
         "-"              DELIMITED BY SIZE
         WK-EDIT-DD       DELIMITED BY SIZE
         INTO WK-WINDOW-START.
 ZZ050-EXIT.
     EXIT SECTION.
*
*    ZZ055 - CENTURY-AWARE LEAP YEAR CHECK FOR THE BORROWED
*    MONTH (ONLY CALLED WHEN THE BORROW LANDS IN FEBRUARY).
*
 ZZ055-LEAP-CHECK SECTION.
 ZZ055-START.
*    STANDARD GREGORIAN RULE - DIVISIBLE BY 4 IS LEAP UNLESS
*    ALSO DIVISIBLE BY 100, UNLESS ALSO DIVISIBLE BY 400.
*    WK-DIM-THIS-MONTH STARTS AT 28 (SET BY THE WK-DIM LOOKUP IN
*    ZZ050) AND IS ONLY BUMPED TO 29 WHEN A LEAP YEAR IS FOUND.
     DIVIDE WK-NEW-CCYY BY 4 GIVING WK-LEAP-Q
            REMAINDER WK-LEAP-R4.
     IF WK-LEAP-R4 = 0
        DIVIDE WK-NEW-CCYY BY 100 GIVING WK-LEAP-Q
               REMAINDER WK-LEAP-R100
        IF WK-LEAP-R100 NOT = 0
*          DIVISIBLE BY 4 BUT NOT 100 - A LEAP YEAR.
           MOVE 29 TO WK-DIM-THIS-MONTH
        ELSE
           DIVIDE WK-NEW-CCYY BY 400 GIVING WK-LEAP-Q
                  REMAINDER WK-LEAP-R400
           IF WK-LEAP-R400 = 0
*             DIVISIBLE BY 400 AS WELL - STILL A LEAP YEAR,
*             E.G. 2000.  2100 WOULD NOT BE (DIVISIBLE BY 100,
*             NOT BY 400) AND FALLS THROUGH TO 28 UNCHANGED.
              MOVE 29 TO WK-DIM-THIS-MONTH
           END-IF
        END-IF
     END-IF.
 ZZ055-EXIT.
     EXIT SECTION.
*
*    ZZ100 - ADD ONE LOG ENTRY TO THE WINDOW TOTALS.  ZERO IN
*    A FIELD MEANS NOT RECORDED, SO IS SKIPPED ENTIRELY.
*
 ZZ100-ACCUMULATE-ENTRY SECTION.
 ZZ100-START.
*    COUNTED REGARDLESS OF WHICH FIELDS WERE ACTUALLY RECORDED -
*    ANY LOG-DATE RECORD IN THE WINDOW COUNTS AS A TRACKED DAY.
     ADD 1 TO WS-DAYS-TRACKED.
*    WEIGHT ALSO FEEDS THE FIRST/LAST FIGURES FOR THE CHANGE
*    LINE - FIRST-WEIGHT IS SET ONCE ONLY, ON THE FIRST NON-ZERO
*    WEIGHT SEEN; LAST-WEIGHT IS OVERWRITTEN EVERY TIME.
     IF LOG-WEIGHT NOT = 0
        ADD LOG-WEIGHT TO WK-WEIGHT-TOTAL
        ADD 1 TO WS-WEIGHT-CNT
        IF NOT WS-FIRST-WT-SEEN
           MOVE LOG-WEIGHT TO WK-FIRST-WEIGHT
           MOVE "Y" TO WS-FIRST-WT-SW
        END-IF
        MOVE LOG-WEIGHT TO WK-LAST-WEIGHT
     END-IF.
*    CALORIES.
     IF LOG-CALORIES NOT = 0
        ADD LOG-CALORIES TO WK-CALORIE-TOTAL
        ADD 1 TO WS-CALORIE-CNT
     END-IF.
*    PROTEIN.
     IF LOG-PROTEIN NOT = 0
        ADD LOG-PROTEIN TO WK-PROTEIN-TOTAL
        ADD 1 TO WS-PROTEIN-CNT
     END-IF.
*    CARBOHYDRATE.
     IF LOG-CARBS NOT = 0
        ADD LOG-CARBS TO WK-CARBS-TOTAL
        ADD 1 TO WS-CARBS-CNT
     END-IF.
*    FAT.
     IF LOG-FAT NOT = 0
        ADD LOG-FAT TO WK-FAT-TOTAL
        ADD 1 TO WS-FAT-CNT
     END-IF.
*    SLEEP HOURS.
     IF LOG-SLEEP-HRS NOT = 0
        ADD LOG-SLEEP-HRS TO WK-SLEEP-TOTAL
        ADD 1 TO WS-SLEEP-CNT
     END-IF.
*    STEPS.
     IF LOG-STEPS NOT = 0
        ADD LOG-STEPS TO WK-STEPS-TOTAL
        ADD 1 TO WS-STEPS-CNT
     END-IF.
*    WORKOUT DAYS - A STRAIGHT COUNT, NOT AN AVERAGE, SO THERE
*    IS NO ACCOMPANYING TOTAL FIELD FOR THIS ONE.
     IF LOG-WORKOUT = "Y"
        ADD 1 TO WS-WORKOUT-CNT
     END-IF.
 ZZ100-EXIT.
     EXIT SECTION.
*
*    ZZ200 - PRINT THE WEEKLY SUMMARY LINE.
*
 ZZ200-PRINT-SUMMARY SECTION.
 ZZ200-START.
*    HEADING LINE - THE WINDOW DATES THIS SUMMARY COVERS.
     MOVE SPACES TO WS-RPT-LINE.
     STRING "WEEKLY SUMMARY - WINDOW " DELIMITED BY SIZE
         WK-WINDOW-START              DELIMITED BY SIZE
         " TO "                       DELIMITED BY SIZE
         WK-LAST-DATE                 DELIMITED BY SIZE
         INTO WS-RPT-LINE.
     WRITE PRINT-REC FROM WS-RPT-LINE.
*    DAYS TRACKED - ALWAYS PRINTED, NEVER N/A.
     MOVE WS-DAYS-TRACKED TO WK-EDIT-3.
     MOVE SPACES TO WS-RPT-LINE.
     STRING "  DAYS TRACKED . . . . . " DELIMITED BY SIZE
         WK-EDIT-3                    DELIMITED BY SIZE
         INTO WS-RPT-LINE.
     WRITE PRINT-REC FROM WS-RPT-LINE.
*    AVERAGE WEIGHT, OR N/A WHEN NONE WAS RECORDED.
     IF WS-WEIGHT-CNT > 0
        MOVE WK-AVG-WEIGHT TO WK-EDIT-3D
        MOVE SPACES TO WS-RPT-LINE
        STRING "  AVG WEIGHT (LBS) . . . " DELIMITED BY SIZE
            WK-EDIT-3D                    DELIMITED BY SIZE
            INTO WS-RPT-LINE
     ELSE
        MOVE SPACES TO WS-RPT-LINE
        STRING "  AVG WEIGHT (LBS) . . . N/A" DELIMITED BY SIZE
            INTO WS-RPT-LINE
     END-IF.
     WRITE PRINT-REC FROM WS-RPT-LINE.
*    AVERAGE CALORIES, OR N/A.
     IF WS-CALORIE-CNT > 0
        MOVE WK-AVG-CALORIES TO WK-EDIT-5D
        MOVE SPACES TO WS-RPT-LINE
        STRING "  AVG CALORIES . . . . . " DELIMITED BY SIZE
            WK-EDIT-5D                    DELIMITED BY SIZE
            INTO WS-RPT-LINE
     ELSE
        MOVE SPACES TO WS-RPT-LINE
        STRING "  AVG CALORIES . . . . . N/A" DELIMITED BY SIZE
            INTO WS-RPT-LINE
     END-IF.
     WRITE PRINT-REC FROM WS-RPT-LINE.
*    AVERAGE PROTEIN GRAMS, OR N/A.
     IF WS-PROTEIN-CNT > 0
        MOVE WK-AVG-PROTEIN TO WK-EDIT-3D
        MOVE SPACES TO WS-RPT-LINE
        STRING "  AVG PROTEIN G  . . . . " DELIMITED BY SIZE
            WK-EDIT-3D                    DELIMITED BY SIZE
            INTO WS-RPT-LINE
     ELSE
        MOVE SPACES TO WS-RPT-LINE
        STRING "  AVG PROTEIN G  . . . . N/A" DELIMITED BY SIZE
            INTO WS-RPT-LINE
     END-IF.
     WRITE PRINT-REC FROM WS-RPT-LINE.
*    AVERAGE CARBOHYDRATE GRAMS, OR N/A.
     IF WS-CARBS-CNT > 0
        MOVE WK-AVG-CARBS TO WK-EDIT-3D
        MOVE SPACES TO WS-RPT-LINE
        STRING "  AVG CARBS G  . . . . . " DELIMITED BY SIZE
            WK-EDIT-3D                    DELIMITED BY SIZE
            INTO WS-RPT-LINE
     ELSE
        MOVE SPACES TO WS-RPT-LINE
        STRING "  AVG CARBS G  . . . . . N/A" DELIMITED BY SIZE
            INTO WS-RPT-LINE
     END-IF.
     WRITE PRINT-REC FROM WS-RPT-LINE.
*    AVERAGE FAT GRAMS, OR N/A.
     IF WS-FAT-CNT > 0
        MOVE WK-AVG-FAT TO WK-EDIT-3D
        MOVE SPACES TO WS-RPT-LINE
        STRING "  AVG FAT G  . . . . . . " DELIMITED BY SIZE
            WK-EDIT-3D                    DELIMITED BY SIZE
            INTO WS-RPT-LINE
     ELSE
        MOVE SPACES TO WS-RPT-LINE
        STRING "  AVG FAT G  . . . . . . N/A" DELIMITED BY SIZE
            INTO WS-RPT-LINE
     END-IF.
     WRITE PRINT-REC FROM WS-RPT-LINE.
*    AVERAGE SLEEP HOURS, OR N/A.
     IF WS-SLEEP-CNT > 0
        MOVE WK-AVG-SLEEP TO WK-EDIT-3D
        MOVE SPACES TO WS-RPT-LINE
        STRING "  AVG SLEEP HRS  . . . . " DELIMITED BY SIZE
            WK-EDIT-3D                    DELIMITED BY SIZE
            INTO WS-RPT-LINE
     ELSE
        MOVE SPACES TO WS-RPT-LINE
        STRING "  AVG SLEEP HRS  . . . . N/A" DELIMITED BY SIZE
            INTO WS-RPT-LINE
     END-IF.
     WRITE PRINT-REC FROM WS-RPT-LINE.
*    AVERAGE STEPS, OR N/A.
     IF WS-STEPS-CNT > 0
        MOVE WK-AVG-STEPS TO WK-EDIT-5D
        MOVE SPACES TO WS-RPT-LINE
        STRING "  AVG STEPS  . . . . . . " DELIMITED BY SIZE
            WK-EDIT-5D                    DELIMITED BY SIZE
            INTO WS-RPT-LINE
     ELSE
        MOVE SPACES TO WS-RPT-LINE
        STRING "  AVG STEPS  . . . . . . N/A" DELIMITED BY SIZE
            INTO WS-RPT-LINE
     END-IF.
     WRITE PRINT-REC FROM WS-RPT-LINE.
*    WORKOUT DAYS - A RAW COUNT, ALWAYS PRINTED, NEVER N/A.
     MOVE WS-WORKOUT-CNT TO WK-EDIT-3.
     MOVE SPACES TO WS-RPT-LINE.
     STRING "  WORKOUT DAYS . . . . . . " DELIMITED BY SIZE
         WK-EDIT-3                       DELIMITED BY SIZE
         INTO WS-RPT-LINE.
     WRITE PRINT-REC FROM WS-RPT-LINE.
*    WEIGHT CHANGE - N/A UNLESS TWO OR MORE WEIGHTS WERE
*    RECORDED IN THE WINDOW, PER THE WRQ-022 RULE IN AA070.
     IF WS-WEIGHT-CNT >= 2
        MOVE WK-WEIGHT-CHANGE TO WK-EDIT-5S
        MOVE SPACES TO WS-RPT-LINE
        STRING "  WEIGHT CHANGE (LBS) . . " DELIMITED BY SIZE
            WK-EDIT-5S                     DELIMITED BY SIZE
            INTO WS-RPT-LINE
     ELSE
        MOVE SPACES TO WS-RPT-LINE
        STRING "  WEIGHT CHANGE (LBS) . . N/A" DELIMITED BY SIZE
            INTO WS-RPT-LINE
     END-IF.
     WRITE PRINT-REC FROM WS-RPT-LINE.
 ZZ200-EXIT.
     EXIT SECTION.
*
*    ZZ900 - FIRST-PASS READ.  EVERY RECORD READ OVERWRITES
*    WK-LAST-DATE, SO BY THE TIME END OF FILE IS HIT IT HOLDS
*    THE LATEST DATE ON THE LOG - THE WINDOW END DATE.
*
 ZZ900-READ-LOG SECTION.
 ZZ900-START.
     READ TD-LOG-FILE
         AT END MOVE "Y" TO WS-EOF-SW
         NOT AT END MOVE LOG-DATE TO WK-LAST-DATE
     END-READ.
 ZZ900-EXIT.
     EXIT SECTION.
*
*    ZZ910 - SECOND-PASS READ.  PLAIN READ, NO DATE CAPTURE -
*    AA055 DOES THE WINDOW-MEMBERSHIP TEST AND ACCUMULATION.
*
 ZZ910-READ-LOG2 SECTION.
 ZZ910-START.
     READ TD-LOG-FILE
         AT END MOVE "Y" TO WS-EOF-SW
     END-READ.
 ZZ910-EXIT.
     EXIT SECTION.
*
*****************************************************************
*                                                               *
*   END OF TD020  -  DAILY LOG WEEKLY SUMMARY RUN               *
*                                                               *
*****************************************************************
*
*    NOTHING RUNS BELOW THIS POINT.  ANY NEW AVERAGED FIELD
*    ADDED TO THE DAILY-LOG RECORD IN FUTURE NEEDS A COUNTER IN
*    WS-ACCUM-COUNTS, A TOTAL IN WK-ACCUM-TOTALS, AN AVERAGE IN
*    WK-AVERAGES, AN ACCUMULATE TEST IN ZZ100 AND A DIVIDE IN
*    AA070, PLUS A NEW PRINT BLOCK IN ZZ200 - SEE THE EXISTING
*    FIELDS FOR THE PATTERN TO FOLLOW.
*
*    SIGN-OFF NOTE - VBC, 09/08/26.  WALKED THE WHOLE PROGRAM
*    AGAINST THE CURRENT TD-LOG-RECORD LAYOUT AND THE COMPANION
*    PROGRAMS TD010 AND TD030.  NO FIELD WAS FOUND ON THE LOG
*    RECORD THAT THIS PROGRAM FAILS TO AVERAGE OR COUNT, AND NO
*    COLUMN ON THE PRINTED SUMMARY WAS FOUND WITHOUT A MATCHING
*    ACCUMULATOR BEHIND IT.  FILED AS CLEAN.
*
*    SEE ALSO - TD010 (DAILY TDEE CALCULATION) AND TD030 (MEAL
*    LIBRARY MAINTENANCE) FOR THE OTHER TWO PROGRAMS IN THIS
*    OVERNIGHT SUITE.  NONE OF THE THREE SHARE A FILE WITH THIS
*    ONE - TD020 READS TD-LOG-FILE ONLY.
*
*    END OF SOURCE.
*
