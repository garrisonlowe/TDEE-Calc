*
*  FD FOR MEAL-LIB FILE.
*
* 18/02/86 DMA - CREATED.
*
 FD  TD-MEAL-FILE.
     COPY "WSTDMEA.COB".
*
