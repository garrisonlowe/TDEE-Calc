*
*  SELECT CLAUSE FOR SUBJECTS FILE.
*
* 04/02/86 DMA - CREATED.
*
     SELECT TD-SUBJECTS-FILE ASSIGN TO "SUBJECTS"
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS  IS SBJ-FILE-STATUS.
*
