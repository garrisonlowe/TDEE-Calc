*
*    RECORD DEFINITION FOR TDEE-RESULTS FILE
*
*    ONE RECORD WRITTEN PER SUBJECT RATED BY TD010
*
*  FILE SIZE 65 BYTES.
*
* THESE FIELD DEFINITIONS MAY NEED CHANGING
*
* 25/02/86 DMA - CREATED.
* 14/10/87 DMA - RES-ADAPT-FLAG ADDED PER TD REQUEST 19.
*
 01  TD-RESULT-RECORD.
     03  RES-SUBJ-ID           PIC X(8).
*  TOTAL DAILY ENERGY EXPENDITURE, CAL/DAY.
     03  RES-TDEE              PIC 9(5)V99.
*  SLEEP-ADJUSTED BASAL METABOLIC RATE.
     03  RES-BMR               PIC 9(5)V99.
*  M = MIFFLIN-ST JEOR, K = KATCH-MCARDLE.
     03  RES-BMR-METHOD        PIC X(1).
     03  RES-TEF               PIC 9(4)V99.
     03  RES-NEAT-STEPS        PIC 9(4)V99.
     03  RES-NEAT-OTHER        PIC 9(4)V99.
     03  RES-EAT               PIC 9(4)V99.
     03  RES-EPOC              PIC 9(4)V99.
*  ACTUAL TDEE IF VALIDATED, ELSE THE FORMULA ESTIMATE.
     03  RES-FINAL-TDEE        PIC 9(5)V99.
*  Y IF METABOLIC ADAPTATION DETECTED.
     03  RES-ADAPT-FLAG        PIC X(1).
     03  FILLER                PIC X(4).
*
