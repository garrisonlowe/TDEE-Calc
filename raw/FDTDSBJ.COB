*
*  FD FOR SUBJECTS FILE.
*
* 04/02/86 DMA - CREATED.
*
 FD  TD-SUBJECTS-FILE.
     COPY "WSTDSBJ.COB".
*
