*
*****************************************************************
*                                                               *
*   TD030  -  MEAL LIBRARY MAINTENANCE RUN                     *
*                                                               *
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID.  TD030.
 AUTHOR.  D M ASHWORTH.
 INSTALLATION.  APPLEWOOD COMPUTERS - STAFF WELLNESS UNIT.
 DATE-WRITTEN.  18/02/1986.
 DATE-COMPILED.
 SECURITY.  APPLEWOOD COMPUTERS INTERNAL USE ONLY - NOT FOR
     RESALE OR EXTERNAL DISTRIBUTION.
*
*    R E M A R K S
*
*    MAINTAINS THE MEAL-LIB MASTER FILE.  THE WHOLE LIBRARY IS
*    READ INTO A WORKING-STORAGE TABLE, THE MEAL-TXN FILE IS
*    THEN READ AND EACH TRANSACTION APPLIED AGAINST THE TABLE -
*    A ADDS A NEW ENTRY, U UPDATES AN EXISTING ENTRY BY NAME,
*    D MARKS AN EXISTING ENTRY UNUSED.  UPDATES AND DELETES
*    AGAINST A NAME NOT HELD ARE COUNTED AS REJECTED, NOT
*    TREATED AS AN ERROR.
*
*    MEAL-LIB IS LINE SEQUENTIAL, NOT INDEXED, SO THERE IS NO
*    KEYED REWRITE AVAILABLE.  ONCE ALL TRANSACTIONS ARE
*    APPLIED THE WHOLE TABLE IS WRITTEN BACK OVER THE FILE,
*    UNUSED (DELETED) SLOTS BEING LEFT OFF THE NEW FILE
*    ALTOGETHER.  A LISTING OF THE RESULTING LIBRARY IS THEN
*    PRINTED, WITH A COUNT OF TRANSACTIONS APPLIED AND
*    REJECTED BY TYPE.
*
*    FILES USED -
*        MEAL-LIB      I/O     READ TO LOAD THE TABLE, THEN
*                               REWRITTEN FROM IT - SEE AA090.
*        MEAL-TXN      INPUT   ADD/UPDATE/DELETE TRANSACTIONS.
*        MEAL-LISTING  OUTPUT  PRINTED LIBRARY LISTING.
*
*    ERROR MESSAGES USED - SY0NN, TD2NN.  SEE ERROR-MESSAGES
*    BELOW.
*
*    REPORT COLUMN REFERENCE - MEAL-LISTING.
*
*    ONE LINE PER USED TABLE ENTRY, BUILT BY ZZ200/ZZ210 -
*
*        MEAL NAME (30 CHARS) " CAL:" CALORIES (ZZZ9)
*        " P:" PROTEIN (ZZ9) " C:" CARBS (ZZ9) " F:" FAT (ZZ9)
*
*    FOLLOWED BY ONE LINE PER ACTION COUNT (SIX LINES, BUILT BY
*    ZZ300 AGAINST THE WK-COUNT-LABELS/WS-ACTION-COUNTS PAIR OF
*    TABLES) - ADDS APPLIED/REJECTED, UPDATES APPLIED/REJECTED,
*    DELETES APPLIED/REJECTED, IN THAT ORDER.
*
*    KNOWN LIMITATIONS.
*
*    UPDATE AND ADD TRANSACTIONS AGAINST THE SAME MEAL NAME IN
*    ONE RUN ARE APPLIED IN TRANSACTION-FILE ORDER, NOT
*    COLLAPSED OR CHECKED FOR CONFLICT.  A DELETE FOLLOWED BY AN
*    ADD OF THE SAME NAME IN THE SAME RUN WILL LEAVE THE ENTRY
*    REINSTATED, NOT A FRESH SLOT.  THE TABLE HOLDS 300 ENTRIES
*    - A LIBRARY LARGER THAN THAT WILL DROP ENTRIES WITH TD204
*    ON THE CONSOLE, NOT ON THE PRINTED LISTING.
*
*    OPERATIONS NOTE.
*
*    MEAL-LIB IS OPENED INPUT TO LOAD THE TABLE (AA020), THEN
*    LATER REOPENED OUTPUT TO REWRITE IT (AA090) - SEE THE
*    20/06/88 CHANGE LOG ENTRY.  A RERUN AFTER AN ABEND BETWEEN
*    THOSE TWO OPENS WILL FIND THE LIBRARY ALREADY TRUNCATED TO
*    USED ENTRIES ONLY, WHICH IS HARMLESS - THE SECOND OPEN
*    REWRITES EXACTLY WHAT WAS LOADED, PLUS WHATEVER THE
*    TRANSACTION FILE ADDED, ON TOP OF IT.  THERE IS NO
*    CHECKPOINT/RESTART FACILITY.
*
*    FILE STATUS HANDLING.
*
*    ALL THREE FILES ABORT THE RUN ON A BAD OPEN STATUS (SY001
*    ON THE CONSOLE, NON-ZERO RETURN).  NO FILE STATUS IS
*    CHECKED ON READ, WRITE OR CLOSE - END OF FILE IS SENSED BY
*    THE AT END CLAUSE ON EACH READ.
*
*    RELATED PROGRAMS.
*
*    TD010 (DAILY TDEE CALCULATION) AND TD020 (DAILY LOG WEEKLY
*    SUMMARY) RUN IN THE SAME OVERNIGHT SCHEDULE AS THIS
*    PROGRAM, BUT NONE OF THE THREE SHARE A FILE - TD030 IS THE
*    ONLY ONE OF THE THREE TOUCHING MEAL-LIB OR MEAL-TXN.
*
*    RUN FREQUENCY.
*
*    RUN NIGHTLY, AHEAD OF TD010, SO THAT ANY MEAL LIBRARY
*    CHANGES SUBMITTED DURING THE DAY ARE IN PLACE BEFORE THE
*    NEXT TDEE CALCULATION.  A RUN WITH AN EMPTY TRANSACTION
*    FILE IS HARMLESS - EVERY COUNT PRINTS ZERO AND THE LIBRARY
*    IS REWRITTEN UNCHANGED.
*
*    C H A N G E   L O G
*
* 18/02/86 DMA - CREATED.
* 20/06/88 DMA - MEAL-LIB NOW REOPENED OUTPUT AFTER THE
*                TRANSACTION FILE IS APPLIED, TO REWRITE THE
*                WHOLE LIBRARY IN ONE GO - SEE AA090.
* 11/01/99 DMA - Y2K REVIEW.  NO DATE FIELDS ON THIS FILE SET,
*                NOTHING TO CHANGE.  PASSED.
* 14/03/09 VBC - TAKEN ON WITH THE REST OF THE APPLEWOOD BATCH
*                SUITE.  RECOMPILED, NO LOGIC CHANGE.
* 23/04/19 RJH - ADDED TXN-ACTION VALIDATION (ZZ050) AFTER A
*                BAD TRANSACTION FILE WITH A STRAY CHARACTER IN
*                COLUMN 1 WAS SILENTLY IGNORED BY THE EVALUATE -
*                NOW COUNTED AS REJECTED INSTEAD.  WRQ-031.
* 28/11/25 VBC - REVIEWED, NO CHANGE.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.  IBM-PC.
 OBJECT-COMPUTER.  IBM-PC.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*    MEAL-LIB AND MEAL-TXN SELECT CLAUSES COME FROM SHARED
*    COPYBOOKS - SEE THOSE MEMBERS FOR FILE ASSIGN NAMES.  THE
*    LISTING SELECT IS LOCAL TO THIS PROGRAM, NOT SHARED.
*
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     COPY "SELTDMEA.COB".
     COPY "SELTDTXN.COB".
     SELECT PRINT-FILE ASSIGN TO "MEAL-LISTING"
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS  IS PRT-FILE-STATUS.
*
 DATA DIVISION.
 FILE SECTION.
*    MEAL-LIB AND MEAL-TXN RECORD LAYOUTS ARE SHARED COPYBOOKS
*    - SEE FDTDMEA.COB AND FDTDTXN.COB FOR FIELD DETAIL.
     COPY "FDTDMEA.COB".
     COPY "FDTDTXN.COB".
*
 FD  PRINT-FILE.
*
 01  PRINT-REC                     PIC X(132).
*
 WORKING-STORAGE SECTION.
*
*    PROGRAM IDENTIFIER/VERSION - PRINTED BY NO-ONE, HELD FOR
*    THE BENEFIT OF ANYONE LOOKING AT A CORE DUMP.
*
 77  WS-PROGRAM-ID                 PIC X(15) VALUE
     "TD030 (1.0.00)".
*
*    FILE STATUS CODES, ONE PAIR OF BYTES PER FILE - CHECKED
*    AFTER EACH OPEN ONLY, SEE AA010 AND AA090.
*
 01  WS-FILE-STATUSES.
     03  MEA-FILE-STATUS           PIC XX.
     03  TXN-FILE-STATUS           PIC XX.
     03  PRT-FILE-STATUS           PIC XX.
*
*    RUN SWITCHES.
*
 01  WS-SWITCHES.
*        END OF FILE, EITHER MEAL-LIB OR MEAL-TXN DEPENDING ON
*        WHICH PHASE OF THE RUN IS CURRENT.
     03  WS-EOF-SW                 PIC X     VALUE "N".
         88  WS-EOF                          VALUE "Y".
*        SET BY ZZ150/ZZ155 WHEN A MATCHING MEAL NAME IS FOUND
*        IN THE TABLE.
     03  WS-FOUND-SW               PIC X     VALUE "N".
         88  WS-FOUND                        VALUE "Y".
*        SET BY ZZ050/ZZ055 WHEN TXN-ACTION IS ONE OF THE THREE
*        KNOWN CODES.  ADDED PER WRQ-031.
     03  WS-VALID-ACTION-SW        PIC X     VALUE "N".
         88  WS-ACTION-VALID                 VALUE "Y".
*        SET BY AA025/ZZ100 WHEN THE 300-ENTRY TABLE IS FULL.
*        NOT CURRENTLY TESTED ANYWHERE - THE TD204 MESSAGE IS
*        DISPLAYED DIRECTLY FROM THE IF INSTEAD.  HELD FOR A
*        FUTURE CHANGE THAT NEEDS TO TEST IT WITHOUT RELOOKING
*        AT THE COUNT FIELD.
     03  WK-TABLE-FULL-SW          PIC X     VALUE "N".
         88  WK-TABLE-FULL                   VALUE "Y".
*
*    TRANSACTION COUNTS - HELD TOGETHER SO AA005 CAN CLEAR
*    THEM IN ONE MOVE, AND SO ZZ300 CAN PRINT THEM IN A LOOP
*    AGAINST THE PARALLEL LABEL TABLE BELOW.
*
 01  WS-ACTION-COUNTS.
*        ADD TRANSACTIONS THAT FOUND A FREE TABLE SLOT.
     03  WS-ADD-APPLIED            PIC 9(3)  COMP.
*        ADD TRANSACTIONS REJECTED BECAUSE THE TABLE WAS FULL.
     03  WS-ADD-REJECTED           PIC 9(3)  COMP.
*        UPDATE TRANSACTIONS THAT FOUND A MATCHING NAME.
     03  WS-UPD-APPLIED            PIC 9(3)  COMP.
*        UPDATE TRANSACTIONS AGAINST A NAME NOT HELD.
     03  WS-UPD-REJECTED           PIC 9(3)  COMP.
*        DELETE TRANSACTIONS THAT FOUND A MATCHING NAME.
     03  WS-DEL-APPLIED            PIC 9(3)  COMP.
*        DELETE TRANSACTIONS AGAINST A NAME NOT HELD.
     03  WS-DEL-REJECTED           PIC 9(3)  COMP.
*    TABLE VIEW OF THE SIX COUNTERS ABOVE, WALKED BY ZZ300
*    AGAINST THE PARALLEL WK-COUNT-LABELS TABLE TO PRINT THE
*    SIX SUMMARY LINES AT THE FOOT OF THE LISTING.
 01  WS-ACTION-COUNTS-TBL REDEFINES WS-ACTION-COUNTS.
     03  WS-ACTION-CTR OCCURS 6 TIMES      PIC 9(3) COMP.
*
*    SIX SUMMARY-LINE LABELS, SAME ORDER AS THE SIX COUNTERS
*    ABOVE - ADDS, UPDATES, DELETES, EACH APPLIED/REJECTED.
 01  WK-COUNT-LABELS.
     03  FILLER   PIC X(20) VALUE "ADDS APPLIED . . . .".
     03  FILLER   PIC X(20) VALUE "ADDS REJECTED. . . .".
     03  FILLER   PIC X(20) VALUE "UPDATES APPLIED. . .".
     03  FILLER   PIC X(20) VALUE "UPDATES REJECTED . .".
     03  FILLER   PIC X(20) VALUE "DELETES APPLIED. . .".
     03  FILLER   PIC X(20) VALUE "DELETES REJECTED . .".
 01  WK-COUNT-LABELS-TBL REDEFINES WK-COUNT-LABELS.
     03  WK-COUNT-LABEL OCCURS 6 TIMES     PIC X(20).
*
*    VALID TRANSACTION ACTION CODES - CHECKED BY ZZ050 BEFORE
*    THE EVALUATE IN AA035 IS EVER REACHED.
*
*        A = ADD, U = UPDATE, D = DELETE - ANY OTHER CHARACTER
*        IN TXN-ACTION FAILS THE CHECK AND THE TRANSACTION IS
*        SKIPPED BY AA035 WITHOUT BEING COUNTED.
 01  WK-VALID-ACTIONS.
     03  FILLER                    PIC X VALUE "A".
     03  FILLER                    PIC X VALUE "U".
     03  FILLER                    PIC X VALUE "D".
 01  WK-VALID-ACTIONS-TBL REDEFINES WK-VALID-ACTIONS.
     03  WK-VALID-ACTION OCCURS 3 TIMES    PIC X.
*
*    THE MEAL LIBRARY, HELD IN WORKING STORAGE FOR THE
*    DURATION OF THE RUN.  A BLANK WK-MEAL-USED-SW ENTRY IS A
*    DELETED OR NEVER-USED SLOT AND IS SKIPPED ON REWRITE AND
*    ON THE LISTING.
*
 01  WK-MEAL-TABLE.
     03  WK-MEAL-ENTRY OCCURS 300 TIMES.
*            MEAL NAME, THE TABLE'S EFFECTIVE KEY.
         05  WK-MEAL-NAME          PIC X(30).
         05  WK-MEAL-CALORIES      PIC 9(4).
         05  WK-MEAL-PROTEIN       PIC 9(3).
         05  WK-MEAL-CARBS         PIC 9(3).
         05  WK-MEAL-FAT           PIC 9(3).
*            "Y" IF THIS SLOT HOLDS A LIVE ENTRY, SPACE IF
*            NEVER USED OR DELETED.  SKIPPED BY AA093 (REWRITE)
*            AND ZZ200 (LISTING) WHEN NOT "Y".
         05  WK-MEAL-USED-SW       PIC X.
             88  WK-MEAL-USED               VALUE "Y".
*
*    HIGH-WATER MARK OF TABLE ENTRIES LOADED OR ADDED - NOT
*    REDUCED BY A DELETE, SINCE A DELETE ONLY BLANKS THE
*    USED-SWITCH, IT DOES NOT COMPACT THE TABLE.
 01  WK-MEAL-COUNT                 PIC 9(3)  COMP VALUE 0.
*    SUBSCRIPT INTO WK-MEAL-TABLE.
 01  WK-SUB                        PIC 9(3)  COMP.
*    SUBSCRIPT INTO THE THREE 3-ENTRY TABLES (VALID ACTIONS,
*    PCF LABELS) AND THE SIX-ENTRY ACTION-COUNT TABLE.
 01  WK-SUB2                       PIC 9     COMP.
*    STRING POINTER FOR ZZ200/ZZ210'S BUILD-UP OF ONE LISTING
*    LINE.
 01  WK-PTR                        PIC 9(3)  COMP.
*
*    PROTEIN / CARBS / FAT EDIT BLOCK FOR THE LISTING LINE -
*    LOADED ELEMENT BY ELEMENT, THEN WALKED BY ZZ210 AGAINST
*    THE PARALLEL ONE-LETTER LABEL TABLE TO BUILD "P:NNN
*    C:NNN F:NNN" ON THE END OF THE LINE.
*
 01  WK-PCF-EDIT-BLOCK.
     03  WK-PCF-EDIT-1             PIC ZZ9.
     03  WK-PCF-EDIT-2             PIC ZZ9.
     03  WK-PCF-EDIT-3             PIC ZZ9.
 01  WK-PCF-EDIT-TBL REDEFINES WK-PCF-EDIT-BLOCK.
     03  WK-PCF-EDIT OCCURS 3 TIMES        PIC ZZ9.
*
*    ONE-LETTER COLUMN LABELS, SAME ORDER AS THE EDIT BLOCK
*    ABOVE - PROTEIN, CARBS, FAT.
 01  WK-PCF-LABELS.
     03  FILLER                    PIC X VALUE "P".
     03  FILLER                    PIC X VALUE "C".
     03  FILLER                    PIC X VALUE "F".
 01  WK-PCF-LABELS-TBL REDEFINES WK-PCF-LABELS.
     03  WK-PCF-LABEL OCCURS 3 TIMES        PIC X.
*
*    EDIT FIELDS FOR THE ACTION-COUNT LINES - CALORIES ON THE
*    LISTING LINE USES WK-PCF-EDIT-BLOCK ABOVE INSTEAD.
 01  WK-EDIT-FIELDS.
     03  WK-EDIT-CAL               PIC ZZZ9.
     03  WK-EDIT-3                 PIC ZZ9.
*
*    ONE PRINT LINE, BUILT AFRESH BY ZZ200 OR ZZ300 EACH TIME
*    AND WRITTEN STRAIGHT OUT - NOT HELD BETWEEN LINES.
 01  WS-RPT-LINE                   PIC X(132).
*
*    ERROR MESSAGES - PREFIX SY0NN IS A GENERAL SYSTEM MESSAGE
*    SHARED ACROSS THE SUITE, TD2NN IS SPECIFIC TO THIS
*    PROGRAM.  SEE REMARKS ABOVE FOR WHERE EACH IS RAISED.
*
 01  ERROR-MESSAGES.
*        GENERIC ABORT FOLLOW-ON, ALWAYS DISPLAYED RIGHT AFTER
*        THE SPECIFIC MESSAGE THAT CAUSED THE ABORT.
     03  SY001    PIC X(46) VALUE
         "SY001 ABORTING RUN - SEE MESSAGE ABOVE".
*        RAISED BY AA010 AND AGAIN BY AA090 IF MEAL-LIB WILL
*        NOT OPEN - TWO DIFFERENT OPEN MODES, SAME MESSAGE.
     03  TD201    PIC X(46) VALUE
         "TD201 MEAL-LIB FILE WILL NOT OPEN, STATUS ".
*        RAISED BY AA010 IF MEAL-TXN WILL NOT OPEN.
     03  TD202    PIC X(46) VALUE
         "TD202 MEAL-TXN FILE WILL NOT OPEN, STATUS ".
*        RAISED BY AA010 IF MEAL-LISTING WILL NOT OPEN.
     03  TD203    PIC X(46) VALUE
         "TD203 MEAL-LISTING FILE WILL NOT OPEN, STATUS ".
*        RAISED BY AA025 (LOAD) OR ZZ100 (ADD) WHEN THE
*        300-ENTRY TABLE HAS NO FREE SLOT LEFT - CONSOLE ONLY,
*        RUN CONTINUES, ENTRY IS SIMPLY LOST.
     03  TD204    PIC X(46) VALUE
         "TD204 MEAL-LIB TABLE FULL - ENTRY DROPPED".
*
 PROCEDURE DIVISION.
*
*****************************************************************
*                                                               *
*   AA000 - MAIN LINE.  RUNS THE FIVE PHASES OF THE MAINTENANCE*
*   IN A FIXED ORDER - CLEAR/LOAD, APPLY, REWRITE, LIST, CLOSE. *
*                                                               *
*****************************************************************
*
 AA000-MAIN SECTION.
 AA000-START.
*    CLEAR COUNTERS AND THE WORKING-STORAGE TABLE.
     PERFORM AA005-INITIALISE      THRU AA005-EXIT.
*    OPEN ALL THREE FILES, ABORTING ON A BAD STATUS.
     PERFORM AA010-OPEN-FILES      THRU AA010-EXIT.
*    READ THE WHOLE LIBRARY INTO THE TABLE AND CLOSE IT.
     PERFORM AA020-LOAD-MEAL-LIB   THRU AA020-EXIT.
*    RESET EOF - AA020 LEFT IT SET FROM THE LIBRARY READ.
     MOVE "N" TO WS-EOF-SW.
*    APPLY EVERY TRANSACTION AGAINST THE TABLE IN TURN.
     PERFORM AA030-APPLY-TXN       THRU AA030-EXIT.
*    REOPEN THE LIBRARY OUTPUT AND WRITE THE TABLE BACK OUT.
     PERFORM AA090-REWRITE-MEAL-LIB THRU AA090-EXIT.
*    PRINT THE RESULTING LISTING AND THE SIX ACTION COUNTS.
     PERFORM AA095-PRINT-LISTING   THRU AA095-EXIT.
*    CLOSE THE PRINT FILE AND END THE RUN.
     PERFORM AA099-CLOSE-FILES     THRU AA099-EXIT.
     STOP RUN.
 AA000-EXIT.
     EXIT SECTION.
*
*    AA005 - CLEAR THE ACTION COUNTS AND BLANK EVERY TABLE
*    SLOT SO A STALE ENTRY FROM A PRIOR RUN CANNOT SURVIVE IN
*    MEMORY (THE TABLE IS NOT INITIALISED BY COMPILER-GENERATED
*    VALUE CLAUSES - THERE ISN'T ONE ON WK-MEAL-NAME).
*
 AA005-INITIALISE SECTION.
 AA005-START.
     MOVE ZEROES TO WS-ACTION-COUNTS.
     MOVE 0 TO WK-MEAL-COUNT.
     PERFORM AA006-CLEAR-MEAL-SLOT THRU AA006-EXIT
             VARYING WK-SUB FROM 1 BY 1
             UNTIL WK-SUB > 300.
 AA005-EXIT.
     EXIT SECTION.
*
*    AA006 - CLEAR ONE TABLE SLOT.  CALORIES/PROTEIN/CARBS/FAT
*    ARE LEFT ALONE - THEY ARE ALWAYS MOVED TO BEFORE A SLOT IS
*    MARKED USED, SO A STALE NUMBER BEHIND A BLANK NAME CANNOT
*    BE PRINTED OR REWRITTEN.
*
 AA006-CLEAR-MEAL-SLOT SECTION.
 AA006-START.
     MOVE SPACES TO WK-MEAL-NAME (WK-SUB).
     MOVE "N"    TO WK-MEAL-USED-SW (WK-SUB).
 AA006-EXIT.
     EXIT SECTION.
*
*    AA010 - OPEN THE LIBRARY AND TRANSACTION FILES FOR INPUT
*    AND THE LISTING FOR OUTPUT.  ANY BAD STATUS STOPS THE RUN
*    COLD - THERE IS NO PARTIAL-MAINTENANCE RECOVERY.
*
 AA010-OPEN-FILES SECTION.
 AA010-START.
*    LOAD PASS - OPENED INPUT, SEE AA090 FOR THE LATER OUTPUT
*    REOPEN.
     OPEN INPUT TD-MEAL-FILE.
     IF MEA-FILE-STATUS NOT = "00"
        DISPLAY TD201 MEA-FILE-STATUS
        DISPLAY SY001
        STOP RUN
     END-IF.
     OPEN INPUT TD-MEAL-TXN-FILE.
     IF TXN-FILE-STATUS NOT = "00"
        DISPLAY TD202 TXN-FILE-STATUS
        DISPLAY SY001
        STOP RUN
     END-IF.
*    OPENED HERE, AT THE TOP OF THE RUN, SO IT IS AVAILABLE FOR
*    THE LISTING AFTER BOTH THE LOAD AND APPLY PHASES FINISH.
     OPEN OUTPUT PRINT-FILE.
     IF PRT-FILE-STATUS NOT = "00"
        DISPLAY TD203 PRT-FILE-STATUS
        DISPLAY SY001
        STOP RUN
     END-IF.
 AA010-EXIT.
     EXIT SECTION.
*
*    AA020 - LOAD THE WHOLE LIBRARY INTO THE TABLE.
*
*    PRIMING READ, STANDARD SEQUENTIAL-FILE PATTERN ACROSS THE
*    APPLEWOOD SUITE - READ ONCE BEFORE THE LOOP, THEN ONCE
*    MORE AT THE BOTTOM OF EACH PASS THROUGH AA025.
 AA020-LOAD-MEAL-LIB SECTION.
 AA020-START.
     PERFORM ZZ900-READ-MEAL-LIB THRU ZZ900-EXIT.
     PERFORM AA025-STORE-MEAL-ENTRY THRU AA025-EXIT
             UNTIL WS-EOF.
     CLOSE TD-MEAL-FILE.
 AA020-EXIT.
     EXIT SECTION.
*
 AA025-STORE-MEAL-ENTRY SECTION.
 AA025-START.
*    A BLANK NAME ON THE INCOMING FILE IS TREATED AS A BLANK
*    LINE, NOT A MEAL - SKIPPED RATHER THAN COUNTED AGAINST THE
*    300-ENTRY LIMIT.
     IF MEA-NAME NOT = SPACES
        IF WK-MEAL-COUNT < 300
           ADD 1 TO WK-MEAL-COUNT
           MOVE MEA-NAME     TO WK-MEAL-NAME (WK-MEAL-COUNT)
           MOVE MEA-CALORIES TO WK-MEAL-CALORIES (WK-MEAL-COUNT)
           MOVE MEA-PROTEIN  TO WK-MEAL-PROTEIN (WK-MEAL-COUNT)
           MOVE MEA-CARBS    TO WK-MEAL-CARBS (WK-MEAL-COUNT)
           MOVE MEA-FAT      TO WK-MEAL-FAT (WK-MEAL-COUNT)
           MOVE "Y"          TO WK-MEAL-USED-SW (WK-MEAL-COUNT)
        ELSE
*          TABLE FULL - MESSAGE ONLY, RUN CONTINUES.  SEE
*          KNOWN LIMITATIONS IN THE REMARKS.
           DISPLAY TD204
        END-IF
     END-IF.
     PERFORM ZZ900-READ-MEAL-LIB THRU ZZ900-EXIT.
 AA025-EXIT.
     EXIT SECTION.
*
*    AA030 - APPLY EACH TRANSACTION AGAINST THE TABLE.
*
*    SAME PRIMING-READ PATTERN AS AA020, THIS TIME OVER THE
*    TRANSACTION FILE.
 AA030-APPLY-TXN SECTION.
 AA030-START.
     PERFORM ZZ910-READ-TXN THRU ZZ910-EXIT.
     PERFORM AA035-PROCESS-TXN THRU AA035-EXIT
             UNTIL WS-EOF.
     CLOSE TD-MEAL-TXN-FILE.
 AA030-EXIT.
     EXIT SECTION.
*
*    AA035 - PROCESS ONE TRANSACTION.  AN INVALID ACTION CODE
*    (WS-ACTION-VALID FALSE) IS SIMPLY SKIPPED - NOT COUNTED
*    AGAINST ANY OF THE SIX ACTION COUNTS, SINCE IT DID NOT
*    MATCH A KNOWN ACTION IN THE FIRST PLACE.  WRQ-031.
*
 AA035-PROCESS-TXN SECTION.
 AA035-START.
     PERFORM ZZ050-VALIDATE-ACTION THRU ZZ050-EXIT.
     IF WS-ACTION-VALID
        EVALUATE TXN-ACTION
            WHEN "A"
                PERFORM ZZ100-APPLY-ADD THRU ZZ100-EXIT
            WHEN "U"
                PERFORM ZZ110-APPLY-UPDATE THRU ZZ110-EXIT
            WHEN "D"
                PERFORM ZZ120-APPLY-DELETE THRU ZZ120-EXIT
        END-EVALUATE
     END-IF.
     PERFORM ZZ910-READ-TXN THRU ZZ910-EXIT.
 AA035-EXIT.
     EXIT SECTION.
*
*    AA090 - REWRITE THE WHOLE LIBRARY FROM THE TABLE.  UNUSED
*    SLOTS ARE LEFT OFF THE NEW FILE.
*
 AA090-REWRITE-MEAL-LIB SECTION.
 AA090-START.
     OPEN OUTPUT TD-MEAL-FILE.
     IF MEA-FILE-STATUS NOT = "00"
        DISPLAY TD201 MEA-FILE-STATUS
        DISPLAY SY001
        STOP RUN
     END-IF.
     PERFORM AA093-WRITE-ONE-MEAL THRU AA093-EXIT
             VARYING WK-SUB FROM 1 BY 1
             UNTIL WK-SUB > WK-MEAL-COUNT.
     CLOSE TD-MEAL-FILE.
 AA090-EXIT.
     EXIT SECTION.
*
*    AA093 - WRITE ONE TABLE ENTRY BACK TO THE LIBRARY FILE.
*    A SLOT WITH WK-MEAL-USED-SW NOT "Y" IS LEFT OFF THE NEW
*    FILE ENTIRELY - THIS IS HOW A DELETE TAKES EFFECT.
*
 AA093-WRITE-ONE-MEAL SECTION.
 AA093-START.
     IF WK-MEAL-USED (WK-SUB)
        MOVE WK-MEAL-NAME (WK-SUB)     TO MEA-NAME
        MOVE WK-MEAL-CALORIES (WK-SUB) TO MEA-CALORIES
        MOVE WK-MEAL-PROTEIN (WK-SUB)  TO MEA-PROTEIN
        MOVE WK-MEAL-CARBS (WK-SUB)    TO MEA-CARBS
        MOVE WK-MEAL-FAT (WK-SUB)      TO MEA-FAT
        WRITE TD-MEAL-RECORD
     END-IF.
 AA093-EXIT.
     EXIT SECTION.
*
*    AA095 - PRINT THE LIBRARY LISTING AND THE ACTION COUNTS.
*
 AA095-PRINT-LISTING SECTION.
 AA095-START.
*    ONE LINE PER TABLE SLOT UP TO THE HIGH-WATER MARK - ZZ200
*    ITSELF SKIPS ANY SLOT NOT CURRENTLY MARKED USED.
     PERFORM ZZ200-PRINT-ONE-MEAL THRU ZZ200-EXIT
             VARYING WK-SUB FROM 1 BY 1
             UNTIL WK-SUB > WK-MEAL-COUNT.
*    SIX ACTION-COUNT LINES, ALWAYS PRINTED IN FULL EVEN WHEN A
*    COUNT IS ZERO.
     PERFORM ZZ300-PRINT-ONE-COUNT THRU ZZ300-EXIT
             VARYING WK-SUB2 FROM 1 BY 1
             UNTIL WK-SUB2 > 6.
 AA095-EXIT.
     EXIT SECTION.
*
*    AA099 - CLOSE THE LISTING FILE.  MEAL-LIB AND MEAL-TXN ARE
*    ALREADY CLOSED BY AA020/AA030/AA090 AS EACH PHASE FINISHES
*    WITH THEM.
*
 AA099-CLOSE-FILES SECTION.
 AA099-START.
     CLOSE PRINT-FILE.
 AA099-EXIT.
     EXIT SECTION.
*
*    ZZ050 - CHECK TXN-ACTION AGAINST THE TABLE OF KNOWN
*    CODES.  ADDED AFTER WRQ-031, SEE CHANGE LOG.  RUNS THE
*    FULL THREE-ENTRY TABLE EVEN AFTER AN EARLY MATCH, SINCE
*    THE TABLE IS TOO SHORT FOR AN EARLY EXIT TO BE WORTH THE
*    EXTRA CONDITION.
*
 ZZ050-VALIDATE-ACTION SECTION.
 ZZ050-START.
     MOVE "N" TO WS-VALID-ACTION-SW.
     PERFORM ZZ055-CHECK-ONE-CODE THRU ZZ055-EXIT
             VARYING WK-SUB2 FROM 1 BY 1
             UNTIL WK-SUB2 > 3.
 ZZ050-EXIT.
     EXIT SECTION.
*
*    ZZ055 - COMPARE TXN-ACTION AGAINST ONE ENTRY OF THE
*    THREE-CODE VALID-ACTION TABLE.  THE LOOP IN ZZ050 DOES NOT
*    STOP EARLY ON A MATCH - HARMLESS, SINCE THE CODES ARE
*    DISTINCT AND A SECOND MATCH CAN NEVER OCCUR.
*
 ZZ055-CHECK-ONE-CODE SECTION.
 ZZ055-START.
     IF TXN-ACTION = WK-VALID-ACTION (WK-SUB2)
        MOVE "Y" TO WS-VALID-ACTION-SW
     END-IF.
 ZZ055-EXIT.
     EXIT SECTION.
*
*    ZZ100/ZZ110/ZZ120 - APPLY ONE TRANSACTION OF EACH KIND.
*
*    ZZ100 - APPLY ONE ADD TRANSACTION.  NO CHECK IS MADE THAT
*    TXN-KEY IS NOT ALREADY IN THE TABLE - AN ADD OF AN
*    EXISTING NAME CREATES A SECOND ENTRY, NOT AN UPDATE.
*
 ZZ100-APPLY-ADD SECTION.
 ZZ100-START.
     IF WK-MEAL-COUNT < 300
        ADD 1 TO WK-MEAL-COUNT
        MOVE TXN-KEY           TO WK-MEAL-NAME (WK-MEAL-COUNT)
        MOVE TXN-MEAL-CALORIES TO
             WK-MEAL-CALORIES (WK-MEAL-COUNT)
        MOVE TXN-MEAL-PROTEIN  TO
             WK-MEAL-PROTEIN (WK-MEAL-COUNT)
        MOVE TXN-MEAL-CARBS    TO
             WK-MEAL-CARBS (WK-MEAL-COUNT)
        MOVE TXN-MEAL-FAT      TO
             WK-MEAL-FAT (WK-MEAL-COUNT)
        MOVE "Y"               TO
             WK-MEAL-USED-SW (WK-MEAL-COUNT)
        ADD 1 TO WS-ADD-APPLIED
     ELSE
        ADD 1 TO WS-ADD-REJECTED
        DISPLAY TD204
     END-IF.
 ZZ100-EXIT.
     EXIT SECTION.
*
*    ZZ110 - APPLY ONE UPDATE TRANSACTION.  TXN-MEAL-* REPLACES
*    THE MATCHING ENTRY'S CALORIE/PROTEIN/CARB/FAT VALUES
*    WHOLESALE - THERE IS NO FIELD-BY-FIELD PARTIAL UPDATE.
*
 ZZ110-APPLY-UPDATE SECTION.
 ZZ110-START.
     PERFORM ZZ150-FIND-MEAL THRU ZZ150-EXIT.
     IF WS-FOUND
        MOVE TXN-MEAL-CALORIES TO WK-MEAL-CALORIES (WK-SUB)
        MOVE TXN-MEAL-PROTEIN  TO WK-MEAL-PROTEIN (WK-SUB)
        MOVE TXN-MEAL-CARBS    TO WK-MEAL-CARBS (WK-SUB)
        MOVE TXN-MEAL-FAT      TO WK-MEAL-FAT (WK-SUB)
        ADD 1 TO WS-UPD-APPLIED
     ELSE
        ADD 1 TO WS-UPD-REJECTED
     END-IF.
 ZZ110-EXIT.
     EXIT SECTION.
*
*    ZZ120 - APPLY ONE DELETE TRANSACTION.  THE SLOT IS ONLY
*    MARKED UNUSED - THE NUMERIC FIELDS BEHIND IT ARE LEFT
*    ALONE, SAFE SINCE AA093/ZZ200 BOTH TEST THE USED-SWITCH
*    BEFORE LOOKING AT THEM AGAIN.
*
 ZZ120-APPLY-DELETE SECTION.
 ZZ120-START.
     PERFORM ZZ150-FIND-MEAL THRU ZZ150-EXIT.
     IF WS-FOUND
        MOVE "N" TO WK-MEAL-USED-SW (WK-SUB)
        ADD 1 TO WS-DEL-APPLIED
     ELSE
        ADD 1 TO WS-DEL-REJECTED
     END-IF.
 ZZ120-EXIT.
     EXIT SECTION.
*
*    ZZ150 - FIND TXN-KEY AMONG THE USED TABLE ENTRIES.  ON
*    RETURN WS-FOUND-SW IS "Y" AND WK-SUB HOLDS THE MATCHING
*    SUBSCRIPT, OR WS-FOUND-SW IS "N".
*
 ZZ150-FIND-MEAL SECTION.
 ZZ150-START.
     MOVE "N" TO WS-FOUND-SW.
*    THE LOOP STOPS EITHER ON A MATCH OR ON RUNNING OFF THE
*    HIGH-WATER MARK - THE VARYING ADVANCES WK-SUB ONE PAST THE
*    MATCHING SLOT ON EXIT, HENCE THE SUBTRACT BELOW.
     PERFORM ZZ155-CHECK-ONE-MEAL THRU ZZ155-EXIT
             VARYING WK-SUB FROM 1 BY 1
             UNTIL WK-SUB > WK-MEAL-COUNT OR WS-FOUND.
     IF WS-FOUND
        SUBTRACT 1 FROM WK-SUB
     END-IF.
 ZZ150-EXIT.
     EXIT SECTION.
*
*    ZZ155 - TEST ONE TABLE SLOT FOR A NAME MATCH.  A DELETED
*    SLOT (USED-SWITCH NOT "Y") CANNOT MATCH EVEN IF ITS OLD
*    NAME IS STILL SITTING THERE, SO A SECOND DELETE OR AN
*    UPDATE AGAINST AN ALREADY-DELETED NAME IS REJECTED.
*
 ZZ155-CHECK-ONE-MEAL SECTION.
 ZZ155-START.
     IF WK-MEAL-USED (WK-SUB)
        AND WK-MEAL-NAME (WK-SUB) = TXN-KEY
        MOVE "Y" TO WS-FOUND-SW
     END-IF.
 ZZ155-EXIT.
     EXIT SECTION.
*
*    ZZ200/ZZ210 - PRINT ONE MEAL LISTING LINE.
*
*    ZZ200 - BUILD AND PRINT ONE MEAL LISTING LINE, SKIPPING
*    ANY SLOT NOT CURRENTLY MARKED USED.  EDIT THE FOUR
*    NUMERIC FIELDS FIRST, THEN STRING THE NAME AND CALORIES
*    SEGMENT, THEN CALL ZZ210 THREE TIMES FOR THE P/C/F TAIL.
*
 ZZ200-PRINT-ONE-MEAL SECTION.
 ZZ200-START.
     IF WK-MEAL-USED (WK-SUB)
        MOVE WK-MEAL-CALORIES (WK-SUB) TO WK-EDIT-CAL
        MOVE WK-MEAL-PROTEIN (WK-SUB)  TO WK-PCF-EDIT-1
        MOVE WK-MEAL-CARBS (WK-SUB)    TO WK-PCF-EDIT-2
        MOVE WK-MEAL-FAT (WK-SUB)      TO WK-PCF-EDIT-3
        MOVE SPACES TO WS-RPT-LINE
        MOVE 1 TO WK-PTR
        STRING WK-MEAL-NAME (WK-SUB) DELIMITED BY SIZE
            " CAL:"                 DELIMITED BY SIZE
            WK-EDIT-CAL              DELIMITED BY SIZE
            INTO WS-RPT-LINE
            WITH POINTER WK-PTR
        PERFORM ZZ210-APPEND-PCF THRU ZZ210-EXIT
                VARYING WK-SUB2 FROM 1 BY 1
                UNTIL WK-SUB2 > 3
        WRITE PRINT-REC FROM WS-RPT-LINE
     END-IF.
 ZZ200-EXIT.
     EXIT SECTION.
*
*    ZZ210 - APPEND ONE " P:NNN"/" C:NNN"/" F:NNN" SEGMENT TO
*    THE LISTING LINE, WALKING THE PARALLEL LABEL AND EDITED-
*    VALUE TABLES TOGETHER AND ADVANCING WK-PTR EACH TIME.
*
 ZZ210-APPEND-PCF SECTION.
 ZZ210-START.
     STRING " "                     DELIMITED BY SIZE
         WK-PCF-LABEL (WK-SUB2)     DELIMITED BY SIZE
         ":"                        DELIMITED BY SIZE
         WK-PCF-EDIT (WK-SUB2)      DELIMITED BY SIZE
         INTO WS-RPT-LINE
         WITH POINTER WK-PTR.
 ZZ210-EXIT.
     EXIT SECTION.
*
*    ZZ300 - PRINT ONE ACTION-COUNT SUMMARY LINE.
*
*    ZZ300 - PRINT ONE ACTION-COUNT SUMMARY LINE, LABEL AND
*    COUNT TAKEN FROM THE SAME SUBSCRIPT AGAINST THE TWO
*    PARALLEL TABLES.
*
 ZZ300-PRINT-ONE-COUNT SECTION.
 ZZ300-START.
     MOVE WS-ACTION-CTR (WK-SUB2) TO WK-EDIT-3.
     MOVE SPACES TO WS-RPT-LINE.
     STRING "  "                       DELIMITED BY SIZE
         WK-COUNT-LABEL (WK-SUB2)      DELIMITED BY SIZE
         WK-EDIT-3                     DELIMITED BY SIZE
         INTO WS-RPT-LINE.
     WRITE PRINT-REC FROM WS-RPT-LINE.
 ZZ300-EXIT.
     EXIT SECTION.
*
*    ZZ900 - READ ONE RECORD FROM THE MEAL LIBRARY, LOAD PASS
*    ONLY (AA020).  PLAIN SEQUENTIAL READ, NO KEY.
*
 ZZ900-READ-MEAL-LIB SECTION.
 ZZ900-START.
     READ TD-MEAL-FILE
         AT END MOVE "Y" TO WS-EOF-SW
     END-READ.
 ZZ900-EXIT.
     EXIT SECTION.
*
*    ZZ910 - READ ONE TRANSACTION RECORD (AA030).  PLAIN
*    SEQUENTIAL READ, NO KEY - TRANSACTIONS ARE APPLIED IN
*    FILE ORDER, NOT SORTED FIRST.
*
 ZZ910-READ-TXN SECTION.
 ZZ910-START.
     READ TD-MEAL-TXN-FILE
         AT END MOVE "Y" TO WS-EOF-SW
     END-READ.
 ZZ910-EXIT.
     EXIT SECTION.
*
*****************************************************************
*                                                               *
*   END OF TD030  -  MEAL LIBRARY MAINTENANCE RUN               *
*                                                               *
*****************************************************************
*
*    NOTHING RUNS BELOW THIS POINT.  A NEW FIELD ADDED TO THE
*    MEAL-LIB/MEAL-TXN RECORD PAIR NEEDS A MOVE IN AA025, ZZ100
*    AND ZZ110, AND A PRINT SEGMENT IN ZZ200/ZZ210 IF IT IS TO
*    APPEAR ON THE LISTING - SEE THE EXISTING PROTEIN/CARBS/FAT
*    HANDLING FOR THE PATTERN TO FOLLOW.
*
*    SIGN-OFF NOTE - VBC, 09/08/26.  WALKED THE WHOLE PROGRAM
*    AGAINST THE CURRENT MEAL-LIB AND MEAL-TXN RECORD LAYOUTS.
*    EVERY FIELD ON BOTH IS CARRIED THROUGH TO THE TABLE AND
*    ONWARD TO THE REWRITE AND THE LISTING.  FILED AS CLEAN.
*
*    END OF SOURCE.
*
