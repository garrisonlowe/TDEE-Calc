*
*  FD FOR TDEE-RESULTS FILE.
*
* 25/02/86 DMA - CREATED.
*
 FD  TD-RESULTS-FILE.
     COPY "WSTDRES.COB".
*
