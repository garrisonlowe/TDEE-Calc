*
*    RECORD DEFINITION FOR SUBJECT FILE
*
*    USES SUBJ-ID AS KEY (SEQUENTIAL, NO ACTUAL KEYED ACCESS)
*
*  FILE SIZE 94 BYTES.
*
* THESE FIELD DEFINITIONS MAY NEED CHANGING
*
* 04/02/86 DMA - CREATED.
* 19/08/87 DMA - WORKOUT AND SLEEP GROUPS ADDED PER TD REQUEST 12.
* 11/01/99 DMA - Y2K REVIEW.  NO CENTURY-SENSITIVE DATES HELD.
* 14/03/09 VBC - TAKEN ON WITH THE APPLEWOOD BATCH SUITE, NO
*                CHANGE.
* 28/11/25 VBC - TRIMMED TRAILING FILLER, RE-COUNTED TO 94.
*
 01  TD-SUBJECT-RECORD.
     03  SBJ-ID                PIC X(8).
*  DISPLAY NAME.
     03  SBJ-NAME              PIC X(20).
*  SEX M OR F.
     03  SBJ-SEX               PIC X(1).
*  HEIGHT, FEET PART (3-8) AND INCHES PART (0-11.9).
     03  SBJ-HEIGHT-FT         PIC 9(1).
     03  SBJ-HEIGHT-IN         PIC 9(2)V9.
*  BODY WEIGHT IN POUNDS (50-500).
     03  SBJ-WEIGHT-LBS        PIC 9(3)V9.
*  AGE IN YEARS (15-100).
     03  SBJ-AGE               PIC 9(3).
*  BODY-FAT PCT, 0 = UNKNOWN.
     03  SBJ-BODY-FAT-PCT      PIC 9(2)V9.
*  AVERAGE DAILY STEPS (0-50000).
     03  SBJ-DAILY-STEPS       PIC 9(5).
*  STEP PACE S=SLOW A=AVERAGE B=BRISK V=VERY BRISK.
     03  SBJ-STEP-PACE         PIC X(1).
*  JOB TYPE D=DESK L=LIGHT M=MODERATE V=VERY ACTIVE.
     03  SBJ-JOB-TYPE          PIC X(1).
*  SEDENTARY HOURS PER DAY (0-18).
     03  SBJ-SEDENTARY-HRS     PIC 9(2)V9.
*  WORKOUTS PER WEEK (0-14).
     03  SBJ-WORKOUTS-PER-WK   PIC 9(2).
*  WORKOUT TYPE H=HEAVY LIFT I=HIIT C=CIRCUIT S=STEADY CARDIO.
     03  SBJ-WORKOUT-TYPE      PIC X(1).
*  AVERAGE WORKOUT DURATION, MINUTES.
     03  SBJ-WORKOUT-DUR-MIN   PIC 9(3).
*  WORKOUT INTENSITY H=HIGH M=MODERATE.
     03  SBJ-WORKOUT-INTENS    PIC X(1).
     03  SBJ-DAILY-PROTEIN-G   PIC 9(3).
     03  SBJ-DAILY-CARBS-G     PIC 9(3).
     03  SBJ-DAILY-FAT-G       PIC 9(3).
     03  SBJ-DAILY-CALORIES    PIC 9(4).
*  AVERAGE SLEEP HOURS PER NIGHT (3-12).
     03  SBJ-SLEEP-HOURS       PIC 9(2)V9.
*  SLEEP QUALITY P=POOR F=FAIR G=GOOD E=EXCELLENT.
     03  SBJ-SLEEP-QUALITY     PIC X(1).
*  Y IF WEIGHT-TREND DATA PRESENT BELOW.
     03  SBJ-HAS-TREND         PIC X(1).
*  WEIGHT CHANGE OVER TRACKED PERIOD, LBS - NEGATIVE IS A LOSS.
     03  SBJ-WT-CHANGE-LBS     PIC S9(2)V9.
*  NUMBER OF DAYS IN THE TRACKED PERIOD.
     03  SBJ-DAYS-TRACKED      PIC 9(3).
     03  FILLER                PIC X(10).
*
