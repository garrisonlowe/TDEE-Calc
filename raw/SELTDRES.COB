*
*  SELECT CLAUSE FOR TDEE-RESULTS FILE.
*
* 25/02/86 DMA - CREATED.
*
     SELECT TD-RESULTS-FILE ASSIGN TO "TDEE-RESULTS"
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS  IS RES-FILE-STATUS.
*
