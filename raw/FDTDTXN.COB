*
*  FD FOR MEAL-TXN FILE.
*
* 18/02/86 DMA - CREATED.
*
 FD  TD-MEAL-TXN-FILE.
     COPY "WSTDTXN.COB".
*
