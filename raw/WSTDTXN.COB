*
*    RECORD DEFINITION FOR MEAL-TXN FILE
*
*    TRANSACTIONS AGAINST THE MEAL-LIB MASTER
*
*  FILE SIZE 50 BYTES.
*
* THESE FIELD DEFINITIONS MAY NEED CHANGING
*
* 18/02/86 DMA - CREATED.
* 20/06/88 DMA - CLARIFIED TXN-MEAL ONLY CARRIES DATA ON A OR U.
*                SIX BYTES FILLER ADDED TO MATCH WSTDMEA.
*
 01  TD-MEAL-TXN-RECORD.
*  A = ADD, U = UPDATE, D = DELETE.
     03  TXN-ACTION            PIC X(1).
*  MEAL NAME THE TRANSACTION APPLIES TO.
     03  TXN-KEY               PIC X(30).
*  NEW / UPDATED MEAL VALUES - USED ON A AND U ONLY.
     03  TXN-MEAL.
         05  TXN-MEAL-CALORIES PIC 9(4).
         05  TXN-MEAL-PROTEIN  PIC 9(3).
         05  TXN-MEAL-CARBS    PIC 9(3).
         05  TXN-MEAL-FAT      PIC 9(3).
     03  FILLER                PIC X(6).
*
