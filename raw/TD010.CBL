*
*****************************************************************
*                                                               *
*   TD010  -  TDEE ESTIMATION AND REPORTING RUN                *
*                                                               *
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID.  TD010.
 AUTHOR.  D M ASHWORTH.
 INSTALLATION.  APPLEWOOD COMPUTERS - STAFF WELLNESS UNIT.
 DATE-WRITTEN.  04/02/1986.
 DATE-COMPILED.
 SECURITY.  APPLEWOOD COMPUTERS INTERNAL USE ONLY - NOT FOR
     RESALE OR EXTERNAL DISTRIBUTION.
*
*    R E M A R K S
*
*    READS THE SUBJECTS FILE, ONE RECORD PER PERSON TO BE
*    RATED, AND FOR EACH SUBJECT WORKS OUT AN ESTIMATED TOTAL
*    DAILY ENERGY EXPENDITURE (TDEE) FROM BODY STATISTICS,
*    DIET, ACTIVITY, SLEEP AND WORKOUT HABITS.  WHERE A WEIGHT
*    TREND IS HELD FOR THE SUBJECT THE ESTIMATE IS CHECKED
*    AGAINST THE ACTUAL WEIGHT CHANGE AND A RECOMMENDATION IS
*    PRINTED.  A DETAIL BLOCK IS PRINTED PER SUBJECT ON THE
*    TDEE-REPORT AND A MACHINE READABLE RECORD IS WRITTEN TO
*    TDEE-RESULTS FOR PICK-UP BY OTHER RUNS.
*
*    FILES USED -
*        SUBJECTS      INPUT   ONE SUBJECT RECORD PER LINE.
*        TDEE-RESULTS  OUTPUT  ONE RESULT RECORD PER SUBJECT.
*        TDEE-REPORT   OUTPUT  PRINTED DETAIL AND RUN TOTALS.
*
*    RELATED PROGRAMS -
*        TD020   DAILY-LOG SUMMARY RUN, NO RELATIONSHIP TO
*                THIS PROGRAM'S FILES.
*        TD030   MEAL-LIBRARY MAINTENANCE RUN, NO RELATIONSHIP
*                TO THIS PROGRAM'S FILES.
*        THIS PROGRAM STANDS ALONE IN THE SUITE - ITS ONLY LINK
*        TO THE OTHER TWO IS THAT ALL THREE ARE RUN AS PART OF
*        THE SAME OVERNIGHT WELLNESS UNIT BATCH SCHEDULE.
*
*    RUN FREQUENCY - NIGHTLY, AS PART OF THE WELLNESS UNIT
*    OVERNIGHT SUITE.  SUBJECTS FILE IS REBUILT EACH DAY FROM
*    THE UNIT'S ONLINE INTAKE SYSTEM BEFORE THIS RUN STARTS.
*
*    R E P O R T   C O L U M N   R E F E R E N C E
*
*    TDEE-REPORT IS A STRAIGHT DETAIL REPORT, NO HEADINGS, NO
*    PAGE BREAKS, ONE BLOCK PER SUBJECT FOLLOWED BY A RUN
*    TOTALS BLOCK.  EACH SUBJECT BLOCK RUNS -
*        SUBJECT <ID> <NAME>
*        ESTIMATED TDEE: <FIGURE> CALORIES/DAY
*        (MIFFLIN-ST JEOR FIGURE WAS <FIGURE>)      - KATCH ONLY
*        BMR <FIGURE> CAL (<PCT>%)
*        TEF <FIGURE> CAL (<PCT>%)
*            PROTEIN/CARB/FAT TEF SUB-LINES         - MACROS ONLY
*        NEAT <FIGURE> CAL (<PCT>%)
*            NEAT-STEPS/NEAT-OTHER SUB-LINES
*        EAT <FIGURE> CAL (<PCT>%)
*        EPOC <FIGURE> CAL (<PCT>%)
*        VALIDATION AGAINST RECORDED WEIGHT CHANGE  - TREND ONLY
*        CALORIE TARGETS (FIVE LINES)
*
*    R E S U L T   R E C O R D   R E F E R E N C E
*
*    TDEE-RESULTS CARRIES ONE RECORD PER SUBJECT FOR DOWNSTREAM
*    RUNS TO PICK UP - RES-SUBJ-ID, RES-TDEE, RES-BMR AND ITS
*    METHOD FLAG, RES-TEF, RES-NEAT-STEPS, RES-NEAT-OTHER,
*    RES-EAT, RES-EPOC, RES-FINAL-TDEE AND RES-ADAPT-FLAG.
*    NEAT-STEPS AND NEAT-OTHER STILL TRAVEL AS TWO SEPARATE
*    FIELDS ON THE RESULT RECORD EVEN THOUGH THE PRINTED REPORT
*    NOW SHOWS ONE COMBINED NEAT LINE - DOWNSTREAM WORK NEVER
*    ASKED FOR THE SPLIT TO DISAPPEAR, ONLY THE REPORT LINE.
*
*    ERROR MESSAGES USED - SY0NN, TD0NN.  SEE ERROR-MESSAGES
*    BELOW.
*
*    F O R M U L A   N O T E S
*
*    BMR IS WORKED OUT TWO WAYS - MIFFLIN-ST JEOR ALWAYS, AND
*    KATCH-MCARDLE AS WELL WHEN A BODY-FAT PERCENTAGE IS HELD.
*    THE SLEEP MULTIPLIER IS APPLIED TO WHICHEVER BASE FIGURE IS
*    CHOSEN, NEVER TO BOTH.  TEF RUNS PER-MACRO WHEN MACROS ARE
*    HELD, OTHERWISE A FLAT 10% OF INTAKE IS USED INSTEAD.  NEAT
*    IS SPLIT INTO A STEPS COMPONENT AND A JOB/SEDENTARY
*    COMPONENT, EACH WITH ITS OWN SLEEP-NEAT MULTIPLIER, BUT THE
*    TWO ARE PRINTED AS ONE COMBINED LINE ON THE REPORT SINCE
*    WRQ-044.  EAT AND EPOC ARE WORKED OUT PER SESSION THEN
*    SPREAD OVER THE WEEK TO GIVE A DAILY AVERAGE FIGURE.  NONE
*    OF THE ABOVE IS A MEDICAL CALCULATION - IT IS AN ESTIMATING
*    TOOL FOR THE STAFF WELLNESS UNIT ONLY.
*
*    F I E L D   F L O W   N O T E S
*
*    THIS SECTION RECORDS WHICH SUBJECT FIELD FEEDS WHICH PART
*    OF THE CALCULATION, FOR ANYONE TRACING A FIGURE BACK TO
*    ITS SOURCE WITHOUT READING THE WHOLE PROCEDURE DIVISION.
*
*        SBJ-WEIGHT-LBS, SBJ-HEIGHT-FT/IN    -> ZZ100, THEN BMR
*                                                AND NEAT-STEPS.
*        SBJ-AGE, SBJ-SEX                    -> ZZ120 BMR ONLY.
*        SBJ-BODY-FAT-PCT                    -> ZZ120, CHOOSES
*                                                MIFFLIN OR KATCH.
*        SBJ-SLEEP-HOURS, SBJ-SLEEP-QUALITY  -> ZZ110, FEEDS BMR
*                                                AND NEAT MULTS.
*        SBJ-DAILY-PROTEIN/CARBS/FAT-G,
*        SBJ-DAILY-CALORIES                  -> ZZ130 TEF.
*        SBJ-DAILY-STEPS, SBJ-STEP-PACE      -> ZZ140 NEAT-STEPS.
*        SBJ-WORKOUTS-PER-WK, SBJ-WORKOUT-
*        TYPE, SBJ-WORKOUT-INTENS,
*        SBJ-WORKOUT-DUR-MIN                 -> ZZ150 EAT/EPOC.
*        SBJ-JOB-TYPE, SBJ-SEDENTARY-HRS     -> ZZ160 NEAT-OTHER.
*        SBJ-HAS-TREND, SBJ-WT-CHANGE-LBS,
*        SBJ-DAYS-TRACKED                    -> ZZ180 VALIDATION.
*
*    EVERY ONE OF THE SIX COMPONENTS (BMR, TEF, NEAT-STEPS,
*    NEAT-OTHER, EAT, EPOC) FLOWS INTO ZZ170, WHICH SUMS THEM TO
*    WK-TDEE-ESTIMATE AND LOADS THE FIVE-ENTRY PRINT TABLE USED
*    BY BOTH ZZ200 (REPORT) AND ZZ210 (TDEE-RESULTS RECORD).
*
*    K N O W N   L I M I T A T I O N S
*
*    ONLY ONE FORMULA FAMILY IS SUPPORTED PER SUBJECT - EITHER
*    MIFFLIN-ST JEOR OR KATCH-MCARDLE, CHOSEN AUTOMATICALLY BY
*    WHETHER A BODY-FAT PERCENTAGE IS HELD.  THERE IS NO OPTION
*    ON THE SUBJECT RECORD TO FORCE ONE OR THE OTHER.  SLEEP AND
*    JOB-TYPE MULTIPLIERS ARE FIXED TABLE VALUES AGREED WITH THE
*    WELLNESS UNIT WHEN THE PROGRAM WAS WRITTEN - THEY ARE NOT
*    PARAMETERISED AND HAVE NOT BEEN REVISITED SINCE THE 2017
*    REVIEW NOTED BELOW.  THE ADAPTATION CHECK IN ZZ180 NEEDS AT
*    LEAST 7 DAYS OF TRACKED WEIGHT DATA - SHORTER WINDOWS FALL
*    BACK TO THE FORMULA ESTIMATE WITH NO WARNING BEYOND THE
*    "INSUFFICIENT DATA" TEXT ON THE REPORT LINE ITSELF.
*
*    T E S T I N G   N O T E
*
*    THE UNIT KEEPS A SMALL SET OF HAND-WORKED SUBJECT RECORDS
*    COVERING EACH BMR METHOD, BOTH WITH AND WITHOUT MACROS, AND
*    A TREND RECORD SHORT OF THE 7-DAY MINIMUM - USED TO PROVE
*    OUT THIS PROGRAM AFTER ANY CHANGE TO THE FORMULA PARAGRAPHS.
*    THE SAMPLE FILE IS NOT SHIPPED WITH THIS COPY.
*
*    O P E R A T I O N S   N O T E
*
*    IF THIS RUN ABENDS PART WAY THROUGH THE SUBJECTS FILE, THE
*    RERUN IS SIMPLE - TDEE-RESULTS AND TDEE-REPORT ARE BOTH
*    OPENED OUTPUT SO A RERUN FROM THE TOP OVERWRITES WHATEVER
*    PARTIAL OUTPUT WAS PRODUCED.  THERE IS NO CHECKPOINT/RESTART
*    LOGIC IN THIS PROGRAM - THE SUBJECTS FILE IS SMALL ENOUGH
*    THAT A FULL RERUN HAS NEVER BEEN A PROBLEM IN PRACTICE.
*    OPERATORS SHOULD CONFIRM THE PRIOR TDEE-RESULTS FILE HAS
*    BEEN PICKED UP BY ANY DOWNSTREAM JOB BEFORE RERUNNING, SINCE
*    IT WILL BE OVERWRITTEN, NOT APPENDED TO.
*
*    F I L E   S T A T U S   H A N D L I N G
*
*    ALL THREE FILES USED HERE ARE OPENED ONCE AND CHECKED FOR A
*    GOOD FILE STATUS (00 OR 97) IMMEDIATELY AFTER THE OPEN - ANY
*    OTHER STATUS IS TREATED AS FATAL, THE APPROPRIATE TD0NN
*    MESSAGE IS DISPLAYED WITH THE STATUS APPENDED, AND THE RUN
*    STOPS BEFORE ANY SUBJECT IS PROCESSED.  THIS MATCHES THE
*    SHOP'S USUAL RULE THAT A BATCH RUN SHOULD NEVER PRODUCE A
*    PARTIAL RESULTS FILE OR REPORT WHEN A FILE WILL NOT OPEN -
*    BETTER AN OBVIOUS ABORT THAN A SILENT GAP DISCOVERED LATER.
*
*    C H A N G E   L O G
*
* 04/02/86 DMA - CREATED.  FIRST CUT OF THE BMR/TDEE MATHS, NO
*                VALIDATION AGAINST ACTUAL WEIGHT CHANGE YET.
* 11/04/86 DMA - STEP-PACE AND JOB-TYPE TABLES WIDENED FROM
*                TWO BANDS EACH TO FOUR, PER STAFF FEEDBACK.
* 19/08/87 DMA - KATCH-MCARDLE FORMULA ADDED WHEN BODY-FAT PCT
*                HELD.  PRINTS MIFFLIN FIGURE TOO FOR COMPARE.
* 14/10/87 DMA - WEIGHT-TREND VALIDATION AND ADAPTATION CHECK
*                ADDED PER TD REQUEST 19.
* 02/03/88 DMA - CALORIE TARGET LINES ADDED TO DETAIL REPORT.
* 20/06/88 DMA - SLEEP-HOURS/QUALITY ADJUSTMENT TABLE ADDED.
* 09/01/91 DMA - RUN TOTALS BLOCK MOVED TO THE FOOT OF THE
*                REPORT, WAS PREVIOUSLY PRINTED ON A SEPARATE
*                JOB.  SAVES AN OPERATOR STEP.
* 23/11/94 PJW - TIGHTENED THE ADAPTATION THRESHOLD FROM 20%
*                TO 15% FOLLOWING A REVIEW OF A FULL YEAR'S
*                SUBJECT DATA BY THE WELLNESS UNIT.
* 11/01/99 DMA - Y2K REVIEW.  NO CENTURY-SENSITIVE DATE FIELDS
*                ARE HELD OR PRINTED BY THIS PROGRAM.  PASSED.
* 23/07/01 DMA - EPOC CALCULATION ADDED (TD REQUEST 31), WAS
*                PREVIOUSLY FOLDED INTO THE EAT FIGURE IN ERROR.
* 30/04/04 PJW - CORRECTED THE STRIDE LENGTH FRACTION OF HEIGHT
*                USED IN ZZ140, WAS OUT BY A SMALL MARGIN SINCE
*                THE ORIGINAL 1986 CODING.
* 14/03/09 VBC - TAKEN ON WITH THE REST OF THE APPLEWOOD BATCH
*                SUITE.  RECOMPILED UNDER THE CURRENT COMPILER,
*                NO LOGIC CHANGE.
* 02/09/11 VBC - RUN TOTALS NOW COUNT ADAPTATIONS DETECTED AS
*                WELL AS SUBJECTS VALIDATED, PER WRQ-007.
* 17/05/14 RJH - CORRECTED ADDITIONAL NEAT TO USE THE
*                UNADJUSTED STEPS FIGURE, NOT THE SLEEP-ADJUSTED
*                ONE, AS PER THE ORIGINAL SPECIFICATION.  WRQ-018.
* 06/08/17 RJH - WIDENED SBJ-DAILY-STEPS AND RELATED WORK
*                FIELDS AFTER A SUBJECT WITH A FITNESS-TRACKER
*                READING OVER THE OLD FIELD WIDTH TRUNCATED.
* 19/02/20 RJH - REVIEWED AGAINST THE LATEST WELLNESS UNIT
*                METHODOLOGY PAPER.  NO FORMULA CHANGE REQUIRED.
* 28/11/25 VBC - REVIEWED, NO CHANGE.
* 09/08/26 RJH - NEAT-FROM-STEPS AND NEAT-OTHER NOW PRINTED AS
*                ONE COMBINED NEAT LINE WITH SUB-LINES, MATCHING
*                THE TEF TREATMENT, PER WRQ-044.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.  IBM-PC.
 OBJECT-COMPUTER.  IBM-PC.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
*    SUBJECTS AND TDEE-RESULTS SELECT CLAUSES LIVE IN THEIR OWN
*    COPYBOOKS, SHARED WITH WHATEVER ELSE READS OR WRITES THOSE
*    FILES - THE PRINT FILE IS LOCAL TO THIS PROGRAM ONLY.
     COPY "SELTDSBJ.COB".
     COPY "SELTDRES.COB".
     SELECT PRINT-FILE ASSIGN TO "TDEE-REPORT"
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS  IS PRT-FILE-STATUS.
*
 DATA DIVISION.
 FILE SECTION.
*    RECORD LAYOUTS FOR BOTH FILES ALSO LIVE IN SHARED COPYBOOKS.
     COPY "FDTDSBJ.COB".
     COPY "FDTDRES.COB".
*
*    PRINT FILE - ONE RECORD, 132 BYTES, STANDARD WIDE-CARRIAGE
*    LINE PRINTER WIDTH FOR THIS SHOP'S REPORTS.
 FD  PRINT-FILE.
*
 01  PRINT-REC                     PIC X(132).
*
 WORKING-STORAGE SECTION.
*
*    PROGRAM IDENTIFIER/VERSION - PRINTED BY NO-ONE, HELD FOR
*    THE BENEFIT OF ANYONE LOOKING AT A CORE DUMP.
*
 77  WS-PROGRAM-ID                 PIC X(15) VALUE
     "TD010 (1.0.00)".
*
*    W O R K I N G   S T O R A G E   L A Y O U T   N O T E
*
*    THE SWITCHES AND RUN TOTALS COME FIRST, THEN THE METRIC
*    CONVERSION AND SLEEP-ADJUSTMENT WORK FIELDS, THEN THE FIVE
*    CALCULATION GROUPS IN THE SAME ORDER THEY ARE WORKED OUT
*    (BMR, TEF, NEAT-STEPS, EAT/EPOC, NEAT-OTHER), THEN THE
*    ASSEMBLY/PERCENTAGE TABLE, THE VALIDATION FIELDS, THE
*    CALORIE TARGET FIELDS AND FINALLY THE PRINT EDIT FIELDS AND
*    ERROR MESSAGE TEXT.  NEW WORK FIELDS SHOULD BE ADDED NEXT TO
*    THE GROUP THEY BELONG TO, NOT TACKED ON AT THE END.
*
*    U N I T S   A N D   R O U N D I N G
*
*    ALL CALORIE FIGURES CARRIED AND PRINTED BY THIS PROGRAM ARE
*    WHOLE CALORIES - THE ROUNDED CLAUSE IS USED ON EVERY COMPUTE
*    THAT PRODUCES A CALORIE FIGURE SO NOTHING IS LEFT TRUNCATED.
*    PERCENTAGES ARE CARRIED TO ONE DECIMAL PLACE FOR PRINT ONLY;
*    THE COMPONENT PERCENTAGES ARE NOT GUARANTEED TO SUM TO
*    EXACTLY 100.0 ON THE REPORT BECAUSE EACH IS ROUNDED
*    INDEPENDENTLY - THIS HAS NEVER BEEN RAISED AS A PROBLEM BY
*    THE WELLNESS UNIT AND IS LEFT AS IS.  WEIGHT IS CONVERTED TO
*    KILOGRAMS AND HEIGHT TO CENTIMETRES FOR THE FORMULA WORK
*    ONLY - BOTH ARE HELD AND PRINTED ELSEWHERE IN IMPERIAL UNITS
*    TO MATCH HOW THE WELLNESS UNIT'S ONLINE SYSTEM CAPTURES THEM.
*
*    C O N T R O L   T O T A L S
*
*    WS-RUN-TOTALS HOLDS THREE COUNTS FOR THE AA090 FOOTER BLOCK
*    - SUBJECTS READ, SUBJECTS VALIDATED (HAD A WEIGHT TREND) AND
*    SUBJECTS FLAGGED AS ADAPTED.  THESE ARE THE ONLY CONTROL
*    TOTALS THIS PROGRAM KEEPS - THERE IS NO HASH TOTAL OR
*    CHECKSUM ON THE SUBJECTS FILE SINCE IT IS WHOLLY REBUILT
*    EACH NIGHT AND HAS NO BALANCING REQUIREMENT AGAINST ANOTHER
*    SYSTEM OF RECORD.
*
 01  WS-FILE-STATUSES.
*    STANDARD TWO-BYTE FILE STATUS CODES, ONE PER FILE.
     03  SBJ-FILE-STATUS           PIC XX.
     03  RES-FILE-STATUS           PIC XX.
     03  PRT-FILE-STATUS           PIC XX.
*
 01  WS-SWITCHES.
*    SET ON AT END OF THE SUBJECTS FILE, STOPS THE MAIN LOOP.
     03  WS-EOF-SW                 PIC X     VALUE "N".
         88  WS-EOF                          VALUE "Y".
*    SET ON WHEN ZZ180 ACTUALLY WORKED OUT AN ACTUAL TDEE.
     03  WS-VALIDATED-SW           PIC X     VALUE "N".
         88  WS-VALIDATED                    VALUE "Y".
*    SET ON WHEN ZZ180 FLAGS METABOLIC ADAPTATION.
     03  WS-ADAPTED-SW             PIC X     VALUE "N".
         88  WS-ADAPTED                      VALUE "Y".
*
*    RUN TOTALS - HELD TOGETHER SO ZZ005 CAN CLEAR THEM IN ONE
*    MOVE AT START OF RUN.  THE REDEFINES BELOW IS NOT USED TO
*    STEP THROUGH THEM BY SUBSCRIPT - IT IS HELD PURELY SO THE
*    WHOLE GROUP CAN BE ZEROED IN ONE MOVE STATEMENT.
*
 01  WS-RUN-TOTALS.
*    SUBJECTS SEEN ON THIS RUN, REGARDLESS OF OUTCOME.
     03  WS-SUBJECTS-READ          PIC 9(5)  COMP.
*    SUBJECTS WITH A WEIGHT TREND, SO AN ACTUAL TDEE WAS WORKED.
     03  WS-SUBJECTS-VALIDATED     PIC 9(5)  COMP.
*    OF THOSE VALIDATED, HOW MANY SHOWED SIGNS OF ADAPTATION.
     03  WS-SUBJECTS-ADAPTED       PIC 9(5)  COMP.
 01  WS-RUN-TOTALS-TBL REDEFINES WS-RUN-TOTALS.
     03  WS-RUN-TOTALS-CTR OCCURS 3 TIMES     PIC 9(5) COMP.
*
*    TABLE CONVENTION USED THROUGHOUT THIS PROGRAM - EACH OF
*    THE THREE FIVE-ENTRY TABLES BELOW (AMOUNTS, PERCENTAGES,
*    NAMES) IS DECLARED FIRST AS AN ORDINARY GROUP OF NAMED
*    03-LEVEL ITEMS, SO EACH FIELD CAN BE MOVED TO BY NAME
*    ELSEWHERE IN THE PROGRAM, THEN REDEFINED AS AN OCCURS TABLE
*    SO THE SAME STORAGE CAN BE WALKED BY WK-SUB.  ALL THREE
*    TABLES SHARE THE ONE SUBSCRIPT AND MUST STAY THE SAME
*    LENGTH - CURRENTLY FIVE, BMR/TEF/NEAT/EAT/EPOC.
*
*    SUBSCRIPT FOR THE COMPONENT/PERCENTAGE/NAME TABLES BELOW.
 01  WK-SUB                        PIC 99    COMP.
*
*    UNIT CONVERSION WORK AREA - SUBJECT RECORD IS HELD IN
*    IMPERIAL UNITS, THE FORMULAS ALL WORK IN METRIC.
*
 01  WK-CONV-FIELDS.
*    BODY WEIGHT, CONVERTED FROM SBJ-WEIGHT-LBS.
     03  WK-WEIGHT-KG              PIC 9(3)V99   COMP-3.
*    HEIGHT, CONVERTED FROM SBJ-HEIGHT-FT/SBJ-HEIGHT-IN.
     03  WK-HEIGHT-CM              PIC 9(3)V99   COMP-3.
*    LEAN BODY MASS, ONLY SET WHEN BODY-FAT PCT IS HELD.
     03  WK-LEAN-KG                PIC 9(3)V99   COMP-3.
*
*    BMR WORK AREA - SEE ZZ120.
*
 01  WK-BMR-FIELDS.
*    MIFFLIN-ST JEOR FIGURE, ALWAYS WORKED OUT FOR COMPARE.
     03  WK-BMR-MIFFLIN            PIC S9(5)V99  COMP-3.
*    KATCH-MCARDLE FIGURE, ONLY WORKED OUT WHEN BODY-FAT KNOWN.
     03  WK-BMR-KATCH              PIC S9(5)V99  COMP-3.
*    WHICHEVER OF THE ABOVE TWO WAS CHOSEN AS THE BASE.
     03  WK-BASE-BMR               PIC S9(5)V99  COMP-3.
*    BASE BMR AFTER THE SLEEP MULTIPLIER IS APPLIED.
     03  WK-ADJ-BMR                PIC S9(5)V99  COMP-3.
*    WHICH FORMULA WAS USED - FOR THE COMPARE LINE ON THE REPORT.
     03  WK-BMR-METHOD             PIC X.
         88  WK-BMR-IS-MIFFLIN               VALUE "M".
         88  WK-BMR-IS-KATCH                 VALUE "K".
*
*    SLEEP ADJUSTMENT WORK AREA - SEE ZZ110.
*
 01  WK-SLEEP-FIELDS.
*    QUALITY FACTOR FROM SBJ-SLEEP-QUALITY, P/F/G/E.
     03  WK-SLEEP-QUAL-FACTOR      PIC 9V99      COMP-3.
*    COMBINED HOURS-BAND AND QUALITY MULTIPLIER APPLIED TO BMR.
     03  WK-SLEEP-BMR-MULT         PIC 9V9999    COMP-3.
*    COMBINED HOURS-BAND AND QUALITY MULTIPLIER APPLIED TO NEAT.
     03  WK-SLEEP-NEAT-MULT        PIC 9V9999    COMP-3.
*
*    THERMIC EFFECT OF FOOD WORK AREA - SEE ZZ130.
*
 01  WK-TEF-FIELDS.
*    RAW CALORIE VALUE OF EACH MACRO, BEFORE THE TEF RATE.
     03  WK-PROTEIN-CAL            PIC 9(4)V99   COMP-3.
     03  WK-CARBS-CAL              PIC 9(4)V99   COMP-3.
     03  WK-FAT-CAL                PIC 9(4)V99   COMP-3.
*    TEF CONTRIBUTION OF EACH MACRO - PRINTED AS SUB-LINES BY
*    ZZ206 WHEN MACROS ARE HELD FOR THE SUBJECT.
     03  WK-PROTEIN-TEF            PIC 9(4)V99   COMP-3.
     03  WK-CARBS-TEF              PIC 9(4)V99   COMP-3.
     03  WK-FAT-TEF                PIC 9(4)V99   COMP-3.
*    THE THREE MACRO TEF FIGURES SUMMED, OR THE FLAT 10% RATE.
     03  WK-TOTAL-TEF              PIC 9(4)V99   COMP-3.
*    USED ONLY TO TEST WHETHER ANY MACROS WERE HELD AT ALL.
     03  WK-MACRO-SUM-G            PIC 9(4)      COMP.
*
*    NEAT FROM STEPS WORK AREA - SEE ZZ140.
*
 01  WK-NEAT-STEPS-FIELDS.
*    ASSUMED STRIDE LENGTH, A FIXED FRACTION OF HEIGHT.
     03  WK-STRIDE-M               PIC 9V999     COMP-3.
*    DISTANCE COVERED BY THE SUBJECT'S DAILY STEP COUNT.
     03  WK-DISTANCE-KM            PIC 9(3)V999  COMP-3.
*    WALKING SPEED AND MET VALUE, BOTH KEYED OFF STEP PACE.
     03  WK-PACE-SPEED             PIC 9V9       COMP-3.
     03  WK-PACE-MET               PIC 9V9       COMP-3.
*    TIME SPENT COVERING THE DISTANCE, AT THE PACE SPEED.
     03  WK-STEPS-TIME-HRS         PIC 9(3)V999  COMP-3.
*    CALORIES BURNED BY THE STEPS, BEFORE THE SLEEP MULTIPLIER.
     03  WK-NEAT-STEPS-BASE        PIC 9(4)V99   COMP-3.
*    STEPS FIGURE WRITTEN TO TDEE-RESULTS AND PRINTED ON THE
*    REPORT - AFTER THE SLEEP MULTIPLIER IS APPLIED.
     03  WK-NEAT-STEPS-ADJ         PIC 9(4)V99   COMP-3.
*
*    EAT / EPOC WORK AREA - SEE ZZ150.
*
 01  WK-EAT-EPOC-FIELDS.
*    MET RATE AND EPOC RATE, KEYED OFF WORKOUT TYPE/INTENSITY.
     03  WK-EAT-MET                PIC 9(2)V9    COMP-3.
     03  WK-EPOC-RATE              PIC 9(2)V9    COMP-3.
*    PER-SESSION FIGURES BEFORE SPREADING OVER THE WEEK.
     03  WK-EAT-PER-SESS           PIC 9(4)V99   COMP-3.
     03  WK-EPOC-PER-SESS          PIC 9(4)V99   COMP-3.
*    DAILY AVERAGE, PER-SESSION FIGURE TIMES WORKOUTS OVER 7.
     03  WK-DAILY-EAT              PIC 9(4)V99   COMP-3.
     03  WK-DAILY-EPOC             PIC 9(4)V99   COMP-3.
*
*    JOB / SEDENTARY NEAT WORK AREA - SEE ZZ160.
*
 01  WK-NEAT-OTHER-FIELDS.
*    JOB MULTIPLIER STRAIGHT OFF SBJ-JOB-TYPE, BEFORE TRIMMING.
     03  WK-JOB-MULT-BASE          PIC 9V99      COMP-3.
*    JOB MULTIPLIER AFTER THE SEDENTARY-HOURS TRIM, IF ANY.
     03  WK-JOB-MULT               PIC 9V99      COMP-3.
*    REMAINDER OF THE JOB ALLOWANCE AFTER STEPS ARE NETTED OFF.
     03  WK-NEAT-OTHER-BASE        PIC S9(4)V99  COMP-3.
*    OTHER-MOVEMENT FIGURE WRITTEN TO TDEE-RESULTS AND PRINTED
*    ON THE REPORT - AFTER THE SLEEP MULTIPLIER IS APPLIED.
     03  WK-NEAT-OTHER-ADJ         PIC 9(4)V99   COMP-3.
*
*    COMPONENT BLOCK FOR THE DETAIL REPORT - FIVE LINES, BMR,
*    TEF, A COMBINED NEAT (STEPS PLUS OTHER MOVEMENT), EAT AND
*    EPOC.  HELD AS A GROUP SO ZZ170/ZZ200 CAN STEP THROUGH IT
*    AS A TABLE (SEE WK-COMPONENTS-TBL BELOW).  NEAT-STEPS AND
*    NEAT-OTHER EACH KEEP THEIR OWN WORK FIELD ABOVE FOR THE
*    TDEE-RESULTS RECORD - ONLY THE PRINTED BREAKDOWN COMBINES
*    THEM.  PER WRQ-044.
*
*    THE FIVE COMPONENT AMOUNTS, FILLED BY ZZ170 AND PRINTED BY
*    ZZ200 ONE ENTRY AT A TIME THROUGH THE REDEFINES BELOW.
 01  WK-COMPONENTS.
     03  WK-COMP-BMR               PIC S9(5)V99  COMP-3.
     03  WK-COMP-TEF               PIC S9(5)V99  COMP-3.
     03  WK-COMP-NEAT              PIC S9(5)V99  COMP-3.
     03  WK-COMP-EAT               PIC S9(5)V99  COMP-3.
     03  WK-COMP-EPOC              PIC S9(5)V99  COMP-3.
*    SUBSCRIPTED VIEW OF THE SAME FIVE AMOUNTS, WALKED BY WK-SUB.
 01  WK-COMPONENTS-TBL REDEFINES WK-COMPONENTS.
     03  WK-COMP-AMT OCCURS 5 TIMES PIC S9(5)V99 COMP-3.
*
*    EACH COMPONENT'S SHARE OF THE TOTAL, WORKED OUT BY ZZ175.
 01  WK-PCT-BLOCK.
     03  WK-PCT-BMR                PIC S9(3)V9   COMP-3.
     03  WK-PCT-TEF                PIC S9(3)V9   COMP-3.
     03  WK-PCT-NEAT               PIC S9(3)V9   COMP-3.
     03  WK-PCT-EAT                PIC S9(3)V9   COMP-3.
     03  WK-PCT-EPOC               PIC S9(3)V9   COMP-3.
*    SUBSCRIPTED VIEW OF THE SAME FIVE PERCENTAGES.
 01  WK-PCT-TBL REDEFINES WK-PCT-BLOCK.
     03  WK-PCT-AMT OCCURS 5 TIMES PIC S9(3)V9   COMP-3.
*
*    PRINT NAMES FOR THE FIVE COMPONENT LINES, SAME ORDER AS
*    WK-COMPONENTS ABOVE - BMR, TEF, NEAT, EAT, EPOC.
 01  WK-COMP-NAMES.
     03  FILLER                    PIC X(15) VALUE "BMR".
     03  FILLER                    PIC X(15) VALUE "TEF".
     03  FILLER                    PIC X(15) VALUE "NEAT".
     03  FILLER                    PIC X(15) VALUE "EAT".
     03  FILLER                    PIC X(15) VALUE "EPOC".
*    SUBSCRIPTED VIEW OF THE SAME FIVE NAMES.
 01  WK-COMP-NAMES-TBL REDEFINES WK-COMP-NAMES.
     03  WK-COMP-NAME OCCURS 5 TIMES PIC X(15).
*
*    HEADLINE TDEE FIGURES - THE RAW FORMULA ESTIMATE AND THE
*    FINAL FIGURE ACTUALLY USED (ESTIMATE OR VALIDATED ACTUAL).
 01  WK-TDEE-FIELDS.
     03  WK-TDEE-ESTIMATE          PIC S9(5)V99  COMP-3.
     03  WK-FINAL-TDEE             PIC S9(5)V99  COMP-3.
*
*    WEIGHT-TREND VALIDATION WORK AREA.
*
 01  WK-TREND-FIELDS.
*    WEIGHT CHANGE, CONVERTED FROM SBJ-WT-CHANGE-LBS.
     03  WK-WTCHANGE-KG            PIC S9(3)V999 COMP-3.
*    DAILY CALORIE SURPLUS/DEFICIT IMPLIED BY THE WEIGHT CHANGE.
     03  WK-DAILY-SURPLUS          PIC S9(5)V99  COMP-3.
*    TDEE BACKED OUT FROM CALORIES EATEN LESS THE SURPLUS.
     03  WK-ACTUAL-TDEE            PIC S9(5)V99  COMP-3.
*    ACTUAL TDEE LESS THE FORMULA ESTIMATE, SIGNED.
     03  WK-DIFFERENCE             PIC S9(5)V99  COMP-3.
*    THE DIFFERENCE ABOVE AS A SIGNED PERCENTAGE OF THE ESTIMATE.
     03  WK-PCT-DIFF               PIC S9(3)V9   COMP-3.
*    UNSIGNED PCT-DIFF, USED TO PICK THE RECOMMENDATION BAND.
     03  WK-ABS-PCT-DIFF           PIC 9(3)V9    COMP-3.
*    ADAPTATION WARNING TEXT, BLANK WHEN NONE DETECTED.
     03  WK-ADAPT-TYPE             PIC X(44).
*    RECOMMENDATION LINE PRINTED UNDER THE VALIDATION BLOCK.
     03  WK-RECOMMEND-TXT          PIC X(60).
*
*    CALORIE TARGET WORK AREA - FIVE FIXED OFFSETS FROM THE
*    FINAL TDEE FIGURE, SEE ZZ190.
*
 01  WK-TARGET-FIELDS.
*    FASTEST SAFE LOSS RATE - 750 CAL/DAY BELOW FINAL TDEE.
     03  WK-TARGET-AGGR            PIC S9(5)V99  COMP-3.
*    STEADY, SUSTAINABLE LOSS - 500 CAL/DAY BELOW FINAL TDEE.
     03  WK-TARGET-MOD             PIC S9(5)V99  COMP-3.
*    HOLD CURRENT WEIGHT - SAME AS THE FINAL TDEE FIGURE.
     03  WK-TARGET-MAINT           PIC S9(5)V99  COMP-3.
*    SLOW, LEAN GAIN - 200 CAL/DAY ABOVE FINAL TDEE.
     03  WK-TARGET-LEAN            PIC S9(5)V99  COMP-3.
*    FASTER GAIN FOR SIZE/STRENGTH - 350 CAL/DAY ABOVE FINAL TDEE.
     03  WK-TARGET-BULK            PIC S9(5)V99  COMP-3.
*
*    PRINT EDIT FIELDS - SHARED BY ALL THE PRINT PARAGRAPHS,
*    ONE MOVE/STRING AT A TIME, SO THEY CAN BE THIS FEW.  NONE
*    OF THESE ARE EVER USED FOR ARITHMETIC - THEY ARE OUTPUT
*    FIELDS ONLY, HOLDING THE EDITED PICTURE OF WHATEVER
*    COMP-3 WORK FIELD IS CURRENTLY BEING PRINTED.
*
 01  WK-EDIT-FIELDS.
*    UNSIGNED WHOLE-CALORIE FIGURES.
     03  WK-EDIT-5                 PIC ZZZZ9.
*    SIGNED WHOLE-CALORIE FIGURES, FOR THE VALIDATION BLOCK.
     03  WK-EDIT-5S                PIC -ZZZZ9.
*    UNSIGNED ONE-DECIMAL PERCENTAGES.
     03  WK-EDIT-PCT               PIC ZZ9.9.
*    SIGNED ONE-DECIMAL PERCENTAGES.
     03  WK-EDIT-PCT-S             PIC -ZZ9.9.
*
 01  WS-RPT-LINE                   PIC X(132).
*
*    ERROR MESSAGES.
*
 01  ERROR-MESSAGES.
*    GENERIC CLOSING MESSAGE, DISPLAYED AFTER ANY TD0NN MESSAGE
*    BELOW TO MAKE PLAIN THE RUN HAS STOPPED, NOT JUST WARNED.
     03  SY001    PIC X(46) VALUE
         "SY001 ABORTING RUN - SEE MESSAGE ABOVE".
*    SUBJECTS FILE OPEN FAILURE - FATAL, NOTHING TO PROCESS.
     03  TD001    PIC X(46) VALUE
         "TD001 SUBJECTS FILE WILL NOT OPEN, STATUS ".
*    TDEE-RESULTS OPEN FAILURE - FATAL, NOWHERE TO WRITE RESULTS.
     03  TD002    PIC X(46) VALUE
         "TD002 TDEE-RESULTS FILE WILL NOT OPEN, STATUS ".
*    TDEE-REPORT OPEN FAILURE - FATAL, NOWHERE TO PRINT.
     03  TD003    PIC X(46) VALUE
         "TD003 TDEE-REPORT FILE WILL NOT OPEN, STATUS ".
*
 PROCEDURE DIVISION.
*
*    AA000 IS THE WHOLE RUN - INITIALISE, OPEN, ONE PASS OF
*    THE SUBJECTS FILE, RUN TOTALS, CLOSE.
*
 AA000-MAIN SECTION.
 AA000-START.
*    STANDARD THREE-STAGE BATCH SHAPE - INITIALISE, PROCESS,
*    WIND DOWN.  NOTHING BELOW THIS SECTION RUNS ON ITS OWN.
     PERFORM AA005-INITIALISE       THRU AA005-EXIT.
     PERFORM AA010-OPEN-FILES       THRU AA010-EXIT.
*    ONE FULL PASS OF THE SUBJECTS FILE, PRIMED BY AA010.
     PERFORM AA050-PROCESS-SUBJECT  THRU AA050-EXIT
             UNTIL WS-EOF.
     PERFORM AA090-PRINT-RUN-TOTALS THRU AA090-EXIT.
     PERFORM AA099-CLOSE-FILES      THRU AA099-EXIT.
     STOP RUN.
 AA000-EXIT.
     EXIT SECTION.
*
*    AA005 - CLEAR THE RUN TOTALS BEFORE THE FIRST SUBJECT IS
*    READ.
*
 AA005-INITIALISE SECTION.
 AA005-START.
*    ONE MOVE CLEARS ALL THREE COUNTERS, SEE WS-RUN-TOTALS.
     MOVE ZEROES TO WS-RUN-TOTALS.
 AA005-EXIT.
     EXIT SECTION.
*
*    AA010 - OPEN THE THREE FILES AND PRIME THE READ.  ANY
*    FILE REFUSING TO OPEN IS FATAL - THIS SHOP'S RUNS DO NOT
*    CARRY ON HALF-OPEN.
*
 AA010-OPEN-FILES SECTION.
 AA010-START.
*    SUBJECTS FILE - INPUT, ONE RECORD PER PERSON TO BE RATED.
     OPEN INPUT  TD-SUBJECTS-FILE.
     IF SBJ-FILE-STATUS NOT = "00"
        DISPLAY TD001 SBJ-FILE-STATUS
        DISPLAY SY001
        STOP RUN
     END-IF.
*    TDEE-RESULTS - OUTPUT, PICKED UP BY OTHER RUNS DOWNSTREAM.
     OPEN OUTPUT TD-RESULTS-FILE.
     IF RES-FILE-STATUS NOT = "00"
        DISPLAY TD002 RES-FILE-STATUS
        DISPLAY SY001
        STOP RUN
     END-IF.
*    TDEE-REPORT - OUTPUT, THE PRINTED DETAIL AND RUN TOTALS.
     OPEN OUTPUT PRINT-FILE.
     IF PRT-FILE-STATUS NOT = "00"
        DISPLAY TD003 PRT-FILE-STATUS
        DISPLAY SY001
        STOP RUN
     END-IF.
*    PRIME THE LOOP WITH THE FIRST SUBJECT RECORD.
     PERFORM ZZ900-READ-SUBJECT THRU ZZ900-EXIT.
 AA010-EXIT.
     EXIT SECTION.
*
*    AA050 - ONE SUBJECT THROUGH THE WHOLE CALCULATION CHAIN,
*    IN THE ORDER THE FIGURES DEPEND ON EACH OTHER - UNITS
*    FIRST, THEN SLEEP ADJUSTMENT (NEEDED BY BOTH BMR AND NEAT),
*    THEN EACH COMPONENT, THEN THE TOTAL, THEN VALIDATION
*    AGAINST THE WEIGHT TREND IF ONE IS HELD, THEN TARGETS.
*
 AA050-PROCESS-SUBJECT SECTION.
 AA050-START.
*    COUNT THE SUBJECT AND CLEAR THE TWO PER-SUBJECT SWITCHES -
*    ANY VALUE LEFT OVER FROM THE PREVIOUS SUBJECT WOULD BE
*    WRONG FOR THIS ONE.
     ADD 1 TO WS-SUBJECTS-READ.
     MOVE "N" TO WS-VALIDATED-SW.
     MOVE "N" TO WS-ADAPTED-SW.
*    UNITS FIRST - EVERY FORMULA BELOW WORKS IN METRIC.
     PERFORM ZZ100-CONVERT-UNITS     THRU ZZ100-EXIT.
*    SLEEP MULTIPLIERS NEXT - NEEDED BY BOTH BMR AND NEAT.
     PERFORM ZZ110-SLEEP-ADJUSTMENT  THRU ZZ110-EXIT.
     PERFORM ZZ120-CALC-BMR          THRU ZZ120-EXIT.
     PERFORM ZZ130-CALC-TEF          THRU ZZ130-EXIT.
     PERFORM ZZ140-CALC-NEAT-STEPS   THRU ZZ140-EXIT.
     PERFORM ZZ150-CALC-EAT-EPOC     THRU ZZ150-EXIT.
     PERFORM ZZ160-CALC-NEAT-OTHER   THRU ZZ160-EXIT.
*    ALL SIX COMPONENTS NOW HELD - ADD THEM UP.
     PERFORM ZZ170-ASSEMBLE-TDEE     THRU ZZ170-EXIT.
*    NO TREND HELD - NOTHING TO VALIDATE, ESTIMATE STANDS AS
*    THE FINAL FIGURE AND THE ADAPTATION/RECOMMENDATION TEXT
*    IS LEFT BLANK ON THE DETAIL LINE.
     IF SBJ-HAS-TREND = "Y"
        PERFORM ZZ180-VALIDATE-TREND THRU ZZ180-EXIT
     ELSE
        MOVE WK-TDEE-ESTIMATE TO WK-FINAL-TDEE
        MOVE SPACES TO WK-ADAPT-TYPE
        MOVE SPACES TO WK-RECOMMEND-TXT
     END-IF.
     PERFORM ZZ190-CALC-TARGETS      THRU ZZ190-EXIT.
*    MACHINE-READABLE RECORD IS WRITTEN BEFORE THE PRINT LINES
*    SO AN ABEND PART-WAY THROUGH PRINTING STILL LEAVES A
*    COMPLETE RESULT FOR DOWNSTREAM RUNS TO PICK UP.
     PERFORM ZZ210-WRITE-RESULT      THRU ZZ210-EXIT.
     PERFORM ZZ200-PRINT-DETAIL      THRU ZZ200-EXIT.
     PERFORM ZZ900-READ-SUBJECT      THRU ZZ900-EXIT.
 AA050-EXIT.
     EXIT SECTION.
*
*    AA090 - PRINT THE RUN TOTALS BLOCK AT THE FOOT OF THE
*    REPORT.  A BLANK LINE SEPARATES IT FROM THE LAST SUBJECT'S
*    DETAIL.
*
*    AA090 - RUN TOTALS BLOCK, WRITTEN ONCE AT THE FOOT OF THE
*    REPORT AFTER THE LAST SUBJECT HAS BEEN PRINTED.  MOVED HERE
*    FROM THE REPORT HEADING IN THE 09/01/91 CHANGE BELOW SO
*    OPERATORS COULD SEE THE FINAL COUNTS WITHOUT SCROLLING BACK
*    TO THE TOP OF A LONG RUN.
*
 AA090-PRINT-RUN-TOTALS SECTION.
 AA090-START.
*    BLANK LINE, THEN HEADING.
     MOVE SPACES TO WS-RPT-LINE.
     WRITE PRINT-REC FROM WS-RPT-LINE.
     MOVE SPACES TO WS-RPT-LINE.
     STRING "RUN TOTALS" DELIMITED BY SIZE
         INTO WS-RPT-LINE.
     WRITE PRINT-REC FROM WS-RPT-LINE.
*    SUBJECTS READ - EVERY RECORD SEEN ON THIS RUN.
     MOVE WS-SUBJECTS-READ TO WK-EDIT-5.
     MOVE SPACES TO WS-RPT-LINE.
     STRING "  SUBJECTS READ . . . . . . . " DELIMITED BY SIZE
         WK-EDIT-5                 DELIMITED BY SIZE
         INTO WS-RPT-LINE.
     WRITE PRINT-REC FROM WS-RPT-LINE.
*    SUBJECTS VALIDATED - HAD A WEIGHT TREND TO CHECK AGAINST.
     MOVE WS-SUBJECTS-VALIDATED TO WK-EDIT-5.
     MOVE SPACES TO WS-RPT-LINE.
     STRING "  SUBJECTS VALIDATED  . . . . " DELIMITED BY SIZE
         WK-EDIT-5                 DELIMITED BY SIZE
         INTO WS-RPT-LINE.
     WRITE PRINT-REC FROM WS-RPT-LINE.
*    ADAPTATIONS DETECTED - OF THOSE VALIDATED ABOVE.
     MOVE WS-SUBJECTS-ADAPTED TO WK-EDIT-5.
     MOVE SPACES TO WS-RPT-LINE.
     STRING "  ADAPTATIONS DETECTED  . . . " DELIMITED BY SIZE
         WK-EDIT-5                 DELIMITED BY SIZE
         INTO WS-RPT-LINE.
     WRITE PRINT-REC FROM WS-RPT-LINE.
 AA090-EXIT.
     EXIT SECTION.
*
*    AA099 - CLOSE DOWN.  ORDER DOES NOT MATTER, FOLLOWS THE
*    OPEN SEQUENCE OUT OF HABIT.
*
 AA099-CLOSE-FILES SECTION.
 AA099-START.
*    SUBJECTS FILE - NOTHING FURTHER READ FROM IT THIS RUN.
     CLOSE TD-SUBJECTS-FILE.
*    TDEE-RESULTS - ONE RECORD WRITTEN PER SUBJECT PROCESSED.
     CLOSE TD-RESULTS-FILE.
*    TDEE-REPORT - DETAIL LINES PLUS THE RUN TOTALS BLOCK.
     CLOSE PRINT-FILE.
 AA099-EXIT.
     EXIT SECTION.
*
*    ZZ100 - CONVERT IMPERIAL INPUT TO METRIC FOR THE MATHS.
*    1 LB = 0.453592 KG, 1 INCH = 2.54 CM - HEIGHT IS HELD AS
*    FEET PLUS INCHES SO IT IS TURNED TO INCHES FIRST.
*
 ZZ100-CONVERT-UNITS SECTION.
 ZZ100-START.
*    POUNDS TO KILOGRAMS.
     COMPUTE WK-WEIGHT-KG ROUNDED =
             SBJ-WEIGHT-LBS * 0.453592.
*    FEET/INCHES TO CENTIMETRES, VIA TOTAL INCHES.
     COMPUTE WK-HEIGHT-CM ROUNDED =
             ((SBJ-HEIGHT-FT * 12) + SBJ-HEIGHT-IN) * 2.54.
 ZZ100-EXIT.
     EXIT SECTION.
*
*    ZZ110 - SLEEP HOURS / QUALITY METABOLIC ADJUSTMENT.  NOTE
*    THE TOP BAND (9 HOURS OR MORE) DOES NOT APPLY THE QUALITY
*    FACTOR - SEE WRQ FILE, THIS WAS DELIBERATE.  THE QUALITY
*    FACTOR ITSELF COMES FROM THE FIRST EVALUATE, THE HOURS
*    BAND FROM THE SECOND - BOTH MULTIPLIERS ARE NEEDED BELOW,
*    ONE FOR BMR AND ONE FOR NEAT.
*
 ZZ110-SLEEP-ADJUSTMENT SECTION.
 ZZ110-START.
*    QUALITY FACTOR FIRST - POOR/FAIR/GOOD/EXCELLENT.
     EVALUATE SBJ-SLEEP-QUALITY
         WHEN "P"  MOVE 0.97 TO WK-SLEEP-QUAL-FACTOR
         WHEN "F"  MOVE 0.99 TO WK-SLEEP-QUAL-FACTOR
         WHEN "G"  MOVE 1.00 TO WK-SLEEP-QUAL-FACTOR
         WHEN "E"  MOVE 1.00 TO WK-SLEEP-QUAL-FACTOR
         WHEN OTHER MOVE 1.00 TO WK-SLEEP-QUAL-FACTOR
     END-EVALUATE.
*    HOURS BAND - 9+, 7-8, 6, 5, UNDER 5.  ONLY THE TOP BAND
*    IGNORES THE QUALITY FACTOR.
     EVALUATE TRUE
*        9 HOURS OR MORE - FIXED MULTIPLIERS, QUALITY FACTOR
*        DELIBERATELY NOT APPLIED AT THIS TOP BAND.
         WHEN SBJ-SLEEP-HOURS >= 9
              MOVE 0.98 TO WK-SLEEP-BMR-MULT
              MOVE 0.95 TO WK-SLEEP-NEAT-MULT
*        7-8 HOURS - THE BASELINE BAND, NO ADJUSTMENT BEYOND
*        THE QUALITY FACTOR ITSELF.
         WHEN SBJ-SLEEP-HOURS >= 7
              COMPUTE WK-SLEEP-BMR-MULT ROUNDED =
                      1.00 * WK-SLEEP-QUAL-FACTOR
              COMPUTE WK-SLEEP-NEAT-MULT ROUNDED =
                      1.00 * WK-SLEEP-QUAL-FACTOR
*        6 HOURS - SMALL REDUCTION TO BOTH BMR AND NEAT.
         WHEN SBJ-SLEEP-HOURS >= 6
              COMPUTE WK-SLEEP-BMR-MULT ROUNDED =
                      0.97 * WK-SLEEP-QUAL-FACTOR
              COMPUTE WK-SLEEP-NEAT-MULT ROUNDED =
                      0.93 * WK-SLEEP-QUAL-FACTOR
*        5 HOURS - LARGER REDUCTION, NEAT SUFFERS MORE THAN BMR.
         WHEN SBJ-SLEEP-HOURS >= 5
              COMPUTE WK-SLEEP-BMR-MULT ROUNDED =
                      0.95 * WK-SLEEP-QUAL-FACTOR
              COMPUTE WK-SLEEP-NEAT-MULT ROUNDED =
                      0.88 * WK-SLEEP-QUAL-FACTOR
*        UNDER 5 HOURS - WORST BAND, NEAT HIT HARDEST.
         WHEN OTHER
              COMPUTE WK-SLEEP-BMR-MULT ROUNDED =
                      0.92 * WK-SLEEP-QUAL-FACTOR
              COMPUTE WK-SLEEP-NEAT-MULT ROUNDED =
                      0.80 * WK-SLEEP-QUAL-FACTOR
     END-EVALUATE.
 ZZ110-EXIT.
     EXIT SECTION.
*
*    ZZ120 - BMR.  MIFFLIN-ST JEOR ALWAYS WORKED OUT SO IT CAN
*    BE SHOWN ON THE REPORT EVEN WHEN KATCH-MCARDLE IS USED AS
*    THE BASE.  KATCH-MCARDLE NEEDS LEAN BODY MASS, SO IT ONLY
*    RUNS WHEN A BODY-FAT PERCENTAGE IS HELD FOR THE SUBJECT -
*    OTHERWISE MIFFLIN IS THE BASE FIGURE CARRIED FORWARD.
*    THE SLEEP BMR MULTIPLIER FROM ZZ110 IS APPLIED LAST.
*
 ZZ120-CALC-BMR SECTION.
 ZZ120-START.
*    MIFFLIN-ST JEOR BASE FIGURE, SEX-NEUTRAL PART FIRST.
     COMPUTE WK-BMR-MIFFLIN ROUNDED =
             (10 * WK-WEIGHT-KG) + (6.25 * WK-HEIGHT-CM)
             - (5 * SBJ-AGE).
*    SEX ADJUSTMENT - PLUS 5 FOR MALE, MINUS 161 FOR FEMALE.
     IF SBJ-SEX = "M"
        ADD 5 TO WK-BMR-MIFFLIN
     ELSE
        SUBTRACT 161 FROM WK-BMR-MIFFLIN
     END-IF.
*    KATCH-MCARDLE ONLY WHEN BODY-FAT PCT IS HELD - NEEDS LEAN
*    BODY MASS, WORKED OUT FROM TOTAL WEIGHT LESS FAT MASS.
     IF SBJ-BODY-FAT-PCT > 0
        COMPUTE WK-LEAN-KG ROUNDED =
                WK-WEIGHT-KG * (1 - (SBJ-BODY-FAT-PCT / 100))
        COMPUTE WK-BMR-KATCH ROUNDED =
                370 + (21.6 * WK-LEAN-KG)
        MOVE WK-BMR-KATCH TO WK-BASE-BMR
        MOVE "K" TO WK-BMR-METHOD
     ELSE
        MOVE WK-BMR-MIFFLIN TO WK-BASE-BMR
        MOVE "M" TO WK-BMR-METHOD
     END-IF.
*    SLEEP MULTIPLIER FROM ZZ110 APPLIED LAST.
     COMPUTE WK-ADJ-BMR ROUNDED =
             WK-BASE-BMR * WK-SLEEP-BMR-MULT.
 ZZ120-EXIT.
     EXIT SECTION.
*
*    ZZ130 - THERMIC EFFECT OF FOOD.  WHERE MACROS ARE HELD,
*    TEF IS WORKED OUT PER MACRO AT ITS OWN RATE (PROTEIN 25%,
*    CARBS 7.5%, FAT 1.5%) AND SUMMED.  WHERE NO MACROS ARE
*    HELD, A FLAT 10% OF TOTAL CALORIES IS USED INSTEAD AND
*    THE PER-MACRO SUB-FIGURES ARE LEFT AT ZERO SO ZZ206 KNOWS
*    TO LEAVE THE SUB-LINES OFF THE REPORT.
*
 ZZ130-CALC-TEF SECTION.
 ZZ130-START.
*    ANY MACROS HELD AT ALL, USED AS THE GUARD BELOW.
     COMPUTE WK-MACRO-SUM-G =
             SBJ-DAILY-PROTEIN-G + SBJ-DAILY-CARBS-G
             + SBJ-DAILY-FAT-G.
     IF SBJ-DAILY-CALORIES > 0 AND WK-MACRO-SUM-G > 0
*       GRAMS TO CALORIES - PROTEIN/CARBS 4 CAL/G, FAT 9 CAL/G.
        COMPUTE WK-PROTEIN-CAL = SBJ-DAILY-PROTEIN-G * 4
        COMPUTE WK-CARBS-CAL   = SBJ-DAILY-CARBS-G   * 4
        COMPUTE WK-FAT-CAL     = SBJ-DAILY-FAT-G     * 9
*       TEF RATE PER MACRO - PROTEIN 25%, CARBS 7.5%, FAT 1.5%.
*       PROTEIN HAS BY FAR THE HIGHEST THERMIC COST OF THE THREE.
        COMPUTE WK-PROTEIN-TEF ROUNDED = WK-PROTEIN-CAL * 0.25
        COMPUTE WK-CARBS-TEF   ROUNDED = WK-CARBS-CAL * 0.075
        COMPUTE WK-FAT-TEF     ROUNDED = WK-FAT-CAL * 0.015
*       THE THREE MACRO TEF FIGURES SUMMED TO ONE TOTAL TEF.
        COMPUTE WK-TOTAL-TEF   ROUNDED =
                WK-PROTEIN-TEF + WK-CARBS-TEF + WK-FAT-TEF
     ELSE
*       NO MACROS HELD - FLAT 10% OF TOTAL CALORIES, AND THE
*       PER-MACRO FIGURES STAY ZERO SO ZZ206 SKIPS THE SUB-LINES.
        COMPUTE WK-TOTAL-TEF ROUNDED = SBJ-DAILY-CALORIES * 0.10
        MOVE 0 TO WK-PROTEIN-TEF
        MOVE 0 TO WK-CARBS-TEF
        MOVE 0 TO WK-FAT-TEF
     END-IF.
 ZZ130-EXIT.
     EXIT SECTION.
*
*    ZZ140 - NEAT FROM DAILY STEPS.  STRIDE LENGTH IS TAKEN
*    AS A FIXED FRACTION OF HEIGHT, WHICH GIVES THE DISTANCE
*    WALKED; PACE THEN GIVES BOTH A SPEED (TO WORK OUT TIME
*    SPENT WALKING) AND A MET VALUE (TO WORK OUT CALORIES
*    BURNED OVER THAT TIME).  THE SLEEP NEAT MULTIPLIER IS
*    APPLIED LAST, SAME AS FOR BMR.
*
 ZZ140-CALC-NEAT-STEPS SECTION.
 ZZ140-START.
*    STRIDE LENGTH - A FIXED FRACTION OF HEIGHT - GIVES THE
*    DISTANCE COVERED BY THE SUBJECT'S DAILY STEP COUNT.
     COMPUTE WK-STRIDE-M ROUNDED =
             (WK-HEIGHT-CM * 0.414) / 100.
     COMPUTE WK-DISTANCE-KM ROUNDED =
             (SBJ-DAILY-STEPS * WK-STRIDE-M) / 1000.
*    PACE CODE GIVES BOTH A WALKING SPEED (KM/H, FOR TIME) AND
*    A MET VALUE (FOR CALORIES) - SLOW, AVERAGE, BRISK, VERY
*    BRISK.
     EVALUATE SBJ-STEP-PACE
*        SLOW STROLL.
         WHEN "S" MOVE 3.2 TO WK-PACE-SPEED
                  MOVE 2.8 TO WK-PACE-MET
*        AVERAGE WALKING PACE - ALSO THE DEFAULT BELOW.
         WHEN "A" MOVE 4.8 TO WK-PACE-SPEED
                  MOVE 3.8 TO WK-PACE-MET
*        BRISK WALK.
         WHEN "B" MOVE 6.3 TO WK-PACE-SPEED
                  MOVE 4.8 TO WK-PACE-MET
*        VERY BRISK, BORDERING ON A JOG.
         WHEN "V" MOVE 7.2 TO WK-PACE-SPEED
                  MOVE 5.5 TO WK-PACE-MET
*        UNRECOGNISED PACE CODE - FALL BACK TO AVERAGE.
         WHEN OTHER
                  MOVE 4.8 TO WK-PACE-SPEED
                  MOVE 3.8 TO WK-PACE-MET
     END-EVALUATE.
*    TIME SPENT WALKING, THEN CALORIES AT THE PACE MET VALUE.
     COMPUTE WK-STEPS-TIME-HRS ROUNDED =
             WK-DISTANCE-KM / WK-PACE-SPEED.
     COMPUTE WK-NEAT-STEPS-BASE ROUNDED =
             WK-PACE-MET * WK-WEIGHT-KG * WK-STEPS-TIME-HRS.
*    SLEEP NEAT MULTIPLIER FROM ZZ110 APPLIED LAST.
     COMPUTE WK-NEAT-STEPS-ADJ ROUNDED =
             WK-NEAT-STEPS-BASE * WK-SLEEP-NEAT-MULT.
 ZZ140-EXIT.
     EXIT SECTION.
*
*    ZZ150 - EXERCISE CALORIES (EAT) AND POST-EXERCISE BURN
*    (EPOC), AVERAGED OVER THE WEEK.  WRQ-031 ADDED EPOC - IT
*    USED TO BE FOLDED INTO THE EAT FIGURE, WHICH WAS WRONG.
*    THE EVALUATE PICKS A MET RATE AND AN EPOC RATE BY
*    WORKOUT TYPE CROSSED WITH INTENSITY; EACH PER-SESSION
*    FIGURE IS THEN SPREAD ACROSS THE WEEK BY WORKOUTS-PER-WK
*    OVER 7 TO GET A DAILY AVERAGE.
*
 ZZ150-CALC-EAT-EPOC SECTION.
 ZZ150-START.
*    NO WORKOUTS - NOTHING TO ADD FOR EAT OR EPOC.
     IF SBJ-WORKOUTS-PER-WK = 0
        MOVE 0 TO WK-DAILY-EAT
        MOVE 0 TO WK-DAILY-EPOC
     ELSE
*       MET RATE (FOR EAT) AND EPOC RATE, BY WORKOUT TYPE
*       CROSSED WITH INTENSITY - HEAVY LIFT, HIIT, CIRCUIT,
*       STEADY CARDIO, EACH AT HIGH OR MODERATE INTENSITY.
        EVALUATE TRUE
*           HEAVY LIFT, HIGH INTENSITY - HIGHEST EPOC RATE OF
*           THE WHOLE TABLE, RELATIVELY MODEST EAT MET.
            WHEN SBJ-WORKOUT-TYPE = "H"
                 AND SBJ-WORKOUT-INTENS = "H"
                 MOVE  6.0 TO WK-EAT-MET  MOVE 6.0 TO WK-EPOC-RATE
*           HEAVY LIFT, MODERATE INTENSITY.
            WHEN SBJ-WORKOUT-TYPE = "H"
                 AND SBJ-WORKOUT-INTENS = "M"
                 MOVE  5.0 TO WK-EAT-MET  MOVE 4.0 TO WK-EPOC-RATE
*           HIIT, HIGH INTENSITY - HIGHEST EAT MET OF THE TABLE.
            WHEN SBJ-WORKOUT-TYPE = "I"
                 AND SBJ-WORKOUT-INTENS = "H"
                 MOVE 12.0 TO WK-EAT-MET  MOVE 5.5 TO WK-EPOC-RATE
*           HIIT, MODERATE INTENSITY.
            WHEN SBJ-WORKOUT-TYPE = "I"
                 AND SBJ-WORKOUT-INTENS = "M"
                 MOVE 10.0 TO WK-EAT-MET  MOVE 4.0 TO WK-EPOC-RATE
*           CIRCUIT TRAINING, HIGH INTENSITY.
            WHEN SBJ-WORKOUT-TYPE = "C"
                 AND SBJ-WORKOUT-INTENS = "H"
                 MOVE  8.0 TO WK-EAT-MET  MOVE 4.5 TO WK-EPOC-RATE
*           CIRCUIT TRAINING, MODERATE INTENSITY.
            WHEN SBJ-WORKOUT-TYPE = "C"
                 AND SBJ-WORKOUT-INTENS = "M"
                 MOVE  6.0 TO WK-EAT-MET  MOVE 3.0 TO WK-EPOC-RATE
*           STEADY CARDIO, HIGH INTENSITY.
            WHEN SBJ-WORKOUT-TYPE = "S"
                 AND SBJ-WORKOUT-INTENS = "H"
                 MOVE  8.0 TO WK-EAT-MET  MOVE 2.0 TO WK-EPOC-RATE
*           STEADY CARDIO, MODERATE INTENSITY - LOWEST EPOC RATE
*           OF THE WORKOUT TYPES, STEADY CARDIO BARELY ELEVATES
*           POST-SESSION METABOLISM.
            WHEN SBJ-WORKOUT-TYPE = "S"
                 AND SBJ-WORKOUT-INTENS = "M"
                 MOVE  5.0 TO WK-EAT-MET  MOVE 1.0 TO WK-EPOC-RATE
*           UNRECOGNISED TYPE/INTENSITY COMBINATION - MODEST EAT
*           MET, NO EPOC CREDITED AT ALL.
            WHEN OTHER
                 MOVE  5.0 TO WK-EAT-MET  MOVE 0   TO WK-EPOC-RATE
        END-EVALUATE
*       PER-SESSION CALORIES AT THE CHOSEN MET/EPOC RATES, OVER
*       THE SESSION'S DURATION.  EPOC IS SPREAD OVER 14 HOURS
*       OF ELEVATED METABOLISM FOLLOWING THE SESSION.
        COMPUTE WK-EAT-PER-SESS ROUNDED =
                WK-EAT-MET * WK-WEIGHT-KG
                * (SBJ-WORKOUT-DUR-MIN / 60)
        COMPUTE WK-EPOC-PER-SESS ROUNDED =
                WK-EPOC-RATE * (SBJ-WORKOUT-DUR-MIN / 60) * 14
*       SPREAD PER-SESSION FIGURES OVER THE WEEK TO GET A DAILY
*       AVERAGE - WORKOUTS-PER-WK SESSIONS OVER 7 DAYS.
        COMPUTE WK-DAILY-EAT ROUNDED =
                (WK-EAT-PER-SESS * SBJ-WORKOUTS-PER-WK) / 7
        COMPUTE WK-DAILY-EPOC ROUNDED =
                (WK-EPOC-PER-SESS * SBJ-WORKOUTS-PER-WK) / 7
     END-IF.
 ZZ150-EXIT.
     EXIT SECTION.
*
*    ZZ160 - JOB / SEDENTARY NEAT.  THE UNADJUSTED STEPS FIGURE
*    IS SUBTRACTED HERE, NOT THE SLEEP-ADJUSTED ONE - SEE
*    WRQ-018 CHANGE NOTE ABOVE.  THE JOB MULTIPLIER IS TRIMMED
*    WHEN SEDENTARY HOURS RUN HIGH, ON THE THEORY THAT A LONG
*    SEDENTARY DAY EATS INTO THE JOB'S OWN ACTIVITY ALLOWANCE.
*    THE RESULT CANNOT GO NEGATIVE - A HEAVY STEP COUNT CAN
*    ALREADY ACCOUNT FOR ALL OF THE JOB MULTIPLIER'S NEAT.
*
 ZZ160-CALC-NEAT-OTHER SECTION.
 ZZ160-START.
*    JOB MULTIPLIER - DESK, LIGHT, MODERATE, VERY ACTIVE.
     EVALUATE SBJ-JOB-TYPE
*        DESK JOB - LOWEST MULTIPLIER, ALSO THE DEFAULT BELOW.
         WHEN "D" MOVE 1.2 TO WK-JOB-MULT-BASE
*        LIGHT ACTIVITY JOB.
         WHEN "L" MOVE 1.3 TO WK-JOB-MULT-BASE
*        MODERATE ACTIVITY JOB.
         WHEN "M" MOVE 1.4 TO WK-JOB-MULT-BASE
*        VERY ACTIVE JOB - HIGHEST MULTIPLIER.
         WHEN "V" MOVE 1.5 TO WK-JOB-MULT-BASE
*        UNRECOGNISED JOB CODE - TREAT AS DESK.
         WHEN OTHER MOVE 1.2 TO WK-JOB-MULT-BASE
     END-EVALUATE.
     MOVE WK-JOB-MULT-BASE TO WK-JOB-MULT.
*    TRIM THE MULTIPLIER WHEN SEDENTARY HOURS RUN HIGH - A LONG
*    SEDENTARY DAY EATS INTO THE JOB'S OWN ACTIVITY ALLOWANCE.
     IF SBJ-SEDENTARY-HRS > 10
        COMPUTE WK-JOB-MULT ROUNDED = WK-JOB-MULT-BASE * 0.95
     ELSE
        IF SBJ-SEDENTARY-HRS > 8
           COMPUTE WK-JOB-MULT ROUNDED = WK-JOB-MULT-BASE * 0.97
        END-IF
     END-IF.
*    NET OFF THE UNADJUSTED STEPS FIGURE (NOT THE SLEEP-
*    ADJUSTED ONE, SEE WRQ-018) SO STEPS AND JOB-NEAT ARE NOT
*    DOUBLE COUNTED.  CANNOT GO NEGATIVE.
     COMPUTE WK-NEAT-OTHER-BASE ROUNDED =
             (WK-BASE-BMR * (WK-JOB-MULT - 1))
             - WK-NEAT-STEPS-BASE.
     IF WK-NEAT-OTHER-BASE < 0
        MOVE 0 TO WK-NEAT-OTHER-BASE
     END-IF.
*    SLEEP NEAT MULTIPLIER APPLIED LAST, SAME AS ZZ140.
     COMPUTE WK-NEAT-OTHER-ADJ ROUNDED =
             WK-NEAT-OTHER-BASE * WK-SLEEP-NEAT-MULT.
 ZZ160-EXIT.
     EXIT SECTION.
*
*    ZZ170 - PUT THE COMPONENTS TOGETHER INTO THE TDEE ESTIMATE
*    AND WORK OUT EACH COMPONENT'S SHARE OF THE TOTAL.  NEAT-
*    STEPS AND NEAT-OTHER ARE SUMMED INTO ONE WK-COMP-NEAT
*    ENTRY HERE - THE REPORT SHOWS ONE NEAT LINE WITH ONE
*    PERCENTAGE, PER WRQ-044, THOUGH EACH HALF IS STILL HELD
*    SEPARATELY FOR THE TDEE-RESULTS RECORD (SEE ZZ210).
*
*    ZZ170 - ADDS THE FIVE COMPONENTS TO GET THE FINAL TDEE
*    ESTIMATE, THEN LOADS THE FIVE-ENTRY COMPONENT TABLE SO THE
*    PERCENT-OF-TOTAL CAN BE WORKED OUT FOR EACH ONE IN TURN.
*    NEAT-STEPS AND NEAT-OTHER ARE SUMMED INTO ONE WK-COMP-NEAT
*    TABLE ENTRY HERE - THEY STILL PRINT AS A SINGLE LINE WITH
*    ONE PERCENTAGE, THE STEPS/OTHER SPLIT ONLY SHOWS AS THE
*    UNPERCENTED SUB-LINES PRINTED BY ZZ207.
*
 ZZ170-ASSEMBLE-TDEE SECTION.
 ZZ170-START.
*    SUM ALL FIVE RAW COMPONENT AMOUNTS TO THE OVERALL ESTIMATE.
     COMPUTE WK-TDEE-ESTIMATE ROUNDED =
             WK-ADJ-BMR + WK-TOTAL-TEF + WK-NEAT-STEPS-ADJ
             + WK-NEAT-OTHER-ADJ + WK-DAILY-EAT + WK-DAILY-EPOC.
*    LOAD THE COMPONENT TABLE, ONE ENTRY PER PRINTED LINE.
     MOVE WK-ADJ-BMR        TO WK-COMP-BMR.
     MOVE WK-TOTAL-TEF      TO WK-COMP-TEF.
*    NEAT-STEPS PLUS NEAT-OTHER GO INTO ONE TABLE SLOT.
     COMPUTE WK-COMP-NEAT = WK-NEAT-STEPS-ADJ + WK-NEAT-OTHER-ADJ.
     MOVE WK-DAILY-EAT      TO WK-COMP-EAT.
     MOVE WK-DAILY-EPOC     TO WK-COMP-EPOC.
*    WORK OUT EACH ENTRY'S SHARE OF THE TOTAL IN TURN.
     PERFORM ZZ175-CALC-COMP-PCT THRU ZZ175-EXIT
             VARYING WK-SUB FROM 1 BY 1 UNTIL WK-SUB > 5.
 ZZ170-EXIT.
     EXIT SECTION.
*
*    ZZ175 - ONE COMPONENT'S SHARE OF THE TOTAL, CALLED ONCE
*    PER TABLE ENTRY BY THE PERFORM VARYING ABOVE.  GUARDED
*    AGAINST A ZERO TOTAL, WHICH ONLY HAPPENS ON DUD INPUT.
*
 ZZ175-CALC-COMP-PCT SECTION.
 ZZ175-START.
*    NORMAL CASE - THIS ENTRY'S AMOUNT OVER THE WHOLE ESTIMATE,
*    TIMES 100, ROUNDED TO THE NEAREST WHOLE PERCENT FOR PRINT.
     IF WK-TDEE-ESTIMATE NOT = 0
        COMPUTE WK-PCT-AMT (WK-SUB) ROUNDED =
                (WK-COMP-AMT (WK-SUB) / WK-TDEE-ESTIMATE) * 100
     ELSE
*       DUD INPUT ONLY - ZERO TOTAL WOULD DIVIDE BY ZERO.
        MOVE 0 TO WK-PCT-AMT (WK-SUB)
     END-IF.
 ZZ175-EXIT.
     EXIT SECTION.
*
*    ZZ180 - CHECK THE ESTIMATE AGAINST THE ACTUAL WEIGHT
*    CHANGE RECORDED FOR THE SUBJECT, DETECT ADAPTATION AND
*    BUILD THE RECOMMENDATION TEXT.  LESS THAN 7 DAYS TRACKED
*    IS TREATED AS NOT ENOUGH DATA TO TRUST THE CALCULATION -
*    THE FORMULA ESTIMATE IS LEFT STANDING INSTEAD.
*
 ZZ180-VALIDATE-TREND SECTION.
 ZZ180-START.
*    FEWER THAN 7 DAYS TRACKED - TOO SHORT A WINDOW TO TRUST,
*    THE FORMULA ESTIMATE IS LEFT STANDING AS THE FINAL FIGURE.
     IF SBJ-DAYS-TRACKED < 7
        MOVE SPACES TO WK-ADAPT-TYPE
        MOVE "INSUFFICIENT DATA - NEED AT LEAST 7 DAYS TRACKED"
             TO WK-RECOMMEND-TXT
        MOVE WK-TDEE-ESTIMATE TO WK-FINAL-TDEE
     ELSE
*       7700 KCAL PER KG OF BODYWEIGHT IS THE STANDARD ENERGY
*       DENSITY USED TO TURN A WEIGHT CHANGE INTO A CALORIE
*       SURPLUS OR DEFICIT.  ACTUAL TDEE = CALORIES EATEN LESS
*       THE DAILY SURPLUS (A LOSS GIVES A NEGATIVE SURPLUS, SO
*       SUBTRACTING IT INCREASES THE ACTUAL FIGURE).
        COMPUTE WK-WTCHANGE-KG ROUNDED =
                SBJ-WT-CHANGE-LBS * 0.453592
        COMPUTE WK-DAILY-SURPLUS ROUNDED =
                (WK-WTCHANGE-KG * 7700) / SBJ-DAYS-TRACKED
        COMPUTE WK-ACTUAL-TDEE ROUNDED =
                SBJ-DAILY-CALORIES - WK-DAILY-SURPLUS
        COMPUTE WK-DIFFERENCE ROUNDED =
                WK-ACTUAL-TDEE - WK-TDEE-ESTIMATE
        IF WK-TDEE-ESTIMATE NOT = 0
           COMPUTE WK-PCT-DIFF ROUNDED =
                   (WK-DIFFERENCE / WK-TDEE-ESTIMATE) * 100
        ELSE
           MOVE 0 TO WK-PCT-DIFF
        END-IF
        IF WK-PCT-DIFF < 0
           COMPUTE WK-ABS-PCT-DIFF = WK-PCT-DIFF * -1
        ELSE
           MOVE WK-PCT-DIFF TO WK-ABS-PCT-DIFF
        END-IF
*       ADAPTATION IS FLAGGED WHEN THE GAP IS WIDE (OVER 15%)
*       AND EITHER RUNS THE WRONG WAY FOR A WEIGHT LOSS (ACTUAL
*       BELOW ESTIMATE WHILE WEIGHT IS FALLING - METABOLIC
*       SLOWDOWN) OR THE ACTUAL FIGURE IS UNEXPECTEDLY HIGH.
        MOVE SPACES TO WK-ADAPT-TYPE
        IF WK-ABS-PCT-DIFF > 15
           IF WK-DIFFERENCE < 0 AND SBJ-WT-CHANGE-LBS < 0
              MOVE "Y" TO WS-ADAPTED-SW
              MOVE "ADAPTIVE THERMOGENESIS (METABOLIC SLOWDOWN)"
                   TO WK-ADAPT-TYPE
           ELSE
              IF WK-DIFFERENCE > 0
                 MOVE "Y" TO WS-ADAPTED-SW
                 MOVE "HIGHER THAN EXPECTED EXPENDITURE"
                      TO WK-ADAPT-TYPE
              END-IF
           END-IF
        END-IF
*       RECOMMENDATION TEXT BANDED ON HOW FAR OUT THE FORMULA
*       WAS - UNDER 5% IS CALLED ACCURATE, OVER 15% WITH AN
*       ADAPTATION FLAG SET GETS THE STRONGEST WARNING.
        EVALUATE TRUE
            WHEN WK-ABS-PCT-DIFF < 5
                 MOVE "FORMULA ESTIMATE HIGHLY ACCURATE"
                      TO WK-RECOMMEND-TXT
            WHEN WK-ABS-PCT-DIFF < 10
                 MOVE "REASONABLY ACCURATE, MONITOR"
                      TO WK-RECOMMEND-TXT
            WHEN WK-ABS-PCT-DIFF < 15
                 MOVE "MODERATE DIFFERENCE, USE ACTUAL TDEE"
                      TO WK-RECOMMEND-TXT
            WHEN WS-ADAPTED
                 MOVE SPACES TO WK-RECOMMEND-TXT
                 STRING "SIGNIFICANT ADAPTATION, USE ACTUAL"
                     DELIMITED BY SIZE
                     " TDEE, CONSIDER DIET BREAK"
                     DELIMITED BY SIZE
                     INTO WK-RECOMMEND-TXT
            WHEN OTHER
                 MOVE SPACES TO WK-RECOMMEND-TXT
                 STRING "LARGE DISCREPANCY, USE ACTUAL TDEE, "
                     DELIMITED BY SIZE
                     "VERIFY DATA" DELIMITED BY SIZE
                     INTO WK-RECOMMEND-TXT
        END-EVALUATE
        MOVE WK-ACTUAL-TDEE TO WK-FINAL-TDEE
        MOVE "Y" TO WS-VALIDATED-SW
        ADD 1 TO WS-SUBJECTS-VALIDATED
        IF WS-ADAPTED
           ADD 1 TO WS-SUBJECTS-ADAPTED
        END-IF
     END-IF.
 ZZ180-EXIT.
     EXIT SECTION.
*
*    ZZ190 - CALORIE TARGETS FROM THE FINAL TDEE.  FIVE FIXED
*    OFFSETS FROM MAINTENANCE, AGGRESSIVE LOSS TO STANDARD
*    BULK - SEE TD REQUEST 19 PAPERWORK FOR WHERE THE OFFSET
*    FIGURES CAME FROM.
*
 ZZ190-CALC-TARGETS SECTION.
 ZZ190-START.
*    AGGRESSIVE FAT LOSS - 750 CAL/DAY DEFICIT, FASTEST RATE
*    THIS SHOP'S TABLES CALL SAFE FOR MOST SUBJECTS.
     COMPUTE WK-TARGET-AGGR  ROUNDED = WK-FINAL-TDEE - 750.
*    MODERATE FAT LOSS - 500 CAL/DAY DEFICIT, ROUGHLY 1LB/WEEK.
     COMPUTE WK-TARGET-MOD   ROUNDED = WK-FINAL-TDEE - 500.
*    MAINTENANCE - THE FINAL TDEE FIGURE ITSELF, UNCHANGED.
     MOVE WK-FINAL-TDEE TO WK-TARGET-MAINT.
*    LEAN BULK - SMALL SURPLUS AIMED AT MINIMISING FAT GAIN.
     COMPUTE WK-TARGET-LEAN  ROUNDED = WK-FINAL-TDEE + 200.
*    STANDARD BULK - LARGER SURPLUS FOR FASTER SIZE/STRENGTH.
     COMPUTE WK-TARGET-BULK  ROUNDED = WK-FINAL-TDEE + 350.
 ZZ190-EXIT.
     EXIT SECTION.
*
*    ZZ200 - PRINT THE DETAIL BLOCK FOR THIS SUBJECT - HEADER
*    LINE, ESTIMATED TDEE, THE MIFFLIN COMPARE FIGURE WHEN
*    KATCH-MCARDLE WAS USED, THE FIVE COMPONENT LINES, THE
*    VALIDATION BLOCK IF ONE WAS WORKED OUT, AND THE CALORIE
*    TARGETS.
*
*    REPORT LAYOUT NOTE - EVERY LINE BELOW IS BUILT IN
*    WS-RPT-LINE AND WRITTEN ONE AT A TIME, RATHER THAN VIA A
*    REPORT WRITER DECLARATION.  THIS IS THE SAME STYLE USED BY
*    THE OLDER BATCH SUITE PROGRAMS THIS ONE WAS MODELLED ON -
*    NO HEADINGS OR PAGE BREAKS, JUST A RUNNING DETAIL REPORT.
*
 ZZ200-PRINT-DETAIL SECTION.
 ZZ200-START.
*    HEADING LINE - SUBJECT ID AND NAME.
     MOVE SPACES TO WS-RPT-LINE.
     STRING "SUBJECT " DELIMITED BY SIZE
         SBJ-ID         DELIMITED BY SIZE
         "  "           DELIMITED BY SIZE
         SBJ-NAME       DELIMITED BY SIZE
         INTO WS-RPT-LINE.
     WRITE PRINT-REC FROM WS-RPT-LINE.
*    ESTIMATED TDEE LINE - THE HEADLINE FIGURE FOR THE SUBJECT.
     MOVE WK-TDEE-ESTIMATE TO WK-EDIT-5.
     MOVE SPACES TO WS-RPT-LINE.
     STRING "  ESTIMATED TDEE: " DELIMITED BY SIZE
         WK-EDIT-5              DELIMITED BY SIZE
         " CALORIES/DAY"        DELIMITED BY SIZE
         INTO WS-RPT-LINE.
     WRITE PRINT-REC FROM WS-RPT-LINE.
*    SHOW THE MIFFLIN FIGURE ALONGSIDE WHEN KATCH-MCARDLE WAS
*    USED AS THE BASE, SO THE TWO CAN BE COMPARED BY EYE - PER
*    19/08/87 CHANGE NOTE ABOVE.
     IF WK-BMR-IS-KATCH
        MOVE WK-BMR-MIFFLIN TO WK-EDIT-5
        MOVE SPACES TO WS-RPT-LINE
        STRING "    (MIFFLIN-ST JEOR FIGURE WAS "
            DELIMITED BY SIZE
            WK-EDIT-5 DELIMITED BY SIZE
            ")" DELIMITED BY SIZE
            INTO WS-RPT-LINE
        WRITE PRINT-REC FROM WS-RPT-LINE
     END-IF.
*    FIVE COMPONENT LINES - BMR, TEF, NEAT, EAT, EPOC - DRIVEN
*    OFF THE TABLE BUILT BY ZZ170.
     PERFORM ZZ205-PRINT-COMPONENT THRU ZZ205-EXIT
             VARYING WK-SUB FROM 1 BY 1 UNTIL WK-SUB > 5.
*    VALIDATION BLOCK ONLY WHEN A WEIGHT TREND WAS CHECKED.
     IF WS-VALIDATED
        PERFORM ZZ220-PRINT-VALIDATION THRU ZZ220-EXIT
     END-IF.
*    TARGETS ALWAYS PRINTED, TREND OR NO TREND.
     PERFORM ZZ230-PRINT-TARGETS THRU ZZ230-EXIT.
 ZZ200-EXIT.
     EXIT SECTION.
*
*    ZZ205 - ONE COMPONENT LINE, CALLED ONCE PER TABLE ENTRY.
*    TEF (ENTRY 2) GETS PROTEIN/CARB/FAT SUB-LINES WHEN MACROS
*    WERE HELD; NEAT (ENTRY 3) GETS A STEPS/OTHER BREAKDOWN -
*    NEITHER SUB-LINE CARRIES ITS OWN PERCENTAGE, ONLY THE
*    PARENT LINE DOES.
*
 ZZ205-PRINT-COMPONENT SECTION.
 ZZ205-START.
*    NAME/AMOUNT/PERCENTAGE ALL COME OUT OF THE TABLE AT THE
*    CURRENT WK-SUB, SET BY THE PERFORM VARYING IN ZZ200.
     MOVE WK-COMP-AMT (WK-SUB) TO WK-EDIT-5.
     MOVE WK-PCT-AMT  (WK-SUB) TO WK-EDIT-PCT.
     MOVE SPACES TO WS-RPT-LINE.
*    NAME, THEN CALORIE FIGURE, THEN PERCENTAGE IN BRACKETS -
*    SAME LAYOUT FOR ALL FIVE COMPONENTS.
     STRING "    " DELIMITED BY SIZE
         WK-COMP-NAME (WK-SUB)   DELIMITED BY SIZE
         WK-EDIT-5               DELIMITED BY SIZE
         " CAL ("                DELIMITED BY SIZE
         WK-EDIT-PCT             DELIMITED BY SIZE
         "%)"                    DELIMITED BY SIZE
         INTO WS-RPT-LINE.
     WRITE PRINT-REC FROM WS-RPT-LINE.
*    ENTRY 2 (TEF) AND ENTRY 3 (NEAT) EACH CARRY A SUB-LINE
*    BREAKDOWN BELOW THEIR PARENT LINE - SEE ZZ206/ZZ207.
     EVALUATE WK-SUB
         WHEN 2
              PERFORM ZZ206-PRINT-TEF-SUBLINES THRU ZZ206-EXIT
         WHEN 3
              PERFORM ZZ207-PRINT-NEAT-SUBLINES THRU ZZ207-EXIT
     END-EVALUATE.
 ZZ205-EXIT.
     EXIT SECTION.
*
*    ZZ206 - THE PROTEIN/CARB/FAT TEF SUB-LINES.  LEFT OFF
*    ENTIRELY WHEN THE FLAT-RATE 10% TEF WAS USED IN ZZ130,
*    SINCE THERE ARE NO PER-MACRO FIGURES TO SHOW.
*
 ZZ206-PRINT-TEF-SUBLINES SECTION.
 ZZ206-START.
*    SAME GUARD AS ZZ130 - ONLY PRINT THE THREE SUB-LINES WHEN
*    MACROS WERE ACTUALLY HELD FOR THE SUBJECT.
     IF SBJ-DAILY-CALORIES > 0 AND WK-MACRO-SUM-G > 0
*       PROTEIN'S SHARE OF TEF, NO PERCENTAGE ON THE SUB-LINE.
        MOVE WK-PROTEIN-TEF TO WK-EDIT-5
        MOVE SPACES TO WS-RPT-LINE
        STRING "      PROTEIN TEF " DELIMITED BY SIZE
            WK-EDIT-5               DELIMITED BY SIZE
            " CAL"                  DELIMITED BY SIZE
            INTO WS-RPT-LINE
        WRITE PRINT-REC FROM WS-RPT-LINE
*       CARBOHYDRATE'S SHARE OF TEF.
        MOVE WK-CARBS-TEF TO WK-EDIT-5
        MOVE SPACES TO WS-RPT-LINE
        STRING "      CARB TEF    " DELIMITED BY SIZE
            WK-EDIT-5               DELIMITED BY SIZE
            " CAL"                  DELIMITED BY SIZE
            INTO WS-RPT-LINE
        WRITE PRINT-REC FROM WS-RPT-LINE
*       FAT'S SHARE OF TEF - SMALLEST OF THE THREE RATES.
        MOVE WK-FAT-TEF TO WK-EDIT-5
        MOVE SPACES TO WS-RPT-LINE
        STRING "      FAT TEF     " DELIMITED BY SIZE
            WK-EDIT-5               DELIMITED BY SIZE
            " CAL"                  DELIMITED BY SIZE
            INTO WS-RPT-LINE
        WRITE PRINT-REC FROM WS-RPT-LINE
     END-IF.
 ZZ206-EXIT.
     EXIT SECTION.
*
*    ZZ207 - THE NEAT STEPS/OTHER-MOVEMENT SUB-LINES.  NEITHER
*    CARRIES ITS OWN PERCENTAGE - THE COMBINED NEAT LINE PRINTED
*    BY ZZ205 ALREADY CARRIES THE ONE PERCENTAGE FOR BOTH.
*    ADDED 09/08/26, WRQ-044 - SEE CHANGE LOG.
*
 ZZ207-PRINT-NEAT-SUBLINES SECTION.
 ZZ207-START.
*    STEPS HALF OF NEAT, FROM ZZ140, NO PERCENTAGE ON THE LINE.
     MOVE WK-NEAT-STEPS-ADJ TO WK-EDIT-5.
     MOVE SPACES TO WS-RPT-LINE.
     STRING "      NEAT-STEPS  " DELIMITED BY SIZE
         WK-EDIT-5               DELIMITED BY SIZE
         " CAL"                  DELIMITED BY SIZE
         INTO WS-RPT-LINE.
     WRITE PRINT-REC FROM WS-RPT-LINE.
*    JOB/SEDENTARY HALF OF NEAT, FROM ZZ160.
     MOVE WK-NEAT-OTHER-ADJ TO WK-EDIT-5.
     MOVE SPACES TO WS-RPT-LINE.
     STRING "      NEAT-OTHER  " DELIMITED BY SIZE
         WK-EDIT-5               DELIMITED BY SIZE
         " CAL"                  DELIMITED BY SIZE
         INTO WS-RPT-LINE.
     WRITE PRINT-REC FROM WS-RPT-LINE.
 ZZ207-EXIT.
     EXIT SECTION.
*
*    ZZ220 - THE VALIDATION BLOCK, ONLY PRINTED WHEN A WEIGHT
*    TREND WAS HELD AND ZZ180 ACTUALLY WORKED OUT AN ACTUAL
*    TDEE (NOT WHEN IT FELL BACK ON INSUFFICIENT DATA).
*
 ZZ220-PRINT-VALIDATION SECTION.
 ZZ220-START.
*    HEADING LINE FOR THE WHOLE VALIDATION BLOCK.
     MOVE SPACES TO WS-RPT-LINE.
     STRING "  VALIDATION AGAINST RECORDED WEIGHT CHANGE"
         DELIMITED BY SIZE INTO WS-RPT-LINE.
     WRITE PRINT-REC FROM WS-RPT-LINE.
*    ESTIMATE VS ACTUAL, SIDE BY SIDE.
     MOVE WK-TDEE-ESTIMATE TO WK-EDIT-5.
     MOVE SPACES TO WS-RPT-LINE.
     STRING "    FORMULA ESTIMATE . . . " DELIMITED BY SIZE
         WK-EDIT-5                       DELIMITED BY SIZE
         INTO WS-RPT-LINE.
     WRITE PRINT-REC FROM WS-RPT-LINE.
     MOVE WK-ACTUAL-TDEE TO WK-EDIT-5.
     MOVE SPACES TO WS-RPT-LINE.
     STRING "    ACTUAL TDEE  . . . . . . " DELIMITED BY SIZE
         WK-EDIT-5                         DELIMITED BY SIZE
         INTO WS-RPT-LINE.
     WRITE PRINT-REC FROM WS-RPT-LINE.
*    SIGNED DIFFERENCE AND PERCENTAGE, FROM ZZ180.
     MOVE WK-DIFFERENCE TO WK-EDIT-5S.
     MOVE WK-PCT-DIFF TO WK-EDIT-PCT-S.
     MOVE SPACES TO WS-RPT-LINE.
     STRING "    DIFFERENCE . . . . . . . " DELIMITED BY SIZE
         WK-EDIT-5S                        DELIMITED BY SIZE
         " ("                              DELIMITED BY SIZE
         WK-EDIT-PCT-S                     DELIMITED BY SIZE
         "%)"                              DELIMITED BY SIZE
         INTO WS-RPT-LINE.
     WRITE PRINT-REC FROM WS-RPT-LINE.
*    WARNING LINE ONLY WHEN ZZ180 SET THE ADAPTED SWITCH.
     IF WS-ADAPTED
        MOVE SPACES TO WS-RPT-LINE
        STRING "    WARNING - " DELIMITED BY SIZE
            WK-ADAPT-TYPE        DELIMITED BY SIZE
            INTO WS-RPT-LINE
        WRITE PRINT-REC FROM WS-RPT-LINE
     END-IF.
*    RECOMMENDATION TEXT, ALWAYS PRINTED WHEN VALIDATED.
     MOVE SPACES TO WS-RPT-LINE.
     STRING "    RECOMMENDATION - " DELIMITED BY SIZE
         WK-RECOMMEND-TXT           DELIMITED BY SIZE
         INTO WS-RPT-LINE.
     WRITE PRINT-REC FROM WS-RPT-LINE.
 ZZ220-EXIT.
     EXIT SECTION.
*
*    ZZ230 - THE FIVE CALORIE TARGET LINES FROM ZZ190, LOWEST
*    CALORIES (AGGRESSIVE LOSS) DOWN TO HIGHEST (STANDARD BULK).
*
 ZZ230-PRINT-TARGETS SECTION.
 ZZ230-START.
*    HEADING LINE FOR THE FIVE TARGETS BELOW.
     MOVE SPACES TO WS-RPT-LINE.
     STRING "  CALORIE TARGETS" DELIMITED BY SIZE
         INTO WS-RPT-LINE.
     WRITE PRINT-REC FROM WS-RPT-LINE.
*    TDEE MINUS 750 - FASTEST SAFE RATE OF LOSS.
     MOVE WK-TARGET-AGGR TO WK-EDIT-5.
     MOVE SPACES TO WS-RPT-LINE.
     STRING "    AGGRESSIVE FAT LOSS (-750) . " DELIMITED BY SIZE
         WK-EDIT-5                             DELIMITED BY SIZE
         INTO WS-RPT-LINE.
     WRITE PRINT-REC FROM WS-RPT-LINE.
*    TDEE MINUS 500 - STEADY, SUSTAINABLE LOSS.
     MOVE WK-TARGET-MOD TO WK-EDIT-5.
     MOVE SPACES TO WS-RPT-LINE.
     STRING "    MODERATE FAT LOSS (-500) . . " DELIMITED BY SIZE
         WK-EDIT-5                             DELIMITED BY SIZE
         INTO WS-RPT-LINE.
     WRITE PRINT-REC FROM WS-RPT-LINE.
*    TDEE UNCHANGED - HOLD CURRENT WEIGHT.
     MOVE WK-TARGET-MAINT TO WK-EDIT-5.
     MOVE SPACES TO WS-RPT-LINE.
     STRING "    MAINTENANCE  . . . . . . . . " DELIMITED BY SIZE
         WK-EDIT-5                             DELIMITED BY SIZE
         INTO WS-RPT-LINE.
     WRITE PRINT-REC FROM WS-RPT-LINE.
*    TDEE PLUS 200 - SLOW GAIN, MINIMISE FAT GAIN.
     MOVE WK-TARGET-LEAN TO WK-EDIT-5.
     MOVE SPACES TO WS-RPT-LINE.
     STRING "    LEAN BULK (+200) . . . . . . " DELIMITED BY SIZE
         WK-EDIT-5                             DELIMITED BY SIZE
         INTO WS-RPT-LINE.
     WRITE PRINT-REC FROM WS-RPT-LINE.
*    TDEE PLUS 350 - FASTER GAIN FOR STRAIGHT SIZE/STRENGTH.
     MOVE WK-TARGET-BULK TO WK-EDIT-5.
     MOVE SPACES TO WS-RPT-LINE.
     STRING "    STANDARD BULK (+350) . . . . " DELIMITED BY SIZE
         WK-EDIT-5                             DELIMITED BY SIZE
         INTO WS-RPT-LINE.
     WRITE PRINT-REC FROM WS-RPT-LINE.
 ZZ230-EXIT.
     EXIT SECTION.
*
*    ZZ210 - WRITE THE MACHINE READABLE RESULT RECORD.  SIGNED
*    WORK FIELDS ARE MOVED TO UNSIGNED OUTPUT FIELDS - THE
*    FINAL FIGURES ARE NEVER NEGATIVE IN PRACTICE.  NEAT-STEPS
*    AND NEAT-OTHER ARE WRITTEN SEPARATELY HERE FROM THEIR OWN
*    ZZ140/ZZ160 WORK FIELDS EVEN THOUGH THE PRINTED REPORT
*    NOW SHOWS THEM COMBINED - DOWNSTREAM RUNS PICKING UP
*    TDEE-RESULTS STILL EXPECT THE TWO FIGURES SEPARATELY.
*
 ZZ210-WRITE-RESULT SECTION.
 ZZ210-START.
*    KEY AND HEADLINE FIGURE.
     MOVE SBJ-ID            TO RES-SUBJ-ID.
     MOVE WK-TDEE-ESTIMATE  TO RES-TDEE.
*    BMR AND WHICH FORMULA PRODUCED IT.
     MOVE WK-ADJ-BMR        TO RES-BMR.
     MOVE WK-BMR-METHOD     TO RES-BMR-METHOD.
*    REMAINING FOUR COMPONENTS, EACH FROM ITS OWN WORK FIELD.
     MOVE WK-TOTAL-TEF      TO RES-TEF.
     MOVE WK-NEAT-STEPS-ADJ TO RES-NEAT-STEPS.
     MOVE WK-NEAT-OTHER-ADJ TO RES-NEAT-OTHER.
     MOVE WK-DAILY-EAT      TO RES-EAT.
     MOVE WK-DAILY-EPOC     TO RES-EPOC.
*    FINAL TDEE - EITHER THE ESTIMATE OR THE VALIDATED ACTUAL.
     MOVE WK-FINAL-TDEE     TO RES-FINAL-TDEE.
     IF WS-ADAPTED
        MOVE "Y" TO RES-ADAPT-FLAG
     ELSE
        MOVE "N" TO RES-ADAPT-FLAG
     END-IF.
*    ADAPT FLAG - THE ONLY BOOLEAN PASSED TO DOWNSTREAM RUNS.
     WRITE TD-RESULT-RECORD.
 ZZ210-EXIT.
     EXIT SECTION.
*
*    ZZ900 - PRIME/RE-READ THE SUBJECTS FILE.  SAME PARAGRAPH
*    SERVES BOTH THE PRIMING READ IN AA010 AND THE RE-READ AT
*    THE BOTTOM OF AA050.
*
 ZZ900-READ-SUBJECT SECTION.
 ZZ900-START.
*    AT END SETS THE SWITCH THAT STOPS THE MAIN LOOP IN AA000.
     READ TD-SUBJECTS-FILE
         AT END MOVE "Y" TO WS-EOF-SW
     END-READ.
 ZZ900-EXIT.
     EXIT SECTION.
*
*****************************************************************
*                                                               *
*   END OF TD010  -  TDEE ESTIMATION AND REPORTING RUN         *
*                                                               *
*****************************************************************
