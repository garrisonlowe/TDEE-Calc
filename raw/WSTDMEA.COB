*
*    RECORD DEFINITION FOR MEAL-LIB FILE
*
*    USES MEA-NAME AS KEY - BLANK NAME = UNUSED / DELETED SLOT
*
*  FILE SIZE 50 BYTES.
*
* THESE FIELD DEFINITIONS MAY NEED CHANGING
*
* 18/02/86 DMA - CREATED.
* 20/06/88 DMA - SEVEN BYTES FILLER ADDED, ROOM FOR A FUTURE
*                MEAL CATEGORY CODE IF ONE IS EVER WANTED.
*
 01  TD-MEAL-RECORD.
*  MEAL NAME.  BLANK = UNUSED / DELETED SLOT.
     03  MEA-NAME              PIC X(30).
     03  MEA-CALORIES          PIC 9(4).
     03  MEA-PROTEIN           PIC 9(3).
     03  MEA-CARBS             PIC 9(3).
     03  MEA-FAT               PIC 9(3).
     03  FILLER                PIC X(7).
*
