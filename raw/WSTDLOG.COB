*
*    RECORD DEFINITION FOR DAILY-LOG FILE
*
*    SORTED ASCENDING BY LOG-DATE - SEQUENTIAL, NO KEYED ACCESS
*
*  FILE SIZE 70 BYTES.
*
* THESE FIELD DEFINITIONS MAY NEED CHANGING
*
* 11/02/86 DMA - CREATED.
* 02/09/87 DMA - LOG-NOTES WIDENED 20 TO 30, FILE RESIZED.
* 11/01/99 DMA - Y2K REVIEW.  DATE HELD AS TEXT, CCYY-MM-DD, NO
*                BINARY JULIAN CONVERSION USED HERE, NO EXPOSURE.
*
 01  TD-LOG-RECORD.
*  ISO DATE CCYY-MM-DD, SORTABLE AS TEXT.
     03  LOG-DATE              PIC X(10).
*  MORNING WEIGHT, LBS.  ZERO = NOT RECORDED.
     03  LOG-WEIGHT            PIC 9(3)V9.
*  CALORIES EATEN.  ZERO = NOT RECORDED.
     03  LOG-CALORIES          PIC 9(4).
     03  LOG-PROTEIN           PIC 9(3).
     03  LOG-CARBS             PIC 9(3).
     03  LOG-FAT               PIC 9(3).
*  SLEEP HOURS.  ZERO = NOT RECORDED.
     03  LOG-SLEEP-HRS         PIC 9(2)V9.
*  STEPS.  ZERO = NOT RECORDED.
     03  LOG-STEPS             PIC 9(5).
*  Y IF A WORKOUT WAS DONE THAT DAY.
     03  LOG-WORKOUT           PIC X(1).
     03  LOG-NOTES             PIC X(30).
     03  FILLER                PIC X(4).
*
