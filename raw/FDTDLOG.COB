*
*  FD FOR DAILY-LOG FILE.
*
* 11/02/86 DMA - CREATED.
*
 FD  TD-LOG-FILE.
     COPY "WSTDLOG.COB".
*
